*****************************************************
*                                                   *
*  RECORD DEFINITION FOR THE EXERCISE ENTRY FILE    *
*           (EXERENT)                                *
*     KEY = EXR-ID, APPENDED IN ENTRY ORDER          *
*****************************************************
*  FILE SIZE 59 BYTES, PADDED TO 64 BY FILLER.
*  SAME SHAPE AS THE FOOD ENTRY RECORD - SEE WSDTFOD.
*
* 04/01/26 VBC - CREATED FOR THE DIETOR CONVERSION,
*                FROM THE OLD CHECK/PAYMENT LAYOUT.
* 12/01/26 VBC - REDEFINED EXR-DATE/EXR-TIME TO MATCH
*                THE FOOD RECORD PATTERN.           DT-016
*
 01  DT-EXERCISE-RECORD.
     03  EXR-ID                PIC 9(5).
     03  EXR-NAME              PIC X(30).
     03  EXR-KCAL              PIC 9(5).
*                                 MUST NOT BE NEGATIVE
     03  EXR-DATE              PIC 9(8).
     03  EXR-DATE-R  REDEFINES
         EXR-DATE.
         05  EXR-YYYY          PIC 9(4).
         05  EXR-MM            PIC 9(2).
         05  EXR-DD            PIC 9(2).
     03  EXR-TIME              PIC 9(6).
     03  EXR-TIME-R  REDEFINES
         EXR-TIME.
         05  EXR-HH            PIC 9(2).
         05  EXR-MN            PIC 9(2).
         05  EXR-SS            PIC 9(2).
     03  EXR-CYCLE-ID          PIC 9(5).
     03  FILLER                PIC X(5).
*
