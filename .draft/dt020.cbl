*****************************************************************
*                                                               *
*                  Dietor        Daily / Period Report Driver  *
*         Loads the cycle, food and exercise masters read-    *
*                  only, calls DT900 for each day's totals,    *
*                  formats the Daily and Period reports to     *
*                  RPTFILE.                                    *
*                                                               *
*****************************************************************
*
 IDENTIFICATION          DIVISION.
*================================
*
 PROGRAM-ID.         DT020.
*
 AUTHOR.             V B COEN.
 INSTALLATION.       APPLEWOOD COMPUTERS - DIETOR DIVISION.
 DATE-WRITTEN.       02/02/1987.
 DATE-COMPILED.
 SECURITY.           COPYRIGHT (C) 1987-2026 AND LATER, V B COEN.
*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
*                    LICENSE. SEE THE FILE COPYING FOR DETAILS.
*
*    REMARKS.            DIETOR DAILY/PERIOD REPORT DRIVER.
*                        CALLS DT900 FOR EACH DAY'S TOTALS, LISTS
*                        THE DAY'S OWN FOOD/EXERCISE ENTRIES FROM
*                        ITS OWN READ-ONLY COPY OF THE MASTERS,
*                        WRITES THE FORMATTED REPORTS TO RPTFILE.
*
*    CALLED MODULES.     DT900 - STATISTICS.
*
*    FILES USED.         CYCLES.    CYCLE MASTER, IN.
*                        FOODENT.   FOOD ENTRY MASTER, IN.
*                        EXERENT.   EXERCISE ENTRY MASTER, IN.
*                        RPTFILE.   REPORT PRINT FILE, OUT.
*
* CHANGES.
* 02/02/87 VBC -     CREATED.
* 19/11/91 VBC - .01 PERIOD REPORT NOW SHOWS THE "SURPLUS" WORDING
*                    WHEN THE DEFICIT FIGURE IS NEGATIVE, TO MATCH
*                    THE DAILY REPORT'S OWN WORDING.
* 25/03/99 VBC - .02 RPTFILE IS 80 COLUMNS, NOT THE 132-COLUMN
*                    LANDSCAPE LAYOUT OF THE OLD PAYROLL PRINTS.
* 21/09/98 VBC - Y2K ALL DATE FIELDS HANDLED CONFIRMED FULL
*                4-DIGIT CENTURY/YEAR - NO 2-DIGIT YEAR FIELDS.
* 08/02/99 VBC -     FOLLOW-UP Y2K CHECK - RE-RAN THE MONTH
*                    PERIOD REPORT ACROSS A 29/02/2000 WINDOW,
*                    DAY ENUMERATION CAME OUT CORRECT.
* 17/05/03 VBC -     NO CHANGE - NOTED FOR THE RECORD ONLY.
* 11/10/07 VBC -     TIDY FOR THE GNU COBOL MIGRATION.
* 16/04/24 VBC -     COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
*                    PREVIOUS NOTICES.
* 06/01/26 VBC - 1.0 NEW PROGRAM FOR THE DIETOR DIVISION DAILY/
*                    PERIOD REPORTING WORK - PLAIN WRITE
*                    PARAGRAPHS, NO REPORT WRITER - RUNNING
*                    NARRATIVE TEXT DOES NOT FIT RW COLUMNS.
*                                                          DT-003
* 23/01/26 VBC - 1.1 ADDED THE MONTH PERIOD REPORT ALONGSIDE
*                    THE WEEK REPORT SO ONE RUN OF DT020
*                    PRODUCES BOTH, PER R2.7.              DT-027
* 27/01/26 VBC - 1.2 DT900 ONLY RETURNS TOTALS, NOT THE ENTRY
*                    LIST, SO DT020 NOW LOADS ITS OWN COPY OF
*                    THE MASTERS AND FINDS THE GOVERNING CYCLE
*                    ITSELF TO LIST THE "FOOD ENTRIES:" AND
*                    "EXERCISE ENTRIES:" LINES OF THE DAILY
*                    REPORT.                               DT-029
* 01/02/26 VBC -     WS-ED-DATE WAS PIC 9999/99/99 - THE PERIOD
*                    BREAKDOWN'S "->" DATE HEADING CAME OUT
*                    SLASH-SEPARATED INSTEAD OF THE DASH-SEPARATED
*                    FORM THE REPORT LAYOUT CALLS FOR. CHANGED TO
*                    PIC 9999-99-99, NO OTHER FIELD AFFECTED.
*                                                          DT-030
* 10/08/26 VBC -     RE-READ CC010/CC020/CC030 AGAINST THE
*                    REPORTS LAYOUT SHEET WHILE OTHER DT-0nn
*                    WORK WAS IN PROGRESS - NO FURTHER WORDING OR
*                    FIGURE DISCREPANCIES FOUND.  NOTED FOR THE
*                    RECORD ONLY, NO CODE CHANGED.
* 10/08/26 VBC - 1.3 CC020-FORMAT-BREAKDOWN'S SEPARATOR LINE WAS
*                    TWENTY DASHES - THE REPORTS LAYOUT SHEET
*                    CALLS FOR TWENTY UNDERSCORES.  BOTH MOVES
*                    CORRECTED, NOTHING ELSE ON THE LINE TOUCHED.
*                                                          DT-034
*
*************************************************************
* COPYRIGHT NOTICE.
* ****************
*
* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
* DIETOR SYSTEM AND ARE COPYRIGHT (C) V B COEN, 1987-2026 AND
* LATER.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE,
* SEE THE FILE COPYING FOR DETAILS.
*************************************************************
*
 ENVIRONMENT DIVISION.
*================================
*
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     CLASS DT-VALID-FUNCTION IS "D" "P"
     UPSI-0 IS SW-TEST-MODE.
*
 INPUT-OUTPUT            SECTION.
 FILE-CONTROL.
     SELECT CYCLE-FILE    ASSIGN TO "CYCLES"
                          ORGANIZATION LINE SEQUENTIAL
                          STATUS WS-CYCLE-STATUS.
     SELECT FOOD-FILE     ASSIGN TO "FOODENT"
                          ORGANIZATION LINE SEQUENTIAL
                          STATUS WS-FOOD-STATUS.
     SELECT EXERCISE-FILE ASSIGN TO "EXERENT"
                          ORGANIZATION LINE SEQUENTIAL
                          STATUS WS-EXERCISE-STATUS.
     SELECT RPT-FILE      ASSIGN TO "RPTFILE"
                          ORGANIZATION LINE SEQUENTIAL
                          STATUS WS-RPT-STATUS.
*
 DATA DIVISION.
*================================
*
 FILE SECTION.
*
 FD  CYCLE-FILE.
 COPY "WSDTCYC.COB".
*
 FD  FOOD-FILE.
 COPY "WSDTFOD.COB".
*
 FD  EXERCISE-FILE.
 COPY "WSDTEXR.COB".
*
 FD  RPT-FILE.
 01  RPT-RECORD.
     03  RPT-LINE              PIC X(79).
     03  FILLER                PIC X(1).
*
 WORKING-STORAGE SECTION.
*-----------------------
 77  PROG-NAME               PIC X(15) VALUE "DT020 (1.2.00)".
*
 01  WS-FILE-STATUSES.
     03  WS-CYCLE-STATUS     PIC XX    VALUE ZERO.
     03  WS-FOOD-STATUS      PIC XX    VALUE ZERO.
     03  WS-EXERCISE-STATUS  PIC XX    VALUE ZERO.
     03  WS-RPT-STATUS       PIC XX    VALUE ZERO.
     03  FILLER              PIC X(2)  VALUE SPACES.
*
*                                 READ-ONLY COPY OF THE CYCLE MASTER -
*                                 NO START/END TIME HERE, UNLIKE
*                                 DT010'S OWN COPY, BECAUSE THE
*                                 REPORTS NEVER PRINT A CYCLE START
*                                 OR END CLOCK TIME, ONLY DATES.
 01  WS-CYCLE-TABLE.
     03  WS-CYCLE-COUNT      PIC 9(5)  COMP  VALUE ZERO.
     03  FILLER              PIC X(4)  VALUE SPACES.
     03  WS-CYC-TAB          OCCURS 500 TIMES
                              INDEXED BY CYC-IDX.
         05  WT-CYC-ID            PIC 9(5)  COMP.
         05  WT-CYC-STATUS        PIC X.
         05  WT-CYC-START-DATE    PIC 9(8)  COMP.
         05  WT-CYC-END-DATE      PIC 9(8)  COMP.
         05  WT-CYC-MAINT-KCAL    PIC 9(5)  COMP.
         05  WT-CYC-DEFICIT-GOAL  PIC S9(5) COMP.
*
*                                 READ-ONLY COPY OF THE FOOD MASTER -
*                                 WT-FOD-NAME IS CARRIED THIS TIME,
*                                 UNLIKE DT900'S COPY, BECAUSE CC061
*                                 PRINTS IT ON THE DAILY REPORT'S
*                                 "FOOD ENTRIES:" LINES.
 01  WS-FOOD-TABLE.
     03  WS-FOOD-COUNT       PIC 9(5)  COMP  VALUE ZERO.
     03  FILLER              PIC X(4)  VALUE SPACES.
     03  WS-FOD-TAB          OCCURS 500 TIMES
                              INDEXED BY FOD-IDX.
         05  WT-FOD-ID            PIC 9(5)  COMP.
         05  WT-FOD-NAME          PIC X(30).
         05  WT-FOD-KCAL          PIC 9(5)  COMP.
         05  WT-FOD-DATE          PIC 9(8)  COMP.
         05  WT-FOD-TIME          PIC 9(6)  COMP.
         05  WT-FOD-CYCLE-ID      PIC 9(5)  COMP.
*
*                                 READ-ONLY COPY OF THE EXERCISE
*                                 MASTER - SAME SHAPE AND SAME REASON
*                                 FOR CARRYING THE NAME AS THE FOOD
*                                 TABLE ABOVE.
 01  WS-EXERCISE-TABLE.
     03  WS-EXERCISE-COUNT   PIC 9(5)  COMP  VALUE ZERO.
     03  FILLER              PIC X(4)  VALUE SPACES.
     03  WS-EXR-TAB          OCCURS 500 TIMES
                              INDEXED BY EXR-IDX.
         05  WT-EXR-ID            PIC 9(5)  COMP.
         05  WT-EXR-NAME          PIC X(30).
         05  WT-EXR-KCAL          PIC 9(5)  COMP.
         05  WT-EXR-DATE          PIC 9(8)  COMP.
         05  WT-EXR-TIME          PIC 9(6)  COMP.
         05  WT-EXR-CYCLE-ID      PIC 9(5)  COMP.
*
*                                 THE "OPTIONAL FULL BREAKDOWN" OF
*                                 R2.6/R2.7 IS ALWAYS ON IN THIS RUN -
*                                 THE SWITCH IS LEFT HERE, SET TO
*                                 UPSI-0/SW-TEST-MODE BY A FUTURE
*                                 RUN, RATHER THAN HARD-CODING IT OUT.
 01  WS-SWITCHES.
     03  WS-BREAKDOWN-SW     PIC X     VALUE "Y".
         88  WS-BREAKDOWN-ON     VALUE "Y".
     03  FILLER              PIC X(3)  VALUE SPACES.
*
*                                 SYSTEM DATE - THE DAILY REPORT AND
*                                 BOTH PERIOD REPORTS ARE ALWAYS RUN
*                                 "AS OF TODAY", THERE IS NO AS-OF
*                                 PARAMETER ON THIS PROGRAM.
 01  WS-TODAY.
     03  WS-TODAY-DATE       PIC 9(8)  VALUE ZERO.
     03  WS-TODAY-DATE-R  REDEFINES
         WS-TODAY-DATE.
         05  WS-TD-YYYY          PIC 9(4).
         05  WS-TD-MM            PIC 9(2).
         05  WS-TD-DD            PIC 9(2).
*                                     DEBUG/DUMP VIEW ONLY - NOT
*                                     REFERENCED BY THE REPORT LOGIC.
     03  FILLER              PIC X(4)  VALUE SPACES.
*
 COPY "WSDTCAL.COB".
 COPY "WSDTSTA.COB".
*
*                                 THE ONE DATE THAT WALKS BACKWARD
*                                 THROUGH THE PERIOD AS BB020/BB030 STEP
*                                 DAY BY DAY VIA ZZ020-BACK-UP-DAY - NOT
*                                 THE SAME FIELD AS WS-TODAY-DATE ABOVE,
*                                 WHICH NEVER MOVES ONCE THE RUN STARTS.
 01  WS-WORK.
     03  WS-WORK-DATE        PIC 9(8)  VALUE ZERO.
     03  WS-CAL-DATE-R  REDEFINES
         WS-WORK-DATE.
         05  WS-CAL-YYYY         PIC 9(4).
         05  WS-CAL-MM           PIC 9(2).
         05  WS-CAL-DD           PIC 9(2).
*                                     YYYY/MM/DD VIEW, FOR ZZ010/ZZ020'S
*                                     MONTH-END AND LEAP-YEAR ARITHMETIC.
     03  WS-RPT-DATE         PIC 9(8)  VALUE ZERO.
*                                     DATE ON THE CURRENT PRINT LINE -
*                                     USUALLY EQUAL TO WS-WORK-DATE BUT
*                                     KEPT SEPARATE SO A HEADING LINE
*                                     CAN BE FORMATTED AHEAD OF THE BODY.
     03  WS-PERIOD-END-DATE  PIC 9(8)  VALUE ZERO.
*                                     TODAY, HELD STILL WHILE WS-WORK-
*                                     DATE BACKS UP TO THE PERIOD START -
*                                     THE PERIOD TOTALS EXCLUDE TODAY
*                                     PER R2.7, THIS IS THE UPPER BOUND
*                                     THAT TEST IS MADE AGAINST.
     03  WS-STEP-COUNT       PIC 9(3)  COMP  VALUE ZERO.
*                                     HOW MANY DAYS BB020/BB030 HAVE
*                                     STEPPED SO FAR - 7 FOR THE WEEK
*                                     REPORT, WS-EFF-DIM FOR THE MONTH.
     03  WS-EFF-DIM          PIC 9(2)  COMP  VALUE ZERO.
*                                     DAYS IN THE CURRENT CALENDAR MONTH,
*                                     FEBRUARY ADJUSTED BY WS-LEAP-SW.
     03  WS-PTR              PIC 9(3)  COMP  VALUE 1.
*                                     SCRATCH SUBSCRIPT, WS-DIM AND THE
*                                     PRINT-LINE BUILD PARAGRAPHS ONLY.
     03  FILLER              PIC X(4)  VALUE SPACES.
*
*                                 THE GOVERNING CYCLE FOR ONE REPORT DAY
*                                 - RESET AND RE-SEARCHED EVERY TIME
*                                 CC060-FIND-GOVERNING-CYCLE RUNS, SAME
*                                 "LATEST START <= DAY, STILL OPEN OR
*                                 COVERS THE DAY" RULE AS DT900'S OWN
*                                 BB017/BB019B.
 01  WS-GOV-WORK.
     03  WS-GOV-CYCLE-ID     PIC 9(5)  COMP  VALUE ZERO.
     03  WS-GOV-FOUND-SW     PIC X           VALUE "N".
         88  WS-GOV-FOUND        VALUE "Y".
     03  WS-LATEST-FOOD-TIME PIC 9(6)  COMP  VALUE ZERO.
*                                     USED ONLY TO ORDER SAME-DAY FOOD
*                                     ROWS ON THE DAILY LISTING - NOT A
*                                     GOVERNING-CYCLE FIELD, KEPT IN
*                                     THIS GROUP FOR WANT OF A BETTER ONE.
     03  FILLER              PIC X(4)  VALUE SPACES.
*
*                                 CALENDAR CONSTANTS, JAN THROUGH DEC -
*                                 SAME TABLE AS DT900'S OWN COPY, RESTATED
*                                 HERE BECAUSE DT020 DOES ITS OWN DATE
*                                 WALK FOR THE WEEK/MONTH REPORTS RATHER
*                                 THAN ASKING DT900 FOR EACH DAY IN TURN.
 01  WS-DAYS-IN-MONTH-TAB.
     03  FILLER PIC 9(2)  VALUE 31.
     03  FILLER PIC 9(2)  VALUE 28.
     03  FILLER PIC 9(2)  VALUE 31.
     03  FILLER PIC 9(2)  VALUE 30.
     03  FILLER PIC 9(2)  VALUE 31.
     03  FILLER PIC 9(2)  VALUE 30.
     03  FILLER PIC 9(2)  VALUE 31.
     03  FILLER PIC 9(2)  VALUE 31.
     03  FILLER PIC 9(2)  VALUE 30.
     03  FILLER PIC 9(2)  VALUE 31.
     03  FILLER PIC 9(2)  VALUE 30.
     03  FILLER PIC 9(2)  VALUE 31.
 01  WS-DAYS-IN-MONTH  REDEFINES WS-DAYS-IN-MONTH-TAB.
     03  WS-DIM               PIC 9(2)  OCCURS 12.
*
 77  WS-LEAP-SW              PIC X       VALUE "N".
     88  WS-LEAP-YEAR             VALUE "Y".
 01  WS-LEAP-WORK.
     03  WS-LEAP-QUOT        PIC 9(6)  COMP  VALUE ZERO.
     03  WS-LEAP-REM         PIC 9(4)  COMP  VALUE ZERO.
     03  FILLER              PIC X(4)  VALUE SPACES.
*
 01  WS-PRINT-AREAS.
     03  WS-ABS-DEFICIT      PIC S9(9) COMP-3 VALUE ZERO.
     03  WS-GOAL-DAYS        PIC 9(3)  COMP   VALUE ZERO.
     03  FILLER              PIC X(4)  VALUE SPACES.
*
*                                 ALL FIVE EDIT FIELDS ARE SCRATCH -
*                                 LOADED IMMEDIATELY BEFORE A STRING
*                                 AND NEVER CARRIED BETWEEN PARAGRAPHS.
 01  WS-EDIT-FIELDS.
     03  WS-ED-ID            PIC ZZZZ9      VALUE ZERO.
*                                     ENTRY ID, "(nnnnn)" ON THE
*                                     FOOD/EXERCISE LISTING LINES.
     03  WS-ED-KCAL5         PIC ----9(5)   VALUE ZERO.
*                                     SIGNED, 5-DIGIT KCAL FIGURES -
*                                     ENTRY KCAL AND THE DEFICIT GOAL.
     03  WS-ED-KCAL9         PIC ----9(9)   VALUE ZERO.
*                                     SIGNED, 9-DIGIT KCAL FIGURES -
*                                     WIDE ENOUGH FOR A PERIOD TOTAL
*                                     OR A NEGATIVE (SURPLUS) DEFICIT.
     03  WS-ED-DAYS          PIC ZZ9        VALUE ZERO.
*                                     DAY COUNT ON THE "EQUALS TO N
*                                     DAYS" PART OF THE PERIOD GOAL
*                                     LINES.
     03  WS-ED-DATE          PIC 9999-99-99 VALUE ZERO.
*                                     "->YYYY-MM-DD" BREAKDOWN HEADING
*                                     - FIXED DT-030, SEE THE CHANGES
*                                     BLOCK ABOVE.
     03  FILLER              PIC X(4)       VALUE SPACES.
*
 PROCEDURE DIVISION.
*================================
*
 AA000-MAIN                  SECTION.
***********************************
*
* ONE RUN OF THIS PROGRAM PRODUCES ALL THREE REPORTS OF THE REPORTS
* SECTION - DAILY, WEEK AND MONTH - IN ONE PASS OF RPTFILE, AS OF
* TODAY'S SYSTEM DATE.  THERE IS NO PARAMETER CARD AND NO "RUN THE
* DAILY REPORT ONLY" OPTION - IF ONE IS EVER WANTED, ADD A SRQ-STYLE
* REQUEST RECORD RATHER THAN A SWITCH ON WS-SWITCHES.
*
     ACCEPT  WS-TODAY-DATE  FROM  DATE  YYYYMMDD.
     PERFORM AA010-LOAD-TABLES.
     OPEN    OUTPUT  RPT-FILE.
     PERFORM BB010-REPORT-DAILY.
     PERFORM BB020-REPORT-WEEK.
     PERFORM BB030-REPORT-MONTH.
     CLOSE   RPT-FILE.
     GOBACK.
*
 AA000-EXIT.  EXIT SECTION.
*
 AA010-LOAD-TABLES           SECTION.
***********************************
*
* LOADS THE THREE DIET MASTERS READ-ONLY - DT020 NEVER REWRITES
* THEM, ONLY DT010 DOES.
*
     MOVE  ZERO  TO  WS-CYCLE-COUNT  WS-FOOD-COUNT
                      WS-EXERCISE-COUNT.
     OPEN  INPUT  CYCLE-FILE.
     PERFORM AA011-READ-CYCLE THRU AA011-EXIT
             UNTIL WS-CYCLE-STATUS = "10".
     CLOSE CYCLE-FILE.
*
     OPEN  INPUT  FOOD-FILE.
     PERFORM AA012-READ-FOOD  THRU AA012-EXIT
             UNTIL WS-FOOD-STATUS = "10".
     CLOSE FOOD-FILE.
*
     OPEN  INPUT  EXERCISE-FILE.
     PERFORM AA013-READ-EXR   THRU AA013-EXIT
             UNTIL WS-EXERCISE-STATUS = "10".
     CLOSE EXERCISE-FILE.
*
 AA010-EXIT.  EXIT SECTION.
*
*                                 ONE ROW PER CYCLE RECORD, IN FILE
*                                 ORDER.
 AA011-READ-CYCLE.
     READ  CYCLE-FILE.
     IF    WS-CYCLE-STATUS = "10"
           GO TO AA011-EXIT.
     SET   CYC-IDX TO WS-CYCLE-COUNT.
     SET   CYC-IDX UP BY 1.
     ADD   1 TO WS-CYCLE-COUNT.
     MOVE  CYC-ID            TO WT-CYC-ID (CYC-IDX).
     MOVE  CYC-STATUS         TO WT-CYC-STATUS (CYC-IDX).
     MOVE  CYC-START-DATE    TO WT-CYC-START-DATE (CYC-IDX).
     MOVE  CYC-END-DATE      TO WT-CYC-END-DATE (CYC-IDX).
     MOVE  CYC-MAINT-KCAL    TO WT-CYC-MAINT-KCAL (CYC-IDX).
     MOVE  CYC-DEFICIT-GOAL  TO WT-CYC-DEFICIT-GOAL (CYC-IDX).
 AA011-EXIT.
     EXIT.
*
*                                 ONE ROW PER FOOD ENTRY, NAME
*                                 INCLUDED THIS TIME - SEE THE REMARK
*                                 ON WS-FOOD-TABLE ABOVE.
 AA012-READ-FOOD.
     READ  FOOD-FILE.
     IF    WS-FOOD-STATUS = "10"
           GO TO AA012-EXIT.
     SET   FOD-IDX TO WS-FOOD-COUNT.
     SET   FOD-IDX UP BY 1.
     ADD   1 TO WS-FOOD-COUNT.
     MOVE  FOD-ID         TO WT-FOD-ID (FOD-IDX).
     MOVE  FOD-NAME       TO WT-FOD-NAME (FOD-IDX).
     MOVE  FOD-KCAL       TO WT-FOD-KCAL (FOD-IDX).
     MOVE  FOD-DATE       TO WT-FOD-DATE (FOD-IDX).
     MOVE  FOD-TIME       TO WT-FOD-TIME (FOD-IDX).
     MOVE  FOD-CYCLE-ID   TO WT-FOD-CYCLE-ID (FOD-IDX).
 AA012-EXIT.
     EXIT.
*
*                                 ONE ROW PER EXERCISE ENTRY.
 AA013-READ-EXR.
     READ  EXERCISE-FILE.
     IF    WS-EXERCISE-STATUS = "10"
           GO TO AA013-EXIT.
     SET   EXR-IDX TO WS-EXERCISE-COUNT.
     SET   EXR-IDX UP BY 1.
     ADD   1 TO WS-EXERCISE-COUNT.
     MOVE  EXR-ID         TO WT-EXR-ID (EXR-IDX).
     MOVE  EXR-NAME       TO WT-EXR-NAME (EXR-IDX).
     MOVE  EXR-KCAL       TO WT-EXR-KCAL (EXR-IDX).
     MOVE  EXR-DATE       TO WT-EXR-DATE (EXR-IDX).
     MOVE  EXR-TIME       TO WT-EXR-TIME (EXR-IDX).
     MOVE  EXR-CYCLE-ID   TO WT-EXR-CYCLE-ID (EXR-IDX).
 AA013-EXIT.
     EXIT.
*
 BB010-REPORT-DAILY           SECTION.
*************************************
*
* DAILY REPORT FOR TODAY, PER THE REPORTS SECTION.  CC050 CALLS DT900
* FOR TODAY'S DT-DAILY-STATS (R2.1-R2.5), THEN CC010 PRINTS THE
* MAINTENANCE/IN/OUT/DEFICIT-OR-SURPLUS LINES AND, IF WS-BREAKDOWN-ON,
* THE FOOD/EXERCISE ENTRY LISTING.
*
     MOVE  WS-TODAY-DATE   TO WS-RPT-DATE.
     PERFORM CC050-CALL-DAILY-STATS.
     PERFORM CC010-FORMAT-DAILY-REPORT.
 BB010-EXIT.
     EXIT SECTION.
*
 BB020-REPORT-WEEK            SECTION.
*************************************
*
* WEEK PERIOD REPORT - TODAY MINUS 6 THRU TODAY, R2.7.  BACKS
* WS-WORK-DATE UP SIX CALENDAR DAYS (ZZ020, WHICH HANDLES MONTH/YEAR
* ROLLOVER AND LEAP FEBRUARY) AND HANDS OFF TO THE SHARED
* BB015-RUN-ONE-PERIOD PARAGRAPH BELOW - THE MONTH REPORT IS THE SAME
* SHAPE WITH A DIFFERENT STEP COUNT.
*
     MOVE  WS-TODAY-DATE  TO WS-WORK-DATE.
     MOVE  6              TO WS-STEP-COUNT.
     PERFORM ZZ020-BACK-UP-DAY
             WS-STEP-COUNT TIMES.
     PERFORM BB015-RUN-ONE-PERIOD.
 BB020-EXIT.
     EXIT SECTION.
*
 BB030-REPORT-MONTH           SECTION.
*************************************
*
* MONTH PERIOD REPORT - TODAY MINUS 29 THRU TODAY, R2.7.  SEE THE
* REMARK ON BB020 ABOVE - 30 CALENDAR DAYS INCLUSIVE OF TODAY, NOT
* "THIS CALENDAR MONTH", PER THE SPEC'S OWN WORDING OF R2.7.
*
     MOVE  WS-TODAY-DATE  TO WS-WORK-DATE.
     MOVE  29             TO WS-STEP-COUNT.
     PERFORM ZZ020-BACK-UP-DAY
             WS-STEP-COUNT TIMES.
     PERFORM BB015-RUN-ONE-PERIOD.
 BB030-EXIT.
     EXIT SECTION.
*
*                                 COMMON TO BB020 AND BB030 - CALLS
*                                 DT900 ONCE FOR THE WHOLE PERIOD
*                                 (SRQ-FUNCTION "P"), THEN FORMATS THE
*                                 PERIOD SUMMARY LINES AND, IF
*                                 WS-BREAKDOWN-ON, A DAY-BY-DAY
*                                 BREAKDOWN BUILT BY STEPPING
*                                 WS-WORK-DATE FORWARD ONE DAY AT A
*                                 TIME AND CALLING DT900 AGAIN FOR EACH.
 BB015-RUN-ONE-PERIOD.
     MOVE  "P"            TO SRQ-FUNCTION.
     MOVE  WS-WORK-DATE    TO SRQ-START-DATE.
     MOVE  WS-TODAY-DATE   TO SRQ-END-DATE
                              SRQ-PROCESS-DATE.
     CALL  "DT900" USING WS-STATS-REQUEST
                         DT-DAILY-STATS
                         DT-PERIOD-STATS.
     IF    WS-BREAKDOWN-ON
           PERFORM CC020-FORMAT-BREAKDOWN.
     PERFORM CC030-FORMAT-PERIOD-SUMMARY.
 BB015-EXIT.
     EXIT.
*
 CC050-CALL-DAILY-STATS       SECTION.
*************************************
*
* CALLS DT900 FOR WS-RPT-DATE'S AGGREGATE TOTALS.
*
     MOVE  "D"            TO SRQ-FUNCTION.
     MOVE  WS-RPT-DATE    TO SRQ-START-DATE  SRQ-END-DATE
                              SRQ-PROCESS-DATE.
     CALL  "DT900" USING WS-STATS-REQUEST
                         DT-DAILY-STATS
                         DT-PERIOD-STATS.
 CC050-EXIT.
     EXIT SECTION.
*
 CC010-FORMAT-DAILY-REPORT    SECTION.
*************************************
*
* FORMATS ONE DAY'S REPORT FOR WS-RPT-DATE, COMBINING DT900'S
* TOTALS WITH THE ENTRY LISTING FOUND FROM OUR OWN TABLES.
*
     IF    DS-HAS-NO-CYCLE  OR  DS-IS-EMPTY
           MOVE "No in/out calories recorded for this day."
                TO RPT-LINE
           WRITE RPT-RECORD
           GO TO CC010-EXIT.
*
     PERFORM CC060-FIND-GOVERNING-CYCLE.
     MOVE  "Food entries:" TO RPT-LINE.
     WRITE RPT-RECORD.
     SET   FOD-IDX TO 1.
     PERFORM CC061-LIST-ONE-FOOD THRU CC061-EXIT
             UNTIL FOD-IDX > WS-FOOD-COUNT.
*
     SET   EXR-IDX TO 1.
     MOVE  "N" TO WS-GOV-FOUND-SW.
     PERFORM CC062-TEST-EXR-PRESENT THRU CC062-EXIT
             UNTIL EXR-IDX > WS-EXERCISE-COUNT.
     IF    WS-GOV-FOUND
           MOVE "Exercise entries:" TO RPT-LINE
           WRITE RPT-RECORD
           SET   EXR-IDX TO 1
           PERFORM CC063-LIST-ONE-EXR THRU CC063-EXIT
                   UNTIL EXR-IDX > WS-EXERCISE-COUNT.
*
     MOVE  DS-MAINTENANCE  TO WS-ED-KCAL9.
     MOVE  SPACES          TO RPT-LINE.
     STRING "Maintenance: " WS-ED-KCAL9
            DELIMITED BY SIZE INTO RPT-LINE.
     WRITE RPT-RECORD.
*
     MOVE  DS-KCAL-IN      TO WS-ED-KCAL9.
     MOVE  SPACES          TO RPT-LINE.
     MOVE  1               TO WS-PTR.
     STRING "In VS Out: " WS-ED-KCAL9 " kcal vs "
            DELIMITED BY SIZE INTO RPT-LINE
            WITH POINTER WS-PTR.
     MOVE  DS-KCAL-OUT     TO WS-ED-KCAL9.
     STRING WS-ED-KCAL9 " kcal"
            DELIMITED BY SIZE INTO RPT-LINE
            WITH POINTER WS-PTR.
     WRITE RPT-RECORD.
*
     MOVE  SPACES          TO RPT-LINE.
     IF    DS-DEFICIT NOT < ZERO
           MOVE  DS-DEFICIT  TO WS-ED-KCAL9
           STRING "Deficit: " WS-ED-KCAL9
                  DELIMITED BY SIZE INTO RPT-LINE
     ELSE
           COMPUTE WS-ABS-DEFICIT = ZERO - DS-DEFICIT
           MOVE  WS-ABS-DEFICIT  TO WS-ED-KCAL9
           STRING "Surplus: " WS-ED-KCAL9
                  DELIMITED BY SIZE INTO RPT-LINE.
     WRITE RPT-RECORD.
*
     MOVE  DS-DEFICIT      TO WS-ED-KCAL9.
     MOVE  DS-DEFICIT-GOAL TO WS-ED-KCAL5.
     MOVE  SPACES          TO RPT-LINE.
     MOVE  1               TO WS-PTR.
     STRING "Deficit vs Deficit Goal: " WS-ED-KCAL9 "/"
            DELIMITED BY SIZE INTO RPT-LINE
            WITH POINTER WS-PTR.
     STRING WS-ED-KCAL5 DELIMITED BY SIZE INTO RPT-LINE
            WITH POINTER WS-PTR.
     WRITE RPT-RECORD.
 CC010-EXIT.
     EXIT SECTION.
*
 CC060-FIND-GOVERNING-CYCLE.
*
* R2.2 - THE DAY'S GOVERNING CYCLE IS THE CYCLE OF THE LATEST
* FOOD ENTRY OF THE DAY, ELSE THE OPEN CYCLE. DT900 HAS ALREADY
* CONFIRMED A CYCLE EXISTS (DS-HAS-NO-CYCLE IS "N" HERE) SO THIS
* RESTATES ITS RULE RATHER THAN RE-VALIDATING IT.
*
     MOVE  "N" TO WS-GOV-FOUND-SW.
     MOVE  ZERO TO WS-LATEST-FOOD-TIME.
     SET   FOD-IDX TO 1.
     PERFORM CC064-TEST-LATEST-FOOD THRU CC064-EXIT
             UNTIL FOD-IDX > WS-FOOD-COUNT.
     IF    WS-GOV-FOUND
           GO TO CC060-EXIT.
     SET   CYC-IDX TO 1.
     PERFORM CC065-TEST-OPEN-CYCLE  THRU CC065-EXIT
             UNTIL CYC-IDX > WS-CYCLE-COUNT.
 CC060-EXIT.
     EXIT.
*
 CC064-TEST-LATEST-FOOD.
     IF    WT-FOD-DATE (FOD-IDX) = WS-RPT-DATE
     AND   WT-FOD-TIME (FOD-IDX) > WS-LATEST-FOOD-TIME
           MOVE "Y" TO WS-GOV-FOUND-SW
           MOVE WT-FOD-TIME (FOD-IDX)     TO WS-LATEST-FOOD-TIME
           MOVE WT-FOD-CYCLE-ID (FOD-IDX) TO WS-GOV-CYCLE-ID.
     SET   FOD-IDX UP BY 1.
 CC064-EXIT.
     EXIT.
*
 CC065-TEST-OPEN-CYCLE.
     IF    WT-CYC-STATUS (CYC-IDX) = "O"
           MOVE "Y" TO WS-GOV-FOUND-SW
           MOVE WT-CYC-ID (CYC-IDX) TO WS-GOV-CYCLE-ID
           SET  CYC-IDX TO WS-CYCLE-COUNT.
     SET   CYC-IDX UP BY 1.
 CC065-EXIT.
     EXIT.
*
*                                 "(ID) NAME - NNNNN KCAL" - ONE LINE
*                                 PER FOOD ROW OF THE GOVERNING CYCLE
*                                 LOGGED ON WS-RPT-DATE.
 CC061-LIST-ONE-FOOD.
     IF    WT-FOD-DATE (FOD-IDX) = WS-RPT-DATE
     AND   WT-FOD-CYCLE-ID (FOD-IDX) = WS-GOV-CYCLE-ID
           MOVE WT-FOD-ID (FOD-IDX) TO WS-ED-ID
           MOVE WT-FOD-KCAL (FOD-IDX) TO WS-ED-KCAL5
           MOVE SPACES TO RPT-LINE
           STRING "(" WS-ED-ID ") " WT-FOD-NAME (FOD-IDX)
                  " - " WS-ED-KCAL5 " kcal"
                  DELIMITED BY SIZE INTO RPT-LINE
           WRITE RPT-RECORD.
     SET   FOD-IDX UP BY 1.
 CC061-EXIT.
     EXIT.
*
*                                 "EXERCISE ENTRIES:" IS ONLY PRINTED
*                                 WHEN THE DAY ACTUALLY HAS ONE -
*                                 THIS SCAN JUST ANSWERS YES/NO BEFORE
*                                 CC063 BELOW PRINTS ANY ROWS.
 CC062-TEST-EXR-PRESENT.
     IF    WT-EXR-DATE (EXR-IDX) = WS-RPT-DATE
     AND   WT-EXR-CYCLE-ID (EXR-IDX) = WS-GOV-CYCLE-ID
           MOVE "Y" TO WS-GOV-FOUND-SW
           SET  EXR-IDX TO WS-EXERCISE-COUNT.
     SET   EXR-IDX UP BY 1.
 CC062-EXIT.
     EXIT.
*
*                                 SAME LINE SHAPE AS CC061 ABOVE, FOR
*                                 THE EXERCISE SIDE OF THE DAY.
 CC063-LIST-ONE-EXR.
     IF    WT-EXR-DATE (EXR-IDX) = WS-RPT-DATE
     AND   WT-EXR-CYCLE-ID (EXR-IDX) = WS-GOV-CYCLE-ID
           MOVE WT-EXR-ID (EXR-IDX) TO WS-ED-ID
           MOVE WT-EXR-KCAL (EXR-IDX) TO WS-ED-KCAL5
           MOVE SPACES TO RPT-LINE
           STRING "(" WS-ED-ID ") " WT-EXR-NAME (EXR-IDX)
                  " - " WS-ED-KCAL5 " kcal"
                  DELIMITED BY SIZE INTO RPT-LINE
           WRITE RPT-RECORD.
     SET   EXR-IDX UP BY 1.
 CC063-EXIT.
     EXIT.
*
 CC020-FORMAT-BREAKDOWN       SECTION.
*************************************
*
* ONE SEPARATOR / DATE HEADING / DAILY REPORT PER COUNTED DAY OF
* THE PERIOD - R2.6/R2.7, "OPTIONAL FULL BREAKDOWN".
*
     MOVE  SRQ-START-DATE  TO WS-WORK-DATE.
     MOVE  SRQ-END-DATE    TO WS-PERIOD-END-DATE.
 CC021-ONE-DAY.
     MOVE  "____________________" TO RPT-LINE.
     WRITE RPT-RECORD.
     MOVE  WS-WORK-DATE    TO WS-ED-DATE.
     MOVE  SPACES          TO RPT-LINE.
     STRING "->" WS-ED-DATE DELIMITED BY SIZE
            INTO RPT-LINE.
     WRITE RPT-RECORD.
     MOVE  WS-WORK-DATE    TO WS-RPT-DATE.
     PERFORM CC050-CALL-DAILY-STATS.
     PERFORM CC010-FORMAT-DAILY-REPORT.
     MOVE  "____________________" TO RPT-LINE.
     WRITE RPT-RECORD.
     IF    WS-WORK-DATE NOT = WS-PERIOD-END-DATE
           PERFORM ZZ010-NEXT-DAY
           GO TO CC021-ONE-DAY.
     MOVE  SPACES TO RPT-LINE.
     WRITE RPT-RECORD.
     MOVE  "Period summary:" TO RPT-LINE.
     WRITE RPT-RECORD.
 CC020-EXIT.
     EXIT SECTION.
*
 CC030-FORMAT-PERIOD-SUMMARY  SECTION.
*************************************
*
* "PERIOD SUMMARY:" FOOTER - MAINTENANCE, IN VS OUT, DEFICIT OR
* SURPLUS WORDING (SAME RULE AS CC010'S DAILY FIGURE), THEN THE
* DEFICIT-GOAL LINE TWICE - EXCLUDING AND INCLUDING TODAY - PER
* THE TODAY-EXCLUSION RULE R2.7 CARRIES FOR THE ACHIEVED DEFICIT
* ONLY, NOT FOR THE OTHER TOTALS.
*
     MOVE  PS-MAINTENANCE  TO WS-ED-KCAL9.
     MOVE  SPACES          TO RPT-LINE.
     STRING "Maintenance: " WS-ED-KCAL9
            DELIMITED BY SIZE INTO RPT-LINE.
     WRITE RPT-RECORD.
*
     MOVE  PS-KCAL-IN       TO WS-ED-KCAL9.
     MOVE  SPACES           TO RPT-LINE.
     MOVE  1                TO WS-PTR.
     STRING "In VS Out: " WS-ED-KCAL9 " kcal vs "
            DELIMITED BY SIZE INTO RPT-LINE
            WITH POINTER WS-PTR.
     MOVE  PS-KCAL-OUT      TO WS-ED-KCAL9.
     STRING WS-ED-KCAL9 " kcal"
            DELIMITED BY SIZE INTO RPT-LINE
            WITH POINTER WS-PTR.
     WRITE RPT-RECORD.
*
     MOVE  SPACES           TO RPT-LINE.
     IF    PS-DEFICIT NOT < ZERO
           MOVE  PS-DEFICIT  TO WS-ED-KCAL9
           STRING "Deficit: " WS-ED-KCAL9
                  DELIMITED BY SIZE INTO RPT-LINE
     ELSE
           COMPUTE WS-ABS-DEFICIT = ZERO - PS-DEFICIT
           MOVE  WS-ABS-DEFICIT  TO WS-ED-KCAL9
           STRING "Surplus: " WS-ED-KCAL9
                  DELIMITED BY SIZE INTO RPT-LINE.
     WRITE RPT-RECORD.
*
     SUBTRACT 1 FROM PS-DAY-COUNT GIVING WS-GOAL-DAYS.
     MOVE  PS-DEFICIT        TO WS-ED-KCAL9.
     MOVE  PS-DEFICIT-GOAL   TO WS-ED-KCAL5.
     MOVE  WS-GOAL-DAYS      TO WS-ED-DAYS.
     MOVE  SPACES            TO RPT-LINE.
     STRING "Deficit vs Deficit Goal: " WS-ED-KCAL9 "/"
            WS-ED-KCAL5 " (excluding today equals to "
            WS-ED-DAYS " days)"
            DELIMITED BY SIZE INTO RPT-LINE.
     WRITE RPT-RECORD.
*
     MOVE  PS-DEFICIT-INCL   TO WS-ED-KCAL9.
     MOVE  PS-DAY-COUNT      TO WS-ED-DAYS.
     MOVE  SPACES            TO RPT-LINE.
     STRING "Deficit vs Deficit Goal: " WS-ED-KCAL9 "/"
            WS-ED-KCAL5 " (including today equals to "
            WS-ED-DAYS " days)"
            DELIMITED BY SIZE INTO RPT-LINE.
     WRITE RPT-RECORD.
 CC030-EXIT.
     EXIT SECTION.
*
 ZZ010-NEXT-DAY                SECTION.
**************************************
*
* ADVANCES WS-WORK-DATE BY ONE CALENDAR DAY - SAME TABLE-DRIVEN
* LEAP-YEAR LOGIC AS DT900'S ZZ010, RESTATED HERE RATHER THAN
* SHARED SINCE DT020 OWNS ITS OWN COPY OF THE WORK FIELDS.
*
     PERFORM ZZ011-SET-LEAP-SW.
     MOVE  WS-DIM (WS-CAL-MM)  TO  WS-EFF-DIM.
     IF    WS-CAL-MM = 2 AND WS-LEAP-YEAR
           MOVE 29 TO WS-EFF-DIM.
     ADD   1  TO  WS-CAL-DD.
     IF    WS-CAL-DD > WS-EFF-DIM
           MOVE 1 TO WS-CAL-DD
           ADD  1 TO WS-CAL-MM
           IF   WS-CAL-MM > 12
                MOVE 1 TO WS-CAL-MM
                ADD  1 TO WS-CAL-YYYY
           END-IF
     END-IF.
 ZZ010-EXIT.
     EXIT SECTION.
*
 ZZ020-BACK-UP-DAY.
*
* STEPS WS-WORK-DATE BACK ONE CALENDAR DAY - USED TO COMPUTE THE
* WEEK/MONTH PERIOD START FROM TODAY, PERFORMED N TIMES BY THE
* CALLER RATHER THAN CARRYING ITS OWN COUNTER.
*
     SUBTRACT 1 FROM WS-CAL-DD.
     IF    WS-CAL-DD = ZERO
           SUBTRACT 1 FROM WS-CAL-MM
           IF   WS-CAL-MM = ZERO
                MOVE 12 TO WS-CAL-MM
                SUBTRACT 1 FROM WS-CAL-YYYY
           END-IF
           PERFORM ZZ011-SET-LEAP-SW
           MOVE WS-DIM (WS-CAL-MM) TO WS-EFF-DIM
           IF   WS-CAL-MM = 2 AND WS-LEAP-YEAR
                MOVE 29 TO WS-EFF-DIM
           END-IF
           MOVE WS-EFF-DIM TO WS-CAL-DD.
*
*                                 STANDARD DIV-4/DIV-100/DIV-400 LEAP
*                                 YEAR TEST, SAME AS DT900'S OWN COPY.
 ZZ011-SET-LEAP-SW.
     MOVE  "N"  TO  WS-LEAP-SW.
     DIVIDE WS-CAL-YYYY BY 4 GIVING WS-LEAP-QUOT
            REMAINDER WS-LEAP-REM.
     IF    WS-LEAP-REM = ZERO
           MOVE "Y" TO WS-LEAP-SW
           DIVIDE WS-CAL-YYYY BY 100 GIVING WS-LEAP-QUOT
                  REMAINDER WS-LEAP-REM
           IF  WS-LEAP-REM = ZERO
               MOVE "N" TO WS-LEAP-SW
               DIVIDE WS-CAL-YYYY BY 400 GIVING WS-LEAP-QUOT
                      REMAINDER WS-LEAP-REM
               IF WS-LEAP-REM = ZERO
                  MOVE "Y" TO WS-LEAP-SW
               END-IF
           END-IF
     END-IF.
