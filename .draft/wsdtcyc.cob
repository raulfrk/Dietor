*****************************************************
*                                                   *
*  RECORD DEFINITION FOR THE DIET CYCLE FILE        *
*           (CYCLES)                                *
*     NO KEY - LOADED TO A WORKING TABLE BY CYC-ID   *
*****************************************************
*  FILE SIZE 43 BYTES, PADDED TO 50 BY FILLER.
*
* 04/01/26 VBC - CREATED FOR THE DIETOR CONVERSION.
* 11/01/26 VBC - ADDED CYC-STATUS BYTE, WAS IMPLIED BY
*                END DATE = ZERO ONLY. KEPT BOTH FOR
*                READABILITY OF DUMPS.            DT-014
* 02/02/26 VBC - REDEFINED START/END DATES SO THE YEAR
*                MONTH DAY BREAKOUT CAN BE USED BY THE
*                PERIOD-STATS ENUMERATION LOGIC.    DT-021
*
 01  DT-CYCLE-RECORD.
     03  CYC-ID                PIC 9(5).
     03  CYC-STATUS            PIC X.
         88  CYC-IS-OPEN            VALUE "O".
         88  CYC-IS-CLOSED          VALUE "C".
     03  CYC-START-DATE        PIC 9(8).
     03  CYC-START-DATE-R  REDEFINES
         CYC-START-DATE.
         05  CYC-START-YYYY    PIC 9(4).
         05  CYC-START-MM      PIC 9(2).
         05  CYC-START-DD      PIC 9(2).
     03  CYC-START-TIME        PIC 9(6).
     03  CYC-END-DATE          PIC 9(8).
*                                 ZERO = CYCLE STILL OPEN
     03  CYC-END-DATE-R  REDEFINES
         CYC-END-DATE.
         05  CYC-END-YYYY      PIC 9(4).
         05  CYC-END-MM        PIC 9(2).
         05  CYC-END-DD        PIC 9(2).
     03  CYC-END-TIME          PIC 9(6).
     03  CYC-MAINT-KCAL        PIC 9(5).
*                                 MUST BE GREATER THAN ZERO
     03  CYC-DEFICIT-GOAL      PIC S9(5).
     03  FILLER                PIC X(7).
*
