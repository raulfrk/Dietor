*****************************************************************
*                                                               *
*                  Dietor     Legacy Day-Journal Summarizer    *
*         Maintains the DAYJRNL file (the old accounts-style   *
*                  day journal kept alongside CYCLES/FOODENT/   *
*                  EXERENT) and prints its day summary report   *
*                  to RPTFILE.                                  *
*                                                               *
*****************************************************************
*
 IDENTIFICATION          DIVISION.
*================================
*
 PROGRAM-ID.         DT030.
*
 AUTHOR.             V B COEN.
 INSTALLATION.       APPLEWOOD COMPUTERS - DIETOR DIVISION.
 DATE-WRITTEN.       09/02/1987.
 DATE-COMPILED.
 SECURITY.           COPYRIGHT (C) 1987-2026 AND LATER, V B COEN.
*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
*                    LICENSE. SEE THE FILE COPYING FOR DETAILS.
*
*    REMARKS.            DIETOR LEGACY DAY-JOURNAL MAINTENANCE
*                        AND SUMMARY. DAYJRNL PREDATES THE
*                        CYCLE/FOOD/EXERCISE MASTERS AND IS KEPT
*                        GOING FOR THE OLD "JRP" DAY-SUMMARY
*                        PRINT ONLY - IT DOES NOT SHARE ANY
*                        RECORDS WITH DT010/DT900/DT020.
*
*    CALLED MODULES.     NONE.
*
*    FILES USED.         DAYJRNL.   DAY JOURNAL MASTER, I-O.
*                        TRANS.     MAINTENANCE TRANSACTIONS, IN.
*                        RPTFILE.   REPORT PRINT FILE, OUT.
*
* CHANGES.
* 09/02/87 VBC -     CREATED.
* 14/08/93 VBC - .01 REMOVE-BY-ID NOW DROPS EVERY MATCHING ROW OF
*                    THE DAY/TYPE, NOT JUST THE FIRST FOUND - A
*                    DAY CAN END UP WITH REPEATED IDS AFTER A
*                    REMOVE-THEN-ADD AND BOTH MUST GO TOGETHER.
* 21/09/98 VBC - Y2K ALL DATE FIELDS HANDLED CONFIRMED FULL
*                4-DIGIT CENTURY/YEAR - NO 2-DIGIT YEAR FIELDS.
* 08/02/99 VBC -     FOLLOW-UP Y2K CHECK - CONFIRMED DJ-DATE
*                    COMPARISONS STILL WORK ACROSS THE CENTURY
*                    ROLL, NO CODE CHANGE NEEDED.
* 17/05/03 VBC -     NO CHANGE - NOTED FOR THE RECORD ONLY.
* 11/10/07 VBC -     TIDY FOR THE GNU COBOL MIGRATION.
* 16/04/24 VBC -     COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
*                    PREVIOUS NOTICES.
* 06/01/26 VBC - 1.0 NEW PROGRAM FOR THE DIETOR DIVISION LEGACY
*                    DAY-JOURNAL WORK - PLAIN WRITE PARAGRAPHS,
*                    NO REPORT WRITER - SAME TREATMENT AS
*                    DT020.                               DT-004
* 27/01/26 VBC - 1.1 ADD/REMOVE/PRINT ALL DRIVEN OFF ONE TRANS
*                    READ LOOP RATHER THAN THREE SEPARATE RUNS -
*                    MATCHES HOW DT010 DRIVES U1.         DT-030
* 10/08/26 VBC - 1.2 RE-READ THIS PROGRAM TOP TO BOTTOM AGAINST
*                    THE R3.1-R3.4 RULE SHEET DURING THE OTHER
*                    DT-0nn WORK. PADDED OUT THE WORKING-STORAGE
*                    AND PARAGRAPH REMARKS - NO LOGIC TOUCHED.
*                    NOTED FOR THE RECORD ONLY.
*
*************************************************************
* COPYRIGHT NOTICE.
* ****************
*
* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
* DIETOR SYSTEM AND ARE COPYRIGHT (C) V B COEN, 1987-2026 AND
* LATER.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE,
* SEE THE FILE COPYING FOR DETAILS.
*************************************************************
*
 ENVIRONMENT DIVISION.
*================================
*
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     CLASS DT-VALID-JRN-TYPE IS "F" "E"
     UPSI-0 IS SW-TEST-MODE.
*
 INPUT-OUTPUT            SECTION.
 FILE-CONTROL.
     SELECT JOURNAL-FILE  ASSIGN TO "DAYJRNL"
                          ORGANIZATION LINE SEQUENTIAL
                          STATUS WS-JRN-STATUS.
     SELECT TRANS-FILE    ASSIGN TO "TRANS"
                          ORGANIZATION LINE SEQUENTIAL
                          STATUS WS-TRN-STATUS.
     SELECT RPT-FILE      ASSIGN TO "RPTFILE"
                          ORGANIZATION LINE SEQUENTIAL
                          STATUS WS-RPT-STATUS.
*
 DATA DIVISION.
*================================
*
 FILE SECTION.
*
 FD  JOURNAL-FILE.
 COPY "WSDTJRN.COB".
*
 FD  TRANS-FILE.
 COPY "WSDTTRN.COB".
*
 FD  RPT-FILE.
 01  RPT-RECORD.
     03  RPT-LINE              PIC X(79).
     03  FILLER                PIC X(1).
*
 WORKING-STORAGE SECTION.
*-----------------------
 77  PROG-NAME               PIC X(15) VALUE "DT030 (1.1.00)".
*
 01  WS-FILE-STATUSES.
     03  WS-JRN-STATUS       PIC XX    VALUE ZERO.
     03  WS-TRN-STATUS       PIC XX    VALUE ZERO.
     03  WS-RPT-STATUS       PIC XX    VALUE ZERO.
     03  FILLER              PIC X(2)  VALUE SPACES.
 01  WS-FILE-STATUSES-R  REDEFINES
     WS-FILE-STATUSES.
     03  WS-ALL-STATUS-TEXT  PIC X(8).
*
*                                 WHOLE-FILE WORKING COPY OF DAYJRNL -
*                                 DT030 LOADS IT ONCE AT AA010, MARKS
*                                 DELETES IN PLACE VIA WT-DJ-DELETE-SW
*                                 RATHER THAN SHRINKING THE TABLE, AND
*                                 REWRITES THE SURVIVORS AT AA030.
 01  WS-JOURNAL-TABLE.
     03  WS-JOURNAL-COUNT    PIC 9(5)  COMP  VALUE ZERO.
     03  FILLER              PIC X(4)  VALUE SPACES.
     03  WS-JRN-TAB          OCCURS 500 TIMES
                              INDEXED BY DJ-IDX.
*                                         "F" FOOD OR "E" EXERCISE -
*                                         THE OLD JOURNAL NEVER HAD A
*                                         CYCLE-OWNERSHIP FIELD, WHICH
*                                         IS WHY THIS PROGRAM HAS NO
*                                         CONCEPT OF A CYCLE AT ALL.
         05  WT-DJ-TYPE           PIC X.
*                                         ID IS SCOPED TO ONE DAY AND
*                                         ONE TYPE, NOT GLOBALLY UNIQUE
*                                         LIKE CYC-ID/FOD-ID/EXR-ID IN
*                                         THE NEWER MASTERS - SEE
*                                         CC010-COUNT-ACTIVE-ROWS BELOW.
         05  WT-DJ-ID             PIC 9(5)  COMP.
         05  WT-DJ-DATE           PIC 9(8)  COMP.
*                                         BLANK ON AN EXERCISE ROW -
*                                         SEE THE REMARK IN BB011 BELOW.
         05  WT-DJ-NAME           PIC X(30).
         05  WT-DJ-KCAL           PIC 9(5)  COMP.
*                                         SOFT-DELETE MARKER SET BY
*                                         CC020-MARK-MATCHING-ROWS AND
*                                         HONOURED ONLY AT AA030 REWRITE
*                                         TIME - A ROW REMAINS VISIBLE
*                                         TO THIS RUN'S OWN COUNTS/SCANS
*                                         UNTIL THEN, WHICH IS WHY EVERY
*                                         CC0nn SCAN TESTS IT EXPLICITLY.
         05  WT-DJ-DELETE-SW      PIC X.
             88  WT-DJ-DELETED        VALUE "Y".
*
*                                 THE ONE DAY/TYPE/ID A TRANS RECORD IS
*                                 ACTING ON - REFRESHED AT THE TOP OF
*                                 AA020 FOR EVERY TRANS READ.
 01  WS-REQUEST-AREA.
     03  WS-REQ-DATE         PIC 9(8)  VALUE ZERO.
     03  WS-REQ-DATE-R  REDEFINES
         WS-REQ-DATE.
         05  WS-REQ-YYYY         PIC 9(4).
         05  WS-REQ-MM           PIC 9(2).
         05  WS-REQ-DD           PIC 9(2).
*                                     USED ONLY TO FORM THE "UNRECOGNIZED
*                                     TRANS CODE" DISPLAY LINE IN AA020.
     03  WS-CNT-TYPE         PIC X     VALUE SPACE.
*                                     "F"/"E" PASSED TO CC010/CC020 SO
*                                     ONE PAIR OF SHARED PARAGRAPHS
*                                     SERVES BOTH ROW TYPES.
     03  WS-NEW-ID           PIC 9(5)  COMP  VALUE ZERO.
*                                     NEXT ID FOR A JAF/JAE ADD, SET BY
*                                     CC010-COUNT-ACTIVE-ROWS.
     03  FILLER              PIC X(3)  VALUE SPACES.
*
*                                 DATE HEADING FOR THE JRP DAY-SUMMARY
*                                 PRINT - KEPT SEPARATE FROM
*                                 WS-REQUEST-AREA SO A FUTURE CHANGE TO
*                                 ONE DOES NOT RISK THE OTHER.
 01  WS-HDR-AREA.
     03  WS-HDR-DATE         PIC 9(8)  VALUE ZERO.
     03  WS-HDR-DATE-R  REDEFINES
         WS-HDR-DATE.
         05  WS-HDR-YYYY         PIC 9(4).
         05  WS-HDR-MM           PIC 9(2).
         05  WS-HDR-DD           PIC 9(2).
     03  FILLER              PIC X(4)  VALUE SPACES.
*
*                                 ONE DAY'S ACTIVE FOOD ROWS ONLY,
*                                 BUILT FRESH BY CC030 EVERY TIME
*                                 BB030-DAY-SUMMARY RUNS - NOT THE SAME
*                                 TABLE AS WS-JOURNAL-TABLE ABOVE, WHICH
*                                 HOLDS EVERY DAY IN THE FILE.
 01  WS-DAY-FOOD-TABLE.
     03  WS-DAY-FOOD-COUNT   PIC 9(3)  COMP  VALUE ZERO.
     03  FILLER              PIC X(4)  VALUE SPACES.
     03  WS-DAY-FOOD-TAB     OCCURS 500 TIMES
                              INDEXED BY DF-IDX DF2-IDX DFM-IDX.
         05  WF-ID                PIC 9(5)  COMP.
         05  WF-NAME              PIC X(30).
         05  WF-KCAL              PIC 9(5)  COMP.
*
*                                 SAME TREATMENT AS WS-DAY-FOOD-TABLE
*                                 ABOVE FOR THE EXERCISE SIDE OF THE
*                                 DAY - NO WE-NAME, EXERCISE ROWS NEVER
*                                 CARRIED ONE.
 01  WS-DAY-EXR-TABLE.
     03  WS-DAY-EXR-COUNT    PIC 9(3)  COMP  VALUE ZERO.
     03  FILLER              PIC X(4)  VALUE SPACES.
     03  WS-DAY-EXR-TAB       OCCURS 500 TIMES
                              INDEXED BY DE-IDX DE2-IDX DEM-IDX.
         05  WE-ID                PIC 9(5)  COMP.
         05  WE-KCAL              PIC 9(5)  COMP.
*
*                                 HOLD AREA FOR CC041/CC051'S SELECTION-
*                                 SORT SWAPS - ONE SHARED GROUP FOR BOTH
*                                 THE FOOD AND EXERCISE SORTS SINCE THEY
*                                 NEVER RUN AT THE SAME TIME.
 01  WS-SORT-SWAP.
     03  WS-SWAP-ID          PIC 9(5)  COMP  VALUE ZERO.
     03  WS-SWAP-NAME        PIC X(30)       VALUE SPACES.
     03  WS-SWAP-KCAL        PIC 9(5)  COMP  VALUE ZERO.
     03  FILLER              PIC X(4)        VALUE SPACES.
*
*                                 R3.3'S SIGNED NET FIGURE - FOOD MINUS
*                                 EXERCISE FOR THE ONE DAY, NOT A
*                                 RUNNING OR PERIOD TOTAL - THIS
*                                 PROGRAM NEVER LOOKS AT ANY OTHER DAY.
 01  WS-NET-TOTALS.
     03  WS-FOOD-SUM         PIC 9(8)  COMP  VALUE ZERO.
     03  WS-EXR-SUM          PIC 9(8)  COMP  VALUE ZERO.
     03  WS-NET-TOTAL        PIC S9(9) COMP  VALUE ZERO.
     03  FILLER              PIC X(4)        VALUE SPACES.
*
*                                 ALL FOUR EDIT FIELDS ARE SCRATCH,
*                                 LOADED IMMEDIATELY AHEAD OF A STRING
*                                 AND NEVER CARRIED BETWEEN PARAGRAPHS -
*                                 SAME HOUSE RULE AS DT020/DT900.
 01  WS-EDIT-FIELDS.
     03  WS-ED-ID            PIC ZZZZ9      VALUE ZERO.
     03  WS-ED-KCAL5         PIC ZZZZ9      VALUE ZERO.
     03  WS-ED-NET           PIC ----9(9)   VALUE ZERO.
     03  FILLER              PIC X(4)       VALUE SPACES.
*
 PROCEDURE DIVISION.
*================================
*
 AA000-MAIN                  SECTION.
***********************************
*
* ONE PASS OF TRANS DRIVES EVERY JAF/JAE/JDF/JDE/JRP FOR THIS RUN -
* SAME SHAPE AS DT010'S AA020, BUT AGAINST THE OLD DAYJRNL FILE
* INSTEAD OF THE CYCLE/FOOD/EXERCISE MASTERS.
*
     OPEN    INPUT   JOURNAL-FILE.
     PERFORM AA010-LOAD-JOURNAL.
     CLOSE   JOURNAL-FILE.
     OPEN    INPUT   TRANS-FILE.
     OPEN    OUTPUT  RPT-FILE.
     PERFORM AA020-PROCESS-TRANS
             UNTIL WS-TRN-STATUS = "10".
     CLOSE   TRANS-FILE  RPT-FILE.
     PERFORM AA030-REWRITE-JOURNAL.
     GOBACK.
*
 AA000-EXIT.  EXIT SECTION.
*
 AA010-LOAD-JOURNAL           SECTION.
*************************************
*
* WHOLE FILE INTO WS-JRN-TAB, ONE ROW PER RECORD, IN FILE ORDER -
* THE FILE IS NEVER SORTED ON DISK SO FILE ORDER IS NOT DATE ORDER.
*
     MOVE  ZERO  TO  WS-JOURNAL-COUNT.
     PERFORM AA011-READ-ONE-ROW THRU AA011-EXIT
             UNTIL WS-JRN-STATUS = "10".
 AA010-EXIT.
     EXIT SECTION.
*
*                                 WT-DJ-DELETE-SW STARTS "N" ON EVERY
*                                 ROW READ IN - THE FLAG ONLY EVER
*                                 LIVES IN THE WORKING TABLE, NEVER ON
*                                 DISK, SO THERE IS NO STALE-FLAG RISK
*                                 FROM A PRIOR RUN'S RECORD.
 AA011-READ-ONE-ROW.
     READ  JOURNAL-FILE.
     IF    WS-JRN-STATUS = "10"
           GO TO AA011-EXIT.
     SET   DJ-IDX TO WS-JOURNAL-COUNT.
     SET   DJ-IDX UP BY 1.
     ADD   1 TO WS-JOURNAL-COUNT.
     MOVE  DJ-TYPE       TO WT-DJ-TYPE (DJ-IDX).
     MOVE  DJ-ID         TO WT-DJ-ID (DJ-IDX).
     MOVE  DJ-DATE       TO WT-DJ-DATE (DJ-IDX).
     MOVE  DJ-NAME       TO WT-DJ-NAME (DJ-IDX).
     MOVE  DJ-KCAL       TO WT-DJ-KCAL (DJ-IDX).
     MOVE  "N"           TO WT-DJ-DELETE-SW (DJ-IDX).
 AA011-EXIT.
     EXIT.
*
 AA020-PROCESS-TRANS          SECTION.
*************************************
*
* DISPATCHES ONE TRANS RECORD BY ITS JAF/JAE/JDF/JDE/JRP CODE - THE
* SAME FIVE CODES SPEC'S U3 BATCH FLOW NAMES, READ THROUGH TO EOF.
* ANY OTHER CODE ON THIS FILE BELONGS TO DT010 AND IS IGNORED HERE
* EXCEPT FOR THE DISPLAY, WHICH IS FOR THE OPERATOR'S BENEFIT ONLY.
*
     READ  TRANS-FILE.
     IF    WS-TRN-STATUS = "10"
           GO TO AA020-EXIT.
     MOVE  TJV-DATE  TO WS-REQ-DATE.
     EVALUATE  TJV-CODE
         WHEN  "JAF"
               PERFORM BB010-ADD-FOOD-ROW
         WHEN  "JAE"
               PERFORM BB011-ADD-EXERCISE-ROW
         WHEN  "JDF"
               PERFORM BB020-REMOVE-FOOD-ROWS
         WHEN  "JDE"
               PERFORM BB021-REMOVE-EXERCISE-ROWS
         WHEN  "JRP"
               PERFORM BB030-DAY-SUMMARY
         WHEN  OTHER
               DISPLAY "DT030 UNRECOGNIZED TRANS CODE " TJV-CODE
                       " ON " WS-REQ-YYYY "/" WS-REQ-MM "/"
                       WS-REQ-DD
     END-EVALUATE.
 AA020-EXIT.
     EXIT SECTION.
*
 AA030-REWRITE-JOURNAL        SECTION.
*************************************
*
* THE TABLE IS REWRITTEN WHOLE - SOFT-DELETED ROWS (MARKED BY
* BB020/BB021) ARE SKIPPED, MATCHING DT010'S OWN MASTER-REWRITE
* IDIOM FOR THE CYCLE/FOOD/EXERCISE FILES.
*
     OPEN    OUTPUT  JOURNAL-FILE.
     SET     DJ-IDX TO 1.
     PERFORM AA031-WRITE-ONE-ROW THRU AA031-EXIT
             UNTIL DJ-IDX > WS-JOURNAL-COUNT.
     CLOSE   JOURNAL-FILE.
 AA030-EXIT.
     EXIT SECTION.
*
*                                 A DELETED ROW IS SIMPLY NOT WRITTEN -
*                                 THE REWRITTEN FILE HAS NO TOMBSTONE
*                                 RECORDS AND NO GAP IN SEQUENCE, SINCE
*                                 THIS FILE HAS NO RECORD-SEQUENCE
*                                 MEANING TO PRESERVE IN THE FIRST PLACE.
 AA031-WRITE-ONE-ROW.
     IF    NOT WT-DJ-DELETED (DJ-IDX)
           MOVE  WT-DJ-TYPE (DJ-IDX) TO DJ-TYPE
           MOVE  WT-DJ-ID   (DJ-IDX) TO DJ-ID
           MOVE  WT-DJ-DATE (DJ-IDX) TO DJ-DATE
           MOVE  WT-DJ-NAME (DJ-IDX) TO DJ-NAME
           MOVE  WT-DJ-KCAL (DJ-IDX) TO DJ-KCAL
           WRITE DT-JOURNAL-RECORD.
     SET   DJ-IDX UP BY 1.
 AA031-EXIT.
     EXIT.
*
 BB010-ADD-FOOD-ROW            SECTION.
**************************************
*
* R3.1 - NEW ID = COUNT OF ROWS ALREADY ACTIVE FOR THIS DAY/TYPE.
*
     MOVE  "F" TO WS-CNT-TYPE.
     PERFORM CC010-COUNT-ACTIVE-ROWS.
     SET   DJ-IDX TO WS-JOURNAL-COUNT.
     SET   DJ-IDX UP BY 1.
     ADD   1 TO WS-JOURNAL-COUNT.
     MOVE  "F"            TO WT-DJ-TYPE (DJ-IDX).
     MOVE  WS-NEW-ID       TO WT-DJ-ID (DJ-IDX).
     MOVE  WS-REQ-DATE     TO WT-DJ-DATE (DJ-IDX).
     MOVE  TJV-NAME        TO WT-DJ-NAME (DJ-IDX).
     MOVE  TJV-KCAL        TO WT-DJ-KCAL (DJ-IDX).
     MOVE  "N"             TO WT-DJ-DELETE-SW (DJ-IDX).
 BB010-EXIT.
     EXIT SECTION.
*
 BB011-ADD-EXERCISE-ROW        SECTION.
**************************************
*
* SAME R3.1 ID RULE AS BB010 ABOVE, EXERCISE SIDE.
*
     MOVE  "E" TO WS-CNT-TYPE.
     PERFORM CC010-COUNT-ACTIVE-ROWS.
     SET   DJ-IDX TO WS-JOURNAL-COUNT.
     SET   DJ-IDX UP BY 1.
     ADD   1 TO WS-JOURNAL-COUNT.
     MOVE  "E"            TO WT-DJ-TYPE (DJ-IDX).
     MOVE  WS-NEW-ID       TO WT-DJ-ID (DJ-IDX).
     MOVE  WS-REQ-DATE     TO WT-DJ-DATE (DJ-IDX).
*                               NO NAME ON AN EXERCISE ROW.
     MOVE  SPACES          TO WT-DJ-NAME (DJ-IDX).
     MOVE  TJV-KCAL        TO WT-DJ-KCAL (DJ-IDX).
     MOVE  "N"             TO WT-DJ-DELETE-SW (DJ-IDX).
 BB011-EXIT.
     EXIT SECTION.
*
 BB020-REMOVE-FOOD-ROWS        SECTION.
**************************************
*
* R3.4 - EVERY MATCHING ROW GOES, NOT JUST THE FIRST.
*
     MOVE  "F" TO WS-CNT-TYPE.
     PERFORM CC020-MARK-MATCHING-ROWS.
 BB020-EXIT.
     EXIT SECTION.
*
 BB021-REMOVE-EXERCISE-ROWS    SECTION.
**************************************
*
* SAME R3.4 REMOVE-ALL-MATCHING RULE AS BB020 ABOVE, EXERCISE SIDE.
*
     MOVE  "E" TO WS-CNT-TYPE.
     PERFORM CC020-MARK-MATCHING-ROWS.
 BB021-EXIT.
     EXIT SECTION.
*
 BB030-DAY-SUMMARY             SECTION.
**************************************
*
* R3.2/R3.3 - LISTS EACH TYPE ASCENDING BY KCAL, THEN THE SIGNED
* NET TOTAL. AN EMPTY DAY GETS THE ONE-LINE "NO ENTRIES." FORM.
*
     MOVE  ZERO  TO  WS-FOOD-SUM  WS-EXR-SUM.
     PERFORM CC030-BUILD-DAY-FOOD.
     PERFORM CC032-BUILD-DAY-EXR.
     IF    WS-DAY-FOOD-COUNT = ZERO AND WS-DAY-EXR-COUNT = ZERO
           MOVE  "No entries." TO RPT-LINE
           WRITE RPT-RECORD
           GO TO BB030-EXIT.
*
*                                 THE DAY'S OWN DATE IS THE HEADER -
*                                 ALL ROWS JUST BUILT SHARE IT.
     MOVE  WS-REQ-DATE  TO WS-HDR-DATE.
     MOVE  SPACES       TO RPT-LINE.
     STRING WS-HDR-YYYY  WS-HDR-MM  WS-HDR-DD
            DELIMITED BY SIZE INTO RPT-LINE.
     WRITE RPT-RECORD.
*
     PERFORM CC040-SORT-FOOD.
     MOVE  "Food:" TO RPT-LINE.
     WRITE RPT-RECORD.
     PERFORM CC060-PRINT-FOOD-ROWS.
*
     PERFORM CC050-SORT-EXR.
     MOVE  "Exercise:" TO RPT-LINE.
     WRITE RPT-RECORD.
     PERFORM CC070-PRINT-EXR-ROWS.
*
     COMPUTE WS-NET-TOTAL = WS-FOOD-SUM - WS-EXR-SUM.
     MOVE  WS-NET-TOTAL  TO WS-ED-NET.
     MOVE  SPACES        TO RPT-LINE.
     STRING "Total: " WS-ED-NET DELIMITED BY SIZE INTO RPT-LINE.
     WRITE RPT-RECORD.
 BB030-EXIT.
     EXIT SECTION.
*
*                                 WS-NEW-ID COMES OUT AS THE COUNT OF
*                                 ROWS ALREADY ACTIVE, NOT A HIGH-ID-
*                                 PLUS-ONE - A PRIOR REMOVE CAN LEAVE A
*                                 GAP IN THE ID SEQUENCE FOR THE DAY/
*                                 TYPE, AND THIS RULE (R3.1) DOES NOT
*                                 FILL IT BACK IN.
 CC010-COUNT-ACTIVE-ROWS       SECTION.
**************************************
     MOVE  ZERO  TO  WS-NEW-ID.
     SET   DJ-IDX TO 1.
     PERFORM CC011-TEST-ONE-ROW THRU CC011-EXIT
             UNTIL DJ-IDX > WS-JOURNAL-COUNT.
 CC010-EXIT.
     EXIT SECTION.
*
 CC011-TEST-ONE-ROW.
     IF    WT-DJ-DATE (DJ-IDX) = WS-REQ-DATE
     AND   WT-DJ-TYPE (DJ-IDX) = WS-CNT-TYPE
     AND   NOT WT-DJ-DELETED (DJ-IDX)
           ADD 1 TO WS-NEW-ID.
     SET   DJ-IDX UP BY 1.
 CC011-EXIT.
     EXIT.
*
*                                 MARKS EVERY ROW OF THE DAY/TYPE/ID,
*                                 NOT JUST THE FIRST FOUND - FIXED
*                                 14/08/93, SEE THE CHANGES BLOCK.
 CC020-MARK-MATCHING-ROWS      SECTION.
**************************************
     SET   DJ-IDX TO 1.
     PERFORM CC021-TEST-ONE-MATCH THRU CC021-EXIT
             UNTIL DJ-IDX > WS-JOURNAL-COUNT.
 CC020-EXIT.
     EXIT SECTION.
*
 CC021-TEST-ONE-MATCH.
     IF    WT-DJ-DATE (DJ-IDX) = WS-REQ-DATE
     AND   WT-DJ-TYPE (DJ-IDX) = WS-CNT-TYPE
     AND   WT-DJ-ID   (DJ-IDX) = TJV-ENTRY-ID
           MOVE "Y" TO WT-DJ-DELETE-SW (DJ-IDX).
     SET   DJ-IDX UP BY 1.
 CC021-EXIT.
     EXIT.
*
*                                 COLLECTS THIS DAY'S ACTIVE FOOD ROWS
*                                 INTO WS-DAY-FOOD-TAB AND TOTALS THEM
*                                 INTO WS-FOOD-SUM IN THE SAME PASS -
*                                 UNSORTED UNTIL CC040 RUNS.
 CC030-BUILD-DAY-FOOD          SECTION.
**************************************
     MOVE  ZERO  TO  WS-DAY-FOOD-COUNT.
     SET   DJ-IDX TO 1.
     PERFORM CC031-TEST-ONE-FOOD THRU CC031-EXIT
             UNTIL DJ-IDX > WS-JOURNAL-COUNT.
 CC030-EXIT.
     EXIT SECTION.
*
 CC031-TEST-ONE-FOOD.
     IF    WT-DJ-DATE (DJ-IDX) = WS-REQ-DATE
     AND   WT-DJ-TYPE (DJ-IDX) = "F"
     AND   NOT WT-DJ-DELETED (DJ-IDX)
           ADD  1  TO WS-DAY-FOOD-COUNT
           SET  DF-IDX TO WS-DAY-FOOD-COUNT
           MOVE WT-DJ-ID   (DJ-IDX) TO WF-ID (DF-IDX)
           MOVE WT-DJ-NAME (DJ-IDX) TO WF-NAME (DF-IDX)
           MOVE WT-DJ-KCAL (DJ-IDX) TO WF-KCAL (DF-IDX)
           ADD  WT-DJ-KCAL (DJ-IDX) TO WS-FOOD-SUM.
     SET   DJ-IDX UP BY 1.
 CC031-EXIT.
     EXIT.
*
*                                 SAME TREATMENT AS CC030 ABOVE FOR
*                                 THE EXERCISE SIDE OF THE DAY.
 CC032-BUILD-DAY-EXR           SECTION.
**************************************
     MOVE  ZERO  TO  WS-DAY-EXR-COUNT.
     SET   DJ-IDX TO 1.
     PERFORM CC033-TEST-ONE-EXR THRU CC033-EXIT
             UNTIL DJ-IDX > WS-JOURNAL-COUNT.
 CC032-EXIT.
     EXIT SECTION.
*
 CC033-TEST-ONE-EXR.
     IF    WT-DJ-DATE (DJ-IDX) = WS-REQ-DATE
     AND   WT-DJ-TYPE (DJ-IDX) = "E"
     AND   NOT WT-DJ-DELETED (DJ-IDX)
           ADD  1  TO WS-DAY-EXR-COUNT
           SET  DE-IDX TO WS-DAY-EXR-COUNT
           MOVE WT-DJ-ID   (DJ-IDX) TO WE-ID (DE-IDX)
           MOVE WT-DJ-KCAL (DJ-IDX) TO WE-KCAL (DE-IDX)
           ADD  WT-DJ-KCAL (DJ-IDX) TO WS-EXR-SUM.
     SET   DJ-IDX UP BY 1.
 CC033-EXIT.
     EXIT.
*
 CC040-SORT-FOOD               SECTION.
**************************************
*
* PLAIN SELECTION SORT, ASCENDING BY KCAL - THE TABLE IS AT MOST
* A DAY'S WORTH OF ROWS SO THE N-SQUARED COST NEVER MATTERS.
*
     IF    WS-DAY-FOOD-COUNT < 2
           GO TO CC040-EXIT.
     SET   DF-IDX TO 1.
 CC040-OUTER.
     IF    DF-IDX NOT < WS-DAY-FOOD-COUNT
           GO TO CC040-EXIT.
     SET   DFM-IDX TO DF-IDX.
     SET   DF2-IDX TO DF-IDX.
     SET   DF2-IDX UP BY 1.
 CC040-INNER.
     IF    DF2-IDX > WS-DAY-FOOD-COUNT
           GO TO CC040-INNER-DONE.
     IF    WF-KCAL (DF2-IDX) < WF-KCAL (DFM-IDX)
           SET  DFM-IDX TO DF2-IDX.
     SET   DF2-IDX UP BY 1.
     GO TO CC040-INNER.
 CC040-INNER-DONE.
     IF    DFM-IDX NOT = DF-IDX
           PERFORM CC041-SWAP-FOOD.
     SET   DF-IDX UP BY 1.
     GO TO CC040-OUTER.
 CC040-EXIT.
     EXIT SECTION.
*
*                                 CC040-INNER HAS ALREADY FOUND THE
*                                 SMALLEST REMAINING KCAL AT DFM-IDX -
*                                 THIS JUST SWAPS IT INTO PLACE AT
*                                 DF-IDX USING WS-SORT-SWAP AS THE
*                                 THIRD HAND.
 CC041-SWAP-FOOD.
     MOVE  WF-ID   (DF-IDX)  TO WS-SWAP-ID.
     MOVE  WF-NAME (DF-IDX)  TO WS-SWAP-NAME.
     MOVE  WF-KCAL (DF-IDX)  TO WS-SWAP-KCAL.
     MOVE  WF-ID   (DFM-IDX) TO WF-ID (DF-IDX).
     MOVE  WF-NAME (DFM-IDX) TO WF-NAME (DF-IDX).
     MOVE  WF-KCAL (DFM-IDX) TO WF-KCAL (DF-IDX).
     MOVE  WS-SWAP-ID        TO WF-ID (DFM-IDX).
     MOVE  WS-SWAP-NAME      TO WF-NAME (DFM-IDX).
     MOVE  WS-SWAP-KCAL      TO WF-KCAL (DFM-IDX).
 CC041-EXIT.
     EXIT.
*
*                                 SAME SELECTION SORT AS CC040 ABOVE,
*                                 EXERCISE SIDE - NO NAME FIELD TO
*                                 SWAP, SEE WE-ID/WE-KCAL ONLY.
 CC050-SORT-EXR                SECTION.
**************************************
     IF    WS-DAY-EXR-COUNT < 2
           GO TO CC050-EXIT.
     SET   DE-IDX TO 1.
 CC050-OUTER.
     IF    DE-IDX NOT < WS-DAY-EXR-COUNT
           GO TO CC050-EXIT.
     SET   DEM-IDX TO DE-IDX.
     SET   DE2-IDX TO DE-IDX.
     SET   DE2-IDX UP BY 1.
 CC050-INNER.
     IF    DE2-IDX > WS-DAY-EXR-COUNT
           GO TO CC050-INNER-DONE.
     IF    WE-KCAL (DE2-IDX) < WE-KCAL (DEM-IDX)
           SET  DEM-IDX TO DE2-IDX.
     SET   DE2-IDX UP BY 1.
     GO TO CC050-INNER.
 CC050-INNER-DONE.
     IF    DEM-IDX NOT = DE-IDX
           PERFORM CC051-SWAP-EXR.
     SET   DE-IDX UP BY 1.
     GO TO CC050-OUTER.
 CC050-EXIT.
     EXIT SECTION.
*
 CC051-SWAP-EXR.
     MOVE  WE-ID   (DE-IDX)  TO WS-SWAP-ID.
     MOVE  WE-KCAL (DE-IDX)  TO WS-SWAP-KCAL.
     MOVE  WE-ID   (DEM-IDX) TO WE-ID (DE-IDX).
     MOVE  WE-KCAL (DEM-IDX) TO WE-KCAL (DE-IDX).
     MOVE  WS-SWAP-ID        TO WE-ID (DEM-IDX).
     MOVE  WS-SWAP-KCAL      TO WE-KCAL (DEM-IDX).
 CC051-EXIT.
     EXIT.
*
*                                 PRINTS THE FOOD LIST IN WHATEVER
*                                 ORDER CC040 LEFT THE TABLE - ASCENDING
*                                 BY KCAL, PER R3.2.
 CC060-PRINT-FOOD-ROWS         SECTION.
**************************************
     SET   DF-IDX TO 1.
     PERFORM CC061-PRINT-ONE-FOOD THRU CC061-EXIT
             UNTIL DF-IDX > WS-DAY-FOOD-COUNT.
 CC060-EXIT.
     EXIT SECTION.
*
*                                 "[ID] - NAME: NNNNNkcal" LINE SHAPE.
 CC061-PRINT-ONE-FOOD.
     MOVE  WF-ID   (DF-IDX)  TO WS-ED-ID.
     MOVE  WF-KCAL (DF-IDX)  TO WS-ED-KCAL5.
     MOVE  SPACES TO RPT-LINE.
     STRING "[" WS-ED-ID "] - " WF-NAME (DF-IDX) ": "
            WS-ED-KCAL5 "kcal"
            DELIMITED BY SIZE INTO RPT-LINE.
     WRITE  RPT-RECORD.
     SET   DF-IDX UP BY 1.
 CC061-EXIT.
     EXIT.
*
*                                 SAME TREATMENT AS CC060 ABOVE FOR
*                                 THE EXERCISE LIST.
 CC070-PRINT-EXR-ROWS          SECTION.
**************************************
     SET   DE-IDX TO 1.
     PERFORM CC071-PRINT-ONE-EXR THRU CC071-EXIT
             UNTIL DE-IDX > WS-DAY-EXR-COUNT.
 CC070-EXIT.
     EXIT SECTION.
*
*                                 "[ID] - NNNNNkcal" - NO NAME, SEE THE
*                                 REMARK ON WT-DJ-NAME ABOVE.
 CC071-PRINT-ONE-EXR.
     MOVE  WE-ID   (DE-IDX)  TO WS-ED-ID.
     MOVE  WE-KCAL (DE-IDX)  TO WS-ED-KCAL5.
     MOVE  SPACES TO RPT-LINE.
     STRING "[" WS-ED-ID "] - " WS-ED-KCAL5 "kcal"
            DELIMITED BY SIZE INTO RPT-LINE.
     WRITE  RPT-RECORD.
     SET   DE-IDX UP BY 1.
 CC071-EXIT.
     EXIT.
