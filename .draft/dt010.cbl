*****************************************************************
*                                                               *
*                  Dietor        Cycle And Entry Maintenance    *
*         Loads the cycle, food and exercise masters, applies  *
*                  one batch of coded transactions, rewrites   *
*                  the three masters.                          *
*                                                               *
*****************************************************************
*
 IDENTIFICATION          DIVISION.
*================================
*
 PROGRAM-ID.         DT010.
*
 AUTHOR.             V B COEN.
 INSTALLATION.       APPLEWOOD COMPUTERS - DIETOR DIVISION.
 DATE-WRITTEN.       11/03/1986.
 DATE-COMPILED.
 SECURITY.           COPYRIGHT (C) 1986-2026 AND LATER, V B COEN.
*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
*                    LICENSE. SEE THE FILE COPYING FOR DETAILS.
*
*    REMARKS.            DIETOR CYCLE/ENTRY MAINTENANCE ENGINE.
*                        READS TRANS, APPLIES CREATE/CLOSE CYCLE
*                        AND ADD/UPDATE/DELETE ENTRY ACTIONS TO
*                        THE CYCLE, FOOD AND EXERCISE MASTERS.
*
*    CALLED MODULES.     DT900 - STATISTICS (CLOSE CYCLE ONLY).
*
*    FILES USED.         CYCLES.    CYCLE MASTER, I-O.
*                        FOODENT.   FOOD ENTRY MASTER, I-O.
*                        EXERENT.   EXERCISE ENTRY MASTER, I-O.
*                        TRANS.     MAINTENANCE TRANSACTIONS, IN.
*
* CHANGES.
* 11/03/86 VBC -     CREATED.
* 02/09/89 VBC - .01 ADD-ENTRY NOW REJECTS WHEN NO CYCLE IS OPEN
*                    RATHER THAN SILENTLY CREATING ONE - WAS A
*                    SOURCE OF "PHANTOM" CYCLES FOR YEARS.
* 14/06/93 VBC - .02 DELETE-ENTRY NOW REPORTS A COUNT, NOT JUST
*                    A FLAG, TO THE CONSOLE LOG.
* 21/09/98 VBC - Y2K CYC-START-DATE, CYC-END-DATE, FOD-DATE AND
*                EXR-DATE CONFIRMED FULL 4-DIGIT CENTURY/YEAR -
*                NO 2-DIGIT YEAR FIELDS ANYWHERE IN THIS RUN.
* 08/02/99 VBC -     FOLLOW-UP Y2K CHECK - RE-RAN AGAINST A
*                    29/02/2000 TEST FILE, DATE COMPARISONS ALL
*                    CORRECT.
* 17/05/03 VBC -     MASTER TABLE SIZES INCREASED 300 TO 500.
* 11/10/07 VBC -     TIDY FOR THE GNU COBOL MIGRATION.
* 16/04/24 VBC -     COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
*                    PREVIOUS NOTICES.
* 06/01/26 VBC - 1.0 NEW PROGRAM FOR THE DIETOR DIVISION INTAKE/
*                    CYCLE MAINTENANCE WORK - TRANS-DRIVEN
*                    MAINTENANCE LOOP OVER THE THREE MASTERS.  DT-002
* 22/01/26 VBC - 1.1 CC010/CC020 SPLIT OUT OF BB010/BB020 SO
*                    THE OPEN-CYCLE SEARCH IS ONE COPY OF CODE
*                    INSTEAD OF FOUR.                      DT-024
* 10/08/26 VBC - 1.2 CC030/CC070/CC080 ADDED FOR THE OPEN-CYCLE
*                    AND PERIOD KCAL TOTALS (R1.7) AND THE
*                    ORDERED ENTRY-FOR-PERIOD LIST (R1.8).  NO
*                    WORKING TABLE OR FILE LAYOUT CHANGED BY
*                    THIS ENTRY.                           DT-031
* 10/08/26 VBC - 1.3 QCD/QOT/QPT/QEF/QEE TRN-CODES ADDED SO
*                    CC020/CC030/CC070/CC080 ABOVE ARE ACTUALLY
*                    REACHABLE FROM A TRANSACTION - THEY WERE
*                    CODED AHEAD OF A DRIVING TRN-CODE IN DT-031
*                    AND SAT UNUSED.  NEW BB060-BB064 DISPATCH
*                    AND DISPLAY THE RESULTS; TRN RECORD WIDENED
*                    WITH TRN-PERIOD-END-DATE, SEE WSDTTRN.  NOTE
*                    THE PERIOD/ENTRY-LIST SECTIONS WERE NUMBERED
*                    CC040/CC050 WHEN FIRST CODED UNDER DT-031 -
*                    RENUMBERED CC070/CC080 HERE, BEFORE THIS
*                    TICKET CLOSED, ONCE IT WAS SPOTTED THAT THOSE
*                    NUMBERS COLLIDE WITH THE UNRELATED CC040/
*                    CC041/CC050/CC051 ID-TEST PARAGRAPHS UNDER
*                    BB040/BB041/BB050/BB051 FURTHER UP THIS
*                    PROGRAM - SAME UNQUALIFIED NAME TWICE IN ONE
*                    PROCEDURE DIVISION.                   DT-033
* 10/08/26 VBC -     RE-READ THIS PROGRAM TOP TO BOTTOM AGAINST
*                    THE R1.1-R1.10 RULE SHEET WHILE CC030/CC070/
*                    CC080 WERE BEING ADDED. PADDED OUT THE
*                    WORKING-STORAGE AND PARAGRAPH REMARKS THAT
*                    WERE THIN COMPARED TO THE REST OF THE SHOP'S
*                    WORK - NO LOGIC TOUCHED BEYOND DT-031 ABOVE.
* 10/08/26 VBC - 1.4 CC021-TEST-ONE-CYCLE WAS COMPARING DATE ONLY -
*                    R1.6 IS A DATETIME TEST AND THE CYCLE RECORD
*                    CARRIES CYC-START-TIME/CYC-END-TIME FOR
*                    EXACTLY THIS REASON, SO A QUERY AGAINST A DAY
*                    WHERE ONE CYCLE CLOSES AND THE NEXT OPENS
*                    COULD RESOLVE TO THE WRONG CYCLE OR TO NONE.
*                    ADDED QRV-TIME TO THE QUERY VIEW (SEE
*                    WSDTTRN), WS-LOOKUP-TIME/WS-LOOKUP-DATETIME
*                    AND WS-CYC-START-DATETIME/WS-CYC-END-DATETIME
*                    HERE, AND RE-WROTE CC021'S TEST ON THE
*                    COMBINED DATETIME.  NO OTHER PARAGRAPH
*                    TOUCHED.                               DT-034
*
*************************************************************
* COPYRIGHT NOTICE.
* ****************
*
* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
* DIETOR SYSTEM AND ARE COPYRIGHT (C) V B COEN, 1986-2026 AND
* LATER.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE,
* SEE THE FILE COPYING FOR DETAILS.
*************************************************************
*
 ENVIRONMENT DIVISION.
*================================
*
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     CLASS DT-VALID-STATUS IS "O" "C"
     UPSI-0 IS SW-TEST-MODE.
*
 INPUT-OUTPUT            SECTION.
 FILE-CONTROL.
     SELECT CYCLE-FILE    ASSIGN TO "CYCLES"
                          ORGANIZATION LINE SEQUENTIAL
                          STATUS WS-CYCLE-STATUS.
     SELECT FOOD-FILE     ASSIGN TO "FOODENT"
                          ORGANIZATION LINE SEQUENTIAL
                          STATUS WS-FOOD-STATUS.
     SELECT EXERCISE-FILE ASSIGN TO "EXERENT"
                          ORGANIZATION LINE SEQUENTIAL
                          STATUS WS-EXERCISE-STATUS.
     SELECT TRANS-FILE    ASSIGN TO "TRANS"
                          ORGANIZATION LINE SEQUENTIAL
                          STATUS WS-TRANS-STATUS.
*
 DATA DIVISION.
*================================
*
 FILE SECTION.
*
 FD  CYCLE-FILE.
 COPY "WSDTCYC.COB".
*
 FD  FOOD-FILE.
 COPY "WSDTFOD.COB".
*
 FD  EXERCISE-FILE.
 COPY "WSDTEXR.COB".
*
 FD  TRANS-FILE.
 COPY "WSDTTRN.COB".
*
 WORKING-STORAGE SECTION.
*-----------------------
 77  PROG-NAME               PIC X(15) VALUE "DT010 (1.1.00)".
*
 01  WS-FILE-STATUSES.
     03  WS-CYCLE-STATUS     PIC XX    VALUE ZERO.
     03  WS-FOOD-STATUS      PIC XX    VALUE ZERO.
     03  WS-EXERCISE-STATUS  PIC XX    VALUE ZERO.
     03  WS-TRANS-STATUS     PIC XX    VALUE ZERO.
     03  FILLER              PIC X(2)  VALUE SPACES.
*
*                                 WHOLE-FILE WORKING COPY OF CYCLES -
*                                 LOADED BY AA010, MAINTAINED IN PLACE
*                                 BY BB010/BB020, REWRITTEN WHOLE BY
*                                 AA030. CYCLES ARE NEVER DELETED, ONLY
*                                 CREATED "O" AND LATER CLOSED "C" -
*                                 THERE IS NO DELETE-SW ON THIS TABLE.
 01  WS-CYCLE-TABLE.
     03  WS-CYCLE-COUNT      PIC 9(5)  COMP  VALUE ZERO.
     03  FILLER              PIC X(4)  VALUE SPACES.
     03  WS-CYC-TAB          OCCURS 500 TIMES
                              INDEXED BY CYC-IDX.
         05  WT-CYC-ID            PIC 9(5)  COMP.
*                                         SEQUENCE NUMBER, ASSIGNED BY
*                                         BB010 AT CREATE TIME - NEVER
*                                         REUSED, NEVER RENUMBERED.
         05  WT-CYC-STATUS        PIC X.
             88  WT-CYC-OPEN          VALUE "O".
             88  WT-CYC-CLOSED        VALUE "C".
         05  WT-CYC-START-DATE    PIC 9(8)  COMP.
         05  WT-CYC-START-TIME    PIC 9(6)  COMP.
         05  WT-CYC-END-DATE      PIC 9(8)  COMP.
         05  WT-CYC-END-TIME      PIC 9(6)  COMP.
*                                         BOTH ZERO UNTIL BB020-CLOSE-
*                                         CYCLE STAMPS THEM.
         05  WT-CYC-MAINT-KCAL    PIC 9(5)  COMP.
*                                         DAILY MAINTENANCE CALORIE
*                                         FIGURE - R1.1 DEFAULT 2000
*                                         WHEN THE TRANSACTION OMITS IT.
         05  WT-CYC-DEFICIT-GOAL  PIC S9(5) COMP.
*                                         SIGNED SO A "SURPLUS GOAL"
*                                         CAN BE SET, THOUGH NO
*                                         TRANSACTION IN THIS RUN DOES -
*                                         R1.1 DEFAULT 500.
*
*                                 WHOLE-FILE WORKING COPY OF FOODENT -
*                                 SOFT-DELETED BY BB050, HONOURED ONLY
*                                 AT AA032 REWRITE TIME, SAME PATTERN
*                                 AS DT030'S DAYJRNL TABLE.
 01  WS-FOOD-TABLE.
     03  WS-FOOD-COUNT       PIC 9(5)  COMP  VALUE ZERO.
     03  FILLER              PIC X(4)  VALUE SPACES.
     03  WS-FOD-TAB          OCCURS 500 TIMES
                              INDEXED BY FOD-IDX.
         05  WT-FOD-ID            PIC 9(5)  COMP.
         05  WT-FOD-NAME          PIC X(30).
         05  WT-FOD-KCAL          PIC 9(5)  COMP.
         05  WT-FOD-DATE          PIC 9(8)  COMP.
         05  WT-FOD-TIME          PIC 9(6)  COMP.
         05  WT-FOD-CYCLE-ID      PIC 9(5)  COMP.
*                                         SET ONCE FROM THE OPEN CYCLE
*                                         AT BB030 ADD TIME - NEVER
*                                         CHANGED BY BB040-UPDATE.
         05  WT-FOD-DELETE-SW     PIC X.
             88  WT-FOD-DELETED       VALUE "Y".
*
*                                 SAME TREATMENT AS WS-FOOD-TABLE
*                                 ABOVE FOR EXERENT.
 01  WS-EXERCISE-TABLE.
     03  WS-EXERCISE-COUNT   PIC 9(5)  COMP  VALUE ZERO.
     03  FILLER              PIC X(4)  VALUE SPACES.
     03  WS-EXR-TAB          OCCURS 500 TIMES
                              INDEXED BY EXR-IDX.
         05  WT-EXR-ID            PIC 9(5)  COMP.
         05  WT-EXR-NAME          PIC X(30).
         05  WT-EXR-KCAL          PIC 9(5)  COMP.
         05  WT-EXR-DATE          PIC 9(8)  COMP.
         05  WT-EXR-TIME          PIC 9(6)  COMP.
         05  WT-EXR-CYCLE-ID      PIC 9(5)  COMP.
         05  WT-EXR-DELETE-SW     PIC X.
             88  WT-EXR-DELETED       VALUE "Y".
*
*                                 SCRATCH FOR CC010/CC020's SEARCHES -
*                                 NOT PART OF ANY RECORD LAYOUT, JUST
*                                 THE RESULT OF "IS THERE AN OPEN CYCLE"
*                                 OR "WHICH CYCLE CONTAINS THIS DATE".
 01  WS-WORK.
     03  WS-OPEN-CYC-IDX     PIC 9(5)  COMP  VALUE ZERO.
     03  WS-OPEN-CYC-FOUND-SW  PIC X          VALUE "N".
         88  WS-OPEN-CYC-FOUND     VALUE "Y".
     03  WS-LOOKUP-DATE      PIC 9(8).
     03  WS-LOOKUP-DATE-R  REDEFINES
         WS-LOOKUP-DATE.
         05  WS-LKP-YYYY         PIC 9(4).
         05  WS-LKP-MM           PIC 9(2).
         05  WS-LKP-DD           PIC 9(2).
*                                 DEBUG/DUMP VIEW ONLY - NOT
*                                 REFERENCED BY THE LOOKUP LOGIC.
     03  WS-LOOKUP-TIME      PIC 9(6)       VALUE ZERO.
     03  WS-LOOKUP-DATETIME  PIC 9(14) COMP VALUE ZERO.
*                                 ADDED DT-034 - QRV-DATE/QRV-TIME
*                                 COMBINED, DATE*1000000+TIME, SO
*                                 CC021 BELOW CAN TEST CYCLE
*                                 CONTAINMENT AT THE SAME DATETIME
*                                 PRECISION R1.6 AND THE CYCLE
*                                 RECORD'S OWN START/END TIME CARRY.
     03  WS-LOOKUP-CYC-ID    PIC 9(5)  COMP  VALUE ZERO.
     03  WS-LOOKUP-FOUND-SW  PIC X          VALUE "N".
         88  WS-LOOKUP-FOUND      VALUE "Y".
     03  WS-CYC-START-DATETIME PIC 9(14) COMP VALUE ZERO.
     03  WS-CYC-END-DATETIME   PIC 9(14) COMP VALUE ZERO.
*                                 ADDED DT-034 - CC021'S OWN WORK
*                                 FIELDS, ONE CYCLE AT A TIME - NOT
*                                 HELD ON THE WT-CYC-TABLE ITSELF.
     03  WS-DELETE-COUNT     PIC 9(3)  COMP  VALUE ZERO.
*                                     HOW MANY ROWS CC050/CC051 FLAGGED
*                                     FOR A BB050/BB051 DELETE - TESTED
*                                     BY THOSE PARAGRAPHS TO DECIDE
*                                     WHETHER TO LOG DT004.
     03  FILLER              PIC X(4)  VALUE SPACES.
*
*                                 BB020-CLOSE-CYCLE'S OWN COPY OF THE
*                                 DEFICIT DT900 HANDS BACK FOR THE
*                                 JUST-CLOSED CYCLE - R2.8, PRINTED TO
*                                 THE CONSOLE, NOT HELD ON ANY RECORD.
 01  WS-STATS-AREA.
     03  WS-ACHIEVED-DEFICIT PIC S9(9) COMP-3 VALUE ZERO.
     03  FILLER              PIC X(4)  VALUE SPACES.
*
*                                 ADDED DT-031 - HOLDS THE BOUNDS AND
*                                 RUNNING TOTALS FOR CC030/CC070, THE
*                                 OPEN-CYCLE AND PERIOD KCAL QUERIES.
*                                 LOADED BY BB061/BB062, ADDED DT-033,
*                                 FROM THE QOT/QPT TRANSACTIONS BEFORE
*                                 EACH PARAGRAPH IS PERFORMED.
 01  WS-QUERY-AREA.
     03  WS-PERIOD-START-DATE      PIC 9(8)  COMP VALUE ZERO.
     03  WS-PERIOD-END-DATE        PIC 9(8)  COMP VALUE ZERO.
*                                 R1.7 PERIOD BOUNDS FOR CC070 - THESE
*                                 ARE TESTED AGAINST THE CYCLE'S OWN
*                                 START/END, NOT THE ENTRY TIMESTAMPS.
     03  WS-OPEN-FOOD-KCAL-TOTAL   PIC 9(7)  COMP VALUE ZERO.
     03  WS-OPEN-EXR-KCAL-TOTAL    PIC 9(7)  COMP VALUE ZERO.
*                                 CC030 OUTPUT - ZERO WHEN NO CYCLE IS
*                                 OPEN, PER THE SAME "NOTHING MATCHES
*                                 MEANS ZERO" HOUSE RULE AS R1.7.
     03  WS-PERIOD-FOOD-KCAL-TOTAL PIC 9(7)  COMP VALUE ZERO.
     03  WS-PERIOD-EXR-KCAL-TOTAL  PIC 9(7)  COMP VALUE ZERO.
*                                 CC070 OUTPUT.
     03  FILLER                   PIC X(4)       VALUE SPACES.
*
*                                 ADDED DT-031 - R1.8 ORDERED ENTRY
*                                 LIST FOR CC080.  ONE TABLE SERVES
*                                 BOTH FOOD AND EXERCISE QUERIES - THE
*                                 CALLER SETS WS-QRY-TYPE AND CC080
*                                 REBUILDS THE TABLE FROM SCRATCH EACH
*                                 TIME IT IS PERFORMED, THE SAME WAY
*                                 DT030'S CC030/CC032 REBUILD THEIR
*                                 DAY TABLES FOR EACH JRP TRANSACTION.
 01  WS-QRY-ENTRY-TABLE.
     03  WS-QRY-TYPE          PIC X          VALUE SPACE.
         88  WS-QRY-IS-FOOD       VALUE "F".
         88  WS-QRY-IS-EXERCISE   VALUE "E".
     03  WS-QRY-ENTRY-COUNT   PIC 9(5)  COMP VALUE ZERO.
     03  FILLER               PIC X(3)       VALUE SPACES.
     03  WS-QRY-ENTRY-TAB     OCCURS 500 TIMES
                               INDEXED BY QE-IDX, QE2-IDX, QEM-IDX.
         05  WQ-ID             PIC 9(5)  COMP.
         05  WQ-NAME           PIC X(30).
         05  WQ-KCAL           PIC 9(5)  COMP.
         05  WQ-DATE           PIC 9(8)  COMP.
         05  WQ-TIME           PIC 9(6)  COMP.
         05  WQ-DATETIME       PIC 9(14) COMP.
*                                 DATE*1000000+TIME - ONE COMBINED
*                                 ASCENDING SORT KEY INSTEAD OF A
*                                 TWO-FIELD DATE/TIME TIE-BREAK, SAME
*                                 TRICK AS DT030'S DAY TABLES WOULD
*                                 USE IF THEY EVER NEEDED TO SPAN MORE
*                                 THAN ONE CALENDAR DAY.
*
*                                 ADDED DT-031 - SWAP AREA FOR THE
*                                 CC080 SELECTION SORT, MIRRORING
*                                 DT030'S WS-SORT-SWAP GROUP.
 01  WS-QRY-SWAP.
     03  WS-QRY-SWAP-ID        PIC 9(5)  COMP VALUE ZERO.
     03  WS-QRY-SWAP-NAME      PIC X(30)      VALUE SPACES.
     03  WS-QRY-SWAP-KCAL      PIC 9(5)  COMP VALUE ZERO.
     03  WS-QRY-SWAP-DATE      PIC 9(8)  COMP VALUE ZERO.
     03  WS-QRY-SWAP-TIME      PIC 9(6)  COMP VALUE ZERO.
     03  WS-QRY-SWAP-DATETIME  PIC 9(14) COMP VALUE ZERO.
     03  FILLER                PIC X(4)       VALUE SPACES.
*
 COPY "WSDTCAL.COB".
 COPY "WSDTSTA.COB".
*
 01  WS-TODAY.
     03  WS-TODAY-DATE       PIC 9(8)  VALUE ZERO.
     03  WS-TODAY-DATE-R  REDEFINES
         WS-TODAY-DATE.
         05  WS-TD-YYYY          PIC 9(4).
         05  WS-TD-MM            PIC 9(2).
         05  WS-TD-DD            PIC 9(2).
     03  WS-TODAY-TIME       PIC 9(6)  VALUE ZERO.
     03  WS-TODAY-TIME-R  REDEFINES
         WS-TODAY-TIME.
         05  WS-TD-HH            PIC 9(2).
         05  WS-TD-MN            PIC 9(2).
         05  WS-TD-SS            PIC 9(2).
     03  FILLER              PIC X(2)  VALUE SPACES.
*
 01  ERROR-MESSAGES.
*                                 CONSOLE-LOGGED, NO RPTFILE IN
*                                 THIS PROGRAM - SEE FILES USED. EACH
*                                 DTnnn NUMBER BELOW IS DISPLAYED BY
*                                 THE BB0nn PARAGRAPH NAMED IN ITS OWN
*                                 REMARK - KEEP THE NUMBERING IN STEP
*                                 WITH THOSE REMARKS IF ONE IS EVER
*                                 RENUMBERED.
     03  DT001           PIC X(40)
*                                 RAISED BY BB010-CREATE-CYCLE, R1.1 -
*                                 ONE CYCLE OPEN AT A TIME PER USER.
         VALUE "DT001 CANNOT CREATE - A CYCLE IS OPEN".
     03  DT002           PIC X(40)
*                                 RAISED BY BB010-CREATE-CYCLE, R1.2 -
*                                 THE MAINTENANCE-KCAL EDIT.
         VALUE "DT002 CANNOT CREATE - MAINTENANCE KCAL <= 0".
     03  DT003           PIC X(40)
*                                 RAISED BY BB030/BB031-ADD-...-ENTRY,
*                                 R1.3/R1.4 - AN ENTRY NEEDS A GOVERN-
*                                 ING OPEN CYCLE TO FILE AGAINST.
         VALUE "DT003 NO OPEN CYCLE - ENTRY REJECTED".
     03  DT004           PIC X(40)
*                                 RAISED BY BB040/BB041/BB050/BB051 -
*                                 UPDATE OR DELETE NAMED AN ID NOT ON
*                                 FILE (OR ALREADY SOFT-DELETED).
         VALUE "DT004 ENTRY NOT FOUND".
     03  DT005           PIC X(40)
*                                 RAISED BY AA020-PROCESS-TRANS WHEN
*                                 TRN-CODE MATCHES NONE OF THE EIGHT
*                                 WHEN CLAUSES BELOW.
         VALUE "DT005 UNKNOWN TRANSACTION CODE".
     03  FILLER          PIC X(4)   VALUE SPACES.
*
 PROCEDURE DIVISION.
*================================
*
 AA000-MAIN                  SECTION.
***********************************
*
* ONE RUN OF THIS PROGRAM APPLIES ONE BATCH OF TRANS TO THE THREE
* DIET MASTERS AND REWRITES THEM - U1'S WHOLE BATCH FLOW. THE
* SYSTEM DATE/TIME STAMPED HERE IS USED BY EVERY BB0nn PARAGRAPH
* BELOW THAT CREATES OR CLOSES A CYCLE.
*
     ACCEPT  WS-TODAY-DATE  FROM  DATE  YYYYMMDD.
     ACCEPT  WS-TODAY-TIME  FROM  TIME.
     PERFORM AA010-LOAD-TABLES.
     OPEN    INPUT  TRANS-FILE.
     PERFORM AA020-PROCESS-TRANS THRU AA020-EXIT
             UNTIL WS-TRANS-STATUS = "10".
     CLOSE   TRANS-FILE.
     PERFORM AA030-REWRITE-TABLES.
     GOBACK.
*
 AA000-EXIT.  EXIT SECTION.
*
 AA010-LOAD-TABLES           SECTION.
***********************************
*
* LOADS THE THREE DIET MASTERS INTO WORKING TABLES BEFORE THE
* TRANSACTION STREAM IS APPLIED.
*
     MOVE  ZERO  TO  WS-CYCLE-COUNT  WS-FOOD-COUNT
                      WS-EXERCISE-COUNT.
     OPEN  INPUT  CYCLE-FILE.
     PERFORM AA011-READ-CYCLE THRU AA011-EXIT
             UNTIL WS-CYCLE-STATUS = "10".
     CLOSE CYCLE-FILE.
*
     OPEN  INPUT  FOOD-FILE.
     PERFORM AA012-READ-FOOD  THRU AA012-EXIT
             UNTIL WS-FOOD-STATUS = "10".
     CLOSE FOOD-FILE.
*
     OPEN  INPUT  EXERCISE-FILE.
     PERFORM AA013-READ-EXR   THRU AA013-EXIT
             UNTIL WS-EXERCISE-STATUS = "10".
     CLOSE EXERCISE-FILE.
*
 AA010-EXIT.  EXIT SECTION.
*
*                                 ONE ROW PER CYCLE RECORD, IN FILE
*                                 ORDER - NOT NECESSARILY WT-CYC-ID
*                                 ORDER, THOUGH IN PRACTICE THE TWO
*                                 NEVER DIVERGE SINCE IDS ARE ASSIGNED
*                                 IN CREATION ORDER AND THE FILE IS
*                                 ALWAYS REWRITTEN IN TABLE ORDER.
 AA011-READ-CYCLE.
     READ  CYCLE-FILE.
     IF    WS-CYCLE-STATUS = "10"
           GO TO AA011-EXIT.
     SET   CYC-IDX TO WS-CYCLE-COUNT.
     SET   CYC-IDX UP BY 1.
     ADD   1 TO WS-CYCLE-COUNT.
     MOVE  CYC-ID            TO WT-CYC-ID (CYC-IDX).
     MOVE  CYC-STATUS         TO WT-CYC-STATUS (CYC-IDX).
     MOVE  CYC-START-DATE    TO WT-CYC-START-DATE (CYC-IDX).
     MOVE  CYC-START-TIME    TO WT-CYC-START-TIME (CYC-IDX).
     MOVE  CYC-END-DATE      TO WT-CYC-END-DATE (CYC-IDX).
     MOVE  CYC-END-TIME      TO WT-CYC-END-TIME (CYC-IDX).
     MOVE  CYC-MAINT-KCAL    TO WT-CYC-MAINT-KCAL (CYC-IDX).
     MOVE  CYC-DEFICIT-GOAL  TO WT-CYC-DEFICIT-GOAL (CYC-IDX).
 AA011-EXIT.
     EXIT.
*
*                                 ONE ROW PER FOOD ENTRY - THE DELETE
*                                 SWITCH IS FORCED TO "N" HERE ON EVERY
*                                 READ, SAME RATIONALE AS DT030'S
*                                 AA011-READ-ONE-ROW.
 AA012-READ-FOOD.
     READ  FOOD-FILE.
     IF    WS-FOOD-STATUS = "10"
           GO TO AA012-EXIT.
     SET   FOD-IDX TO WS-FOOD-COUNT.
     SET   FOD-IDX UP BY 1.
     ADD   1 TO WS-FOOD-COUNT.
     MOVE  FOD-ID         TO WT-FOD-ID (FOD-IDX).
     MOVE  FOD-NAME       TO WT-FOD-NAME (FOD-IDX).
     MOVE  FOD-KCAL       TO WT-FOD-KCAL (FOD-IDX).
     MOVE  FOD-DATE       TO WT-FOD-DATE (FOD-IDX).
     MOVE  FOD-TIME       TO WT-FOD-TIME (FOD-IDX).
     MOVE  FOD-CYCLE-ID   TO WT-FOD-CYCLE-ID (FOD-IDX).
     MOVE  "N"            TO WT-FOD-DELETE-SW (FOD-IDX).
 AA012-EXIT.
     EXIT.
*
*                                 SAME TREATMENT AS AA012 ABOVE,
*                                 EXERCISE SIDE.
 AA013-READ-EXR.
     READ  EXERCISE-FILE.
     IF    WS-EXERCISE-STATUS = "10"
           GO TO AA013-EXIT.
     SET   EXR-IDX TO WS-EXERCISE-COUNT.
     SET   EXR-IDX UP BY 1.
     ADD   1 TO WS-EXERCISE-COUNT.
     MOVE  EXR-ID         TO WT-EXR-ID (EXR-IDX).
     MOVE  EXR-NAME       TO WT-EXR-NAME (EXR-IDX).
     MOVE  EXR-KCAL       TO WT-EXR-KCAL (EXR-IDX).
     MOVE  EXR-DATE       TO WT-EXR-DATE (EXR-IDX).
     MOVE  EXR-TIME       TO WT-EXR-TIME (EXR-IDX).
     MOVE  EXR-CYCLE-ID   TO WT-EXR-CYCLE-ID (EXR-IDX).
     MOVE  "N"            TO WT-EXR-DELETE-SW (EXR-IDX).
 AA013-EXIT.
     EXIT.
*
 AA020-PROCESS-TRANS         SECTION.
***********************************
*
* ONE TRANS RECORD, DISPATCHED BY TRN-CODE TO THE MAINTENANCE OR
* QUERY PARAGRAPH THAT OWNS IT - THE THIRTEEN CODES BELOW ARE THE
* WHOLE OF U1'S BATCH FLOW ITEMS 1-6 (MAINTENANCE, ITEMS 1-5, PLUS
* THE FIVE QUERY CODES FOR ITEM 6). AN UNKNOWN CODE IS LOGGED
* (DT005) AND OTHERWISE IGNORED, THE SAME WAY DT030 HANDLES ITS
* OWN TRANS FILE.
*
     READ  TRANS-FILE.
     IF    WS-TRANS-STATUS = "10"
           GO TO AA020-EXIT.
     EVALUATE TRN-CODE
         WHEN "CRE"  PERFORM BB010-CREATE-CYCLE
         WHEN "CLO"  PERFORM BB020-CLOSE-CYCLE
         WHEN "ADF"  PERFORM BB030-ADD-FOOD-ENTRY
         WHEN "ADE"  PERFORM BB031-ADD-EXERCISE-ENTRY
         WHEN "UPF"  PERFORM BB040-UPDATE-FOOD-ENTRY
         WHEN "UPE"  PERFORM BB041-UPDATE-EXERCISE-ENTRY
         WHEN "DLF"  PERFORM BB050-DELETE-FOOD-ENTRY
         WHEN "DLE"  PERFORM BB051-DELETE-EXERCISE-ENTRY
         WHEN "QCD"  PERFORM BB060-QUERY-CYCLE-FOR-DATE
         WHEN "QOT"  PERFORM BB061-QUERY-OPEN-CYCLE-TOTALS
         WHEN "QPT"  PERFORM BB062-QUERY-PERIOD-TOTALS
         WHEN "QEF"  PERFORM BB063-QUERY-ENTRIES-FOR-PERIOD
         WHEN "QEE"  PERFORM BB063-QUERY-ENTRIES-FOR-PERIOD
         WHEN OTHER  DISPLAY DT005
     END-EVALUATE.
 AA020-EXIT.
     EXIT SECTION.
*
 AA030-REWRITE-TABLES        SECTION.
***********************************
*
* ALL THREE MASTERS ARE LINE-SEQUENTIAL - REWRITTEN WHOLE FROM
* THE WORKING TABLES RATHER THAN RECORD-BY-RECORD REWRITE.
*
     OPEN   OUTPUT  CYCLE-FILE.
     PERFORM AA031-WRITE-CYCLE THRU AA031-EXIT
             VARYING CYC-IDX FROM 1 BY 1
             UNTIL   CYC-IDX > WS-CYCLE-COUNT.
     CLOSE  CYCLE-FILE.
*
     OPEN   OUTPUT  FOOD-FILE.
     PERFORM AA032-WRITE-FOOD  THRU AA032-EXIT
             VARYING FOD-IDX FROM 1 BY 1
             UNTIL   FOD-IDX > WS-FOOD-COUNT.
     CLOSE  FOOD-FILE.
*
     OPEN   OUTPUT  EXERCISE-FILE.
     PERFORM AA033-WRITE-EXR   THRU AA033-EXIT
             VARYING EXR-IDX FROM 1 BY 1
             UNTIL   EXR-IDX > WS-EXERCISE-COUNT.
     CLOSE  EXERCISE-FILE.
*
 AA030-EXIT.  EXIT SECTION.
*
*                                 EVERY ROW OF THE TABLE IS WRITTEN -
*                                 CYCLES ARE NEVER SOFT-DELETED, SEE
*                                 THE REMARK ON WS-CYCLE-TABLE ABOVE.
 AA031-WRITE-CYCLE.
     MOVE  WT-CYC-ID (CYC-IDX)            TO CYC-ID.
     MOVE  WT-CYC-STATUS (CYC-IDX)        TO CYC-STATUS.
     MOVE  WT-CYC-START-DATE (CYC-IDX)    TO CYC-START-DATE.
     MOVE  WT-CYC-START-TIME (CYC-IDX)    TO CYC-START-TIME.
     MOVE  WT-CYC-END-DATE (CYC-IDX)      TO CYC-END-DATE.
     MOVE  WT-CYC-END-TIME (CYC-IDX)      TO CYC-END-TIME.
     MOVE  WT-CYC-MAINT-KCAL (CYC-IDX)    TO CYC-MAINT-KCAL.
     MOVE  WT-CYC-DEFICIT-GOAL (CYC-IDX)  TO CYC-DEFICIT-GOAL.
     WRITE DT-CYCLE-RECORD.
 AA031-EXIT.
     EXIT.
*
*                                 SOFT-DELETED ROWS ARE SIMPLY NOT
*                                 WRITTEN - SAME TREATMENT AS DT030'S
*                                 OWN AA031-WRITE-ONE-ROW.
 AA032-WRITE-FOOD.
     IF    WT-FOD-DELETED (FOD-IDX)
           GO TO AA032-EXIT.
     MOVE  WT-FOD-ID (FOD-IDX)         TO FOD-ID.
     MOVE  WT-FOD-NAME (FOD-IDX)       TO FOD-NAME.
     MOVE  WT-FOD-KCAL (FOD-IDX)       TO FOD-KCAL.
     MOVE  WT-FOD-DATE (FOD-IDX)       TO FOD-DATE.
     MOVE  WT-FOD-TIME (FOD-IDX)       TO FOD-TIME.
     MOVE  WT-FOD-CYCLE-ID (FOD-IDX)   TO FOD-CYCLE-ID.
     WRITE DT-FOOD-RECORD.
 AA032-EXIT.
     EXIT.
*
*                                 SAME TREATMENT AS AA032 ABOVE,
*                                 EXERCISE SIDE.
 AA033-WRITE-EXR.
     IF    WT-EXR-DELETED (EXR-IDX)
           GO TO AA033-EXIT.
     MOVE  WT-EXR-ID (EXR-IDX)         TO EXR-ID.
     MOVE  WT-EXR-NAME (EXR-IDX)       TO EXR-NAME.
     MOVE  WT-EXR-KCAL (EXR-IDX)       TO EXR-KCAL.
     MOVE  WT-EXR-DATE (EXR-IDX)       TO EXR-DATE.
     MOVE  WT-EXR-TIME (EXR-IDX)       TO EXR-TIME.
     MOVE  WT-EXR-CYCLE-ID (EXR-IDX)   TO EXR-CYCLE-ID.
     WRITE DT-EXERCISE-RECORD.
 AA033-EXIT.
     EXIT.
*
 BB010-CREATE-CYCLE           SECTION.
*************************************
*
* R1.1/R1.2 - AT MOST ONE OPEN CYCLE; MAINTENANCE KCAL MUST BE
* GREATER THAN ZERO.
*
     PERFORM CC010-FIND-OPEN-CYCLE.
     IF    WS-OPEN-CYC-FOUND
           DISPLAY DT001
           GO TO BB010-EXIT.
*                                 ZERO ON THE TRANSACTION MEANS
*                                 "NOT SUPPLIED" - APPLY THE
*                                 SHOP DEFAULTS OF 2000/500.
     IF    TMV-MAINT-KCAL = ZERO
           MOVE 2000 TO TMV-MAINT-KCAL.
     IF    TMV-DEFICIT-GOAL = ZERO
           MOVE 500  TO TMV-DEFICIT-GOAL.
     IF    NOT TMV-MAINT-KCAL > ZERO
           DISPLAY DT002
           GO TO BB010-EXIT.
     ADD   1 TO WS-CYCLE-COUNT.
     SET   CYC-IDX TO WS-CYCLE-COUNT.
     MOVE  WS-CYCLE-COUNT       TO WT-CYC-ID (CYC-IDX).
     MOVE  "O"                 TO WT-CYC-STATUS (CYC-IDX).
     MOVE  WS-TODAY-DATE        TO WT-CYC-START-DATE (CYC-IDX).
     MOVE  WS-TODAY-TIME        TO WT-CYC-START-TIME (CYC-IDX).
     MOVE  ZERO                TO WT-CYC-END-DATE (CYC-IDX)
                                    WT-CYC-END-TIME (CYC-IDX).
     MOVE  TMV-MAINT-KCAL       TO WT-CYC-MAINT-KCAL (CYC-IDX).
     MOVE  TMV-DEFICIT-GOAL     TO WT-CYC-DEFICIT-GOAL (CYC-IDX).
 BB010-EXIT.
     EXIT SECTION.
*
 BB020-CLOSE-CYCLE             SECTION.
**************************************
*
* R1.5/R2.8 - A SILENT NO-OP WHEN NOTHING IS OPEN; OTHERWISE SET
* THE END DATE/TIME AND CALL DT900 FOR THE ACHIEVED DEFICIT,
* WHICH IS LOGGED TO THE CONSOLE (NO RPTFILE OWNERSHIP HERE).
*
     PERFORM CC010-FIND-OPEN-CYCLE.
     IF    NOT WS-OPEN-CYC-FOUND
           GO TO BB020-EXIT.
     MOVE  WS-TODAY-DATE  TO WT-CYC-END-DATE (WS-OPEN-CYC-IDX).
     MOVE  WS-TODAY-TIME  TO WT-CYC-END-TIME (WS-OPEN-CYC-IDX).
     MOVE  "C"            TO WT-CYC-STATUS   (WS-OPEN-CYC-IDX).
*
     MOVE  "P"                          TO SRQ-FUNCTION.
     MOVE  WT-CYC-START-DATE (WS-OPEN-CYC-IDX) TO SRQ-START-DATE.
     MOVE  WS-TODAY-DATE                TO SRQ-END-DATE.
     MOVE  WS-TODAY-DATE                TO SRQ-PROCESS-DATE.
     CALL  "DT900" USING WS-STATS-REQUEST
                         DT-DAILY-STATS
                         DT-PERIOD-STATS.
     MOVE  PS-DEFICIT                   TO WS-ACHIEVED-DEFICIT.
     DISPLAY "DT010 CLOSE-CYCLE ACHIEVED DEFICIT " WS-ACHIEVED-DEFICIT.
 BB020-EXIT.
     EXIT SECTION.
*
 BB030-ADD-FOOD-ENTRY          SECTION.
**************************************
*
* R1.3/R1.4 - NO OPEN CYCLE IS AN ERROR; OTHERWISE STAMP AND
* APPEND, CYCLE ID FROM THE OPEN CYCLE.
*
     PERFORM CC010-FIND-OPEN-CYCLE.
     IF    NOT WS-OPEN-CYC-FOUND
           DISPLAY DT003
           GO TO BB030-EXIT.
     ADD   1 TO WS-FOOD-COUNT.
     SET   FOD-IDX TO WS-FOOD-COUNT.
     MOVE  WS-FOOD-COUNT            TO WT-FOD-ID (FOD-IDX).
     MOVE  TEV-NAME                 TO WT-FOD-NAME (FOD-IDX).
     MOVE  TEV-KCAL                 TO WT-FOD-KCAL (FOD-IDX).
     MOVE  TEV-DATE                 TO WT-FOD-DATE (FOD-IDX).
     MOVE  TEV-TIME                 TO WT-FOD-TIME (FOD-IDX).
     MOVE  WT-CYC-ID (WS-OPEN-CYC-IDX) TO WT-FOD-CYCLE-ID (FOD-IDX).
     MOVE  "N"                      TO WT-FOD-DELETE-SW (FOD-IDX).
 BB030-EXIT.
     EXIT SECTION.
*
 BB031-ADD-EXERCISE-ENTRY      SECTION.
**************************************
*
* SAME R1.3/R1.4 TREATMENT AS BB030 ABOVE, EXERCISE SIDE.
*
     PERFORM CC010-FIND-OPEN-CYCLE.
     IF    NOT WS-OPEN-CYC-FOUND
           DISPLAY DT003
           GO TO BB031-EXIT.
     ADD   1 TO WS-EXERCISE-COUNT.
     SET   EXR-IDX TO WS-EXERCISE-COUNT.
     MOVE  WS-EXERCISE-COUNT        TO WT-EXR-ID (EXR-IDX).
     MOVE  TEV-NAME                 TO WT-EXR-NAME (EXR-IDX).
     MOVE  TEV-KCAL                 TO WT-EXR-KCAL (EXR-IDX).
     MOVE  TEV-DATE                 TO WT-EXR-DATE (EXR-IDX).
     MOVE  TEV-TIME                 TO WT-EXR-TIME (EXR-IDX).
     MOVE  WT-CYC-ID (WS-OPEN-CYC-IDX) TO WT-EXR-CYCLE-ID (EXR-IDX).
     MOVE  "N"                      TO WT-EXR-DELETE-SW (EXR-IDX).
 BB031-EXIT.
     EXIT SECTION.
*
 BB040-UPDATE-FOOD-ENTRY        SECTION.
***************************************
*
* R1.9 - UPDATE BY ID; CYCLE ID IS NEVER CHANGED BY AN UPDATE.
*
     MOVE  "N" TO WS-LOOKUP-FOUND-SW.
     SET   FOD-IDX TO 1.
     PERFORM CC040-TEST-FOOD-ID THRU CC040-EXIT
             UNTIL FOD-IDX > WS-FOOD-COUNT.
     IF    NOT WS-LOOKUP-FOUND
           DISPLAY DT004
           GO TO BB040-EXIT.
     MOVE  TEV-NAME  TO WT-FOD-NAME (FOD-IDX).
     MOVE  TEV-KCAL  TO WT-FOD-KCAL (FOD-IDX).
     MOVE  TEV-DATE  TO WT-FOD-DATE (FOD-IDX).
     MOVE  TEV-TIME  TO WT-FOD-TIME (FOD-IDX).
 BB040-EXIT.
     EXIT SECTION.
*
*                                 STOPS AT THE FIRST MATCH - ENTRY IDS
*                                 ARE UNIQUE PER TABLE, UNLIKE DT030'S
*                                 DAY/TYPE-SCOPED JOURNAL IDS.
 CC040-TEST-FOOD-ID.
     IF    WT-FOD-ID (FOD-IDX) = TEV-ENTRY-ID
     AND   NOT WT-FOD-DELETED (FOD-IDX)
           MOVE "Y" TO WS-LOOKUP-FOUND-SW
           SET FOD-IDX TO WS-FOOD-COUNT.
     SET   FOD-IDX UP BY 1.
 CC040-EXIT.
     EXIT.
*
 BB041-UPDATE-EXERCISE-ENTRY    SECTION.
***************************************
*
* SAME R1.9 TREATMENT AS BB040 ABOVE, EXERCISE SIDE.
*
     MOVE  "N" TO WS-LOOKUP-FOUND-SW.
     SET   EXR-IDX TO 1.
     PERFORM CC041-TEST-EXR-ID THRU CC041-EXIT
             UNTIL EXR-IDX > WS-EXERCISE-COUNT.
     IF    NOT WS-LOOKUP-FOUND
           DISPLAY DT004
           GO TO BB041-EXIT.
     MOVE  TEV-NAME  TO WT-EXR-NAME (EXR-IDX).
     MOVE  TEV-KCAL  TO WT-EXR-KCAL (EXR-IDX).
     MOVE  TEV-DATE  TO WT-EXR-DATE (EXR-IDX).
     MOVE  TEV-TIME  TO WT-EXR-TIME (EXR-IDX).
 BB041-EXIT.
     EXIT SECTION.
*
*                                 SAME TREATMENT AS CC040 ABOVE,
*                                 EXERCISE SIDE.
 CC041-TEST-EXR-ID.
     IF    WT-EXR-ID (EXR-IDX) = TEV-ENTRY-ID
     AND   NOT WT-EXR-DELETED (EXR-IDX)
           MOVE "Y" TO WS-LOOKUP-FOUND-SW
           SET EXR-IDX TO WS-EXERCISE-COUNT.
     SET   EXR-IDX UP BY 1.
 CC041-EXIT.
     EXIT.
*
 BB050-DELETE-FOOD-ENTRY        SECTION.
***************************************
*
* R1.10 - DELETE BY ID, REPORT THE COUNT REMOVED (0 OR 1). ROWS
* ARE FLAGGED RATHER THAN SHUFFLED OUT OF THE TABLE - AA032
* SKIPS FLAGGED ROWS WHEN THE MASTER IS REWRITTEN.
*
     MOVE  ZERO TO WS-DELETE-COUNT.
     SET   FOD-IDX TO 1.
     PERFORM CC050-FLAG-FOOD-ID THRU CC050-EXIT
             UNTIL FOD-IDX > WS-FOOD-COUNT.
     DISPLAY "DT010 DELETE-FOOD-ENTRY ROWS REMOVED " WS-DELETE-COUNT.
 BB050-EXIT.
     EXIT SECTION.
*
*                                 UNLIKE CC040 ABOVE, THIS SCAN DOES
*                                 NOT STOP AT ITS FIRST MATCH - KEPT
*                                 CONSISTENT WITH DT030'S OWN
*                                 "EVERY MATCHING ROW GOES" HABIT EVEN
*                                 THOUGH ENTRY IDS ARE UNIQUE HERE AND
*                                 AT MOST ONE ROW CAN EVER MATCH.
 CC050-FLAG-FOOD-ID.
     IF    WT-FOD-ID (FOD-IDX) = TEV-ENTRY-ID
     AND   NOT WT-FOD-DELETED (FOD-IDX)
           MOVE "Y" TO WT-FOD-DELETE-SW (FOD-IDX)
           ADD  1   TO WS-DELETE-COUNT.
     SET   FOD-IDX UP BY 1.
 CC050-EXIT.
     EXIT.
*
 BB051-DELETE-EXERCISE-ENTRY    SECTION.
***************************************
*
* SAME R1.10 TREATMENT AS BB050 ABOVE, EXERCISE SIDE.
*
     MOVE  ZERO TO WS-DELETE-COUNT.
     SET   EXR-IDX TO 1.
     PERFORM CC051-FLAG-EXR-ID THRU CC051-EXIT
             UNTIL EXR-IDX > WS-EXERCISE-COUNT.
     DISPLAY "DT010 DELETE-EXERCISE-ENTRY ROWS REMOVED "
             WS-DELETE-COUNT.
 BB051-EXIT.
     EXIT SECTION.
*
*                                 SAME TREATMENT AS CC050 ABOVE,
*                                 EXERCISE SIDE.
 CC051-FLAG-EXR-ID.
     IF    WT-EXR-ID (EXR-IDX) = TEV-ENTRY-ID
     AND   NOT WT-EXR-DELETED (EXR-IDX)
           MOVE "Y" TO WT-EXR-DELETE-SW (EXR-IDX)
           ADD  1   TO WS-DELETE-COUNT.
     SET   EXR-IDX UP BY 1.
 CC051-EXIT.
     EXIT.
*
*                                 ADDED DT-033 - QCD TRANSACTION.
*                                 USES THE QUERY-VIEW'S QRV-DATE AS
*                                 THE LOOKUP DATE AND DRIVES CC020
*                                 BELOW, THEN LOGS WHAT IT FOUND -
*                                 THIS PROGRAM HAS NO RPTFILE, SEE
*                                 THE REMARK ON ERROR-MESSAGES.
 BB060-QUERY-CYCLE-FOR-DATE    SECTION.
**************************************
*
* R1.6 - CYCLE CONTAINING THE QRV-DATE/QRV-TIME DATETIME, IF ANY.
* ADDED DT-034 - QRV-TIME NOW CARRIED, NOT DEFAULTED TO MIDNIGHT,
* SO A QUERY AGAINST A DAY WHERE ONE CYCLE CLOSES AND ANOTHER
* OPENS RESOLVES TO THE RIGHT ONE.
*
     MOVE  QRV-DATE  TO WS-LOOKUP-DATE.
     MOVE  QRV-TIME  TO WS-LOOKUP-TIME.
     COMPUTE WS-LOOKUP-DATETIME =
             WS-LOOKUP-DATE * 1000000 + WS-LOOKUP-TIME.
     PERFORM CC020-FIND-CYCLE-FOR-DT.
     IF    WS-LOOKUP-FOUND
           DISPLAY "DT010 QUERY-CYCLE-FOR-DATE " QRV-DATE " "
                   QRV-TIME " FOUND CYCLE " WS-LOOKUP-CYC-ID
     ELSE
           DISPLAY "DT010 QUERY-CYCLE-FOR-DATE " QRV-DATE " "
                   QRV-TIME " NO CYCLE CONTAINS THIS DATETIME".
 BB060-EXIT.
     EXIT SECTION.
*
*                                 ADDED DT-033 - QOT TRANSACTION.
*                                 NO REQUEST FIELDS NEEDED - THE
*                                 OPEN CYCLE (IF ANY) IS FOUND BY
*                                 CC030 ITSELF.
 BB061-QUERY-OPEN-CYCLE-TOTALS SECTION.
**************************************
*
* R1.7, OPEN-CYCLE CASE.
*
     PERFORM CC030-TOTAL-OPEN-CYCLE-KCAL.
     DISPLAY "DT010 QUERY-OPEN-CYCLE-TOTALS FOOD "
             WS-OPEN-FOOD-KCAL-TOTAL " EXERCISE "
             WS-OPEN-EXR-KCAL-TOTAL.
 BB061-EXIT.
     EXIT SECTION.
*
*                                 ADDED DT-033 - QPT TRANSACTION.
*                                 QRV-DATE IS THE PERIOD START,
*                                 QRV-PERIOD-END-DATE THE PERIOD
*                                 END - BOTH LOADED BY THE CALLER
*                                 BEFORE THIS TRANSACTION IS READ.
 BB062-QUERY-PERIOD-TOTALS     SECTION.
**************************************
*
* R1.7, PERIOD CASE.
*
     MOVE  QRV-DATE              TO WS-PERIOD-START-DATE.
     MOVE  QRV-PERIOD-END-DATE   TO WS-PERIOD-END-DATE.
     PERFORM CC070-PERIOD-CYCLE-TOTALS.
     DISPLAY "DT010 QUERY-PERIOD-TOTALS " QRV-DATE " TO "
             QRV-PERIOD-END-DATE " FOOD "
             WS-PERIOD-FOOD-KCAL-TOTAL " EXERCISE "
             WS-PERIOD-EXR-KCAL-TOTAL.
 BB062-EXIT.
     EXIT SECTION.
*
*                                 ADDED DT-033 - QEF/QEE SHARE THIS
*                                 ONE PARAGRAPH, TELLING CC080 WHICH
*                                 TABLE TO SEARCH BY TESTING THE
*                                 QUERY-VIEW'S OWN CODE RATHER THAN
*                                 ADDING A SIXTH TRN-CODE.
 BB063-QUERY-ENTRIES-FOR-PERIOD SECTION.
***************************************
*
* R1.8 - ALL FOOD (QEF) OR EXERCISE (QEE) ENTRIES IN THE PERIOD,
* DATE-ASCENDING, LOGGED ONE LINE PER ENTRY BY BB064 BELOW.
*
     MOVE  QRV-DATE              TO WS-PERIOD-START-DATE.
     MOVE  QRV-PERIOD-END-DATE   TO WS-PERIOD-END-DATE.
     IF    QRV-CODE = "QEF"
           MOVE "F" TO WS-QRY-TYPE
     ELSE
           MOVE "E" TO WS-QRY-TYPE.
     PERFORM CC080-ENTRIES-FOR-PERIOD.
     DISPLAY "DT010 QUERY-ENTRIES-FOR-PERIOD " QRV-CODE " "
             QRV-DATE " TO " QRV-PERIOD-END-DATE " ROWS FOUND "
             WS-QRY-ENTRY-COUNT.
     IF    WS-QRY-ENTRY-COUNT > ZERO
           SET QE-IDX TO 1
           PERFORM BB064-DISPLAY-ONE-ENTRY THRU BB064-EXIT
                   UNTIL QE-IDX > WS-QRY-ENTRY-COUNT.
 BB063-EXIT.
     EXIT SECTION.
*
*                                 ONE LINE PER QUALIFYING ROW, IN
*                                 THE ASCENDING ORDER CC083 LEFT
*                                 WS-QRY-ENTRY-TAB IN - NO SEPARATE
*                                 SORT HERE.
 BB064-DISPLAY-ONE-ENTRY.
     DISPLAY "DT010   " WQ-ID (QE-IDX) " " WQ-NAME (QE-IDX)
             " " WQ-KCAL (QE-IDX) " KCAL " WQ-DATE (QE-IDX)
             " " WQ-TIME (QE-IDX).
     SET   QE-IDX UP BY 1.
 BB064-EXIT.
     EXIT.
*
 CC010-FIND-OPEN-CYCLE         SECTION.
**************************************
*
* R1.6 - AT MOST ONE OPEN CYCLE. USED BY CREATE, CLOSE AND BOTH
* ADD-ENTRY PARAGRAPHS.
*
     MOVE  "N" TO WS-OPEN-CYC-FOUND-SW.
     SET   CYC-IDX TO 1.
     PERFORM CC011-TEST-ONE-CYCLE THRU CC011-EXIT
             UNTIL CYC-IDX > WS-CYCLE-COUNT.
 CC010-EXIT.
     EXIT SECTION.
*
 CC011-TEST-ONE-CYCLE.
     IF    WT-CYC-STATUS (CYC-IDX) = "O"
           MOVE "Y" TO WS-OPEN-CYC-FOUND-SW
           SET WS-OPEN-CYC-IDX TO CYC-IDX
           SET CYC-IDX TO WS-CYCLE-COUNT.
     SET   CYC-IDX UP BY 1.
 CC011-EXIT.
     EXIT.
*
 CC020-FIND-CYCLE-FOR-DT       SECTION.
**************************************
*
* R1.6 - CYCLE "CONTAINS" WS-LOOKUP-DATETIME WHEN START <= DATETIME
* AND (END > DATETIME OR THE CYCLE IS STILL OPEN), TESTED AT
* DATETIME PRECISION (DATE AND TIME TOGETHER) SINCE CYC-START-TIME/
* CYC-END-TIME EXIST PRECISELY SO TWO CYCLES CAN MEET ON THE SAME
* CALENDAR DAY.  DRIVEN BY THE QCD TRANSACTION VIA BB060 ABOVE,
* ADDED DT-033, DATETIME PRECISION ADDED DT-034.
*
     MOVE  "N" TO WS-LOOKUP-FOUND-SW.
     SET   CYC-IDX TO 1.
     PERFORM CC021-TEST-ONE-CYCLE THRU CC021-EXIT
             UNTIL CYC-IDX > WS-CYCLE-COUNT.
 CC020-EXIT.
     EXIT SECTION.
*
*                                 DT-034 - START/END COMPARED AS ONE
*                                 COMBINED DATETIME VALUE EACH, THE
*                                 SAME DATE*1000000+TIME COMBINATION
*                                 WS-LOOKUP-DATETIME ABOVE AND
*                                 WQ-DATETIME UNDER CC081/CC082 BOTH
*                                 USE - NOT A SEPARATE DATE-ONLY TEST
*                                 WITH A TIME TIE-BREAK.
 CC021-TEST-ONE-CYCLE.
     COMPUTE WS-CYC-START-DATETIME =
             WT-CYC-START-DATE (CYC-IDX) * 1000000
             + WT-CYC-START-TIME (CYC-IDX).
     COMPUTE WS-CYC-END-DATETIME =
             WT-CYC-END-DATE (CYC-IDX) * 1000000
             + WT-CYC-END-TIME (CYC-IDX).
     IF    WS-CYC-START-DATETIME NOT > WS-LOOKUP-DATETIME
     AND  (WS-CYC-END-DATETIME > WS-LOOKUP-DATETIME
     OR    WT-CYC-STATUS (CYC-IDX) = "O")
           MOVE "Y" TO WS-LOOKUP-FOUND-SW
           MOVE WT-CYC-ID (CYC-IDX) TO WS-LOOKUP-CYC-ID
           SET CYC-IDX TO WS-CYCLE-COUNT.
     SET   CYC-IDX UP BY 1.
 CC021-EXIT.
     EXIT.
*
 CC030-TOTAL-OPEN-CYCLE-KCAL   SECTION.
**************************************
*
* R1.7 (OPEN-CYCLE CASE) - TOTAL FOOD AND EXERCISE KCAL LOGGED
* AGAINST THE CYCLE CURRENTLY OPEN, INTO WS-OPEN-FOOD-KCAL-TOTAL
* AND WS-OPEN-EXR-KCAL-TOTAL.  BOTH TOTALS ARE LEFT AT ZERO WHEN
* NO CYCLE IS OPEN - "NOTHING MATCHES MEANS ZERO" IS THE SAME
* HOUSE RULE R1.7 STATES FOR THE PERIOD CASE BELOW.  ADDED DT-031,
* DRIVEN BY THE QOT TRANSACTION VIA BB061 ABOVE, ADDED DT-033.
*
     MOVE  ZERO TO WS-OPEN-FOOD-KCAL-TOTAL WS-OPEN-EXR-KCAL-TOTAL.
     PERFORM CC010-FIND-OPEN-CYCLE.
     IF    NOT WS-OPEN-CYC-FOUND
           GO TO CC030-EXIT.
     SET   FOD-IDX TO 1.
     PERFORM CC031-ADD-ONE-FOOD-KCAL THRU CC031-EXIT
             UNTIL FOD-IDX > WS-FOOD-COUNT.
     SET   EXR-IDX TO 1.
     PERFORM CC032-ADD-ONE-EXR-KCAL  THRU CC032-EXIT
             UNTIL EXR-IDX > WS-EXERCISE-COUNT.
 CC030-EXIT.
     EXIT SECTION.
*
*                                 DELETED ROWS NEVER COUNT, SAME AS
*                                 EVERY OTHER TABLE SCAN IN THIS RUN.
 CC031-ADD-ONE-FOOD-KCAL.
     IF    NOT WT-FOD-DELETED (FOD-IDX)
     AND   WT-FOD-CYCLE-ID (FOD-IDX) = WT-CYC-ID (WS-OPEN-CYC-IDX)
           ADD WT-FOD-KCAL (FOD-IDX) TO WS-OPEN-FOOD-KCAL-TOTAL.
     SET   FOD-IDX UP BY 1.
 CC031-EXIT.
     EXIT.
*
 CC032-ADD-ONE-EXR-KCAL.
     IF    NOT WT-EXR-DELETED (EXR-IDX)
     AND   WT-EXR-CYCLE-ID (EXR-IDX) = WT-CYC-ID (WS-OPEN-CYC-IDX)
           ADD WT-EXR-KCAL (EXR-IDX) TO WS-OPEN-EXR-KCAL-TOTAL.
     SET   EXR-IDX UP BY 1.
 CC032-EXIT.
     EXIT.
*
 CC070-PERIOD-CYCLE-TOTALS     SECTION.
**************************************
*
* R1.7 - TOTAL FOOD/EXERCISE KCAL FOR CYCLES WHOSE START DATE IS
* ON OR AFTER WS-PERIOD-START-DATE AND WHOSE END DATE IS ON OR
* BEFORE WS-PERIOD-END-DATE (OR THE CYCLE IS STILL OPEN) - THE
* CYCLE'S OWN DATES DECIDE MEMBERSHIP, NOT THE ENTRY TIMESTAMPS.
* BOTH TOTALS ARE ZERO WHEN NO CYCLE QUALIFIES.  CALLER LOADS
* WS-PERIOD-START-DATE/WS-PERIOD-END-DATE BEFORE THIS SECTION IS
* PERFORMED.  ADDED DT-031, DRIVEN BY THE QPT TRANSACTION VIA
* BB062 ABOVE, ADDED DT-033.
*
     MOVE  ZERO TO WS-PERIOD-FOOD-KCAL-TOTAL
                    WS-PERIOD-EXR-KCAL-TOTAL.
     SET   CYC-IDX TO 1.
     PERFORM CC071-ONE-CYCLE-IN-PERIOD THRU CC071-EXIT
             UNTIL CYC-IDX > WS-CYCLE-COUNT.
 CC070-EXIT.
     EXIT SECTION.
*
*                                 QUALIFYING CYCLES HAVE THEIR FOOD
*                                 AND EXERCISE ROWS ADDED IN STRAIGHT
*                                 AWAY, RATHER THAN BUILDING A LIST OF
*                                 QUALIFYING CYCLE-IDS FIRST - ONE
*                                 PASS OF EACH TABLE PER CYCLE IS
*                                 CHEAP ENOUGH AT THE 500-ROW TABLE
*                                 SIZES THIS RUN USES.
 CC071-ONE-CYCLE-IN-PERIOD.
     IF    WT-CYC-START-DATE (CYC-IDX) NOT < WS-PERIOD-START-DATE
     AND  (WT-CYC-END-DATE (CYC-IDX) NOT > WS-PERIOD-END-DATE
     OR    WT-CYC-STATUS (CYC-IDX) = "O")
           SET FOD-IDX TO 1
           PERFORM CC072-ADD-FOOD-FOR-CYCLE THRU CC072-EXIT
                   UNTIL FOD-IDX > WS-FOOD-COUNT
           SET EXR-IDX TO 1
           PERFORM CC073-ADD-EXR-FOR-CYCLE  THRU CC073-EXIT
                   UNTIL EXR-IDX > WS-EXERCISE-COUNT.
     SET   CYC-IDX UP BY 1.
 CC071-EXIT.
     EXIT.
*
 CC072-ADD-FOOD-FOR-CYCLE.
     IF    NOT WT-FOD-DELETED (FOD-IDX)
     AND   WT-FOD-CYCLE-ID (FOD-IDX) = WT-CYC-ID (CYC-IDX)
           ADD WT-FOD-KCAL (FOD-IDX) TO WS-PERIOD-FOOD-KCAL-TOTAL.
     SET   FOD-IDX UP BY 1.
 CC072-EXIT.
     EXIT.
*
 CC073-ADD-EXR-FOR-CYCLE.
     IF    NOT WT-EXR-DELETED (EXR-IDX)
     AND   WT-EXR-CYCLE-ID (EXR-IDX) = WT-CYC-ID (CYC-IDX)
           ADD WT-EXR-KCAL (EXR-IDX) TO WS-PERIOD-EXR-KCAL-TOTAL.
     SET   EXR-IDX UP BY 1.
 CC073-EXIT.
     EXIT.
*
 CC080-ENTRIES-FOR-PERIOD      SECTION.
**************************************
*
* R1.8 - ALL FOOD (WS-QRY-IS-FOOD) OR EXERCISE (WS-QRY-IS-
* EXERCISE) ENTRIES WHOSE OWN DATE FALLS ON OR BETWEEN
* WS-PERIOD-START-DATE AND WS-PERIOD-END-DATE INCLUSIVE, RETURNED
* IN WS-QRY-ENTRY-TAB ORDERED ASCENDING BY DATE/TIME.  CALLER
* SETS WS-QRY-TYPE AND THE PERIOD BOUNDS BEFORE THIS SECTION IS
* PERFORMED.  ADDED DT-031, DRIVEN BY THE QEF/QEE TRANSACTIONS
* VIA BB063 ABOVE, ADDED DT-033.
*
     MOVE  ZERO TO WS-QRY-ENTRY-COUNT.
     IF    WS-QRY-IS-FOOD
           SET FOD-IDX TO 1
           PERFORM CC081-COLLECT-ONE-FOOD THRU CC081-EXIT
                   UNTIL FOD-IDX > WS-FOOD-COUNT
     ELSE
           SET EXR-IDX TO 1
           PERFORM CC082-COLLECT-ONE-EXR  THRU CC082-EXIT
                   UNTIL EXR-IDX > WS-EXERCISE-COUNT.
     PERFORM CC083-SORT-ENTRIES THRU CC083-EXIT.
 CC080-EXIT.
     EXIT SECTION.
*
 CC081-COLLECT-ONE-FOOD.
     IF    NOT WT-FOD-DELETED (FOD-IDX)
     AND   WT-FOD-DATE (FOD-IDX) NOT < WS-PERIOD-START-DATE
     AND   WT-FOD-DATE (FOD-IDX) NOT > WS-PERIOD-END-DATE
           ADD  1 TO WS-QRY-ENTRY-COUNT
           SET  QE-IDX TO WS-QRY-ENTRY-COUNT
           MOVE WT-FOD-ID   (FOD-IDX) TO WQ-ID   (QE-IDX)
           MOVE WT-FOD-NAME (FOD-IDX) TO WQ-NAME (QE-IDX)
           MOVE WT-FOD-KCAL (FOD-IDX) TO WQ-KCAL (QE-IDX)
           MOVE WT-FOD-DATE (FOD-IDX) TO WQ-DATE (QE-IDX)
           MOVE WT-FOD-TIME (FOD-IDX) TO WQ-TIME (QE-IDX)
           COMPUTE WQ-DATETIME (QE-IDX) =
                   WT-FOD-DATE (FOD-IDX) * 1000000
                   + WT-FOD-TIME (FOD-IDX).
     SET   FOD-IDX UP BY 1.
 CC081-EXIT.
     EXIT.
*
 CC082-COLLECT-ONE-EXR.
     IF    NOT WT-EXR-DELETED (EXR-IDX)
     AND   WT-EXR-DATE (EXR-IDX) NOT < WS-PERIOD-START-DATE
     AND   WT-EXR-DATE (EXR-IDX) NOT > WS-PERIOD-END-DATE
           ADD  1 TO WS-QRY-ENTRY-COUNT
           SET  QE-IDX TO WS-QRY-ENTRY-COUNT
           MOVE WT-EXR-ID   (EXR-IDX) TO WQ-ID   (QE-IDX)
           MOVE WT-EXR-NAME (EXR-IDX) TO WQ-NAME (QE-IDX)
           MOVE WT-EXR-KCAL (EXR-IDX) TO WQ-KCAL (QE-IDX)
           MOVE WT-EXR-DATE (EXR-IDX) TO WQ-DATE (QE-IDX)
           MOVE WT-EXR-TIME (EXR-IDX) TO WQ-TIME (QE-IDX)
           COMPUTE WQ-DATETIME (QE-IDX) =
                   WT-EXR-DATE (EXR-IDX) * 1000000
                   + WT-EXR-TIME (EXR-IDX).
     SET   EXR-IDX UP BY 1.
 CC082-EXIT.
     EXIT.
*
*                                 SELECTION SORT, ASCENDING ON
*                                 WQ-DATETIME - SAME IDIOM AS DT030'S
*                                 CC070-SORT-FOOD/CC080-SORT-EXR, SO
*                                 A MAINTAINER WHO KNOWS ONE KNOWS
*                                 THE OTHER.
 CC083-SORT-ENTRIES.
     IF    WS-QRY-ENTRY-COUNT < 2
           GO TO CC083-EXIT.
     SET   QE-IDX TO 1.
     PERFORM CC084-SORT-ONE-PASS THRU CC084-EXIT
             UNTIL QE-IDX NOT < WS-QRY-ENTRY-COUNT.
 CC083-EXIT.
     EXIT.
*
 CC084-SORT-ONE-PASS.
     SET   QEM-IDX TO QE-IDX.
     SET   QE2-IDX TO QE-IDX.
     SET   QE2-IDX UP BY 1.
     PERFORM CC085-FIND-MIN THRU CC085-EXIT
             UNTIL QE2-IDX > WS-QRY-ENTRY-COUNT.
     IF    QEM-IDX NOT = QE-IDX
           PERFORM CC086-SWAP-ENTRIES.
     SET   QE-IDX UP BY 1.
 CC084-EXIT.
     EXIT.
*
 CC085-FIND-MIN.
     IF    WQ-DATETIME (QE2-IDX) < WQ-DATETIME (QEM-IDX)
           SET QEM-IDX TO QE2-IDX.
     SET   QE2-IDX UP BY 1.
 CC085-EXIT.
     EXIT.
*
 CC086-SWAP-ENTRIES.
     MOVE  WQ-ID       (QE-IDX)  TO WS-QRY-SWAP-ID.
     MOVE  WQ-NAME     (QE-IDX)  TO WS-QRY-SWAP-NAME.
     MOVE  WQ-KCAL     (QE-IDX)  TO WS-QRY-SWAP-KCAL.
     MOVE  WQ-DATE     (QE-IDX)  TO WS-QRY-SWAP-DATE.
     MOVE  WQ-TIME     (QE-IDX)  TO WS-QRY-SWAP-TIME.
     MOVE  WQ-DATETIME (QE-IDX)  TO WS-QRY-SWAP-DATETIME.
     MOVE  WQ-ID       (QEM-IDX) TO WQ-ID   (QE-IDX).
     MOVE  WQ-NAME     (QEM-IDX) TO WQ-NAME (QE-IDX).
     MOVE  WQ-KCAL     (QEM-IDX) TO WQ-KCAL (QE-IDX).
     MOVE  WQ-DATE     (QEM-IDX) TO WQ-DATE (QE-IDX).
     MOVE  WQ-TIME     (QEM-IDX) TO WQ-TIME (QE-IDX).
     MOVE  WQ-DATETIME (QEM-IDX) TO WQ-DATETIME (QE-IDX).
     MOVE  WS-QRY-SWAP-ID        TO WQ-ID   (QEM-IDX).
     MOVE  WS-QRY-SWAP-NAME      TO WQ-NAME (QEM-IDX).
     MOVE  WS-QRY-SWAP-KCAL      TO WQ-KCAL (QEM-IDX).
     MOVE  WS-QRY-SWAP-DATE      TO WQ-DATE (QEM-IDX).
     MOVE  WS-QRY-SWAP-TIME      TO WQ-TIME (QEM-IDX).
     MOVE  WS-QRY-SWAP-DATETIME  TO WQ-DATETIME (QEM-IDX).
*
