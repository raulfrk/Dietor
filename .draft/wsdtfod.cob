*****************************************************
*                                                   *
*  RECORD DEFINITION FOR THE FOOD ENTRY FILE        *
*           (FOODENT)                               *
*     KEY = FOD-ID, APPENDED IN ENTRY ORDER          *
*****************************************************
*  FILE SIZE 59 BYTES, PADDED TO 64 BY FILLER.
*
* 04/01/26 VBC - CREATED FOR THE DIETOR CONVERSION,
*                FROM THE OLD PAY-TRANSACTIONS LAYOUT.
* 12/01/26 VBC - REDEFINED FOD-DATE/FOD-TIME SO THE
*                HH MM SS PIECES CAN BE COMPARED TO
*                DAY BOUNDS WITHOUT UNSTRING.      DT-015
*
 01  DT-FOOD-RECORD.
     03  FOD-ID                PIC 9(5).
     03  FOD-NAME              PIC X(30).
     03  FOD-KCAL              PIC 9(5).
*                                 MUST NOT BE NEGATIVE
     03  FOD-DATE              PIC 9(8).
     03  FOD-DATE-R  REDEFINES
         FOD-DATE.
         05  FOD-YYYY          PIC 9(4).
         05  FOD-MM            PIC 9(2).
         05  FOD-DD            PIC 9(2).
     03  FOD-TIME              PIC 9(6).
     03  FOD-TIME-R  REDEFINES
         FOD-TIME.
         05  FOD-HH            PIC 9(2).
         05  FOD-MN            PIC 9(2).
         05  FOD-SS            PIC 9(2).
     03  FOD-CYCLE-ID          PIC 9(5).
     03  FILLER                PIC X(5).
*
