*
* 07/01/26 VBC - WS-STATS-REQUEST FOR PASSING THE
*                WANTED STATISTIC (DAILY OR PERIOD)
*                DOWN TO DT900 ON THE CALL, MODELLED
*                ON THE OLD WS-CALLING-DATA SHAPE.
* 16/01/26 VBC - ADDED SRQ-PROCESS-DATE SO DT010 CAN ASK FOR
*                THE CLOSE-CYCLE DEFICIT WITHOUT A SEPARATE
*                ENTRY POINT - SAME "TODAY" EXCLUSION RULE AS
*                THE PERIOD REPORT.                  DT-023
*
 01  WS-STATS-REQUEST.
     03  SRQ-FUNCTION          PIC X.
         88  SRQ-IS-DAILY           VALUE "D".
         88  SRQ-IS-PERIOD          VALUE "P".
     03  SRQ-START-DATE        PIC 9(8).
     03  SRQ-END-DATE          PIC 9(8).
     03  SRQ-PROCESS-DATE      PIC 9(8).
*                                 "TODAY" FOR THE PERIOD RULE
     03  SRQ-RETURN-CODE       PIC 99.
         88  SRQ-ALL-OK             VALUE ZERO.
         88  SRQ-NO-CYCLE           VALUE 8.
     03  FILLER                PIC X(5).
*
