IDENTIFICATION DIVISION.
*================================
*
 PROGRAM-ID.         DT900.
*
 AUTHOR.             V B COEN.
 INSTALLATION.       APPLEWOOD COMPUTERS - DIETOR DIVISION.
 DATE-WRITTEN.       04/01/1987.
 DATE-COMPILED.
 SECURITY.           COPYRIGHT (C) 1987-2026 AND LATER, V B COEN.
*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
*                    LICENSE. SEE THE FILE COPYING FOR DETAILS.
*
*    REMARKS.            DIETOR STATISTICS SUBPROGRAM.
*                        CALLED BY DT010 (CLOSE-CYCLE DEFICIT) AND
*                        BY DT020 (DAILY AND PERIOD REPORTING).
*                        THIS MODULE IS READ-ONLY OVER THE CYCLE,
*                        FOOD AND EXERCISE MASTERS.
*
*    CALLED MODULES.     NONE.
*
*    FILES USED.         CYCLES.    CYCLE MASTER.
*                        FOODENT.   FOOD ENTRY MASTER.
*                        EXERENT.   EXERCISE ENTRY MASTER.
*
* CHANGES.
* 04/01/87 VBC -     CREATED.
* 19/03/88 VBC - .01 ADDED THE EMPTY-DAY RULE FOR DAYS WITH NO
*                    IN AND NO OUT CALORIES.
* 02/11/91 VBC - .02 GOVERNING CYCLE NOW TAKEN FROM THE LATEST
*                    FOOD ENTRY OF THE DAY, NOT THE OPEN CYCLE,
*                    WHEN BOTH EXIST.
* 14/06/95 VBC - .03 PERIOD TOTALS NOW EXCLUDE "TODAY" FROM THE
*                    ACHIEVED DEFICIT BUT NOT FROM THE OTHER
*                    TOTALS, PER THE WEEKLY REPORT REQUEST.
* 21/09/98 VBC - .04 Y2K - CYC-START-DATE AND ALL OTHER DATE
*                    FIELDS CONFIRMED FULL 4-DIGIT CENTURY/YEAR,
*                    NO 2-DIGIT YEAR STORAGE ANYWHERE IN DIETOR.
* 08/02/99 VBC - .05 Y2K - NEXT-DATE LEAP YEAR TEST RE-CHECKED
*                    FOR YEAR 2000 ITSELF (DIV BY 400 CASE).
* 17/05/03 VBC -     TABLE SIZE INCREASED 300 TO 500 ENTRIES.
* 11/10/07 VBC -     TIDY OF BB015 FOR THE GNU COBOL MIGRATION.
* 30/08/14 VBC -     COMP-3 FIELDS RE-CHECKED AFTER A PACKED
*                    DECIMAL ROUNDING QUERY FROM THE REPORTING
*                    SIDE - NONE NEEDED, DIETOR KCAL IS ALWAYS
*                    WHOLE NUMBERS.
* 16/04/24 VBC -     COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
*                    PREVIOUS NOTICES.
* 04/01/26 VBC - 1.0 NEW SUBPROGRAM FOR THE DIETOR DIVISION
*                    STATISTICS WORK, FILE HANDLING LINE-
*                    SEQUENTIAL THROUGHOUT, CALLED BY DT010/
*                    DT020 VIA LINKAGE.                   DT-001
* 09/02/26 VBC - 1.1 ZZ010 WAS SHORT-CUTTING FEB 29 IN A LEAP
*                    YEAR - THE MM=2 CHECK DROPPED THROUGH TO
*                    THE 28-DAY TABLE ENTRY BEFORE THE DAY WAS
*                    EVER TESTED.  ONE WS-EFF-DIM FIELD NOW
*                    CARRIES THE RIGHT DAY COUNT FOR ALL
*                    MONTHS, LEAP FEBRUARY INCLUDED.     DT-026
* 10/08/26 VBC - 1.2 BB015 WAS MOVING WS-GOV-CYCLE-ID (AN ID
*                    NUMBER) INTO DS-DEFICIT-GOAL AS SOON AS THE
*                    GOVERNING CYCLE WAS FOUND, AHEAD OF THE
*                    EMPTY-DAY TEST - A LOGGED ZERO-KCAL DAY WITH
*                    NO EXERCISE CAME BACK WITH DS-EMPTY-FLAG "Y"
*                    BUT DS-DEFICIT-GOAL STILL HOLDING THE CYCLE
*                    ID, NOT ZERO.  REMOVED - DS-DEFICIT-GOAL IS
*                    NOW ONLY EVER SET IN BB019A, FROM THE REAL
*                    CYCLE RECORD, AFTER THE EMPTY-DAY TEST HAS
*                    BEEN PASSED.  QUEUED FEEDBACK FROM THE
*                    WEEKLY REPORT RECONCILIATION RUN.     DT-032
* 10/08/26 VBC -     WHILE IN HERE FOR DT-032, RE-READ BB015 TOP
*                    TO BOTTOM AGAINST THE R2.1-R2.5 RULE SHEET -
*                    NO OTHER FIELD IS SET AHEAD OF THE EMPTY-DAY
*                    OR NO-CYCLE EXITS.  DS-KCAL-IN/OUT ARE SAFE
*                    BECAUSE THEY ARE THE TEST ITSELF.
*
* NOTE FOR THE NEXT PERSON IN HERE - BB015 IS CALLED ONCE PER
* REQUESTED DAY (DIRECT FOR SRQ-IS-DAILY, DAY-BY-DAY FROM BB025
* FOR SRQ-IS-PERIOD) AND MUST LEAVE EVERY DS- FIELD IN DT-DAILY-
* STATS CORRECTLY STATED FOR THAT ONE DAY BEFORE IT RETURNS -
* THERE IS NO SEPARATE "CLEAR THE STATS RECORD" STEP ANYWHERE
* ELSE IN THIS PROGRAM OR IN DT020/DT010 ON THE CALLING SIDE.
*
*************************************************************
* COPYRIGHT NOTICE.
* ****************
*
* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
* DIETOR SYSTEM AND ARE COPYRIGHT (C) V B COEN, 1987-2026 AND
* LATER.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE,
* SEE THE FILE COPYING FOR DETAILS.
*************************************************************
*
 ENVIRONMENT DIVISION.
*================================
*
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     CLASS DT-VALID-FUNC   IS "D" "P"
     UPSI-0 IS SW-TEST-MODE.
*
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT  CYCLE-FILE    ASSIGN TO "CYCLES"
             ORGANIZATION  LINE SEQUENTIAL
             STATUS        WS-CYCLE-STATUS.
     SELECT  FOOD-FILE     ASSIGN TO "FOODENT"
             ORGANIZATION  LINE SEQUENTIAL
             STATUS        WS-FOOD-STATUS.
     SELECT  EXERCISE-FILE ASSIGN TO "EXERENT"
             ORGANIZATION  LINE SEQUENTIAL
             STATUS        WS-EXERCISE-STATUS.
*
 DATA DIVISION.
*================================
*
 FILE SECTION.
*
 FD  CYCLE-FILE.
 COPY "WSDTCYC.COB".
*
 FD  FOOD-FILE.
 COPY "WSDTFOD.COB".
*
 FD  EXERCISE-FILE.
 COPY "WSDTEXR.COB".
*
 WORKING-STORAGE SECTION.
*-----------------------
 77  PROG-NAME               PIC X(15) VALUE "DT900 (1.0.00)".
*
 01  WS-FILE-STATUSES.
     03  WS-CYCLE-STATUS     PIC XX    VALUE ZERO.
     03  WS-FOOD-STATUS      PIC XX    VALUE ZERO.
     03  WS-EXERCISE-STATUS  PIC XX    VALUE ZERO.
     03  FILLER              PIC X(4)  VALUE SPACES.
*
*                                 READ-ONLY COPY OF THE CYCLE MASTER -
*                                 THIS MODULE NEVER REWRITES CYCLES,
*                                 SO THERE IS NO DELETE-SWITCH HERE
*                                 THE WAY DT010'S OWN COPY HAS ONE.
 01  WS-CYCLE-TABLE.
     03  WS-CYCLE-COUNT      PIC 9(5)  COMP  VALUE ZERO.
     03  FILLER              PIC X(4)  VALUE SPACES.
     03  WS-CYC-TAB          OCCURS 500 TIMES
                              INDEXED BY CYC-IDX.
         05  WT-CYC-ID            PIC 9(5)  COMP.
         05  WT-CYC-STATUS        PIC X.
*                                     "O" OPEN, "C" CLOSED - R1.6.
         05  WT-CYC-START-DATE    PIC 9(8)  COMP.
         05  WT-CYC-START-TIME    PIC 9(6)  COMP.
         05  WT-CYC-END-DATE      PIC 9(8)  COMP.
         05  WT-CYC-END-TIME      PIC 9(6)  COMP.
*                                     END-DATE/TIME ARE ZERO WHILE
*                                     STATUS IS STILL "O".
         05  WT-CYC-MAINT-KCAL    PIC 9(5)  COMP.
*                                     MAINTENANCE KCAL - DS-MAINTENANCE
*                                     COMES STRAIGHT FROM THIS FIELD.
         05  WT-CYC-DEFICIT-GOAL  PIC S9(5) COMP.
*                                     SIGNED PURELY BY HOUSE HABIT -
*                                     A NEGATIVE GOAL HAS NEVER BEEN
*                                     SEEN IN PRACTICE, BUT DT010'S
*                                     OWN COPY OF THIS FIELD IS ALSO
*                                     SIGNED AND THE TWO MUST MATCH.
*
*                                 READ-ONLY COPY OF THE FOOD MASTER -
*                                 WT-FOD-NAME IS NOT CARRIED HERE,
*                                 THIS MODULE TOTALS KCAL, IT NEVER
*                                 PRINTS AN ENTRY LIST.
 01  WS-FOOD-TABLE.
     03  WS-FOOD-COUNT       PIC 9(5)  COMP  VALUE ZERO.
     03  FILLER              PIC X(4)  VALUE SPACES.
     03  WS-FOD-TAB          OCCURS 500 TIMES
                              INDEXED BY FOD-IDX.
         05  WT-FOD-ID            PIC 9(5)  COMP.
         05  WT-FOD-KCAL          PIC 9(5)  COMP.
         05  WT-FOD-DATE          PIC 9(8)  COMP.
         05  WT-FOD-TIME          PIC 9(6)  COMP.
         05  WT-FOD-CYCLE-ID      PIC 9(5)  COMP.
*                                     CYCLE OWNERSHIP AT THE TIME THE
*                                     ENTRY WAS LOGGED - NEVER CHANGED
*                                     BY A LATER UPDATE, SEE DT010.
*
*                                 READ-ONLY COPY OF THE EXERCISE
*                                 MASTER - SAME SHAPE AS THE FOOD
*                                 TABLE ABOVE, KCAL BURNED RATHER
*                                 THAN KCAL EATEN.
 01  WS-EXERCISE-TABLE.
     03  WS-EXERCISE-COUNT   PIC 9(5)  COMP  VALUE ZERO.
     03  FILLER              PIC X(4)  VALUE SPACES.
     03  WS-EXR-TAB          OCCURS 500 TIMES
                              INDEXED BY EXR-IDX.
         05  WT-EXR-ID            PIC 9(5)  COMP.
         05  WT-EXR-KCAL          PIC 9(5)  COMP.
         05  WT-EXR-DATE          PIC 9(8)  COMP.
         05  WT-EXR-TIME          PIC 9(6)  COMP.
         05  WT-EXR-CYCLE-ID      PIC 9(5)  COMP.
*
 01  WS-WORK.
     03  WS-TARGET-DATE      PIC 9(8).
     03  WS-TGT-DATE-R  REDEFINES
         WS-TARGET-DATE.
         05  WS-TGT-YYYY         PIC 9(4).
         05  WS-TGT-MM           PIC 9(2).
         05  WS-TGT-DD           PIC 9(2).
*                                 DEBUG/DUMP VIEW ONLY - NOT
*                                 REFERENCED BY THE STATS LOGIC.
     03  WS-GOV-CYCLE-ID     PIC 9(5)  COMP  VALUE ZERO.
*                                 SET BY BB016 (LATEST FOOD ENTRY OF
*                                 THE DAY) OR BB017 (FALL BACK TO THE
*                                 OPEN CYCLE) - SEE BB015'S OWN BANNER
*                                 COMMENT FOR THE ORDER OF PRECEDENCE.
     03  WS-GOV-FOUND-SW     PIC X            VALUE "N".
         88  WS-GOV-FOUND         VALUE "Y".
     03  WS-LATEST-FOOD-TIME PIC 9(6)  COMP  VALUE ZERO.
*                                 HIGH-WATER MARK DURING BB016'S SCAN
*                                 OF THE DAY'S FOOD ROWS - RESET TO
*                                 ZERO AT THE TOP OF EVERY BB015 CALL.
     03  WS-KCAL-IN          PIC 9(7)  COMP  VALUE ZERO.
     03  WS-KCAL-OUT         PIC 9(7)  COMP  VALUE ZERO.
     03  WS-DAY-COUNT        PIC 9(3)  COMP  VALUE ZERO.
*                                 COUNT OF NON-EMPTY, NON-NO-CYCLE
*                                 DAYS IN THE CURRENT PERIOD REQUEST -
*                                 BECOMES PS-DAY-COUNT.
     03  WS-WORK-DATE        PIC 9(8).
*                                 "TODAY" FOR ZZ010'S WALK THROUGH THE
*                                 PERIOD, NOT THE SYSTEM DATE.
     03  WS-EFF-DIM          PIC 9(2)  COMP  VALUE ZERO.
*                                 EFFECTIVE DAYS-IN-MONTH FOR
*                                 WS-CAL-MM, LEAP FEBRUARY ALREADY
*                                 APPLIED BY ZZ010 BEFORE THIS IS
*                                 TESTED - SEE THE DT-026 CHANGES NOTE.
     03  FILLER              PIC X(4)  VALUE SPACES.
*
*                                 DAY/MONTH/YEAR VIEW OF WS-WORK-DATE
*                                 FOR ZZ010'S CALENDAR ARITHMETIC ONLY.
 01  WS-CAL-DATE  REDEFINES WS-WORK-DATE.
     03  WS-CAL-YYYY         PIC 9(4).
     03  WS-CAL-MM           PIC 9(2).
     03  WS-CAL-DD           PIC 9(2).
*
*                                 CALENDAR MONTH LENGTHS, JAN THRU
*                                 DEC - FEBRUARY'S 28 IS OVERRIDDEN TO
*                                 29 IN ZZ010 WHEN WS-LEAP-YEAR IS SET.
 01  WS-DAYS-IN-MONTH-TAB.
     03  FILLER PIC 9(2)  VALUE 31.
     03  FILLER PIC 9(2)  VALUE 28.
     03  FILLER PIC 9(2)  VALUE 31.
     03  FILLER PIC 9(2)  VALUE 30.
     03  FILLER PIC 9(2)  VALUE 31.
     03  FILLER PIC 9(2)  VALUE 30.
     03  FILLER PIC 9(2)  VALUE 31.
     03  FILLER PIC 9(2)  VALUE 31.
     03  FILLER PIC 9(2)  VALUE 30.
     03  FILLER PIC 9(2)  VALUE 31.
     03  FILLER PIC 9(2)  VALUE 30.
     03  FILLER PIC 9(2)  VALUE 31.
 01  WS-DAYS-IN-MONTH  REDEFINES WS-DAYS-IN-MONTH-TAB.
     03  WS-DIM               PIC 9(2)  OCCURS 12.
*
 77  WS-LEAP-SW              PIC X       VALUE "N".
     88  WS-LEAP-YEAR             VALUE "Y".
 01  WS-LEAP-WORK.
     03  WS-LEAP-QUOT        PIC 9(6)  COMP  VALUE ZERO.
     03  WS-LEAP-REM         PIC 9(4)  COMP  VALUE ZERO.
     03  FILLER              PIC X(4)  VALUE SPACES.
*
 LINKAGE SECTION.
*==============
*
*                                 WS-STATS-REQUEST (FIRST USING PARM)
*                                 CARRIES SRQ-FUNCTION, THE DATE
*                                 BOUNDS AND SRQ-PROCESS-DATE DOWN
*                                 FROM THE CALLER - DT010 FOR A
*                                 SINGLE "P" CLOSE-CYCLE REQUEST,
*                                 DT020 FOR BOTH "D" AND "P".
 COPY "WSDTCAL.COB".
*                                 DT-DAILY-STATS AND DT-PERIOD-STATS
*                                 (SECOND/THIRD USING PARMS) ARE
*                                 RETURN-ONLY - THIS MODULE NEVER
*                                 READS A DS- OR PS- FIELD ON ENTRY.
 COPY "WSDTSTA.COB".
*
 PROCEDURE DIVISION USING WS-STATS-REQUEST
                          DT-DAILY-STATS
                          DT-PERIOD-STATS.
*
 AA000-MAIN                  SECTION.
***********************************
     MOVE  ZERO  TO  SRQ-RETURN-CODE.
     PERFORM AA010-LOAD-TABLES.
     IF     SRQ-IS-DAILY
            MOVE SRQ-START-DATE TO WS-TARGET-DATE
            PERFORM BB015-COMPUTE-ONE-DAY
     ELSE
            PERFORM BB020-PERIOD-STATS.
     GOBACK.
*
 AA000-EXIT.  EXIT SECTION.
*
 AA010-LOAD-TABLES           SECTION.
***********************************
*
* LOADS THE THREE DIET MASTERS INTO WORKING TABLES. SMALL FILES,
* PERSONAL TRACKER SCALE - A FULL RELOAD EVERY CALL IS CHEAP.
*
     MOVE  ZERO  TO  WS-CYCLE-COUNT  WS-FOOD-COUNT
                      WS-EXERCISE-COUNT.
     OPEN  INPUT  CYCLE-FILE.
     PERFORM AA011-READ-CYCLE THRU AA011-EXIT
             UNTIL WS-CYCLE-STATUS = "10".
     CLOSE CYCLE-FILE.
*
     OPEN  INPUT  FOOD-FILE.
     PERFORM AA012-READ-FOOD  THRU AA012-EXIT
             UNTIL WS-FOOD-STATUS = "10".
     CLOSE FOOD-FILE.
*
     OPEN  INPUT  EXERCISE-FILE.
     PERFORM AA013-READ-EXR   THRU AA013-EXIT
             UNTIL WS-EXERCISE-STATUS = "10".
     CLOSE EXERCISE-FILE.
*
 AA010-EXIT.  EXIT SECTION.
*
*                                 ONE ROW PER CYCLE RECORD, IN FILE
*                                 ORDER - THE MASTER IS NOT SORTED BY
*                                 ANY KEY DT900 RELIES ON.
 AA011-READ-CYCLE.
     READ  CYCLE-FILE.
     IF    WS-CYCLE-STATUS = "10"
           GO TO AA011-EXIT.
     SET   CYC-IDX TO WS-CYCLE-COUNT.
     SET   CYC-IDX UP BY 1.
     ADD   1 TO WS-CYCLE-COUNT.
     MOVE  CYC-ID            TO WT-CYC-ID (CYC-IDX).
     MOVE  CYC-STATUS         TO WT-CYC-STATUS (CYC-IDX).
     MOVE  CYC-START-DATE    TO WT-CYC-START-DATE (CYC-IDX).
     MOVE  CYC-START-TIME    TO WT-CYC-START-TIME (CYC-IDX).
     MOVE  CYC-END-DATE      TO WT-CYC-END-DATE (CYC-IDX).
     MOVE  CYC-END-TIME      TO WT-CYC-END-TIME (CYC-IDX).
     MOVE  CYC-MAINT-KCAL    TO WT-CYC-MAINT-KCAL (CYC-IDX).
     MOVE  CYC-DEFICIT-GOAL  TO WT-CYC-DEFICIT-GOAL (CYC-IDX).
 AA011-EXIT.
     EXIT.
*
*                                 ONE ROW PER FOOD ENTRY - WT-FOD-NAME
*                                 IS DELIBERATELY NOT CARRIED, SEE THE
*                                 REMARK ON WS-FOOD-TABLE ABOVE.
 AA012-READ-FOOD.
     READ  FOOD-FILE.
     IF    WS-FOOD-STATUS = "10"
           GO TO AA012-EXIT.
     SET   FOD-IDX TO WS-FOOD-COUNT.
     SET   FOD-IDX UP BY 1.
     ADD   1 TO WS-FOOD-COUNT.
     MOVE  FOD-ID         TO WT-FOD-ID (FOD-IDX).
     MOVE  FOD-KCAL       TO WT-FOD-KCAL (FOD-IDX).
     MOVE  FOD-DATE       TO WT-FOD-DATE (FOD-IDX).
     MOVE  FOD-TIME       TO WT-FOD-TIME (FOD-IDX).
     MOVE  FOD-CYCLE-ID   TO WT-FOD-CYCLE-ID (FOD-IDX).
 AA012-EXIT.
     EXIT.
*
*                                 ONE ROW PER EXERCISE ENTRY.
 AA013-READ-EXR.
     READ  EXERCISE-FILE.
     IF    WS-EXERCISE-STATUS = "10"
           GO TO AA013-EXIT.
     SET   EXR-IDX TO WS-EXERCISE-COUNT.
     SET   EXR-IDX UP BY 1.
     ADD   1 TO WS-EXERCISE-COUNT.
     MOVE  EXR-ID         TO WT-EXR-ID (EXR-IDX).
     MOVE  EXR-KCAL       TO WT-EXR-KCAL (EXR-IDX).
     MOVE  EXR-DATE       TO WT-EXR-DATE (EXR-IDX).
     MOVE  EXR-TIME       TO WT-EXR-TIME (EXR-IDX).
     MOVE  EXR-CYCLE-ID   TO WT-EXR-CYCLE-ID (EXR-IDX).
 AA013-EXIT.
     EXIT.
*
 BB015-COMPUTE-ONE-DAY        SECTION.
*************************************
*
* R2.1-R2.5 - ONE DAY'S STATISTICS FOR WS-TARGET-DATE, RETURNED
* INTO DT-DAILY-STATS. GOVERNING CYCLE = CYCLE OF THE DAY'S
* LATEST FOOD ENTRY, ELSE THE OPEN CYCLE, ELSE NO-CYCLE.
*
     MOVE  ZERO  TO  DS-KCAL-IN  DS-KCAL-OUT  DS-MAINTENANCE
                      DS-DEFICIT  DS-DEFICIT-GOAL
                      WS-KCAL-IN  WS-KCAL-OUT
                      WS-LATEST-FOOD-TIME  WS-GOV-CYCLE-ID.
     MOVE  WS-TARGET-DATE  TO  DS-DATE.
     MOVE  "N"  TO  DS-NO-CYCLE-FLAG  DS-EMPTY-FLAG
                     WS-GOV-FOUND-SW.
*
     SET   FOD-IDX TO 1.
     PERFORM BB016-SCAN-FOOD-LATEST THRU BB016-EXIT
             UNTIL FOD-IDX > WS-FOOD-COUNT.
*
     IF    NOT WS-GOV-FOUND
           PERFORM BB017-FIND-OPEN-CYCLE THRU BB017-EXIT.
*                                 DS-MAINTENANCE AND DS-DEFICIT-GOAL
*                                 ARE SET FROM THE GOVERNING CYCLE'S
*                                 OWN RECORD, IN BB019A BELOW, ONCE
*                                 THE EMPTY-DAY TEST HAS PASSED - NOT
*                                 HERE, AND NOT FROM WS-GOV-CYCLE-ID,
*                                 WHICH IS AN ID NUMBER, NOT A GOAL.
*                                 A STRAY MOVE OF THE ID INTO
*                                 DS-DEFICIT-GOAL USED TO SURVIVE AN
*                                 EMPTY DAY UNDETECTED - FIXED DT-032.
*
     IF    NOT WS-GOV-FOUND
           MOVE "Y" TO DS-NO-CYCLE-FLAG
           GO TO BB015-EXIT.
*
     SET   FOD-IDX TO 1.
     PERFORM BB018-SUM-FOOD   THRU BB018-EXIT
             UNTIL FOD-IDX > WS-FOOD-COUNT.
     SET   EXR-IDX TO 1.
     PERFORM BB019-SUM-EXR    THRU BB019-EXIT
             UNTIL EXR-IDX > WS-EXERCISE-COUNT.
*
     MOVE  WS-KCAL-IN   TO  DS-KCAL-IN.
     MOVE  WS-KCAL-OUT  TO  DS-KCAL-OUT.
*
     IF    WS-KCAL-IN = ZERO AND WS-KCAL-OUT = ZERO
           MOVE "Y" TO DS-EMPTY-FLAG
           GO TO BB015-EXIT.
*
     PERFORM BB019A-CARRY-CYCLE-DATA THRU BB019A-EXIT.
     COMPUTE DS-DEFICIT = DS-MAINTENANCE - (WS-KCAL-IN - WS-KCAL-OUT).
*
 BB015-EXIT.
     EXIT SECTION.
*
 BB016-SCAN-FOOD-LATEST.
*
* FIND THE CYCLE OF THE LATEST FOOD ENTRY OF THE TARGET DAY.
*
     IF    WT-FOD-DATE (FOD-IDX) = WS-TARGET-DATE
           IF WT-FOD-TIME (FOD-IDX) >= WS-LATEST-FOOD-TIME
              MOVE WT-FOD-TIME (FOD-IDX) TO WS-LATEST-FOOD-TIME
              MOVE WT-FOD-CYCLE-ID (FOD-IDX) TO WS-GOV-CYCLE-ID
              MOVE "Y" TO WS-GOV-FOUND-SW.
     SET   FOD-IDX UP BY 1.
 BB016-EXIT.
     EXIT.
*
 BB017-FIND-OPEN-CYCLE.
*
* R1.6/R2.2 - NO FOOD ENTRY TODAY, FALL BACK TO THE OPEN CYCLE.
*
     SET   CYC-IDX TO 1.
     PERFORM BB017A-TEST-ONE-CYCLE THRU BB017A-EXIT
             UNTIL CYC-IDX > WS-CYCLE-COUNT.
 BB017-EXIT.
     EXIT.
*
 BB017A-TEST-ONE-CYCLE.
     IF    WT-CYC-STATUS (CYC-IDX) = "O"
           MOVE WT-CYC-ID (CYC-IDX) TO WS-GOV-CYCLE-ID
           MOVE "Y" TO WS-GOV-FOUND-SW
           SET CYC-IDX TO WS-CYCLE-COUNT.
     SET   CYC-IDX UP BY 1.
 BB017A-EXIT.
     EXIT.
*
*                                 R2.3 - KCAL-IN IS THE TARGET DAY'S
*                                 FOOD ROWS BELONGING TO THE GOVERNING
*                                 CYCLE ONLY, NOT EVERY FOOD ROW LOGGED
*                                 THAT DAY (A DAY CAN STRADDLE A CYCLE
*                                 CLOSE/OPEN BOUNDARY).
 BB018-SUM-FOOD.
     IF    WT-FOD-DATE (FOD-IDX) = WS-TARGET-DATE
     AND   WT-FOD-CYCLE-ID (FOD-IDX) = WS-GOV-CYCLE-ID
           ADD WT-FOD-KCAL (FOD-IDX) TO WS-KCAL-IN.
     SET   FOD-IDX UP BY 1.
 BB018-EXIT.
     EXIT.
*
*                                 R2.4 - KCAL-OUT, SAME GOVERNING-
*                                 CYCLE RESTRICTION AS BB018 ABOVE.
 BB019-SUM-EXR.
     IF    WT-EXR-DATE (EXR-IDX) = WS-TARGET-DATE
     AND   WT-EXR-CYCLE-ID (EXR-IDX) = WS-GOV-CYCLE-ID
           ADD WT-EXR-KCAL (EXR-IDX) TO WS-KCAL-OUT.
     SET   EXR-IDX UP BY 1.
 BB019-EXIT.
     EXIT.
*
*                                 ONLY REACHED PAST THE EMPTY-DAY TEST
*                                 IN BB015 - SEE THE DT-032 CHANGES
*                                 NOTE FOR WHY THIS MATTERS.
 BB019A-CARRY-CYCLE-DATA.
     SET   CYC-IDX TO 1.
     PERFORM BB019B-TEST-ONE-CYCLE THRU BB019B-EXIT
             UNTIL CYC-IDX > WS-CYCLE-COUNT.
 BB019A-EXIT.
     EXIT.
*
*                                 DS-MAINTENANCE AND DS-DEFICIT-GOAL
*                                 ARE THE GOVERNING CYCLE'S OWN
*                                 VALUES - NEVER A RUNNING TOTAL AND
*                                 NEVER THE ID ITSELF.
 BB019B-TEST-ONE-CYCLE.
     IF    WT-CYC-ID (CYC-IDX) = WS-GOV-CYCLE-ID
           MOVE WT-CYC-MAINT-KCAL (CYC-IDX)   TO DS-MAINTENANCE
           MOVE WT-CYC-DEFICIT-GOAL (CYC-IDX) TO DS-DEFICIT-GOAL
           SET CYC-IDX TO WS-CYCLE-COUNT.
     SET   CYC-IDX UP BY 1.
 BB019B-EXIT.
     EXIT.
*
 BB020-PERIOD-STATS           SECTION.
*************************************
*
* R2.6/R2.7 - ENUMERATE SRQ-START-DATE THRU SRQ-END-DATE, DROP
* NO-CYCLE AND EMPTY DAYS, TOTAL THE REST.
*
     MOVE  ZERO TO PS-KCAL-IN  PS-KCAL-OUT  PS-MAINTENANCE
                    PS-DEFICIT  PS-DEFICIT-INCL  PS-DEFICIT-GOAL
                    WS-DAY-COUNT.
     MOVE  SRQ-START-DATE  TO PS-START-DATE  WS-WORK-DATE.
     MOVE  SRQ-END-DATE    TO PS-END-DATE.
*
     PERFORM BB025-ONE-PERIOD-DAY THRU BB025-EXIT
             UNTIL WS-WORK-DATE > SRQ-END-DATE.
*
     MOVE  WS-DAY-COUNT TO PS-DAY-COUNT.
 BB020-EXIT.
     EXIT SECTION.
*
*                                 R2.6 - ONE DAY OF THE PERIOD, VIA
*                                 BB015 (THE SAME DAILY COMPUTATION
*                                 SRQ-IS-DAILY USES DIRECTLY) - NO
*                                 SEPARATE PERIOD-ONLY TOTALLING LOGIC.
 BB025-ONE-PERIOD-DAY.
     MOVE  WS-WORK-DATE TO WS-TARGET-DATE.
     PERFORM BB015-COMPUTE-ONE-DAY.
     IF    DS-NO-CYCLE-FLAG NOT = "Y"
     AND   DS-EMPTY-FLAG    NOT = "Y"
           ADD 1 TO WS-DAY-COUNT
           ADD DS-KCAL-IN       TO PS-KCAL-IN
           ADD DS-KCAL-OUT      TO PS-KCAL-OUT
           ADD DS-MAINTENANCE   TO PS-MAINTENANCE
           ADD DS-DEFICIT-GOAL  TO PS-DEFICIT-GOAL
           ADD DS-DEFICIT       TO PS-DEFICIT-INCL
           IF  WS-WORK-DATE NOT = SRQ-PROCESS-DATE
               ADD DS-DEFICIT TO PS-DEFICIT
           END-IF
     END-IF.
     PERFORM ZZ010-NEXT-DATE.
 BB025-EXIT.
     EXIT.
*
 ZZ010-NEXT-DATE              SECTION.
*************************************
*
* ADVANCES WS-WORK-DATE BY ONE CALENDAR DAY, CCYYMMDD FORM.
*
     MOVE  WS-WORK-DATE  TO  WS-CAL-DATE.
     PERFORM ZZ011-SET-LEAP-SW.
     MOVE  WS-DIM (WS-CAL-MM)  TO  WS-EFF-DIM.
     IF    WS-CAL-MM = 2 AND WS-LEAP-YEAR
           MOVE 29 TO WS-EFF-DIM.
     ADD   1  TO  WS-CAL-DD.
     IF    WS-CAL-DD > WS-EFF-DIM
           MOVE 1 TO WS-CAL-DD
           ADD  1 TO WS-CAL-MM
           IF   WS-CAL-MM > 12
                MOVE 1 TO WS-CAL-MM
                ADD  1 TO WS-CAL-YYYY
           END-IF
     END-IF.
 ZZ010-EXIT.
     MOVE  WS-CAL-DATE  TO  WS-WORK-DATE.
     EXIT SECTION.
*
*                                 STANDARD DIV-4/DIV-100/DIV-400 LEAP
*                                 YEAR TEST - RE-CHECKED FOR THE YEAR
*                                 2000 ITSELF UNDER DT-026 ABOVE.
 ZZ011-SET-LEAP-SW.
     MOVE  "N"  TO  WS-LEAP-SW.
     DIVIDE WS-CAL-YYYY BY 4 GIVING WS-LEAP-QUOT
            REMAINDER WS-LEAP-REM.
     IF    WS-LEAP-REM = ZERO
           MOVE "Y" TO WS-LEAP-SW
           DIVIDE WS-CAL-YYYY BY 100 GIVING WS-LEAP-QUOT
                  REMAINDER WS-LEAP-REM
           IF  WS-LEAP-REM = ZERO
               MOVE "N" TO WS-LEAP-SW
               DIVIDE WS-CAL-YYYY BY 400 GIVING WS-LEAP-QUOT
                      REMAINDER WS-LEAP-REM
               IF WS-LEAP-REM = ZERO
                  MOVE "Y" TO WS-LEAP-SW
               END-IF
           END-IF
     END-IF.
