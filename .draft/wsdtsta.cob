*****************************************************
*                                                   *
*  WORKING STORAGE FOR THE DAILY AND PERIOD          *
*  STATISTICS RESULT AREAS, RETURNED BY DT900        *
*  TO DT010 (ON CLOSE) AND DT020 (REPORTING).        *
*****************************************************
*
* 05/01/26 VBC - CREATED FOR THE DIETOR CONVERSION,
*                LAID OUT AFTER THE OLD HISTORY
*                QTD/YTD BLOCK SHAPE.
* 14/01/26 VBC - ADDED DS-EMPTY-FLAG 88-LEVEL AND
*                THE PS- TOTALS BLOCK FOR PERIOD
*                AGGREGATION.                       DT-019
*
 01  DT-DAILY-STATS.
     03  DS-DATE               PIC 9(8).
     03  DS-KCAL-IN            PIC 9(7)    COMP-3.
     03  DS-KCAL-OUT           PIC 9(7)    COMP-3.
     03  DS-MAINTENANCE        PIC 9(5)    COMP-3.
     03  DS-DEFICIT            PIC S9(7)   COMP-3.
     03  DS-DEFICIT-GOAL       PIC S9(5)   COMP-3.
     03  DS-NO-CYCLE-FLAG      PIC X.
         88  DS-HAS-NO-CYCLE        VALUE "Y".
     03  DS-EMPTY-FLAG         PIC X.
         88  DS-IS-EMPTY            VALUE "Y".
     03  FILLER                PIC X(4).
*
 01  DT-PERIOD-STATS.
     03  PS-START-DATE         PIC 9(8).
     03  PS-END-DATE           PIC 9(8).
     03  PS-KCAL-IN            PIC S9(9)   COMP-3.
     03  PS-KCAL-OUT           PIC S9(9)   COMP-3.
     03  PS-MAINTENANCE        PIC S9(9)   COMP-3.
     03  PS-DEFICIT            PIC S9(9)   COMP-3.
*                                 EXCLUDES THE PROCESSING DATE
     03  PS-DEFICIT-INCL       PIC S9(9)   COMP-3.
*                                 INCLUDES THE PROCESSING DATE
     03  PS-DEFICIT-GOAL       PIC S9(9)   COMP-3.
     03  PS-DAY-COUNT          PIC 9(3)    COMP-3.
     03  FILLER                PIC X(4).
*
