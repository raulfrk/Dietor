*****************************************************
*                                                   *
*  RECORD DEFINITION FOR THE LEGACY DAY JOURNAL     *
*           FILE (DAYJRNL)                          *
*     KEY = DJ-DATE + DJ-TYPE + DJ-ID, NOT UNIQUE    *
*     ACROSS REMOVES - IDS ARE NEVER RENUMBERED.     *
*****************************************************
*  FILE SIZE 49 BYTES, PADDED TO 54 BY FILLER.
*
* 04/01/26 VBC - CREATED FOR THE DIETOR CONVERSION,
*                FROM THE OLD ACCOUNTS RECORD LAYOUT.
* 13/01/26 VBC - ADDED 88-LEVELS FOR DJ-TYPE SO THE
*                FOOD/EXERCISE TESTS READ PLAINLY.  DT-017
*
 01  DT-JOURNAL-RECORD.
     03  DJ-TYPE               PIC X.
         88  DJ-IS-FOOD             VALUE "F".
         88  DJ-IS-EXERCISE         VALUE "E".
     03  DJ-ID                 PIC 9(5).
*                                 PER DAY, PER TYPE - FIRST IS ZERO
     03  DJ-DATE               PIC 9(8).
     03  DJ-DATE-R  REDEFINES
         DJ-DATE.
         05  DJ-YYYY           PIC 9(4).
         05  DJ-MM             PIC 9(2).
         05  DJ-DD             PIC 9(2).
     03  DJ-NAME               PIC X(30).
*                                 BLANK FOR EXERCISE ROWS
     03  DJ-KCAL               PIC 9(5).
     03  FILLER                PIC X(5).
*
