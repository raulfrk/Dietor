*****************************************************
*                                                   *
*  RECORD DEFINITION FOR THE MAINTENANCE            *
*  TRANSACTION FILE (TRANS), DRIVES DT010 AND       *
*  DT030. ONE CODED LAYOUT, READ AS LINE-SEQUENTIAL, *
*  REDEFINED FOUR WAYS FOR THE FIELDS EACH GROUP    *
*  OF CODES ACTUALLY USES.                          *
*****************************************************
*  TRN-CODE VALUES -
*    U1 (DT010) -  CRE  CREATE CYCLE
*                  CLO  CLOSE CURRENT CYCLE
*                  ADF  ADD FOOD ENTRY     ADE  ADD EXERCISE ENTRY
*                  UPF  UPDATE FOOD ENTRY  UPE  UPDATE EXERCISE ENTRY
*                  DLF  DELETE FOOD ENTRY  DLE  DELETE EXERCISE ENTRY
*                  QCD  QUERY CYCLE FOR A DATE (R1.6)
*                  QOT  QUERY OPEN-CYCLE KCAL TOTALS (R1.7)
*                  QPT  QUERY PERIOD KCAL TOTALS (R1.7)
*                  QEF  QUERY FOOD ENTRIES FOR A PERIOD (R1.8)
*                  QEE  QUERY EXERCISE ENTRIES FOR A PERIOD (R1.8)
*    U3 (DT030) -  JAF  ADD DAY-JOURNAL FOOD ROW
*                  JAE  ADD DAY-JOURNAL EXERCISE ROW
*                  JDF  DELETE DAY-JOURNAL FOOD ROW BY ID
*                  JDE  DELETE DAY-JOURNAL EXERCISE ROW BY ID
*                  JRP  PRINT DAY-JOURNAL SUMMARY FOR A DAY
*
* 06/01/26 VBC - CREATED FOR THE DIETOR CONVERSION.
* 15/01/26 VBC - SPLIT THE GENERIC LAYOUT INTO THE
*                THREE REDEFINED VIEWS BELOW SO EACH
*                PROGRAM ONLY NAMES THE FIELDS IT
*                ACTUALLY USES.                     DT-022
* 02/02/26 VBC - ADDED TRN-TIME, MISSING FROM THE
*                FIRST CUT - ADF/ADE/UPF/UPE ALL
*                NEED AN ENTRY TIME AS WELL AS A
*                DATE TO STAMP THE ROW WITH.        DT-025
* 10/08/26 VBC - ADDED TRN-PERIOD-END-DATE AND THE
*                QUERY-VIEW BELOW SO THE FIVE QCD/
*                QOT/QPT/QEF/QEE CODES ABOVE CAN
*                CARRY A ONE- OR TWO-DATE RANGE -
*                CC020/CC030/CC040/CC050 IN DT010
*                NEEDED A TRANSACTION TO DRIVE THEM
*                FROM.  TOOK THE EIGHT BYTES FROM
*                THE TRAILING FILLER, NO OTHER
*                FIELD MOVED.                       DT-033
* 10/08/26 VBC - QRV-TIME ADDED TO THE QUERY VIEW -
*                R1.6 TESTS CYCLE CONTAINMENT ON A
*                DATETIME, NOT JUST A DATE, THE SAME
*                AS CYC-START-TIME/CYC-END-TIME ON
*                THE CYCLE RECORD ITSELF, AND QCD HAD
*                NOWHERE TO CARRY ONE.  TOOK THE SIX
*                BYTES FROM THE MIDDLE FILLER, NO
*                OTHER FIELD ON ANY VIEW MOVED.      DT-034
*
 01  DT-TRANS-RECORD.
     03  TRN-CODE              PIC X(3).
     03  TRN-DATE              PIC 9(8).
     03  TRN-TIME              PIC 9(6).
     03  TRN-ENTRY-ID          PIC 9(5).
     03  TRN-NAME              PIC X(30).
     03  TRN-KCAL              PIC 9(5).
     03  TRN-MAINT-KCAL        PIC 9(5).
     03  TRN-DEFICIT-GOAL      PIC S9(5).
     03  TRN-PERIOD-END-DATE   PIC 9(8).
     03  FILLER                PIC X(5).
*
 01  DT-TRANS-MAINT-VIEW  REDEFINES
     DT-TRANS-RECORD.
     03  TMV-CODE              PIC X(3).
     03  FILLER                PIC X(54).
     03  TMV-MAINT-KCAL        PIC 9(5).
     03  TMV-DEFICIT-GOAL      PIC S9(5).
     03  FILLER                PIC X(13).
*
 01  DT-TRANS-ENTRY-VIEW  REDEFINES
     DT-TRANS-RECORD.
     03  TEV-CODE              PIC X(3).
     03  TEV-DATE              PIC 9(8).
     03  TEV-TIME              PIC 9(6).
     03  TEV-ENTRY-ID          PIC 9(5).
     03  TEV-NAME              PIC X(30).
     03  TEV-KCAL              PIC 9(5).
     03  FILLER                PIC X(23).
*
 01  DT-TRANS-JOURNAL-VIEW  REDEFINES
     DT-TRANS-RECORD.
     03  TJV-CODE              PIC X(3).
     03  TJV-DATE              PIC 9(8).
     03  FILLER                PIC X(6).
     03  TJV-ENTRY-ID          PIC 9(5).
     03  TJV-NAME              PIC X(30).
     03  TJV-KCAL              PIC 9(5).
     03  FILLER                PIC X(23).
*
*                                 FOURTH VIEW - THE FIVE QUERY CODES
*                                 ABOVE.  QRV-DATE/QRV-TIME TOGETHER
*                                 ARE THE SINGLE LOOKUP DATETIME FOR
*                                 QCD AND THE PERIOD START DATE FOR
*                                 QPT/QEF/QEE (QRV-TIME UNUSED ON
*                                 THOSE THREE); QOT USES NEITHER.
 01  DT-TRANS-QUERY-VIEW  REDEFINES
     DT-TRANS-RECORD.
     03  QRV-CODE              PIC X(3).
     03  QRV-DATE              PIC 9(8).
     03  QRV-TIME              PIC 9(6).
     03  FILLER                PIC X(50).
     03  QRV-PERIOD-END-DATE   PIC 9(8).
     03  FILLER                PIC X(5).
*
