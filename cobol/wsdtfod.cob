000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR THE FOOD ENTRY FILE        *
000400*           (FOODENT)                               *
000500*     KEY = FOD-ID, APPENDED IN ENTRY ORDER          *
000600*****************************************************
000700*  FILE SIZE 59 BYTES, PADDED TO 64 BY FILLER.
000800*
000900* 04/01/26 VBC - CREATED FOR THE DIETOR CONVERSION,
001000*                FROM THE OLD PAY-TRANSACTIONS LAYOUT.
001100* 12/01/26 VBC - REDEFINED FOD-DATE/FOD-TIME SO THE
001200*                HH MM SS PIECES CAN BE COMPARED TO
001300*                DAY BOUNDS WITHOUT UNSTRING.      DT-015
001400*
001500 01  DT-FOOD-RECORD.
001600     03  FOD-ID                PIC 9(5).
001700     03  FOD-NAME              PIC X(30).
001800     03  FOD-KCAL              PIC 9(5).
001900*                                 MUST NOT BE NEGATIVE
002000     03  FOD-DATE              PIC 9(8).
002100     03  FOD-DATE-R  REDEFINES
002200         FOD-DATE.
002300         05  FOD-YYYY          PIC 9(4).
002400         05  FOD-MM            PIC 9(2).
002500         05  FOD-DD            PIC 9(2).
002600     03  FOD-TIME              PIC 9(6).
002700     03  FOD-TIME-R  REDEFINES
002800         FOD-TIME.
002900         05  FOD-HH            PIC 9(2).
003000         05  FOD-MN            PIC 9(2).
003100         05  FOD-SS            PIC 9(2).
003200     03  FOD-CYCLE-ID          PIC 9(5).
003300     03  FILLER                PIC X(5).
003400*
