000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR THE DIET CYCLE FILE        *
000400*           (CYCLES)                                *
000500*     NO KEY - LOADED TO A WORKING TABLE BY CYC-ID   *
000600*****************************************************
000700*  FILE SIZE 43 BYTES, PADDED TO 50 BY FILLER.
000800*
000900* 04/01/26 VBC - CREATED FOR THE DIETOR CONVERSION.
001000* 11/01/26 VBC - ADDED CYC-STATUS BYTE, WAS IMPLIED BY
001100*                END DATE = ZERO ONLY. KEPT BOTH FOR
001200*                READABILITY OF DUMPS.            DT-014
001300* 02/02/26 VBC - REDEFINED START/END DATES SO THE YEAR
001400*                MONTH DAY BREAKOUT CAN BE USED BY THE
001500*                PERIOD-STATS ENUMERATION LOGIC.    DT-021
001600*
001700 01  DT-CYCLE-RECORD.
001800     03  CYC-ID                PIC 9(5).
001900     03  CYC-STATUS            PIC X.
002000         88  CYC-IS-OPEN            VALUE "O".
002100         88  CYC-IS-CLOSED          VALUE "C".
002200     03  CYC-START-DATE        PIC 9(8).
002300     03  CYC-START-DATE-R  REDEFINES
002400         CYC-START-DATE.
002500         05  CYC-START-YYYY    PIC 9(4).
002600         05  CYC-START-MM      PIC 9(2).
002700         05  CYC-START-DD      PIC 9(2).
002800     03  CYC-START-TIME        PIC 9(6).
002900     03  CYC-END-DATE          PIC 9(8).
003000*                                 ZERO = CYCLE STILL OPEN
003100     03  CYC-END-DATE-R  REDEFINES
003200         CYC-END-DATE.
003300         05  CYC-END-YYYY      PIC 9(4).
003400         05  CYC-END-MM        PIC 9(2).
003500         05  CYC-END-DD        PIC 9(2).
003600     03  CYC-END-TIME          PIC 9(6).
003700     03  CYC-MAINT-KCAL        PIC 9(5).
003800*                                 MUST BE GREATER THAN ZERO
003900     03  CYC-DEFICIT-GOAL      PIC S9(5).
004000     03  FILLER                PIC X(7).
004100*
