000100*
000200* 07/01/26 VBC - WS-STATS-REQUEST FOR PASSING THE
000300*                WANTED STATISTIC (DAILY OR PERIOD)
000400*                DOWN TO DT900 ON THE CALL, MODELLED
000500*                ON THE OLD WS-CALLING-DATA SHAPE.
000600* 16/01/26 VBC - ADDED SRQ-PROCESS-DATE SO DT010 CAN ASK FOR
000700*                THE CLOSE-CYCLE DEFICIT WITHOUT A SEPARATE
000800*                ENTRY POINT - SAME "TODAY" EXCLUSION RULE AS
000900*                THE PERIOD REPORT.                  DT-023
001000*
001100 01  WS-STATS-REQUEST.
001200     03  SRQ-FUNCTION          PIC X.
001300         88  SRQ-IS-DAILY           VALUE "D".
001400         88  SRQ-IS-PERIOD          VALUE "P".
001500     03  SRQ-START-DATE        PIC 9(8).
001600     03  SRQ-END-DATE          PIC 9(8).
001700     03  SRQ-PROCESS-DATE      PIC 9(8).
001800*                                 "TODAY" FOR THE PERIOD RULE
001900     03  SRQ-RETURN-CODE       PIC 99.
002000         88  SRQ-ALL-OK             VALUE ZERO.
002100         88  SRQ-NO-CYCLE           VALUE 8.
002200     03  FILLER                PIC X(5).
002300*
