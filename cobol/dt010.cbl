000100*****************************************************************
000200*                                                               *
000300*                  Dietor        Cycle And Entry Maintenance    *
000400*         Loads the cycle, food and exercise masters, applies  *
000500*                  one batch of coded transactions, rewrites   *
000600*                  the three masters.                          *
000700*                                                               *
000800*****************************************************************
000900*
001000 IDENTIFICATION          DIVISION.
001100*================================
001200*
001300 PROGRAM-ID.         DT010.
001400*
001500 AUTHOR.             V B COEN.
001600 INSTALLATION.       APPLEWOOD COMPUTERS - DIETOR DIVISION.
001700 DATE-WRITTEN.       11/03/1986.
001800 DATE-COMPILED.
001900 SECURITY.           COPYRIGHT (C) 1986-2026 AND LATER, V B COEN.
002000*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002100*                    LICENSE. SEE THE FILE COPYING FOR DETAILS.
002200*
002300*    REMARKS.            DIETOR CYCLE/ENTRY MAINTENANCE ENGINE.
002400*                        READS TRANS, APPLIES CREATE/CLOSE CYCLE
002500*                        AND ADD/UPDATE/DELETE ENTRY ACTIONS TO
002600*                        THE CYCLE, FOOD AND EXERCISE MASTERS.
002700*
002800*    CALLED MODULES.     DT900 - STATISTICS (CLOSE CYCLE ONLY).
002900*
003000*    FILES USED.         CYCLES.    CYCLE MASTER, I-O.
003100*                        FOODENT.   FOOD ENTRY MASTER, I-O.
003200*                        EXERENT.   EXERCISE ENTRY MASTER, I-O.
003300*                        TRANS.     MAINTENANCE TRANSACTIONS, IN.
003400*
003500* CHANGES.
003600* 11/03/86 VBC -     CREATED.
003700* 02/09/89 VBC - .01 ADD-ENTRY NOW REJECTS WHEN NO CYCLE IS OPEN
003800*                    RATHER THAN SILENTLY CREATING ONE - WAS A
003900*                    SOURCE OF "PHANTOM" CYCLES FOR YEARS.
004000* 14/06/93 VBC - .02 DELETE-ENTRY NOW REPORTS A COUNT, NOT JUST
004100*                    A FLAG, TO THE CONSOLE LOG.
004200* 21/09/98 VBC - Y2K CYC-START-DATE, CYC-END-DATE, FOD-DATE AND
004300*                EXR-DATE CONFIRMED FULL 4-DIGIT CENTURY/YEAR -
004400*                NO 2-DIGIT YEAR FIELDS ANYWHERE IN THIS RUN.
004500* 08/02/99 VBC -     FOLLOW-UP Y2K CHECK - RE-RAN AGAINST A
004600*                    29/02/2000 TEST FILE, DATE COMPARISONS ALL
004700*                    CORRECT.
004800* 17/05/03 VBC -     MASTER TABLE SIZES INCREASED 300 TO 500.
004900* 11/10/07 VBC -     TIDY FOR THE GNU COBOL MIGRATION.
005000* 16/04/24 VBC -     COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
005100*                    PREVIOUS NOTICES.
005200* 06/01/26 VBC - 1.0 NEW PROGRAM FOR THE DIETOR DIVISION INTAKE/
005300*                    CYCLE MAINTENANCE WORK - TRANS-DRIVEN
005400*                    MAINTENANCE LOOP OVER THE THREE MASTERS.  DT-002
005500* 22/01/26 VBC - 1.1 CC010/CC020 SPLIT OUT OF BB010/BB020 SO
005600*                    THE OPEN-CYCLE SEARCH IS ONE COPY OF CODE
005700*                    INSTEAD OF FOUR.                      DT-024
005800* 10/08/26 VBC - 1.2 CC030/CC070/CC080 ADDED FOR THE OPEN-CYCLE
005900*                    AND PERIOD KCAL TOTALS (R1.7) AND THE
006000*                    ORDERED ENTRY-FOR-PERIOD LIST (R1.8).  NO
006100*                    WORKING TABLE OR FILE LAYOUT CHANGED BY
006200*                    THIS ENTRY.                           DT-031
006300* 10/08/26 VBC - 1.3 QCD/QOT/QPT/QEF/QEE TRN-CODES ADDED SO
006400*                    CC020/CC030/CC070/CC080 ABOVE ARE ACTUALLY
006500*                    REACHABLE FROM A TRANSACTION - THEY WERE
006600*                    CODED AHEAD OF A DRIVING TRN-CODE IN DT-031
006700*                    AND SAT UNUSED.  NEW BB060-BB064 DISPATCH
006800*                    AND DISPLAY THE RESULTS; TRN RECORD WIDENED
006900*                    WITH TRN-PERIOD-END-DATE, SEE WSDTTRN.  NOTE
007000*                    THE PERIOD/ENTRY-LIST SECTIONS WERE NUMBERED
007100*                    CC040/CC050 WHEN FIRST CODED UNDER DT-031 -
007200*                    RENUMBERED CC070/CC080 HERE, BEFORE THIS
007300*                    TICKET CLOSED, ONCE IT WAS SPOTTED THAT THOSE
007400*                    NUMBERS COLLIDE WITH THE UNRELATED CC040/
007500*                    CC041/CC050/CC051 ID-TEST PARAGRAPHS UNDER
007600*                    BB040/BB041/BB050/BB051 FURTHER UP THIS
007700*                    PROGRAM - SAME UNQUALIFIED NAME TWICE IN ONE
007800*                    PROCEDURE DIVISION.                   DT-033
007900* 10/08/26 VBC -     RE-READ THIS PROGRAM TOP TO BOTTOM AGAINST
008000*                    THE R1.1-R1.10 RULE SHEET WHILE CC030/CC070/
008100*                    CC080 WERE BEING ADDED. PADDED OUT THE
008200*                    WORKING-STORAGE AND PARAGRAPH REMARKS THAT
008300*                    WERE THIN COMPARED TO THE REST OF THE SHOP'S
008400*                    WORK - NO LOGIC TOUCHED BEYOND DT-031 ABOVE.
008500* 10/08/26 VBC - 1.4 CC021-TEST-ONE-CYCLE WAS COMPARING DATE ONLY -
008600*                    R1.6 IS A DATETIME TEST AND THE CYCLE RECORD
008700*                    CARRIES CYC-START-TIME/CYC-END-TIME FOR
008800*                    EXACTLY THIS REASON, SO A QUERY AGAINST A DAY
008900*                    WHERE ONE CYCLE CLOSES AND THE NEXT OPENS
009000*                    COULD RESOLVE TO THE WRONG CYCLE OR TO NONE.
009100*                    ADDED QRV-TIME TO THE QUERY VIEW (SEE
009200*                    WSDTTRN), WS-LOOKUP-TIME/WS-LOOKUP-DATETIME
009300*                    AND WS-CYC-START-DATETIME/WS-CYC-END-DATETIME
009400*                    HERE, AND RE-WROTE CC021'S TEST ON THE
009500*                    COMBINED DATETIME.  NO OTHER PARAGRAPH
009600*                    TOUCHED.                               DT-034
009700*
009800*************************************************************
009900* COPYRIGHT NOTICE.
010000* ****************
010100*
010200* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
010300* DIETOR SYSTEM AND ARE COPYRIGHT (C) V B COEN, 1986-2026 AND
010400* LATER.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE,
010500* SEE THE FILE COPYING FOR DETAILS.
010600*************************************************************
010700*
010800 ENVIRONMENT DIVISION.
010900*================================
011000*
011100 CONFIGURATION SECTION.
011200 SPECIAL-NAMES.
011300     C01 IS TOP-OF-FORM
011400     CLASS DT-VALID-STATUS IS "O" "C"
011500     UPSI-0 IS SW-TEST-MODE.
011600*
011700 INPUT-OUTPUT            SECTION.
011800 FILE-CONTROL.
011900     SELECT CYCLE-FILE    ASSIGN TO "CYCLES"
012000                          ORGANIZATION LINE SEQUENTIAL
012100                          STATUS WS-CYCLE-STATUS.
012200     SELECT FOOD-FILE     ASSIGN TO "FOODENT"
012300                          ORGANIZATION LINE SEQUENTIAL
012400                          STATUS WS-FOOD-STATUS.
012500     SELECT EXERCISE-FILE ASSIGN TO "EXERENT"
012600                          ORGANIZATION LINE SEQUENTIAL
012700                          STATUS WS-EXERCISE-STATUS.
012800     SELECT TRANS-FILE    ASSIGN TO "TRANS"
012900                          ORGANIZATION LINE SEQUENTIAL
013000                          STATUS WS-TRANS-STATUS.
013100*
013200 DATA DIVISION.
013300*================================
013400*
013500 FILE SECTION.
013600*
013700 FD  CYCLE-FILE.
013800 COPY "WSDTCYC.COB".
013900*
014000 FD  FOOD-FILE.
014100 COPY "WSDTFOD.COB".
014200*
014300 FD  EXERCISE-FILE.
014400 COPY "WSDTEXR.COB".
014500*
014600 FD  TRANS-FILE.
014700 COPY "WSDTTRN.COB".
014800*
014900 WORKING-STORAGE SECTION.
015000*-----------------------
015100 77  PROG-NAME               PIC X(15) VALUE "DT010 (1.1.00)".
015200*
015300 01  WS-FILE-STATUSES.
015400     03  WS-CYCLE-STATUS     PIC XX    VALUE ZERO.
015500     03  WS-FOOD-STATUS      PIC XX    VALUE ZERO.
015600     03  WS-EXERCISE-STATUS  PIC XX    VALUE ZERO.
015700     03  WS-TRANS-STATUS     PIC XX    VALUE ZERO.
015800     03  FILLER              PIC X(2)  VALUE SPACES.
015900*
016000*                                 WHOLE-FILE WORKING COPY OF CYCLES -
016100*                                 LOADED BY AA010, MAINTAINED IN PLACE
016200*                                 BY BB010/BB020, REWRITTEN WHOLE BY
016300*                                 AA030. CYCLES ARE NEVER DELETED, ONLY
016400*                                 CREATED "O" AND LATER CLOSED "C" -
016500*                                 THERE IS NO DELETE-SW ON THIS TABLE.
016600 01  WS-CYCLE-TABLE.
016700     03  WS-CYCLE-COUNT      PIC 9(5)  COMP  VALUE ZERO.
016800     03  FILLER              PIC X(4)  VALUE SPACES.
016900     03  WS-CYC-TAB          OCCURS 500 TIMES
017000                              INDEXED BY CYC-IDX.
017100         05  WT-CYC-ID            PIC 9(5)  COMP.
017200*                                         SEQUENCE NUMBER, ASSIGNED BY
017300*                                         BB010 AT CREATE TIME - NEVER
017400*                                         REUSED, NEVER RENUMBERED.
017500         05  WT-CYC-STATUS        PIC X.
017600             88  WT-CYC-OPEN          VALUE "O".
017700             88  WT-CYC-CLOSED        VALUE "C".
017800         05  WT-CYC-START-DATE    PIC 9(8)  COMP.
017900         05  WT-CYC-START-TIME    PIC 9(6)  COMP.
018000         05  WT-CYC-END-DATE      PIC 9(8)  COMP.
018100         05  WT-CYC-END-TIME      PIC 9(6)  COMP.
018200*                                         BOTH ZERO UNTIL BB020-CLOSE-
018300*                                         CYCLE STAMPS THEM.
018400         05  WT-CYC-MAINT-KCAL    PIC 9(5)  COMP.
018500*                                         DAILY MAINTENANCE CALORIE
018600*                                         FIGURE - R1.1 DEFAULT 2000
018700*                                         WHEN THE TRANSACTION OMITS IT.
018800         05  WT-CYC-DEFICIT-GOAL  PIC S9(5) COMP.
018900*                                         SIGNED SO A "SURPLUS GOAL"
019000*                                         CAN BE SET, THOUGH NO
019100*                                         TRANSACTION IN THIS RUN DOES -
019200*                                         R1.1 DEFAULT 500.
019300*
019400*                                 WHOLE-FILE WORKING COPY OF FOODENT -
019500*                                 SOFT-DELETED BY BB050, HONOURED ONLY
019600*                                 AT AA032 REWRITE TIME, SAME PATTERN
019700*                                 AS DT030'S DAYJRNL TABLE.
019800 01  WS-FOOD-TABLE.
019900     03  WS-FOOD-COUNT       PIC 9(5)  COMP  VALUE ZERO.
020000     03  FILLER              PIC X(4)  VALUE SPACES.
020100     03  WS-FOD-TAB          OCCURS 500 TIMES
020200                              INDEXED BY FOD-IDX.
020300         05  WT-FOD-ID            PIC 9(5)  COMP.
020400         05  WT-FOD-NAME          PIC X(30).
020500         05  WT-FOD-KCAL          PIC 9(5)  COMP.
020600         05  WT-FOD-DATE          PIC 9(8)  COMP.
020700         05  WT-FOD-TIME          PIC 9(6)  COMP.
020800         05  WT-FOD-CYCLE-ID      PIC 9(5)  COMP.
020900*                                         SET ONCE FROM THE OPEN CYCLE
021000*                                         AT BB030 ADD TIME - NEVER
021100*                                         CHANGED BY BB040-UPDATE.
021200         05  WT-FOD-DELETE-SW     PIC X.
021300             88  WT-FOD-DELETED       VALUE "Y".
021400*
021500*                                 SAME TREATMENT AS WS-FOOD-TABLE
021600*                                 ABOVE FOR EXERENT.
021700 01  WS-EXERCISE-TABLE.
021800     03  WS-EXERCISE-COUNT   PIC 9(5)  COMP  VALUE ZERO.
021900     03  FILLER              PIC X(4)  VALUE SPACES.
022000     03  WS-EXR-TAB          OCCURS 500 TIMES
022100                              INDEXED BY EXR-IDX.
022200         05  WT-EXR-ID            PIC 9(5)  COMP.
022300         05  WT-EXR-NAME          PIC X(30).
022400         05  WT-EXR-KCAL          PIC 9(5)  COMP.
022500         05  WT-EXR-DATE          PIC 9(8)  COMP.
022600         05  WT-EXR-TIME          PIC 9(6)  COMP.
022700         05  WT-EXR-CYCLE-ID      PIC 9(5)  COMP.
022800         05  WT-EXR-DELETE-SW     PIC X.
022900             88  WT-EXR-DELETED       VALUE "Y".
023000*
023100*                                 SCRATCH FOR CC010/CC020's SEARCHES -
023200*                                 NOT PART OF ANY RECORD LAYOUT, JUST
023300*                                 THE RESULT OF "IS THERE AN OPEN CYCLE"
023400*                                 OR "WHICH CYCLE CONTAINS THIS DATE".
023500 01  WS-WORK.
023600     03  WS-OPEN-CYC-IDX     PIC 9(5)  COMP  VALUE ZERO.
023700     03  WS-OPEN-CYC-FOUND-SW  PIC X          VALUE "N".
023800         88  WS-OPEN-CYC-FOUND     VALUE "Y".
023900     03  WS-LOOKUP-DATE      PIC 9(8).
024000     03  WS-LOOKUP-DATE-R  REDEFINES
024100         WS-LOOKUP-DATE.
024200         05  WS-LKP-YYYY         PIC 9(4).
024300         05  WS-LKP-MM           PIC 9(2).
024400         05  WS-LKP-DD           PIC 9(2).
024500*                                 DEBUG/DUMP VIEW ONLY - NOT
024600*                                 REFERENCED BY THE LOOKUP LOGIC.
024700     03  WS-LOOKUP-TIME      PIC 9(6)       VALUE ZERO.
024800     03  WS-LOOKUP-DATETIME  PIC 9(14) COMP VALUE ZERO.
024900*                                 ADDED DT-034 - QRV-DATE/QRV-TIME
025000*                                 COMBINED, DATE*1000000+TIME, SO
025100*                                 CC021 BELOW CAN TEST CYCLE
025200*                                 CONTAINMENT AT THE SAME DATETIME
025300*                                 PRECISION R1.6 AND THE CYCLE
025400*                                 RECORD'S OWN START/END TIME CARRY.
025500     03  WS-LOOKUP-CYC-ID    PIC 9(5)  COMP  VALUE ZERO.
025600     03  WS-LOOKUP-FOUND-SW  PIC X          VALUE "N".
025700         88  WS-LOOKUP-FOUND      VALUE "Y".
025800     03  WS-CYC-START-DATETIME PIC 9(14) COMP VALUE ZERO.
025900     03  WS-CYC-END-DATETIME   PIC 9(14) COMP VALUE ZERO.
026000*                                 ADDED DT-034 - CC021'S OWN WORK
026100*                                 FIELDS, ONE CYCLE AT A TIME - NOT
026200*                                 HELD ON THE WT-CYC-TABLE ITSELF.
026300     03  WS-DELETE-COUNT     PIC 9(3)  COMP  VALUE ZERO.
026400*                                     HOW MANY ROWS CC050/CC051 FLAGGED
026500*                                     FOR A BB050/BB051 DELETE - TESTED
026600*                                     BY THOSE PARAGRAPHS TO DECIDE
026700*                                     WHETHER TO LOG DT004.
026800     03  FILLER              PIC X(4)  VALUE SPACES.
026900*
027000*                                 BB020-CLOSE-CYCLE'S OWN COPY OF THE
027100*                                 DEFICIT DT900 HANDS BACK FOR THE
027200*                                 JUST-CLOSED CYCLE - R2.8, PRINTED TO
027300*                                 THE CONSOLE, NOT HELD ON ANY RECORD.
027400 01  WS-STATS-AREA.
027500     03  WS-ACHIEVED-DEFICIT PIC S9(9) COMP-3 VALUE ZERO.
027600     03  FILLER              PIC X(4)  VALUE SPACES.
027700*
027800*                                 ADDED DT-031 - HOLDS THE BOUNDS AND
027900*                                 RUNNING TOTALS FOR CC030/CC070, THE
028000*                                 OPEN-CYCLE AND PERIOD KCAL QUERIES.
028100*                                 LOADED BY BB061/BB062, ADDED DT-033,
028200*                                 FROM THE QOT/QPT TRANSACTIONS BEFORE
028300*                                 EACH PARAGRAPH IS PERFORMED.
028400 01  WS-QUERY-AREA.
028500     03  WS-PERIOD-START-DATE      PIC 9(8)  COMP VALUE ZERO.
028600     03  WS-PERIOD-END-DATE        PIC 9(8)  COMP VALUE ZERO.
028700*                                 R1.7 PERIOD BOUNDS FOR CC070 - THESE
028800*                                 ARE TESTED AGAINST THE CYCLE'S OWN
028900*                                 START/END, NOT THE ENTRY TIMESTAMPS.
029000     03  WS-OPEN-FOOD-KCAL-TOTAL   PIC 9(7)  COMP VALUE ZERO.
029100     03  WS-OPEN-EXR-KCAL-TOTAL    PIC 9(7)  COMP VALUE ZERO.
029200*                                 CC030 OUTPUT - ZERO WHEN NO CYCLE IS
029300*                                 OPEN, PER THE SAME "NOTHING MATCHES
029400*                                 MEANS ZERO" HOUSE RULE AS R1.7.
029500     03  WS-PERIOD-FOOD-KCAL-TOTAL PIC 9(7)  COMP VALUE ZERO.
029600     03  WS-PERIOD-EXR-KCAL-TOTAL  PIC 9(7)  COMP VALUE ZERO.
029700*                                 CC070 OUTPUT.
029800     03  FILLER                   PIC X(4)       VALUE SPACES.
029900*
030000*                                 ADDED DT-031 - R1.8 ORDERED ENTRY
030100*                                 LIST FOR CC080.  ONE TABLE SERVES
030200*                                 BOTH FOOD AND EXERCISE QUERIES - THE
030300*                                 CALLER SETS WS-QRY-TYPE AND CC080
030400*                                 REBUILDS THE TABLE FROM SCRATCH EACH
030500*                                 TIME IT IS PERFORMED, THE SAME WAY
030600*                                 DT030'S CC030/CC032 REBUILD THEIR
030700*                                 DAY TABLES FOR EACH JRP TRANSACTION.
030800 01  WS-QRY-ENTRY-TABLE.
030900     03  WS-QRY-TYPE          PIC X          VALUE SPACE.
031000         88  WS-QRY-IS-FOOD       VALUE "F".
031100         88  WS-QRY-IS-EXERCISE   VALUE "E".
031200     03  WS-QRY-ENTRY-COUNT   PIC 9(5)  COMP VALUE ZERO.
031300     03  FILLER               PIC X(3)       VALUE SPACES.
031400     03  WS-QRY-ENTRY-TAB     OCCURS 500 TIMES
031500                               INDEXED BY QE-IDX, QE2-IDX, QEM-IDX.
031600         05  WQ-ID             PIC 9(5)  COMP.
031700         05  WQ-NAME           PIC X(30).
031800         05  WQ-KCAL           PIC 9(5)  COMP.
031900         05  WQ-DATE           PIC 9(8)  COMP.
032000         05  WQ-TIME           PIC 9(6)  COMP.
032100         05  WQ-DATETIME       PIC 9(14) COMP.
032200*                                 DATE*1000000+TIME - ONE COMBINED
032300*                                 ASCENDING SORT KEY INSTEAD OF A
032400*                                 TWO-FIELD DATE/TIME TIE-BREAK, SAME
032500*                                 TRICK AS DT030'S DAY TABLES WOULD
032600*                                 USE IF THEY EVER NEEDED TO SPAN MORE
032700*                                 THAN ONE CALENDAR DAY.
032800*
032900*                                 ADDED DT-031 - SWAP AREA FOR THE
033000*                                 CC080 SELECTION SORT, MIRRORING
033100*                                 DT030'S WS-SORT-SWAP GROUP.
033200 01  WS-QRY-SWAP.
033300     03  WS-QRY-SWAP-ID        PIC 9(5)  COMP VALUE ZERO.
033400     03  WS-QRY-SWAP-NAME      PIC X(30)      VALUE SPACES.
033500     03  WS-QRY-SWAP-KCAL      PIC 9(5)  COMP VALUE ZERO.
033600     03  WS-QRY-SWAP-DATE      PIC 9(8)  COMP VALUE ZERO.
033700     03  WS-QRY-SWAP-TIME      PIC 9(6)  COMP VALUE ZERO.
033800     03  WS-QRY-SWAP-DATETIME  PIC 9(14) COMP VALUE ZERO.
033900     03  FILLER                PIC X(4)       VALUE SPACES.
034000*
034100 COPY "WSDTCAL.COB".
034200 COPY "WSDTSTA.COB".
034300*
034400 01  WS-TODAY.
034500     03  WS-TODAY-DATE       PIC 9(8)  VALUE ZERO.
034600     03  WS-TODAY-DATE-R  REDEFINES
034700         WS-TODAY-DATE.
034800         05  WS-TD-YYYY          PIC 9(4).
034900         05  WS-TD-MM            PIC 9(2).
035000         05  WS-TD-DD            PIC 9(2).
035100     03  WS-TODAY-TIME       PIC 9(6)  VALUE ZERO.
035200     03  WS-TODAY-TIME-R  REDEFINES
035300         WS-TODAY-TIME.
035400         05  WS-TD-HH            PIC 9(2).
035500         05  WS-TD-MN            PIC 9(2).
035600         05  WS-TD-SS            PIC 9(2).
035700     03  FILLER              PIC X(2)  VALUE SPACES.
035800*
035900 01  ERROR-MESSAGES.
036000*                                 CONSOLE-LOGGED, NO RPTFILE IN
036100*                                 THIS PROGRAM - SEE FILES USED. EACH
036200*                                 DTnnn NUMBER BELOW IS DISPLAYED BY
036300*                                 THE BB0nn PARAGRAPH NAMED IN ITS OWN
036400*                                 REMARK - KEEP THE NUMBERING IN STEP
036500*                                 WITH THOSE REMARKS IF ONE IS EVER
036600*                                 RENUMBERED.
036700     03  DT001           PIC X(40)
036800*                                 RAISED BY BB010-CREATE-CYCLE, R1.1 -
036900*                                 ONE CYCLE OPEN AT A TIME PER USER.
037000         VALUE "DT001 CANNOT CREATE - A CYCLE IS OPEN".
037100     03  DT002           PIC X(40)
037200*                                 RAISED BY BB010-CREATE-CYCLE, R1.2 -
037300*                                 THE MAINTENANCE-KCAL EDIT.
037400         VALUE "DT002 CANNOT CREATE - MAINTENANCE KCAL <= 0".
037500     03  DT003           PIC X(40)
037600*                                 RAISED BY BB030/BB031-ADD-...-ENTRY,
037700*                                 R1.3/R1.4 - AN ENTRY NEEDS A GOVERN-
037800*                                 ING OPEN CYCLE TO FILE AGAINST.
037900         VALUE "DT003 NO OPEN CYCLE - ENTRY REJECTED".
038000     03  DT004           PIC X(40)
038100*                                 RAISED BY BB040/BB041/BB050/BB051 -
038200*                                 UPDATE OR DELETE NAMED AN ID NOT ON
038300*                                 FILE (OR ALREADY SOFT-DELETED).
038400         VALUE "DT004 ENTRY NOT FOUND".
038500     03  DT005           PIC X(40)
038600*                                 RAISED BY AA020-PROCESS-TRANS WHEN
038700*                                 TRN-CODE MATCHES NONE OF THE EIGHT
038800*                                 WHEN CLAUSES BELOW.
038900         VALUE "DT005 UNKNOWN TRANSACTION CODE".
039000     03  FILLER          PIC X(4)   VALUE SPACES.
039100*
039200 PROCEDURE DIVISION.
039300*================================
039400*
039500 AA000-MAIN                  SECTION.
039600***********************************
039700*
039800* ONE RUN OF THIS PROGRAM APPLIES ONE BATCH OF TRANS TO THE THREE
039900* DIET MASTERS AND REWRITES THEM - U1'S WHOLE BATCH FLOW. THE
040000* SYSTEM DATE/TIME STAMPED HERE IS USED BY EVERY BB0nn PARAGRAPH
040100* BELOW THAT CREATES OR CLOSES A CYCLE.
040200*
040300     ACCEPT  WS-TODAY-DATE  FROM  DATE  YYYYMMDD.
040400     ACCEPT  WS-TODAY-TIME  FROM  TIME.
040500     PERFORM AA010-LOAD-TABLES.
040600     OPEN    INPUT  TRANS-FILE.
040700     PERFORM AA020-PROCESS-TRANS THRU AA020-EXIT
040800             UNTIL WS-TRANS-STATUS = "10".
040900     CLOSE   TRANS-FILE.
041000     PERFORM AA030-REWRITE-TABLES.
041100     GOBACK.
041200*
041300 AA000-EXIT.  EXIT SECTION.
041400*
041500 AA010-LOAD-TABLES           SECTION.
041600***********************************
041700*
041800* LOADS THE THREE DIET MASTERS INTO WORKING TABLES BEFORE THE
041900* TRANSACTION STREAM IS APPLIED.
042000*
042100     MOVE  ZERO  TO  WS-CYCLE-COUNT  WS-FOOD-COUNT
042200                      WS-EXERCISE-COUNT.
042300     OPEN  INPUT  CYCLE-FILE.
042400     PERFORM AA011-READ-CYCLE THRU AA011-EXIT
042500             UNTIL WS-CYCLE-STATUS = "10".
042600     CLOSE CYCLE-FILE.
042700*
042800     OPEN  INPUT  FOOD-FILE.
042900     PERFORM AA012-READ-FOOD  THRU AA012-EXIT
043000             UNTIL WS-FOOD-STATUS = "10".
043100     CLOSE FOOD-FILE.
043200*
043300     OPEN  INPUT  EXERCISE-FILE.
043400     PERFORM AA013-READ-EXR   THRU AA013-EXIT
043500             UNTIL WS-EXERCISE-STATUS = "10".
043600     CLOSE EXERCISE-FILE.
043700*
043800 AA010-EXIT.  EXIT SECTION.
043900*
044000*                                 ONE ROW PER CYCLE RECORD, IN FILE
044100*                                 ORDER - NOT NECESSARILY WT-CYC-ID
044200*                                 ORDER, THOUGH IN PRACTICE THE TWO
044300*                                 NEVER DIVERGE SINCE IDS ARE ASSIGNED
044400*                                 IN CREATION ORDER AND THE FILE IS
044500*                                 ALWAYS REWRITTEN IN TABLE ORDER.
044600 AA011-READ-CYCLE.
044700     READ  CYCLE-FILE.
044800     IF    WS-CYCLE-STATUS = "10"
044900           GO TO AA011-EXIT.
045000     SET   CYC-IDX TO WS-CYCLE-COUNT.
045100     SET   CYC-IDX UP BY 1.
045200     ADD   1 TO WS-CYCLE-COUNT.
045300     MOVE  CYC-ID            TO WT-CYC-ID (CYC-IDX).
045400     MOVE  CYC-STATUS         TO WT-CYC-STATUS (CYC-IDX).
045500     MOVE  CYC-START-DATE    TO WT-CYC-START-DATE (CYC-IDX).
045600     MOVE  CYC-START-TIME    TO WT-CYC-START-TIME (CYC-IDX).
045700     MOVE  CYC-END-DATE      TO WT-CYC-END-DATE (CYC-IDX).
045800     MOVE  CYC-END-TIME      TO WT-CYC-END-TIME (CYC-IDX).
045900     MOVE  CYC-MAINT-KCAL    TO WT-CYC-MAINT-KCAL (CYC-IDX).
046000     MOVE  CYC-DEFICIT-GOAL  TO WT-CYC-DEFICIT-GOAL (CYC-IDX).
046100 AA011-EXIT.
046200     EXIT.
046300*
046400*                                 ONE ROW PER FOOD ENTRY - THE DELETE
046500*                                 SWITCH IS FORCED TO "N" HERE ON EVERY
046600*                                 READ, SAME RATIONALE AS DT030'S
046700*                                 AA011-READ-ONE-ROW.
046800 AA012-READ-FOOD.
046900     READ  FOOD-FILE.
047000     IF    WS-FOOD-STATUS = "10"
047100           GO TO AA012-EXIT.
047200     SET   FOD-IDX TO WS-FOOD-COUNT.
047300     SET   FOD-IDX UP BY 1.
047400     ADD   1 TO WS-FOOD-COUNT.
047500     MOVE  FOD-ID         TO WT-FOD-ID (FOD-IDX).
047600     MOVE  FOD-NAME       TO WT-FOD-NAME (FOD-IDX).
047700     MOVE  FOD-KCAL       TO WT-FOD-KCAL (FOD-IDX).
047800     MOVE  FOD-DATE       TO WT-FOD-DATE (FOD-IDX).
047900     MOVE  FOD-TIME       TO WT-FOD-TIME (FOD-IDX).
048000     MOVE  FOD-CYCLE-ID   TO WT-FOD-CYCLE-ID (FOD-IDX).
048100     MOVE  "N"            TO WT-FOD-DELETE-SW (FOD-IDX).
048200 AA012-EXIT.
048300     EXIT.
048400*
048500*                                 SAME TREATMENT AS AA012 ABOVE,
048600*                                 EXERCISE SIDE.
048700 AA013-READ-EXR.
048800     READ  EXERCISE-FILE.
048900     IF    WS-EXERCISE-STATUS = "10"
049000           GO TO AA013-EXIT.
049100     SET   EXR-IDX TO WS-EXERCISE-COUNT.
049200     SET   EXR-IDX UP BY 1.
049300     ADD   1 TO WS-EXERCISE-COUNT.
049400     MOVE  EXR-ID         TO WT-EXR-ID (EXR-IDX).
049500     MOVE  EXR-NAME       TO WT-EXR-NAME (EXR-IDX).
049600     MOVE  EXR-KCAL       TO WT-EXR-KCAL (EXR-IDX).
049700     MOVE  EXR-DATE       TO WT-EXR-DATE (EXR-IDX).
049800     MOVE  EXR-TIME       TO WT-EXR-TIME (EXR-IDX).
049900     MOVE  EXR-CYCLE-ID   TO WT-EXR-CYCLE-ID (EXR-IDX).
050000     MOVE  "N"            TO WT-EXR-DELETE-SW (EXR-IDX).
050100 AA013-EXIT.
050200     EXIT.
050300*
050400 AA020-PROCESS-TRANS         SECTION.
050500***********************************
050600*
050700* ONE TRANS RECORD, DISPATCHED BY TRN-CODE TO THE MAINTENANCE OR
050800* QUERY PARAGRAPH THAT OWNS IT - THE THIRTEEN CODES BELOW ARE THE
050900* WHOLE OF U1'S BATCH FLOW ITEMS 1-6 (MAINTENANCE, ITEMS 1-5, PLUS
051000* THE FIVE QUERY CODES FOR ITEM 6). AN UNKNOWN CODE IS LOGGED
051100* (DT005) AND OTHERWISE IGNORED, THE SAME WAY DT030 HANDLES ITS
051200* OWN TRANS FILE.
051300*
051400     READ  TRANS-FILE.
051500     IF    WS-TRANS-STATUS = "10"
051600           GO TO AA020-EXIT.
051700     EVALUATE TRN-CODE
051800         WHEN "CRE"  PERFORM BB010-CREATE-CYCLE
051900         WHEN "CLO"  PERFORM BB020-CLOSE-CYCLE
052000         WHEN "ADF"  PERFORM BB030-ADD-FOOD-ENTRY
052100         WHEN "ADE"  PERFORM BB031-ADD-EXERCISE-ENTRY
052200         WHEN "UPF"  PERFORM BB040-UPDATE-FOOD-ENTRY
052300         WHEN "UPE"  PERFORM BB041-UPDATE-EXERCISE-ENTRY
052400         WHEN "DLF"  PERFORM BB050-DELETE-FOOD-ENTRY
052500         WHEN "DLE"  PERFORM BB051-DELETE-EXERCISE-ENTRY
052600         WHEN "QCD"  PERFORM BB060-QUERY-CYCLE-FOR-DATE
052700         WHEN "QOT"  PERFORM BB061-QUERY-OPEN-CYCLE-TOTALS
052800         WHEN "QPT"  PERFORM BB062-QUERY-PERIOD-TOTALS
052900         WHEN "QEF"  PERFORM BB063-QUERY-ENTRIES-FOR-PERIOD
053000         WHEN "QEE"  PERFORM BB063-QUERY-ENTRIES-FOR-PERIOD
053100         WHEN OTHER  DISPLAY DT005
053200     END-EVALUATE.
053300 AA020-EXIT.
053400     EXIT SECTION.
053500*
053600 AA030-REWRITE-TABLES        SECTION.
053700***********************************
053800*
053900* ALL THREE MASTERS ARE LINE-SEQUENTIAL - REWRITTEN WHOLE FROM
054000* THE WORKING TABLES RATHER THAN RECORD-BY-RECORD REWRITE.
054100*
054200     OPEN   OUTPUT  CYCLE-FILE.
054300     PERFORM AA031-WRITE-CYCLE THRU AA031-EXIT
054400             VARYING CYC-IDX FROM 1 BY 1
054500             UNTIL   CYC-IDX > WS-CYCLE-COUNT.
054600     CLOSE  CYCLE-FILE.
054700*
054800     OPEN   OUTPUT  FOOD-FILE.
054900     PERFORM AA032-WRITE-FOOD  THRU AA032-EXIT
055000             VARYING FOD-IDX FROM 1 BY 1
055100             UNTIL   FOD-IDX > WS-FOOD-COUNT.
055200     CLOSE  FOOD-FILE.
055300*
055400     OPEN   OUTPUT  EXERCISE-FILE.
055500     PERFORM AA033-WRITE-EXR   THRU AA033-EXIT
055600             VARYING EXR-IDX FROM 1 BY 1
055700             UNTIL   EXR-IDX > WS-EXERCISE-COUNT.
055800     CLOSE  EXERCISE-FILE.
055900*
056000 AA030-EXIT.  EXIT SECTION.
056100*
056200*                                 EVERY ROW OF THE TABLE IS WRITTEN -
056300*                                 CYCLES ARE NEVER SOFT-DELETED, SEE
056400*                                 THE REMARK ON WS-CYCLE-TABLE ABOVE.
056500 AA031-WRITE-CYCLE.
056600     MOVE  WT-CYC-ID (CYC-IDX)            TO CYC-ID.
056700     MOVE  WT-CYC-STATUS (CYC-IDX)        TO CYC-STATUS.
056800     MOVE  WT-CYC-START-DATE (CYC-IDX)    TO CYC-START-DATE.
056900     MOVE  WT-CYC-START-TIME (CYC-IDX)    TO CYC-START-TIME.
057000     MOVE  WT-CYC-END-DATE (CYC-IDX)      TO CYC-END-DATE.
057100     MOVE  WT-CYC-END-TIME (CYC-IDX)      TO CYC-END-TIME.
057200     MOVE  WT-CYC-MAINT-KCAL (CYC-IDX)    TO CYC-MAINT-KCAL.
057300     MOVE  WT-CYC-DEFICIT-GOAL (CYC-IDX)  TO CYC-DEFICIT-GOAL.
057400     WRITE DT-CYCLE-RECORD.
057500 AA031-EXIT.
057600     EXIT.
057700*
057800*                                 SOFT-DELETED ROWS ARE SIMPLY NOT
057900*                                 WRITTEN - SAME TREATMENT AS DT030'S
058000*                                 OWN AA031-WRITE-ONE-ROW.
058100 AA032-WRITE-FOOD.
058200     IF    WT-FOD-DELETED (FOD-IDX)
058300           GO TO AA032-EXIT.
058400     MOVE  WT-FOD-ID (FOD-IDX)         TO FOD-ID.
058500     MOVE  WT-FOD-NAME (FOD-IDX)       TO FOD-NAME.
058600     MOVE  WT-FOD-KCAL (FOD-IDX)       TO FOD-KCAL.
058700     MOVE  WT-FOD-DATE (FOD-IDX)       TO FOD-DATE.
058800     MOVE  WT-FOD-TIME (FOD-IDX)       TO FOD-TIME.
058900     MOVE  WT-FOD-CYCLE-ID (FOD-IDX)   TO FOD-CYCLE-ID.
059000     WRITE DT-FOOD-RECORD.
059100 AA032-EXIT.
059200     EXIT.
059300*
059400*                                 SAME TREATMENT AS AA032 ABOVE,
059500*                                 EXERCISE SIDE.
059600 AA033-WRITE-EXR.
059700     IF    WT-EXR-DELETED (EXR-IDX)
059800           GO TO AA033-EXIT.
059900     MOVE  WT-EXR-ID (EXR-IDX)         TO EXR-ID.
060000     MOVE  WT-EXR-NAME (EXR-IDX)       TO EXR-NAME.
060100     MOVE  WT-EXR-KCAL (EXR-IDX)       TO EXR-KCAL.
060200     MOVE  WT-EXR-DATE (EXR-IDX)       TO EXR-DATE.
060300     MOVE  WT-EXR-TIME (EXR-IDX)       TO EXR-TIME.
060400     MOVE  WT-EXR-CYCLE-ID (EXR-IDX)   TO EXR-CYCLE-ID.
060500     WRITE DT-EXERCISE-RECORD.
060600 AA033-EXIT.
060700     EXIT.
060800*
060900 BB010-CREATE-CYCLE           SECTION.
061000*************************************
061100*
061200* R1.1/R1.2 - AT MOST ONE OPEN CYCLE; MAINTENANCE KCAL MUST BE
061300* GREATER THAN ZERO.
061400*
061500     PERFORM CC010-FIND-OPEN-CYCLE.
061600     IF    WS-OPEN-CYC-FOUND
061700           DISPLAY DT001
061800           GO TO BB010-EXIT.
061900*                                 ZERO ON THE TRANSACTION MEANS
062000*                                 "NOT SUPPLIED" - APPLY THE
062100*                                 SHOP DEFAULTS OF 2000/500.
062200     IF    TMV-MAINT-KCAL = ZERO
062300           MOVE 2000 TO TMV-MAINT-KCAL.
062400     IF    TMV-DEFICIT-GOAL = ZERO
062500           MOVE 500  TO TMV-DEFICIT-GOAL.
062600     IF    NOT TMV-MAINT-KCAL > ZERO
062700           DISPLAY DT002
062800           GO TO BB010-EXIT.
062900     ADD   1 TO WS-CYCLE-COUNT.
063000     SET   CYC-IDX TO WS-CYCLE-COUNT.
063100     MOVE  WS-CYCLE-COUNT       TO WT-CYC-ID (CYC-IDX).
063200     MOVE  "O"                 TO WT-CYC-STATUS (CYC-IDX).
063300     MOVE  WS-TODAY-DATE        TO WT-CYC-START-DATE (CYC-IDX).
063400     MOVE  WS-TODAY-TIME        TO WT-CYC-START-TIME (CYC-IDX).
063500     MOVE  ZERO                TO WT-CYC-END-DATE (CYC-IDX)
063600                                    WT-CYC-END-TIME (CYC-IDX).
063700     MOVE  TMV-MAINT-KCAL       TO WT-CYC-MAINT-KCAL (CYC-IDX).
063800     MOVE  TMV-DEFICIT-GOAL     TO WT-CYC-DEFICIT-GOAL (CYC-IDX).
063900 BB010-EXIT.
064000     EXIT SECTION.
064100*
064200 BB020-CLOSE-CYCLE             SECTION.
064300**************************************
064400*
064500* R1.5/R2.8 - A SILENT NO-OP WHEN NOTHING IS OPEN; OTHERWISE SET
064600* THE END DATE/TIME AND CALL DT900 FOR THE ACHIEVED DEFICIT,
064700* WHICH IS LOGGED TO THE CONSOLE (NO RPTFILE OWNERSHIP HERE).
064800*
064900     PERFORM CC010-FIND-OPEN-CYCLE.
065000     IF    NOT WS-OPEN-CYC-FOUND
065100           GO TO BB020-EXIT.
065200     MOVE  WS-TODAY-DATE  TO WT-CYC-END-DATE (WS-OPEN-CYC-IDX).
065300     MOVE  WS-TODAY-TIME  TO WT-CYC-END-TIME (WS-OPEN-CYC-IDX).
065400     MOVE  "C"            TO WT-CYC-STATUS   (WS-OPEN-CYC-IDX).
065500*
065600     MOVE  "P"                          TO SRQ-FUNCTION.
065700     MOVE  WT-CYC-START-DATE (WS-OPEN-CYC-IDX) TO SRQ-START-DATE.
065800     MOVE  WS-TODAY-DATE                TO SRQ-END-DATE.
065900     MOVE  WS-TODAY-DATE                TO SRQ-PROCESS-DATE.
066000     CALL  "DT900" USING WS-STATS-REQUEST
066100                         DT-DAILY-STATS
066200                         DT-PERIOD-STATS.
066300     MOVE  PS-DEFICIT                   TO WS-ACHIEVED-DEFICIT.
066400     DISPLAY "DT010 CLOSE-CYCLE ACHIEVED DEFICIT " WS-ACHIEVED-DEFICIT.
066500 BB020-EXIT.
066600     EXIT SECTION.
066700*
066800 BB030-ADD-FOOD-ENTRY          SECTION.
066900**************************************
067000*
067100* R1.3/R1.4 - NO OPEN CYCLE IS AN ERROR; OTHERWISE STAMP AND
067200* APPEND, CYCLE ID FROM THE OPEN CYCLE.
067300*
067400     PERFORM CC010-FIND-OPEN-CYCLE.
067500     IF    NOT WS-OPEN-CYC-FOUND
067600           DISPLAY DT003
067700           GO TO BB030-EXIT.
067800     ADD   1 TO WS-FOOD-COUNT.
067900     SET   FOD-IDX TO WS-FOOD-COUNT.
068000     MOVE  WS-FOOD-COUNT            TO WT-FOD-ID (FOD-IDX).
068100     MOVE  TEV-NAME                 TO WT-FOD-NAME (FOD-IDX).
068200     MOVE  TEV-KCAL                 TO WT-FOD-KCAL (FOD-IDX).
068300     MOVE  TEV-DATE                 TO WT-FOD-DATE (FOD-IDX).
068400     MOVE  TEV-TIME                 TO WT-FOD-TIME (FOD-IDX).
068500     MOVE  WT-CYC-ID (WS-OPEN-CYC-IDX) TO WT-FOD-CYCLE-ID (FOD-IDX).
068600     MOVE  "N"                      TO WT-FOD-DELETE-SW (FOD-IDX).
068700 BB030-EXIT.
068800     EXIT SECTION.
068900*
069000 BB031-ADD-EXERCISE-ENTRY      SECTION.
069100**************************************
069200*
069300* SAME R1.3/R1.4 TREATMENT AS BB030 ABOVE, EXERCISE SIDE.
069400*
069500     PERFORM CC010-FIND-OPEN-CYCLE.
069600     IF    NOT WS-OPEN-CYC-FOUND
069700           DISPLAY DT003
069800           GO TO BB031-EXIT.
069900     ADD   1 TO WS-EXERCISE-COUNT.
070000     SET   EXR-IDX TO WS-EXERCISE-COUNT.
070100     MOVE  WS-EXERCISE-COUNT        TO WT-EXR-ID (EXR-IDX).
070200     MOVE  TEV-NAME                 TO WT-EXR-NAME (EXR-IDX).
070300     MOVE  TEV-KCAL                 TO WT-EXR-KCAL (EXR-IDX).
070400     MOVE  TEV-DATE                 TO WT-EXR-DATE (EXR-IDX).
070500     MOVE  TEV-TIME                 TO WT-EXR-TIME (EXR-IDX).
070600     MOVE  WT-CYC-ID (WS-OPEN-CYC-IDX) TO WT-EXR-CYCLE-ID (EXR-IDX).
070700     MOVE  "N"                      TO WT-EXR-DELETE-SW (EXR-IDX).
070800 BB031-EXIT.
070900     EXIT SECTION.
071000*
071100 BB040-UPDATE-FOOD-ENTRY        SECTION.
071200***************************************
071300*
071400* R1.9 - UPDATE BY ID; CYCLE ID IS NEVER CHANGED BY AN UPDATE.
071500*
071600     MOVE  "N" TO WS-LOOKUP-FOUND-SW.
071700     SET   FOD-IDX TO 1.
071800     PERFORM CC040-TEST-FOOD-ID THRU CC040-EXIT
071900             UNTIL FOD-IDX > WS-FOOD-COUNT.
072000     IF    NOT WS-LOOKUP-FOUND
072100           DISPLAY DT004
072200           GO TO BB040-EXIT.
072300     MOVE  TEV-NAME  TO WT-FOD-NAME (FOD-IDX).
072400     MOVE  TEV-KCAL  TO WT-FOD-KCAL (FOD-IDX).
072500     MOVE  TEV-DATE  TO WT-FOD-DATE (FOD-IDX).
072600     MOVE  TEV-TIME  TO WT-FOD-TIME (FOD-IDX).
072700 BB040-EXIT.
072800     EXIT SECTION.
072900*
073000*                                 STOPS AT THE FIRST MATCH - ENTRY IDS
073100*                                 ARE UNIQUE PER TABLE, UNLIKE DT030'S
073200*                                 DAY/TYPE-SCOPED JOURNAL IDS.
073300 CC040-TEST-FOOD-ID.
073400     IF    WT-FOD-ID (FOD-IDX) = TEV-ENTRY-ID
073500     AND   NOT WT-FOD-DELETED (FOD-IDX)
073600           MOVE "Y" TO WS-LOOKUP-FOUND-SW
073700           SET FOD-IDX TO WS-FOOD-COUNT.
073800     SET   FOD-IDX UP BY 1.
073900 CC040-EXIT.
074000     EXIT.
074100*
074200 BB041-UPDATE-EXERCISE-ENTRY    SECTION.
074300***************************************
074400*
074500* SAME R1.9 TREATMENT AS BB040 ABOVE, EXERCISE SIDE.
074600*
074700     MOVE  "N" TO WS-LOOKUP-FOUND-SW.
074800     SET   EXR-IDX TO 1.
074900     PERFORM CC041-TEST-EXR-ID THRU CC041-EXIT
075000             UNTIL EXR-IDX > WS-EXERCISE-COUNT.
075100     IF    NOT WS-LOOKUP-FOUND
075200           DISPLAY DT004
075300           GO TO BB041-EXIT.
075400     MOVE  TEV-NAME  TO WT-EXR-NAME (EXR-IDX).
075500     MOVE  TEV-KCAL  TO WT-EXR-KCAL (EXR-IDX).
075600     MOVE  TEV-DATE  TO WT-EXR-DATE (EXR-IDX).
075700     MOVE  TEV-TIME  TO WT-EXR-TIME (EXR-IDX).
075800 BB041-EXIT.
075900     EXIT SECTION.
076000*
076100*                                 SAME TREATMENT AS CC040 ABOVE,
076200*                                 EXERCISE SIDE.
076300 CC041-TEST-EXR-ID.
076400     IF    WT-EXR-ID (EXR-IDX) = TEV-ENTRY-ID
076500     AND   NOT WT-EXR-DELETED (EXR-IDX)
076600           MOVE "Y" TO WS-LOOKUP-FOUND-SW
076700           SET EXR-IDX TO WS-EXERCISE-COUNT.
076800     SET   EXR-IDX UP BY 1.
076900 CC041-EXIT.
077000     EXIT.
077100*
077200 BB050-DELETE-FOOD-ENTRY        SECTION.
077300***************************************
077400*
077500* R1.10 - DELETE BY ID, REPORT THE COUNT REMOVED (0 OR 1). ROWS
077600* ARE FLAGGED RATHER THAN SHUFFLED OUT OF THE TABLE - AA032
077700* SKIPS FLAGGED ROWS WHEN THE MASTER IS REWRITTEN.
077800*
077900     MOVE  ZERO TO WS-DELETE-COUNT.
078000     SET   FOD-IDX TO 1.
078100     PERFORM CC050-FLAG-FOOD-ID THRU CC050-EXIT
078200             UNTIL FOD-IDX > WS-FOOD-COUNT.
078300     DISPLAY "DT010 DELETE-FOOD-ENTRY ROWS REMOVED " WS-DELETE-COUNT.
078400 BB050-EXIT.
078500     EXIT SECTION.
078600*
078700*                                 UNLIKE CC040 ABOVE, THIS SCAN DOES
078800*                                 NOT STOP AT ITS FIRST MATCH - KEPT
078900*                                 CONSISTENT WITH DT030'S OWN
079000*                                 "EVERY MATCHING ROW GOES" HABIT EVEN
079100*                                 THOUGH ENTRY IDS ARE UNIQUE HERE AND
079200*                                 AT MOST ONE ROW CAN EVER MATCH.
079300 CC050-FLAG-FOOD-ID.
079400     IF    WT-FOD-ID (FOD-IDX) = TEV-ENTRY-ID
079500     AND   NOT WT-FOD-DELETED (FOD-IDX)
079600           MOVE "Y" TO WT-FOD-DELETE-SW (FOD-IDX)
079700           ADD  1   TO WS-DELETE-COUNT.
079800     SET   FOD-IDX UP BY 1.
079900 CC050-EXIT.
080000     EXIT.
080100*
080200 BB051-DELETE-EXERCISE-ENTRY    SECTION.
080300***************************************
080400*
080500* SAME R1.10 TREATMENT AS BB050 ABOVE, EXERCISE SIDE.
080600*
080700     MOVE  ZERO TO WS-DELETE-COUNT.
080800     SET   EXR-IDX TO 1.
080900     PERFORM CC051-FLAG-EXR-ID THRU CC051-EXIT
081000             UNTIL EXR-IDX > WS-EXERCISE-COUNT.
081100     DISPLAY "DT010 DELETE-EXERCISE-ENTRY ROWS REMOVED "
081200             WS-DELETE-COUNT.
081300 BB051-EXIT.
081400     EXIT SECTION.
081500*
081600*                                 SAME TREATMENT AS CC050 ABOVE,
081700*                                 EXERCISE SIDE.
081800 CC051-FLAG-EXR-ID.
081900     IF    WT-EXR-ID (EXR-IDX) = TEV-ENTRY-ID
082000     AND   NOT WT-EXR-DELETED (EXR-IDX)
082100           MOVE "Y" TO WT-EXR-DELETE-SW (EXR-IDX)
082200           ADD  1   TO WS-DELETE-COUNT.
082300     SET   EXR-IDX UP BY 1.
082400 CC051-EXIT.
082500     EXIT.
082600*
082700*                                 ADDED DT-033 - QCD TRANSACTION.
082800*                                 USES THE QUERY-VIEW'S QRV-DATE AS
082900*                                 THE LOOKUP DATE AND DRIVES CC020
083000*                                 BELOW, THEN LOGS WHAT IT FOUND -
083100*                                 THIS PROGRAM HAS NO RPTFILE, SEE
083200*                                 THE REMARK ON ERROR-MESSAGES.
083300 BB060-QUERY-CYCLE-FOR-DATE    SECTION.
083400**************************************
083500*
083600* R1.6 - CYCLE CONTAINING THE QRV-DATE/QRV-TIME DATETIME, IF ANY.
083700* ADDED DT-034 - QRV-TIME NOW CARRIED, NOT DEFAULTED TO MIDNIGHT,
083800* SO A QUERY AGAINST A DAY WHERE ONE CYCLE CLOSES AND ANOTHER
083900* OPENS RESOLVES TO THE RIGHT ONE.
084000*
084100     MOVE  QRV-DATE  TO WS-LOOKUP-DATE.
084200     MOVE  QRV-TIME  TO WS-LOOKUP-TIME.
084300     COMPUTE WS-LOOKUP-DATETIME =
084400             WS-LOOKUP-DATE * 1000000 + WS-LOOKUP-TIME.
084500     PERFORM CC020-FIND-CYCLE-FOR-DT.
084600     IF    WS-LOOKUP-FOUND
084700           DISPLAY "DT010 QUERY-CYCLE-FOR-DATE " QRV-DATE " "
084800                   QRV-TIME " FOUND CYCLE " WS-LOOKUP-CYC-ID
084900     ELSE
085000           DISPLAY "DT010 QUERY-CYCLE-FOR-DATE " QRV-DATE " "
085100                   QRV-TIME " NO CYCLE CONTAINS THIS DATETIME".
085200 BB060-EXIT.
085300     EXIT SECTION.
085400*
085500*                                 ADDED DT-033 - QOT TRANSACTION.
085600*                                 NO REQUEST FIELDS NEEDED - THE
085700*                                 OPEN CYCLE (IF ANY) IS FOUND BY
085800*                                 CC030 ITSELF.
085900 BB061-QUERY-OPEN-CYCLE-TOTALS SECTION.
086000**************************************
086100*
086200* R1.7, OPEN-CYCLE CASE.
086300*
086400     PERFORM CC030-TOTAL-OPEN-CYCLE-KCAL.
086500     DISPLAY "DT010 QUERY-OPEN-CYCLE-TOTALS FOOD "
086600             WS-OPEN-FOOD-KCAL-TOTAL " EXERCISE "
086700             WS-OPEN-EXR-KCAL-TOTAL.
086800 BB061-EXIT.
086900     EXIT SECTION.
087000*
087100*                                 ADDED DT-033 - QPT TRANSACTION.
087200*                                 QRV-DATE IS THE PERIOD START,
087300*                                 QRV-PERIOD-END-DATE THE PERIOD
087400*                                 END - BOTH LOADED BY THE CALLER
087500*                                 BEFORE THIS TRANSACTION IS READ.
087600 BB062-QUERY-PERIOD-TOTALS     SECTION.
087700**************************************
087800*
087900* R1.7, PERIOD CASE.
088000*
088100     MOVE  QRV-DATE              TO WS-PERIOD-START-DATE.
088200     MOVE  QRV-PERIOD-END-DATE   TO WS-PERIOD-END-DATE.
088300     PERFORM CC070-PERIOD-CYCLE-TOTALS.
088400     DISPLAY "DT010 QUERY-PERIOD-TOTALS " QRV-DATE " TO "
088500             QRV-PERIOD-END-DATE " FOOD "
088600             WS-PERIOD-FOOD-KCAL-TOTAL " EXERCISE "
088700             WS-PERIOD-EXR-KCAL-TOTAL.
088800 BB062-EXIT.
088900     EXIT SECTION.
089000*
089100*                                 ADDED DT-033 - QEF/QEE SHARE THIS
089200*                                 ONE PARAGRAPH, TELLING CC080 WHICH
089300*                                 TABLE TO SEARCH BY TESTING THE
089400*                                 QUERY-VIEW'S OWN CODE RATHER THAN
089500*                                 ADDING A SIXTH TRN-CODE.
089600 BB063-QUERY-ENTRIES-FOR-PERIOD SECTION.
089700***************************************
089800*
089900* R1.8 - ALL FOOD (QEF) OR EXERCISE (QEE) ENTRIES IN THE PERIOD,
090000* DATE-ASCENDING, LOGGED ONE LINE PER ENTRY BY BB064 BELOW.
090100*
090200     MOVE  QRV-DATE              TO WS-PERIOD-START-DATE.
090300     MOVE  QRV-PERIOD-END-DATE   TO WS-PERIOD-END-DATE.
090400     IF    QRV-CODE = "QEF"
090500           MOVE "F" TO WS-QRY-TYPE
090600     ELSE
090700           MOVE "E" TO WS-QRY-TYPE.
090800     PERFORM CC080-ENTRIES-FOR-PERIOD.
090900     DISPLAY "DT010 QUERY-ENTRIES-FOR-PERIOD " QRV-CODE " "
091000             QRV-DATE " TO " QRV-PERIOD-END-DATE " ROWS FOUND "
091100             WS-QRY-ENTRY-COUNT.
091200     IF    WS-QRY-ENTRY-COUNT > ZERO
091300           SET QE-IDX TO 1
091400           PERFORM BB064-DISPLAY-ONE-ENTRY THRU BB064-EXIT
091500                   UNTIL QE-IDX > WS-QRY-ENTRY-COUNT.
091600 BB063-EXIT.
091700     EXIT SECTION.
091800*
091900*                                 ONE LINE PER QUALIFYING ROW, IN
092000*                                 THE ASCENDING ORDER CC083 LEFT
092100*                                 WS-QRY-ENTRY-TAB IN - NO SEPARATE
092200*                                 SORT HERE.
092300 BB064-DISPLAY-ONE-ENTRY.
092400     DISPLAY "DT010   " WQ-ID (QE-IDX) " " WQ-NAME (QE-IDX)
092500             " " WQ-KCAL (QE-IDX) " KCAL " WQ-DATE (QE-IDX)
092600             " " WQ-TIME (QE-IDX).
092700     SET   QE-IDX UP BY 1.
092800 BB064-EXIT.
092900     EXIT.
093000*
093100 CC010-FIND-OPEN-CYCLE         SECTION.
093200**************************************
093300*
093400* R1.6 - AT MOST ONE OPEN CYCLE. USED BY CREATE, CLOSE AND BOTH
093500* ADD-ENTRY PARAGRAPHS.
093600*
093700     MOVE  "N" TO WS-OPEN-CYC-FOUND-SW.
093800     SET   CYC-IDX TO 1.
093900     PERFORM CC011-TEST-ONE-CYCLE THRU CC011-EXIT
094000             UNTIL CYC-IDX > WS-CYCLE-COUNT.
094100 CC010-EXIT.
094200     EXIT SECTION.
094300*
094400 CC011-TEST-ONE-CYCLE.
094500     IF    WT-CYC-STATUS (CYC-IDX) = "O"
094600           MOVE "Y" TO WS-OPEN-CYC-FOUND-SW
094700           SET WS-OPEN-CYC-IDX TO CYC-IDX
094800           SET CYC-IDX TO WS-CYCLE-COUNT.
094900     SET   CYC-IDX UP BY 1.
095000 CC011-EXIT.
095100     EXIT.
095200*
095300 CC020-FIND-CYCLE-FOR-DT       SECTION.
095400**************************************
095500*
095600* R1.6 - CYCLE "CONTAINS" WS-LOOKUP-DATETIME WHEN START <= DATETIME
095700* AND (END > DATETIME OR THE CYCLE IS STILL OPEN), TESTED AT
095800* DATETIME PRECISION (DATE AND TIME TOGETHER) SINCE CYC-START-TIME/
095900* CYC-END-TIME EXIST PRECISELY SO TWO CYCLES CAN MEET ON THE SAME
096000* CALENDAR DAY.  DRIVEN BY THE QCD TRANSACTION VIA BB060 ABOVE,
096100* ADDED DT-033, DATETIME PRECISION ADDED DT-034.
096200*
096300     MOVE  "N" TO WS-LOOKUP-FOUND-SW.
096400     SET   CYC-IDX TO 1.
096500     PERFORM CC021-TEST-ONE-CYCLE THRU CC021-EXIT
096600             UNTIL CYC-IDX > WS-CYCLE-COUNT.
096700 CC020-EXIT.
096800     EXIT SECTION.
096900*
097000*                                 DT-034 - START/END COMPARED AS ONE
097100*                                 COMBINED DATETIME VALUE EACH, THE
097200*                                 SAME DATE*1000000+TIME COMBINATION
097300*                                 WS-LOOKUP-DATETIME ABOVE AND
097400*                                 WQ-DATETIME UNDER CC081/CC082 BOTH
097500*                                 USE - NOT A SEPARATE DATE-ONLY TEST
097600*                                 WITH A TIME TIE-BREAK.
097700 CC021-TEST-ONE-CYCLE.
097800     COMPUTE WS-CYC-START-DATETIME =
097900             WT-CYC-START-DATE (CYC-IDX) * 1000000
098000             + WT-CYC-START-TIME (CYC-IDX).
098100     COMPUTE WS-CYC-END-DATETIME =
098200             WT-CYC-END-DATE (CYC-IDX) * 1000000
098300             + WT-CYC-END-TIME (CYC-IDX).
098400     IF    WS-CYC-START-DATETIME NOT > WS-LOOKUP-DATETIME
098500     AND  (WS-CYC-END-DATETIME > WS-LOOKUP-DATETIME
098600     OR    WT-CYC-STATUS (CYC-IDX) = "O")
098700           MOVE "Y" TO WS-LOOKUP-FOUND-SW
098800           MOVE WT-CYC-ID (CYC-IDX) TO WS-LOOKUP-CYC-ID
098900           SET CYC-IDX TO WS-CYCLE-COUNT.
099000     SET   CYC-IDX UP BY 1.
099100 CC021-EXIT.
099200     EXIT.
099300*
099400 CC030-TOTAL-OPEN-CYCLE-KCAL   SECTION.
099500**************************************
099600*
099700* R1.7 (OPEN-CYCLE CASE) - TOTAL FOOD AND EXERCISE KCAL LOGGED
099800* AGAINST THE CYCLE CURRENTLY OPEN, INTO WS-OPEN-FOOD-KCAL-TOTAL
099900* AND WS-OPEN-EXR-KCAL-TOTAL.  BOTH TOTALS ARE LEFT AT ZERO WHEN
100000* NO CYCLE IS OPEN - "NOTHING MATCHES MEANS ZERO" IS THE SAME
100100* HOUSE RULE R1.7 STATES FOR THE PERIOD CASE BELOW.  ADDED DT-031,
100200* DRIVEN BY THE QOT TRANSACTION VIA BB061 ABOVE, ADDED DT-033.
100300*
100400     MOVE  ZERO TO WS-OPEN-FOOD-KCAL-TOTAL WS-OPEN-EXR-KCAL-TOTAL.
100500     PERFORM CC010-FIND-OPEN-CYCLE.
100600     IF    NOT WS-OPEN-CYC-FOUND
100700           GO TO CC030-EXIT.
100800     SET   FOD-IDX TO 1.
100900     PERFORM CC031-ADD-ONE-FOOD-KCAL THRU CC031-EXIT
101000             UNTIL FOD-IDX > WS-FOOD-COUNT.
101100     SET   EXR-IDX TO 1.
101200     PERFORM CC032-ADD-ONE-EXR-KCAL  THRU CC032-EXIT
101300             UNTIL EXR-IDX > WS-EXERCISE-COUNT.
101400 CC030-EXIT.
101500     EXIT SECTION.
101600*
101700*                                 DELETED ROWS NEVER COUNT, SAME AS
101800*                                 EVERY OTHER TABLE SCAN IN THIS RUN.
101900 CC031-ADD-ONE-FOOD-KCAL.
102000     IF    NOT WT-FOD-DELETED (FOD-IDX)
102100     AND   WT-FOD-CYCLE-ID (FOD-IDX) = WT-CYC-ID (WS-OPEN-CYC-IDX)
102200           ADD WT-FOD-KCAL (FOD-IDX) TO WS-OPEN-FOOD-KCAL-TOTAL.
102300     SET   FOD-IDX UP BY 1.
102400 CC031-EXIT.
102500     EXIT.
102600*
102700 CC032-ADD-ONE-EXR-KCAL.
102800     IF    NOT WT-EXR-DELETED (EXR-IDX)
102900     AND   WT-EXR-CYCLE-ID (EXR-IDX) = WT-CYC-ID (WS-OPEN-CYC-IDX)
103000           ADD WT-EXR-KCAL (EXR-IDX) TO WS-OPEN-EXR-KCAL-TOTAL.
103100     SET   EXR-IDX UP BY 1.
103200 CC032-EXIT.
103300     EXIT.
103400*
103500 CC070-PERIOD-CYCLE-TOTALS     SECTION.
103600**************************************
103700*
103800* R1.7 - TOTAL FOOD/EXERCISE KCAL FOR CYCLES WHOSE START DATE IS
103900* ON OR AFTER WS-PERIOD-START-DATE AND WHOSE END DATE IS ON OR
104000* BEFORE WS-PERIOD-END-DATE (OR THE CYCLE IS STILL OPEN) - THE
104100* CYCLE'S OWN DATES DECIDE MEMBERSHIP, NOT THE ENTRY TIMESTAMPS.
104200* BOTH TOTALS ARE ZERO WHEN NO CYCLE QUALIFIES.  CALLER LOADS
104300* WS-PERIOD-START-DATE/WS-PERIOD-END-DATE BEFORE THIS SECTION IS
104400* PERFORMED.  ADDED DT-031, DRIVEN BY THE QPT TRANSACTION VIA
104500* BB062 ABOVE, ADDED DT-033.
104600*
104700     MOVE  ZERO TO WS-PERIOD-FOOD-KCAL-TOTAL
104800                    WS-PERIOD-EXR-KCAL-TOTAL.
104900     SET   CYC-IDX TO 1.
105000     PERFORM CC071-ONE-CYCLE-IN-PERIOD THRU CC071-EXIT
105100             UNTIL CYC-IDX > WS-CYCLE-COUNT.
105200 CC070-EXIT.
105300     EXIT SECTION.
105400*
105500*                                 QUALIFYING CYCLES HAVE THEIR FOOD
105600*                                 AND EXERCISE ROWS ADDED IN STRAIGHT
105700*                                 AWAY, RATHER THAN BUILDING A LIST OF
105800*                                 QUALIFYING CYCLE-IDS FIRST - ONE
105900*                                 PASS OF EACH TABLE PER CYCLE IS
106000*                                 CHEAP ENOUGH AT THE 500-ROW TABLE
106100*                                 SIZES THIS RUN USES.
106200 CC071-ONE-CYCLE-IN-PERIOD.
106300     IF    WT-CYC-START-DATE (CYC-IDX) NOT < WS-PERIOD-START-DATE
106400     AND  (WT-CYC-END-DATE (CYC-IDX) NOT > WS-PERIOD-END-DATE
106500     OR    WT-CYC-STATUS (CYC-IDX) = "O")
106600           SET FOD-IDX TO 1
106700           PERFORM CC072-ADD-FOOD-FOR-CYCLE THRU CC072-EXIT
106800                   UNTIL FOD-IDX > WS-FOOD-COUNT
106900           SET EXR-IDX TO 1
107000           PERFORM CC073-ADD-EXR-FOR-CYCLE  THRU CC073-EXIT
107100                   UNTIL EXR-IDX > WS-EXERCISE-COUNT.
107200     SET   CYC-IDX UP BY 1.
107300 CC071-EXIT.
107400     EXIT.
107500*
107600 CC072-ADD-FOOD-FOR-CYCLE.
107700     IF    NOT WT-FOD-DELETED (FOD-IDX)
107800     AND   WT-FOD-CYCLE-ID (FOD-IDX) = WT-CYC-ID (CYC-IDX)
107900           ADD WT-FOD-KCAL (FOD-IDX) TO WS-PERIOD-FOOD-KCAL-TOTAL.
108000     SET   FOD-IDX UP BY 1.
108100 CC072-EXIT.
108200     EXIT.
108300*
108400 CC073-ADD-EXR-FOR-CYCLE.
108500     IF    NOT WT-EXR-DELETED (EXR-IDX)
108600     AND   WT-EXR-CYCLE-ID (EXR-IDX) = WT-CYC-ID (CYC-IDX)
108700           ADD WT-EXR-KCAL (EXR-IDX) TO WS-PERIOD-EXR-KCAL-TOTAL.
108800     SET   EXR-IDX UP BY 1.
108900 CC073-EXIT.
109000     EXIT.
109100*
109200 CC080-ENTRIES-FOR-PERIOD      SECTION.
109300**************************************
109400*
109500* R1.8 - ALL FOOD (WS-QRY-IS-FOOD) OR EXERCISE (WS-QRY-IS-
109600* EXERCISE) ENTRIES WHOSE OWN DATE FALLS ON OR BETWEEN
109700* WS-PERIOD-START-DATE AND WS-PERIOD-END-DATE INCLUSIVE, RETURNED
109800* IN WS-QRY-ENTRY-TAB ORDERED ASCENDING BY DATE/TIME.  CALLER
109900* SETS WS-QRY-TYPE AND THE PERIOD BOUNDS BEFORE THIS SECTION IS
110000* PERFORMED.  ADDED DT-031, DRIVEN BY THE QEF/QEE TRANSACTIONS
110100* VIA BB063 ABOVE, ADDED DT-033.
110200*
110300     MOVE  ZERO TO WS-QRY-ENTRY-COUNT.
110400     IF    WS-QRY-IS-FOOD
110500           SET FOD-IDX TO 1
110600           PERFORM CC081-COLLECT-ONE-FOOD THRU CC081-EXIT
110700                   UNTIL FOD-IDX > WS-FOOD-COUNT
110800     ELSE
110900           SET EXR-IDX TO 1
111000           PERFORM CC082-COLLECT-ONE-EXR  THRU CC082-EXIT
111100                   UNTIL EXR-IDX > WS-EXERCISE-COUNT.
111200     PERFORM CC083-SORT-ENTRIES THRU CC083-EXIT.
111300 CC080-EXIT.
111400     EXIT SECTION.
111500*
111600 CC081-COLLECT-ONE-FOOD.
111700     IF    NOT WT-FOD-DELETED (FOD-IDX)
111800     AND   WT-FOD-DATE (FOD-IDX) NOT < WS-PERIOD-START-DATE
111900     AND   WT-FOD-DATE (FOD-IDX) NOT > WS-PERIOD-END-DATE
112000           ADD  1 TO WS-QRY-ENTRY-COUNT
112100           SET  QE-IDX TO WS-QRY-ENTRY-COUNT
112200           MOVE WT-FOD-ID   (FOD-IDX) TO WQ-ID   (QE-IDX)
112300           MOVE WT-FOD-NAME (FOD-IDX) TO WQ-NAME (QE-IDX)
112400           MOVE WT-FOD-KCAL (FOD-IDX) TO WQ-KCAL (QE-IDX)
112500           MOVE WT-FOD-DATE (FOD-IDX) TO WQ-DATE (QE-IDX)
112600           MOVE WT-FOD-TIME (FOD-IDX) TO WQ-TIME (QE-IDX)
112700           COMPUTE WQ-DATETIME (QE-IDX) =
112800                   WT-FOD-DATE (FOD-IDX) * 1000000
112900                   + WT-FOD-TIME (FOD-IDX).
113000     SET   FOD-IDX UP BY 1.
113100 CC081-EXIT.
113200     EXIT.
113300*
113400 CC082-COLLECT-ONE-EXR.
113500     IF    NOT WT-EXR-DELETED (EXR-IDX)
113600     AND   WT-EXR-DATE (EXR-IDX) NOT < WS-PERIOD-START-DATE
113700     AND   WT-EXR-DATE (EXR-IDX) NOT > WS-PERIOD-END-DATE
113800           ADD  1 TO WS-QRY-ENTRY-COUNT
113900           SET  QE-IDX TO WS-QRY-ENTRY-COUNT
114000           MOVE WT-EXR-ID   (EXR-IDX) TO WQ-ID   (QE-IDX)
114100           MOVE WT-EXR-NAME (EXR-IDX) TO WQ-NAME (QE-IDX)
114200           MOVE WT-EXR-KCAL (EXR-IDX) TO WQ-KCAL (QE-IDX)
114300           MOVE WT-EXR-DATE (EXR-IDX) TO WQ-DATE (QE-IDX)
114400           MOVE WT-EXR-TIME (EXR-IDX) TO WQ-TIME (QE-IDX)
114500           COMPUTE WQ-DATETIME (QE-IDX) =
114600                   WT-EXR-DATE (EXR-IDX) * 1000000
114700                   + WT-EXR-TIME (EXR-IDX).
114800     SET   EXR-IDX UP BY 1.
114900 CC082-EXIT.
115000     EXIT.
115100*
115200*                                 SELECTION SORT, ASCENDING ON
115300*                                 WQ-DATETIME - SAME IDIOM AS DT030'S
115400*                                 CC070-SORT-FOOD/CC080-SORT-EXR, SO
115500*                                 A MAINTAINER WHO KNOWS ONE KNOWS
115600*                                 THE OTHER.
115700 CC083-SORT-ENTRIES.
115800     IF    WS-QRY-ENTRY-COUNT < 2
115900           GO TO CC083-EXIT.
116000     SET   QE-IDX TO 1.
116100     PERFORM CC084-SORT-ONE-PASS THRU CC084-EXIT
116200             UNTIL QE-IDX NOT < WS-QRY-ENTRY-COUNT.
116300 CC083-EXIT.
116400     EXIT.
116500*
116600 CC084-SORT-ONE-PASS.
116700     SET   QEM-IDX TO QE-IDX.
116800     SET   QE2-IDX TO QE-IDX.
116900     SET   QE2-IDX UP BY 1.
117000     PERFORM CC085-FIND-MIN THRU CC085-EXIT
117100             UNTIL QE2-IDX > WS-QRY-ENTRY-COUNT.
117200     IF    QEM-IDX NOT = QE-IDX
117300           PERFORM CC086-SWAP-ENTRIES.
117400     SET   QE-IDX UP BY 1.
117500 CC084-EXIT.
117600     EXIT.
117700*
117800 CC085-FIND-MIN.
117900     IF    WQ-DATETIME (QE2-IDX) < WQ-DATETIME (QEM-IDX)
118000           SET QEM-IDX TO QE2-IDX.
118100     SET   QE2-IDX UP BY 1.
118200 CC085-EXIT.
118300     EXIT.
118400*
118500 CC086-SWAP-ENTRIES.
118600     MOVE  WQ-ID       (QE-IDX)  TO WS-QRY-SWAP-ID.
118700     MOVE  WQ-NAME     (QE-IDX)  TO WS-QRY-SWAP-NAME.
118800     MOVE  WQ-KCAL     (QE-IDX)  TO WS-QRY-SWAP-KCAL.
118900     MOVE  WQ-DATE     (QE-IDX)  TO WS-QRY-SWAP-DATE.
119000     MOVE  WQ-TIME     (QE-IDX)  TO WS-QRY-SWAP-TIME.
119100     MOVE  WQ-DATETIME (QE-IDX)  TO WS-QRY-SWAP-DATETIME.
119200     MOVE  WQ-ID       (QEM-IDX) TO WQ-ID   (QE-IDX).
119300     MOVE  WQ-NAME     (QEM-IDX) TO WQ-NAME (QE-IDX).
119400     MOVE  WQ-KCAL     (QEM-IDX) TO WQ-KCAL (QE-IDX).
119500     MOVE  WQ-DATE     (QEM-IDX) TO WQ-DATE (QE-IDX).
119600     MOVE  WQ-TIME     (QEM-IDX) TO WQ-TIME (QE-IDX).
119700     MOVE  WQ-DATETIME (QEM-IDX) TO WQ-DATETIME (QE-IDX).
119800     MOVE  WS-QRY-SWAP-ID        TO WQ-ID   (QEM-IDX).
119900     MOVE  WS-QRY-SWAP-NAME      TO WQ-NAME (QEM-IDX).
120000     MOVE  WS-QRY-SWAP-KCAL      TO WQ-KCAL (QEM-IDX).
120100     MOVE  WS-QRY-SWAP-DATE      TO WQ-DATE (QEM-IDX).
120200     MOVE  WS-QRY-SWAP-TIME      TO WQ-TIME (QEM-IDX).
120300     MOVE  WS-QRY-SWAP-DATETIME  TO WQ-DATETIME (QEM-IDX).
120400*
