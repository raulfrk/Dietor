000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR THE MAINTENANCE            *
000400*  TRANSACTION FILE (TRANS), DRIVES DT010 AND       *
000500*  DT030. ONE CODED LAYOUT, READ AS LINE-SEQUENTIAL, *
000600*  REDEFINED FOUR WAYS FOR THE FIELDS EACH GROUP    *
000700*  OF CODES ACTUALLY USES.                          *
000800*****************************************************
000900*  TRN-CODE VALUES -
001000*    U1 (DT010) -  CRE  CREATE CYCLE
001100*                  CLO  CLOSE CURRENT CYCLE
001200*                  ADF  ADD FOOD ENTRY     ADE  ADD EXERCISE ENTRY
001300*                  UPF  UPDATE FOOD ENTRY  UPE  UPDATE EXERCISE ENTRY
001400*                  DLF  DELETE FOOD ENTRY  DLE  DELETE EXERCISE ENTRY
001500*                  QCD  QUERY CYCLE FOR A DATE (R1.6)
001600*                  QOT  QUERY OPEN-CYCLE KCAL TOTALS (R1.7)
001700*                  QPT  QUERY PERIOD KCAL TOTALS (R1.7)
001800*                  QEF  QUERY FOOD ENTRIES FOR A PERIOD (R1.8)
001900*                  QEE  QUERY EXERCISE ENTRIES FOR A PERIOD (R1.8)
002000*    U3 (DT030) -  JAF  ADD DAY-JOURNAL FOOD ROW
002100*                  JAE  ADD DAY-JOURNAL EXERCISE ROW
002200*                  JDF  DELETE DAY-JOURNAL FOOD ROW BY ID
002300*                  JDE  DELETE DAY-JOURNAL EXERCISE ROW BY ID
002400*                  JRP  PRINT DAY-JOURNAL SUMMARY FOR A DAY
002500*
002600* 06/01/26 VBC - CREATED FOR THE DIETOR CONVERSION.
002700* 15/01/26 VBC - SPLIT THE GENERIC LAYOUT INTO THE
002800*                THREE REDEFINED VIEWS BELOW SO EACH
002900*                PROGRAM ONLY NAMES THE FIELDS IT
003000*                ACTUALLY USES.                     DT-022
003100* 02/02/26 VBC - ADDED TRN-TIME, MISSING FROM THE
003200*                FIRST CUT - ADF/ADE/UPF/UPE ALL
003300*                NEED AN ENTRY TIME AS WELL AS A
003400*                DATE TO STAMP THE ROW WITH.        DT-025
003500* 10/08/26 VBC - ADDED TRN-PERIOD-END-DATE AND THE
003600*                QUERY-VIEW BELOW SO THE FIVE QCD/
003700*                QOT/QPT/QEF/QEE CODES ABOVE CAN
003800*                CARRY A ONE- OR TWO-DATE RANGE -
003900*                CC020/CC030/CC040/CC050 IN DT010
004000*                NEEDED A TRANSACTION TO DRIVE THEM
004100*                FROM.  TOOK THE EIGHT BYTES FROM
004200*                THE TRAILING FILLER, NO OTHER
004300*                FIELD MOVED.                       DT-033
004400* 10/08/26 VBC - QRV-TIME ADDED TO THE QUERY VIEW -
004500*                R1.6 TESTS CYCLE CONTAINMENT ON A
004600*                DATETIME, NOT JUST A DATE, THE SAME
004700*                AS CYC-START-TIME/CYC-END-TIME ON
004800*                THE CYCLE RECORD ITSELF, AND QCD HAD
004900*                NOWHERE TO CARRY ONE.  TOOK THE SIX
005000*                BYTES FROM THE MIDDLE FILLER, NO
005100*                OTHER FIELD ON ANY VIEW MOVED.      DT-034
005200*
005300 01  DT-TRANS-RECORD.
005400     03  TRN-CODE              PIC X(3).
005500     03  TRN-DATE              PIC 9(8).
005600     03  TRN-TIME              PIC 9(6).
005700     03  TRN-ENTRY-ID          PIC 9(5).
005800     03  TRN-NAME              PIC X(30).
005900     03  TRN-KCAL              PIC 9(5).
006000     03  TRN-MAINT-KCAL        PIC 9(5).
006100     03  TRN-DEFICIT-GOAL      PIC S9(5).
006200     03  TRN-PERIOD-END-DATE   PIC 9(8).
006300     03  FILLER                PIC X(5).
006400*
006500 01  DT-TRANS-MAINT-VIEW  REDEFINES
006600     DT-TRANS-RECORD.
006700     03  TMV-CODE              PIC X(3).
006800     03  FILLER                PIC X(54).
006900     03  TMV-MAINT-KCAL        PIC 9(5).
007000     03  TMV-DEFICIT-GOAL      PIC S9(5).
007100     03  FILLER                PIC X(13).
007200*
007300 01  DT-TRANS-ENTRY-VIEW  REDEFINES
007400     DT-TRANS-RECORD.
007500     03  TEV-CODE              PIC X(3).
007600     03  TEV-DATE              PIC 9(8).
007700     03  TEV-TIME              PIC 9(6).
007800     03  TEV-ENTRY-ID          PIC 9(5).
007900     03  TEV-NAME              PIC X(30).
008000     03  TEV-KCAL              PIC 9(5).
008100     03  FILLER                PIC X(23).
008200*
008300 01  DT-TRANS-JOURNAL-VIEW  REDEFINES
008400     DT-TRANS-RECORD.
008500     03  TJV-CODE              PIC X(3).
008600     03  TJV-DATE              PIC 9(8).
008700     03  FILLER                PIC X(6).
008800     03  TJV-ENTRY-ID          PIC 9(5).
008900     03  TJV-NAME              PIC X(30).
009000     03  TJV-KCAL              PIC 9(5).
009100     03  FILLER                PIC X(23).
009200*
009300*                                 FOURTH VIEW - THE FIVE QUERY CODES
009400*                                 ABOVE.  QRV-DATE/QRV-TIME TOGETHER
009500*                                 ARE THE SINGLE LOOKUP DATETIME FOR
009600*                                 QCD AND THE PERIOD START DATE FOR
009700*                                 QPT/QEF/QEE (QRV-TIME UNUSED ON
009800*                                 THOSE THREE); QOT USES NEITHER.
009900 01  DT-TRANS-QUERY-VIEW  REDEFINES
010000     DT-TRANS-RECORD.
010100     03  QRV-CODE              PIC X(3).
010200     03  QRV-DATE              PIC 9(8).
010300     03  QRV-TIME              PIC 9(6).
010400     03  FILLER                PIC X(50).
010500     03  QRV-PERIOD-END-DATE   PIC 9(8).
010600     03  FILLER                PIC X(5).
010700*
