000100*****************************************************************
000200*                                                               *
000300*                  Dietor        Daily / Period Report Driver  *
000400*         Loads the cycle, food and exercise masters read-    *
000500*                  only, calls DT900 for each day's totals,    *
000600*                  formats the Daily and Period reports to     *
000700*                  RPTFILE.                                    *
000800*                                                               *
000900*****************************************************************
001000*
001100 IDENTIFICATION          DIVISION.
001200*================================
001300*
001400 PROGRAM-ID.         DT020.
001500*
001600 AUTHOR.             V B COEN.
001700 INSTALLATION.       APPLEWOOD COMPUTERS - DIETOR DIVISION.
001800 DATE-WRITTEN.       02/02/1987.
001900 DATE-COMPILED.
002000 SECURITY.           COPYRIGHT (C) 1987-2026 AND LATER, V B COEN.
002100*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002200*                    LICENSE. SEE THE FILE COPYING FOR DETAILS.
002300*
002400*    REMARKS.            DIETOR DAILY/PERIOD REPORT DRIVER.
002500*                        CALLS DT900 FOR EACH DAY'S TOTALS, LISTS
002600*                        THE DAY'S OWN FOOD/EXERCISE ENTRIES FROM
002700*                        ITS OWN READ-ONLY COPY OF THE MASTERS,
002800*                        WRITES THE FORMATTED REPORTS TO RPTFILE.
002900*
003000*    CALLED MODULES.     DT900 - STATISTICS.
003100*
003200*    FILES USED.         CYCLES.    CYCLE MASTER, IN.
003300*                        FOODENT.   FOOD ENTRY MASTER, IN.
003400*                        EXERENT.   EXERCISE ENTRY MASTER, IN.
003500*                        RPTFILE.   REPORT PRINT FILE, OUT.
003600*
003700* CHANGES.
003800* 02/02/87 VBC -     CREATED.
003900* 19/11/91 VBC - .01 PERIOD REPORT NOW SHOWS THE "SURPLUS" WORDING
004000*                    WHEN THE DEFICIT FIGURE IS NEGATIVE, TO MATCH
004100*                    THE DAILY REPORT'S OWN WORDING.
004200* 25/03/99 VBC - .02 RPTFILE IS 80 COLUMNS, NOT THE 132-COLUMN
004300*                    LANDSCAPE LAYOUT OF THE OLD PAYROLL PRINTS.
004400* 21/09/98 VBC - Y2K ALL DATE FIELDS HANDLED CONFIRMED FULL
004500*                4-DIGIT CENTURY/YEAR - NO 2-DIGIT YEAR FIELDS.
004600* 08/02/99 VBC -     FOLLOW-UP Y2K CHECK - RE-RAN THE MONTH
004700*                    PERIOD REPORT ACROSS A 29/02/2000 WINDOW,
004800*                    DAY ENUMERATION CAME OUT CORRECT.
004900* 17/05/03 VBC -     NO CHANGE - NOTED FOR THE RECORD ONLY.
005000* 11/10/07 VBC -     TIDY FOR THE GNU COBOL MIGRATION.
005100* 16/04/24 VBC -     COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
005200*                    PREVIOUS NOTICES.
005300* 06/01/26 VBC - 1.0 NEW PROGRAM FOR THE DIETOR DIVISION DAILY/
005400*                    PERIOD REPORTING WORK - PLAIN WRITE
005500*                    PARAGRAPHS, NO REPORT WRITER - RUNNING
005600*                    NARRATIVE TEXT DOES NOT FIT RW COLUMNS.
005700*                                                          DT-003
005800* 23/01/26 VBC - 1.1 ADDED THE MONTH PERIOD REPORT ALONGSIDE
005900*                    THE WEEK REPORT SO ONE RUN OF DT020
006000*                    PRODUCES BOTH, PER R2.7.              DT-027
006100* 27/01/26 VBC - 1.2 DT900 ONLY RETURNS TOTALS, NOT THE ENTRY
006200*                    LIST, SO DT020 NOW LOADS ITS OWN COPY OF
006300*                    THE MASTERS AND FINDS THE GOVERNING CYCLE
006400*                    ITSELF TO LIST THE "FOOD ENTRIES:" AND
006500*                    "EXERCISE ENTRIES:" LINES OF THE DAILY
006600*                    REPORT.                               DT-029
006700* 01/02/26 VBC -     WS-ED-DATE WAS PIC 9999/99/99 - THE PERIOD
006800*                    BREAKDOWN'S "->" DATE HEADING CAME OUT
006900*                    SLASH-SEPARATED INSTEAD OF THE DASH-SEPARATED
007000*                    FORM THE REPORT LAYOUT CALLS FOR. CHANGED TO
007100*                    PIC 9999-99-99, NO OTHER FIELD AFFECTED.
007200*                                                          DT-030
007300* 10/08/26 VBC -     RE-READ CC010/CC020/CC030 AGAINST THE
007400*                    REPORTS LAYOUT SHEET WHILE OTHER DT-0nn
007500*                    WORK WAS IN PROGRESS - NO FURTHER WORDING OR
007600*                    FIGURE DISCREPANCIES FOUND.  NOTED FOR THE
007700*                    RECORD ONLY, NO CODE CHANGED.
007800* 10/08/26 VBC - 1.3 CC020-FORMAT-BREAKDOWN'S SEPARATOR LINE WAS
007900*                    TWENTY DASHES - THE REPORTS LAYOUT SHEET
008000*                    CALLS FOR TWENTY UNDERSCORES.  BOTH MOVES
008100*                    CORRECTED, NOTHING ELSE ON THE LINE TOUCHED.
008200*                                                          DT-034
008300*
008400*************************************************************
008500* COPYRIGHT NOTICE.
008600* ****************
008700*
008800* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
008900* DIETOR SYSTEM AND ARE COPYRIGHT (C) V B COEN, 1987-2026 AND
009000* LATER.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE,
009100* SEE THE FILE COPYING FOR DETAILS.
009200*************************************************************
009300*
009400 ENVIRONMENT DIVISION.
009500*================================
009600*
009700 CONFIGURATION SECTION.
009800 SPECIAL-NAMES.
009900     C01 IS TOP-OF-FORM
010000     CLASS DT-VALID-FUNCTION IS "D" "P"
010100     UPSI-0 IS SW-TEST-MODE.
010200*
010300 INPUT-OUTPUT            SECTION.
010400 FILE-CONTROL.
010500     SELECT CYCLE-FILE    ASSIGN TO "CYCLES"
010600                          ORGANIZATION LINE SEQUENTIAL
010700                          STATUS WS-CYCLE-STATUS.
010800     SELECT FOOD-FILE     ASSIGN TO "FOODENT"
010900                          ORGANIZATION LINE SEQUENTIAL
011000                          STATUS WS-FOOD-STATUS.
011100     SELECT EXERCISE-FILE ASSIGN TO "EXERENT"
011200                          ORGANIZATION LINE SEQUENTIAL
011300                          STATUS WS-EXERCISE-STATUS.
011400     SELECT RPT-FILE      ASSIGN TO "RPTFILE"
011500                          ORGANIZATION LINE SEQUENTIAL
011600                          STATUS WS-RPT-STATUS.
011700*
011800 DATA DIVISION.
011900*================================
012000*
012100 FILE SECTION.
012200*
012300 FD  CYCLE-FILE.
012400 COPY "WSDTCYC.COB".
012500*
012600 FD  FOOD-FILE.
012700 COPY "WSDTFOD.COB".
012800*
012900 FD  EXERCISE-FILE.
013000 COPY "WSDTEXR.COB".
013100*
013200 FD  RPT-FILE.
013300 01  RPT-RECORD.
013400     03  RPT-LINE              PIC X(79).
013500     03  FILLER                PIC X(1).
013600*
013700 WORKING-STORAGE SECTION.
013800*-----------------------
013900 77  PROG-NAME               PIC X(15) VALUE "DT020 (1.2.00)".
014000*
014100 01  WS-FILE-STATUSES.
014200     03  WS-CYCLE-STATUS     PIC XX    VALUE ZERO.
014300     03  WS-FOOD-STATUS      PIC XX    VALUE ZERO.
014400     03  WS-EXERCISE-STATUS  PIC XX    VALUE ZERO.
014500     03  WS-RPT-STATUS       PIC XX    VALUE ZERO.
014600     03  FILLER              PIC X(2)  VALUE SPACES.
014700*
014800*                                 READ-ONLY COPY OF THE CYCLE MASTER -
014900*                                 NO START/END TIME HERE, UNLIKE
015000*                                 DT010'S OWN COPY, BECAUSE THE
015100*                                 REPORTS NEVER PRINT A CYCLE START
015200*                                 OR END CLOCK TIME, ONLY DATES.
015300 01  WS-CYCLE-TABLE.
015400     03  WS-CYCLE-COUNT      PIC 9(5)  COMP  VALUE ZERO.
015500     03  FILLER              PIC X(4)  VALUE SPACES.
015600     03  WS-CYC-TAB          OCCURS 500 TIMES
015700                              INDEXED BY CYC-IDX.
015800         05  WT-CYC-ID            PIC 9(5)  COMP.
015900         05  WT-CYC-STATUS        PIC X.
016000         05  WT-CYC-START-DATE    PIC 9(8)  COMP.
016100         05  WT-CYC-END-DATE      PIC 9(8)  COMP.
016200         05  WT-CYC-MAINT-KCAL    PIC 9(5)  COMP.
016300         05  WT-CYC-DEFICIT-GOAL  PIC S9(5) COMP.
016400*
016500*                                 READ-ONLY COPY OF THE FOOD MASTER -
016600*                                 WT-FOD-NAME IS CARRIED THIS TIME,
016700*                                 UNLIKE DT900'S COPY, BECAUSE CC061
016800*                                 PRINTS IT ON THE DAILY REPORT'S
016900*                                 "FOOD ENTRIES:" LINES.
017000 01  WS-FOOD-TABLE.
017100     03  WS-FOOD-COUNT       PIC 9(5)  COMP  VALUE ZERO.
017200     03  FILLER              PIC X(4)  VALUE SPACES.
017300     03  WS-FOD-TAB          OCCURS 500 TIMES
017400                              INDEXED BY FOD-IDX.
017500         05  WT-FOD-ID            PIC 9(5)  COMP.
017600         05  WT-FOD-NAME          PIC X(30).
017700         05  WT-FOD-KCAL          PIC 9(5)  COMP.
017800         05  WT-FOD-DATE          PIC 9(8)  COMP.
017900         05  WT-FOD-TIME          PIC 9(6)  COMP.
018000         05  WT-FOD-CYCLE-ID      PIC 9(5)  COMP.
018100*
018200*                                 READ-ONLY COPY OF THE EXERCISE
018300*                                 MASTER - SAME SHAPE AND SAME REASON
018400*                                 FOR CARRYING THE NAME AS THE FOOD
018500*                                 TABLE ABOVE.
018600 01  WS-EXERCISE-TABLE.
018700     03  WS-EXERCISE-COUNT   PIC 9(5)  COMP  VALUE ZERO.
018800     03  FILLER              PIC X(4)  VALUE SPACES.
018900     03  WS-EXR-TAB          OCCURS 500 TIMES
019000                              INDEXED BY EXR-IDX.
019100         05  WT-EXR-ID            PIC 9(5)  COMP.
019200         05  WT-EXR-NAME          PIC X(30).
019300         05  WT-EXR-KCAL          PIC 9(5)  COMP.
019400         05  WT-EXR-DATE          PIC 9(8)  COMP.
019500         05  WT-EXR-TIME          PIC 9(6)  COMP.
019600         05  WT-EXR-CYCLE-ID      PIC 9(5)  COMP.
019700*
019800*                                 THE "OPTIONAL FULL BREAKDOWN" OF
019900*                                 R2.6/R2.7 IS ALWAYS ON IN THIS RUN -
020000*                                 THE SWITCH IS LEFT HERE, SET TO
020100*                                 UPSI-0/SW-TEST-MODE BY A FUTURE
020200*                                 RUN, RATHER THAN HARD-CODING IT OUT.
020300 01  WS-SWITCHES.
020400     03  WS-BREAKDOWN-SW     PIC X     VALUE "Y".
020500         88  WS-BREAKDOWN-ON     VALUE "Y".
020600     03  FILLER              PIC X(3)  VALUE SPACES.
020700*
020800*                                 SYSTEM DATE - THE DAILY REPORT AND
020900*                                 BOTH PERIOD REPORTS ARE ALWAYS RUN
021000*                                 "AS OF TODAY", THERE IS NO AS-OF
021100*                                 PARAMETER ON THIS PROGRAM.
021200 01  WS-TODAY.
021300     03  WS-TODAY-DATE       PIC 9(8)  VALUE ZERO.
021400     03  WS-TODAY-DATE-R  REDEFINES
021500         WS-TODAY-DATE.
021600         05  WS-TD-YYYY          PIC 9(4).
021700         05  WS-TD-MM            PIC 9(2).
021800         05  WS-TD-DD            PIC 9(2).
021900*                                     DEBUG/DUMP VIEW ONLY - NOT
022000*                                     REFERENCED BY THE REPORT LOGIC.
022100     03  FILLER              PIC X(4)  VALUE SPACES.
022200*
022300 COPY "WSDTCAL.COB".
022400 COPY "WSDTSTA.COB".
022500*
022600*                                 THE ONE DATE THAT WALKS BACKWARD
022700*                                 THROUGH THE PERIOD AS BB020/BB030 STEP
022800*                                 DAY BY DAY VIA ZZ020-BACK-UP-DAY - NOT
022900*                                 THE SAME FIELD AS WS-TODAY-DATE ABOVE,
023000*                                 WHICH NEVER MOVES ONCE THE RUN STARTS.
023100 01  WS-WORK.
023200     03  WS-WORK-DATE        PIC 9(8)  VALUE ZERO.
023300     03  WS-CAL-DATE-R  REDEFINES
023400         WS-WORK-DATE.
023500         05  WS-CAL-YYYY         PIC 9(4).
023600         05  WS-CAL-MM           PIC 9(2).
023700         05  WS-CAL-DD           PIC 9(2).
023800*                                     YYYY/MM/DD VIEW, FOR ZZ010/ZZ020'S
023900*                                     MONTH-END AND LEAP-YEAR ARITHMETIC.
024000     03  WS-RPT-DATE         PIC 9(8)  VALUE ZERO.
024100*                                     DATE ON THE CURRENT PRINT LINE -
024200*                                     USUALLY EQUAL TO WS-WORK-DATE BUT
024300*                                     KEPT SEPARATE SO A HEADING LINE
024400*                                     CAN BE FORMATTED AHEAD OF THE BODY.
024500     03  WS-PERIOD-END-DATE  PIC 9(8)  VALUE ZERO.
024600*                                     TODAY, HELD STILL WHILE WS-WORK-
024700*                                     DATE BACKS UP TO THE PERIOD START -
024800*                                     THE PERIOD TOTALS EXCLUDE TODAY
024900*                                     PER R2.7, THIS IS THE UPPER BOUND
025000*                                     THAT TEST IS MADE AGAINST.
025100     03  WS-STEP-COUNT       PIC 9(3)  COMP  VALUE ZERO.
025200*                                     HOW MANY DAYS BB020/BB030 HAVE
025300*                                     STEPPED SO FAR - 7 FOR THE WEEK
025400*                                     REPORT, WS-EFF-DIM FOR THE MONTH.
025500     03  WS-EFF-DIM          PIC 9(2)  COMP  VALUE ZERO.
025600*                                     DAYS IN THE CURRENT CALENDAR MONTH,
025700*                                     FEBRUARY ADJUSTED BY WS-LEAP-SW.
025800     03  WS-PTR              PIC 9(3)  COMP  VALUE 1.
025900*                                     SCRATCH SUBSCRIPT, WS-DIM AND THE
026000*                                     PRINT-LINE BUILD PARAGRAPHS ONLY.
026100     03  FILLER              PIC X(4)  VALUE SPACES.
026200*
026300*                                 THE GOVERNING CYCLE FOR ONE REPORT DAY
026400*                                 - RESET AND RE-SEARCHED EVERY TIME
026500*                                 CC060-FIND-GOVERNING-CYCLE RUNS, SAME
026600*                                 "LATEST START <= DAY, STILL OPEN OR
026700*                                 COVERS THE DAY" RULE AS DT900'S OWN
026800*                                 BB017/BB019B.
026900 01  WS-GOV-WORK.
027000     03  WS-GOV-CYCLE-ID     PIC 9(5)  COMP  VALUE ZERO.
027100     03  WS-GOV-FOUND-SW     PIC X           VALUE "N".
027200         88  WS-GOV-FOUND        VALUE "Y".
027300     03  WS-LATEST-FOOD-TIME PIC 9(6)  COMP  VALUE ZERO.
027400*                                     USED ONLY TO ORDER SAME-DAY FOOD
027500*                                     ROWS ON THE DAILY LISTING - NOT A
027600*                                     GOVERNING-CYCLE FIELD, KEPT IN
027700*                                     THIS GROUP FOR WANT OF A BETTER ONE.
027800     03  FILLER              PIC X(4)  VALUE SPACES.
027900*
028000*                                 CALENDAR CONSTANTS, JAN THROUGH DEC -
028100*                                 SAME TABLE AS DT900'S OWN COPY, RESTATED
028200*                                 HERE BECAUSE DT020 DOES ITS OWN DATE
028300*                                 WALK FOR THE WEEK/MONTH REPORTS RATHER
028400*                                 THAN ASKING DT900 FOR EACH DAY IN TURN.
028500 01  WS-DAYS-IN-MONTH-TAB.
028600     03  FILLER PIC 9(2)  VALUE 31.
028700     03  FILLER PIC 9(2)  VALUE 28.
028800     03  FILLER PIC 9(2)  VALUE 31.
028900     03  FILLER PIC 9(2)  VALUE 30.
029000     03  FILLER PIC 9(2)  VALUE 31.
029100     03  FILLER PIC 9(2)  VALUE 30.
029200     03  FILLER PIC 9(2)  VALUE 31.
029300     03  FILLER PIC 9(2)  VALUE 31.
029400     03  FILLER PIC 9(2)  VALUE 30.
029500     03  FILLER PIC 9(2)  VALUE 31.
029600     03  FILLER PIC 9(2)  VALUE 30.
029700     03  FILLER PIC 9(2)  VALUE 31.
029800 01  WS-DAYS-IN-MONTH  REDEFINES WS-DAYS-IN-MONTH-TAB.
029900     03  WS-DIM               PIC 9(2)  OCCURS 12.
030000*
030100 77  WS-LEAP-SW              PIC X       VALUE "N".
030200     88  WS-LEAP-YEAR             VALUE "Y".
030300 01  WS-LEAP-WORK.
030400     03  WS-LEAP-QUOT        PIC 9(6)  COMP  VALUE ZERO.
030500     03  WS-LEAP-REM         PIC 9(4)  COMP  VALUE ZERO.
030600     03  FILLER              PIC X(4)  VALUE SPACES.
030700*
030800 01  WS-PRINT-AREAS.
030900     03  WS-ABS-DEFICIT      PIC S9(9) COMP-3 VALUE ZERO.
031000     03  WS-GOAL-DAYS        PIC 9(3)  COMP   VALUE ZERO.
031100     03  FILLER              PIC X(4)  VALUE SPACES.
031200*
031300*                                 ALL FIVE EDIT FIELDS ARE SCRATCH -
031400*                                 LOADED IMMEDIATELY BEFORE A STRING
031500*                                 AND NEVER CARRIED BETWEEN PARAGRAPHS.
031600 01  WS-EDIT-FIELDS.
031700     03  WS-ED-ID            PIC ZZZZ9      VALUE ZERO.
031800*                                     ENTRY ID, "(nnnnn)" ON THE
031900*                                     FOOD/EXERCISE LISTING LINES.
032000     03  WS-ED-KCAL5         PIC ----9(5)   VALUE ZERO.
032100*                                     SIGNED, 5-DIGIT KCAL FIGURES -
032200*                                     ENTRY KCAL AND THE DEFICIT GOAL.
032300     03  WS-ED-KCAL9         PIC ----9(9)   VALUE ZERO.
032400*                                     SIGNED, 9-DIGIT KCAL FIGURES -
032500*                                     WIDE ENOUGH FOR A PERIOD TOTAL
032600*                                     OR A NEGATIVE (SURPLUS) DEFICIT.
032700     03  WS-ED-DAYS          PIC ZZ9        VALUE ZERO.
032800*                                     DAY COUNT ON THE "EQUALS TO N
032900*                                     DAYS" PART OF THE PERIOD GOAL
033000*                                     LINES.
033100     03  WS-ED-DATE          PIC 9999-99-99 VALUE ZERO.
033200*                                     "->YYYY-MM-DD" BREAKDOWN HEADING
033300*                                     - FIXED DT-030, SEE THE CHANGES
033400*                                     BLOCK ABOVE.
033500     03  FILLER              PIC X(4)       VALUE SPACES.
033600*
033700 PROCEDURE DIVISION.
033800*================================
033900*
034000 AA000-MAIN                  SECTION.
034100***********************************
034200*
034300* ONE RUN OF THIS PROGRAM PRODUCES ALL THREE REPORTS OF THE REPORTS
034400* SECTION - DAILY, WEEK AND MONTH - IN ONE PASS OF RPTFILE, AS OF
034500* TODAY'S SYSTEM DATE.  THERE IS NO PARAMETER CARD AND NO "RUN THE
034600* DAILY REPORT ONLY" OPTION - IF ONE IS EVER WANTED, ADD A SRQ-STYLE
034700* REQUEST RECORD RATHER THAN A SWITCH ON WS-SWITCHES.
034800*
034900     ACCEPT  WS-TODAY-DATE  FROM  DATE  YYYYMMDD.
035000     PERFORM AA010-LOAD-TABLES.
035100     OPEN    OUTPUT  RPT-FILE.
035200     PERFORM BB010-REPORT-DAILY.
035300     PERFORM BB020-REPORT-WEEK.
035400     PERFORM BB030-REPORT-MONTH.
035500     CLOSE   RPT-FILE.
035600     GOBACK.
035700*
035800 AA000-EXIT.  EXIT SECTION.
035900*
036000 AA010-LOAD-TABLES           SECTION.
036100***********************************
036200*
036300* LOADS THE THREE DIET MASTERS READ-ONLY - DT020 NEVER REWRITES
036400* THEM, ONLY DT010 DOES.
036500*
036600     MOVE  ZERO  TO  WS-CYCLE-COUNT  WS-FOOD-COUNT
036700                      WS-EXERCISE-COUNT.
036800     OPEN  INPUT  CYCLE-FILE.
036900     PERFORM AA011-READ-CYCLE THRU AA011-EXIT
037000             UNTIL WS-CYCLE-STATUS = "10".
037100     CLOSE CYCLE-FILE.
037200*
037300     OPEN  INPUT  FOOD-FILE.
037400     PERFORM AA012-READ-FOOD  THRU AA012-EXIT
037500             UNTIL WS-FOOD-STATUS = "10".
037600     CLOSE FOOD-FILE.
037700*
037800     OPEN  INPUT  EXERCISE-FILE.
037900     PERFORM AA013-READ-EXR   THRU AA013-EXIT
038000             UNTIL WS-EXERCISE-STATUS = "10".
038100     CLOSE EXERCISE-FILE.
038200*
038300 AA010-EXIT.  EXIT SECTION.
038400*
038500*                                 ONE ROW PER CYCLE RECORD, IN FILE
038600*                                 ORDER.
038700 AA011-READ-CYCLE.
038800     READ  CYCLE-FILE.
038900     IF    WS-CYCLE-STATUS = "10"
039000           GO TO AA011-EXIT.
039100     SET   CYC-IDX TO WS-CYCLE-COUNT.
039200     SET   CYC-IDX UP BY 1.
039300     ADD   1 TO WS-CYCLE-COUNT.
039400     MOVE  CYC-ID            TO WT-CYC-ID (CYC-IDX).
039500     MOVE  CYC-STATUS         TO WT-CYC-STATUS (CYC-IDX).
039600     MOVE  CYC-START-DATE    TO WT-CYC-START-DATE (CYC-IDX).
039700     MOVE  CYC-END-DATE      TO WT-CYC-END-DATE (CYC-IDX).
039800     MOVE  CYC-MAINT-KCAL    TO WT-CYC-MAINT-KCAL (CYC-IDX).
039900     MOVE  CYC-DEFICIT-GOAL  TO WT-CYC-DEFICIT-GOAL (CYC-IDX).
040000 AA011-EXIT.
040100     EXIT.
040200*
040300*                                 ONE ROW PER FOOD ENTRY, NAME
040400*                                 INCLUDED THIS TIME - SEE THE REMARK
040500*                                 ON WS-FOOD-TABLE ABOVE.
040600 AA012-READ-FOOD.
040700     READ  FOOD-FILE.
040800     IF    WS-FOOD-STATUS = "10"
040900           GO TO AA012-EXIT.
041000     SET   FOD-IDX TO WS-FOOD-COUNT.
041100     SET   FOD-IDX UP BY 1.
041200     ADD   1 TO WS-FOOD-COUNT.
041300     MOVE  FOD-ID         TO WT-FOD-ID (FOD-IDX).
041400     MOVE  FOD-NAME       TO WT-FOD-NAME (FOD-IDX).
041500     MOVE  FOD-KCAL       TO WT-FOD-KCAL (FOD-IDX).
041600     MOVE  FOD-DATE       TO WT-FOD-DATE (FOD-IDX).
041700     MOVE  FOD-TIME       TO WT-FOD-TIME (FOD-IDX).
041800     MOVE  FOD-CYCLE-ID   TO WT-FOD-CYCLE-ID (FOD-IDX).
041900 AA012-EXIT.
042000     EXIT.
042100*
042200*                                 ONE ROW PER EXERCISE ENTRY.
042300 AA013-READ-EXR.
042400     READ  EXERCISE-FILE.
042500     IF    WS-EXERCISE-STATUS = "10"
042600           GO TO AA013-EXIT.
042700     SET   EXR-IDX TO WS-EXERCISE-COUNT.
042800     SET   EXR-IDX UP BY 1.
042900     ADD   1 TO WS-EXERCISE-COUNT.
043000     MOVE  EXR-ID         TO WT-EXR-ID (EXR-IDX).
043100     MOVE  EXR-NAME       TO WT-EXR-NAME (EXR-IDX).
043200     MOVE  EXR-KCAL       TO WT-EXR-KCAL (EXR-IDX).
043300     MOVE  EXR-DATE       TO WT-EXR-DATE (EXR-IDX).
043400     MOVE  EXR-TIME       TO WT-EXR-TIME (EXR-IDX).
043500     MOVE  EXR-CYCLE-ID   TO WT-EXR-CYCLE-ID (EXR-IDX).
043600 AA013-EXIT.
043700     EXIT.
043800*
043900 BB010-REPORT-DAILY           SECTION.
044000*************************************
044100*
044200* DAILY REPORT FOR TODAY, PER THE REPORTS SECTION.  CC050 CALLS DT900
044300* FOR TODAY'S DT-DAILY-STATS (R2.1-R2.5), THEN CC010 PRINTS THE
044400* MAINTENANCE/IN/OUT/DEFICIT-OR-SURPLUS LINES AND, IF WS-BREAKDOWN-ON,
044500* THE FOOD/EXERCISE ENTRY LISTING.
044600*
044700     MOVE  WS-TODAY-DATE   TO WS-RPT-DATE.
044800     PERFORM CC050-CALL-DAILY-STATS.
044900     PERFORM CC010-FORMAT-DAILY-REPORT.
045000 BB010-EXIT.
045100     EXIT SECTION.
045200*
045300 BB020-REPORT-WEEK            SECTION.
045400*************************************
045500*
045600* WEEK PERIOD REPORT - TODAY MINUS 6 THRU TODAY, R2.7.  BACKS
045700* WS-WORK-DATE UP SIX CALENDAR DAYS (ZZ020, WHICH HANDLES MONTH/YEAR
045800* ROLLOVER AND LEAP FEBRUARY) AND HANDS OFF TO THE SHARED
045900* BB015-RUN-ONE-PERIOD PARAGRAPH BELOW - THE MONTH REPORT IS THE SAME
046000* SHAPE WITH A DIFFERENT STEP COUNT.
046100*
046200     MOVE  WS-TODAY-DATE  TO WS-WORK-DATE.
046300     MOVE  6              TO WS-STEP-COUNT.
046400     PERFORM ZZ020-BACK-UP-DAY
046500             WS-STEP-COUNT TIMES.
046600     PERFORM BB015-RUN-ONE-PERIOD.
046700 BB020-EXIT.
046800     EXIT SECTION.
046900*
047000 BB030-REPORT-MONTH           SECTION.
047100*************************************
047200*
047300* MONTH PERIOD REPORT - TODAY MINUS 29 THRU TODAY, R2.7.  SEE THE
047400* REMARK ON BB020 ABOVE - 30 CALENDAR DAYS INCLUSIVE OF TODAY, NOT
047500* "THIS CALENDAR MONTH", PER THE SPEC'S OWN WORDING OF R2.7.
047600*
047700     MOVE  WS-TODAY-DATE  TO WS-WORK-DATE.
047800     MOVE  29             TO WS-STEP-COUNT.
047900     PERFORM ZZ020-BACK-UP-DAY
048000             WS-STEP-COUNT TIMES.
048100     PERFORM BB015-RUN-ONE-PERIOD.
048200 BB030-EXIT.
048300     EXIT SECTION.
048400*
048500*                                 COMMON TO BB020 AND BB030 - CALLS
048600*                                 DT900 ONCE FOR THE WHOLE PERIOD
048700*                                 (SRQ-FUNCTION "P"), THEN FORMATS THE
048800*                                 PERIOD SUMMARY LINES AND, IF
048900*                                 WS-BREAKDOWN-ON, A DAY-BY-DAY
049000*                                 BREAKDOWN BUILT BY STEPPING
049100*                                 WS-WORK-DATE FORWARD ONE DAY AT A
049200*                                 TIME AND CALLING DT900 AGAIN FOR EACH.
049300 BB015-RUN-ONE-PERIOD.
049400     MOVE  "P"            TO SRQ-FUNCTION.
049500     MOVE  WS-WORK-DATE    TO SRQ-START-DATE.
049600     MOVE  WS-TODAY-DATE   TO SRQ-END-DATE
049700                              SRQ-PROCESS-DATE.
049800     CALL  "DT900" USING WS-STATS-REQUEST
049900                         DT-DAILY-STATS
050000                         DT-PERIOD-STATS.
050100     IF    WS-BREAKDOWN-ON
050200           PERFORM CC020-FORMAT-BREAKDOWN.
050300     PERFORM CC030-FORMAT-PERIOD-SUMMARY.
050400 BB015-EXIT.
050500     EXIT.
050600*
050700 CC050-CALL-DAILY-STATS       SECTION.
050800*************************************
050900*
051000* CALLS DT900 FOR WS-RPT-DATE'S AGGREGATE TOTALS.
051100*
051200     MOVE  "D"            TO SRQ-FUNCTION.
051300     MOVE  WS-RPT-DATE    TO SRQ-START-DATE  SRQ-END-DATE
051400                              SRQ-PROCESS-DATE.
051500     CALL  "DT900" USING WS-STATS-REQUEST
051600                         DT-DAILY-STATS
051700                         DT-PERIOD-STATS.
051800 CC050-EXIT.
051900     EXIT SECTION.
052000*
052100 CC010-FORMAT-DAILY-REPORT    SECTION.
052200*************************************
052300*
052400* FORMATS ONE DAY'S REPORT FOR WS-RPT-DATE, COMBINING DT900'S
052500* TOTALS WITH THE ENTRY LISTING FOUND FROM OUR OWN TABLES.
052600*
052700     IF    DS-HAS-NO-CYCLE  OR  DS-IS-EMPTY
052800           MOVE "No in/out calories recorded for this day."
052900                TO RPT-LINE
053000           WRITE RPT-RECORD
053100           GO TO CC010-EXIT.
053200*
053300     PERFORM CC060-FIND-GOVERNING-CYCLE.
053400     MOVE  "Food entries:" TO RPT-LINE.
053500     WRITE RPT-RECORD.
053600     SET   FOD-IDX TO 1.
053700     PERFORM CC061-LIST-ONE-FOOD THRU CC061-EXIT
053800             UNTIL FOD-IDX > WS-FOOD-COUNT.
053900*
054000     SET   EXR-IDX TO 1.
054100     MOVE  "N" TO WS-GOV-FOUND-SW.
054200     PERFORM CC062-TEST-EXR-PRESENT THRU CC062-EXIT
054300             UNTIL EXR-IDX > WS-EXERCISE-COUNT.
054400     IF    WS-GOV-FOUND
054500           MOVE "Exercise entries:" TO RPT-LINE
054600           WRITE RPT-RECORD
054700           SET   EXR-IDX TO 1
054800           PERFORM CC063-LIST-ONE-EXR THRU CC063-EXIT
054900                   UNTIL EXR-IDX > WS-EXERCISE-COUNT.
055000*
055100     MOVE  DS-MAINTENANCE  TO WS-ED-KCAL9.
055200     MOVE  SPACES          TO RPT-LINE.
055300     STRING "Maintenance: " WS-ED-KCAL9
055400            DELIMITED BY SIZE INTO RPT-LINE.
055500     WRITE RPT-RECORD.
055600*
055700     MOVE  DS-KCAL-IN      TO WS-ED-KCAL9.
055800     MOVE  SPACES          TO RPT-LINE.
055900     MOVE  1               TO WS-PTR.
056000     STRING "In VS Out: " WS-ED-KCAL9 " kcal vs "
056100            DELIMITED BY SIZE INTO RPT-LINE
056200            WITH POINTER WS-PTR.
056300     MOVE  DS-KCAL-OUT     TO WS-ED-KCAL9.
056400     STRING WS-ED-KCAL9 " kcal"
056500            DELIMITED BY SIZE INTO RPT-LINE
056600            WITH POINTER WS-PTR.
056700     WRITE RPT-RECORD.
056800*
056900     MOVE  SPACES          TO RPT-LINE.
057000     IF    DS-DEFICIT NOT < ZERO
057100           MOVE  DS-DEFICIT  TO WS-ED-KCAL9
057200           STRING "Deficit: " WS-ED-KCAL9
057300                  DELIMITED BY SIZE INTO RPT-LINE
057400     ELSE
057500           COMPUTE WS-ABS-DEFICIT = ZERO - DS-DEFICIT
057600           MOVE  WS-ABS-DEFICIT  TO WS-ED-KCAL9
057700           STRING "Surplus: " WS-ED-KCAL9
057800                  DELIMITED BY SIZE INTO RPT-LINE.
057900     WRITE RPT-RECORD.
058000*
058100     MOVE  DS-DEFICIT      TO WS-ED-KCAL9.
058200     MOVE  DS-DEFICIT-GOAL TO WS-ED-KCAL5.
058300     MOVE  SPACES          TO RPT-LINE.
058400     MOVE  1               TO WS-PTR.
058500     STRING "Deficit vs Deficit Goal: " WS-ED-KCAL9 "/"
058600            DELIMITED BY SIZE INTO RPT-LINE
058700            WITH POINTER WS-PTR.
058800     STRING WS-ED-KCAL5 DELIMITED BY SIZE INTO RPT-LINE
058900            WITH POINTER WS-PTR.
059000     WRITE RPT-RECORD.
059100 CC010-EXIT.
059200     EXIT SECTION.
059300*
059400 CC060-FIND-GOVERNING-CYCLE.
059500*
059600* R2.2 - THE DAY'S GOVERNING CYCLE IS THE CYCLE OF THE LATEST
059700* FOOD ENTRY OF THE DAY, ELSE THE OPEN CYCLE. DT900 HAS ALREADY
059800* CONFIRMED A CYCLE EXISTS (DS-HAS-NO-CYCLE IS "N" HERE) SO THIS
059900* RESTATES ITS RULE RATHER THAN RE-VALIDATING IT.
060000*
060100     MOVE  "N" TO WS-GOV-FOUND-SW.
060200     MOVE  ZERO TO WS-LATEST-FOOD-TIME.
060300     SET   FOD-IDX TO 1.
060400     PERFORM CC064-TEST-LATEST-FOOD THRU CC064-EXIT
060500             UNTIL FOD-IDX > WS-FOOD-COUNT.
060600     IF    WS-GOV-FOUND
060700           GO TO CC060-EXIT.
060800     SET   CYC-IDX TO 1.
060900     PERFORM CC065-TEST-OPEN-CYCLE  THRU CC065-EXIT
061000             UNTIL CYC-IDX > WS-CYCLE-COUNT.
061100 CC060-EXIT.
061200     EXIT.
061300*
061400 CC064-TEST-LATEST-FOOD.
061500     IF    WT-FOD-DATE (FOD-IDX) = WS-RPT-DATE
061600     AND   WT-FOD-TIME (FOD-IDX) > WS-LATEST-FOOD-TIME
061700           MOVE "Y" TO WS-GOV-FOUND-SW
061800           MOVE WT-FOD-TIME (FOD-IDX)     TO WS-LATEST-FOOD-TIME
061900           MOVE WT-FOD-CYCLE-ID (FOD-IDX) TO WS-GOV-CYCLE-ID.
062000     SET   FOD-IDX UP BY 1.
062100 CC064-EXIT.
062200     EXIT.
062300*
062400 CC065-TEST-OPEN-CYCLE.
062500     IF    WT-CYC-STATUS (CYC-IDX) = "O"
062600           MOVE "Y" TO WS-GOV-FOUND-SW
062700           MOVE WT-CYC-ID (CYC-IDX) TO WS-GOV-CYCLE-ID
062800           SET  CYC-IDX TO WS-CYCLE-COUNT.
062900     SET   CYC-IDX UP BY 1.
063000 CC065-EXIT.
063100     EXIT.
063200*
063300*                                 "(ID) NAME - NNNNN KCAL" - ONE LINE
063400*                                 PER FOOD ROW OF THE GOVERNING CYCLE
063500*                                 LOGGED ON WS-RPT-DATE.
063600 CC061-LIST-ONE-FOOD.
063700     IF    WT-FOD-DATE (FOD-IDX) = WS-RPT-DATE
063800     AND   WT-FOD-CYCLE-ID (FOD-IDX) = WS-GOV-CYCLE-ID
063900           MOVE WT-FOD-ID (FOD-IDX) TO WS-ED-ID
064000           MOVE WT-FOD-KCAL (FOD-IDX) TO WS-ED-KCAL5
064100           MOVE SPACES TO RPT-LINE
064200           STRING "(" WS-ED-ID ") " WT-FOD-NAME (FOD-IDX)
064300                  " - " WS-ED-KCAL5 " kcal"
064400                  DELIMITED BY SIZE INTO RPT-LINE
064500           WRITE RPT-RECORD.
064600     SET   FOD-IDX UP BY 1.
064700 CC061-EXIT.
064800     EXIT.
064900*
065000*                                 "EXERCISE ENTRIES:" IS ONLY PRINTED
065100*                                 WHEN THE DAY ACTUALLY HAS ONE -
065200*                                 THIS SCAN JUST ANSWERS YES/NO BEFORE
065300*                                 CC063 BELOW PRINTS ANY ROWS.
065400 CC062-TEST-EXR-PRESENT.
065500     IF    WT-EXR-DATE (EXR-IDX) = WS-RPT-DATE
065600     AND   WT-EXR-CYCLE-ID (EXR-IDX) = WS-GOV-CYCLE-ID
065700           MOVE "Y" TO WS-GOV-FOUND-SW
065800           SET  EXR-IDX TO WS-EXERCISE-COUNT.
065900     SET   EXR-IDX UP BY 1.
066000 CC062-EXIT.
066100     EXIT.
066200*
066300*                                 SAME LINE SHAPE AS CC061 ABOVE, FOR
066400*                                 THE EXERCISE SIDE OF THE DAY.
066500 CC063-LIST-ONE-EXR.
066600     IF    WT-EXR-DATE (EXR-IDX) = WS-RPT-DATE
066700     AND   WT-EXR-CYCLE-ID (EXR-IDX) = WS-GOV-CYCLE-ID
066800           MOVE WT-EXR-ID (EXR-IDX) TO WS-ED-ID
066900           MOVE WT-EXR-KCAL (EXR-IDX) TO WS-ED-KCAL5
067000           MOVE SPACES TO RPT-LINE
067100           STRING "(" WS-ED-ID ") " WT-EXR-NAME (EXR-IDX)
067200                  " - " WS-ED-KCAL5 " kcal"
067300                  DELIMITED BY SIZE INTO RPT-LINE
067400           WRITE RPT-RECORD.
067500     SET   EXR-IDX UP BY 1.
067600 CC063-EXIT.
067700     EXIT.
067800*
067900 CC020-FORMAT-BREAKDOWN       SECTION.
068000*************************************
068100*
068200* ONE SEPARATOR / DATE HEADING / DAILY REPORT PER COUNTED DAY OF
068300* THE PERIOD - R2.6/R2.7, "OPTIONAL FULL BREAKDOWN".
068400*
068500     MOVE  SRQ-START-DATE  TO WS-WORK-DATE.
068600     MOVE  SRQ-END-DATE    TO WS-PERIOD-END-DATE.
068700 CC021-ONE-DAY.
068800     MOVE  "____________________" TO RPT-LINE.
068900     WRITE RPT-RECORD.
069000     MOVE  WS-WORK-DATE    TO WS-ED-DATE.
069100     MOVE  SPACES          TO RPT-LINE.
069200     STRING "->" WS-ED-DATE DELIMITED BY SIZE
069300            INTO RPT-LINE.
069400     WRITE RPT-RECORD.
069500     MOVE  WS-WORK-DATE    TO WS-RPT-DATE.
069600     PERFORM CC050-CALL-DAILY-STATS.
069700     PERFORM CC010-FORMAT-DAILY-REPORT.
069800     MOVE  "____________________" TO RPT-LINE.
069900     WRITE RPT-RECORD.
070000     IF    WS-WORK-DATE NOT = WS-PERIOD-END-DATE
070100           PERFORM ZZ010-NEXT-DAY
070200           GO TO CC021-ONE-DAY.
070300     MOVE  SPACES TO RPT-LINE.
070400     WRITE RPT-RECORD.
070500     MOVE  "Period summary:" TO RPT-LINE.
070600     WRITE RPT-RECORD.
070700 CC020-EXIT.
070800     EXIT SECTION.
070900*
071000 CC030-FORMAT-PERIOD-SUMMARY  SECTION.
071100*************************************
071200*
071300* "PERIOD SUMMARY:" FOOTER - MAINTENANCE, IN VS OUT, DEFICIT OR
071400* SURPLUS WORDING (SAME RULE AS CC010'S DAILY FIGURE), THEN THE
071500* DEFICIT-GOAL LINE TWICE - EXCLUDING AND INCLUDING TODAY - PER
071600* THE TODAY-EXCLUSION RULE R2.7 CARRIES FOR THE ACHIEVED DEFICIT
071700* ONLY, NOT FOR THE OTHER TOTALS.
071800*
071900     MOVE  PS-MAINTENANCE  TO WS-ED-KCAL9.
072000     MOVE  SPACES          TO RPT-LINE.
072100     STRING "Maintenance: " WS-ED-KCAL9
072200            DELIMITED BY SIZE INTO RPT-LINE.
072300     WRITE RPT-RECORD.
072400*
072500     MOVE  PS-KCAL-IN       TO WS-ED-KCAL9.
072600     MOVE  SPACES           TO RPT-LINE.
072700     MOVE  1                TO WS-PTR.
072800     STRING "In VS Out: " WS-ED-KCAL9 " kcal vs "
072900            DELIMITED BY SIZE INTO RPT-LINE
073000            WITH POINTER WS-PTR.
073100     MOVE  PS-KCAL-OUT      TO WS-ED-KCAL9.
073200     STRING WS-ED-KCAL9 " kcal"
073300            DELIMITED BY SIZE INTO RPT-LINE
073400            WITH POINTER WS-PTR.
073500     WRITE RPT-RECORD.
073600*
073700     MOVE  SPACES           TO RPT-LINE.
073800     IF    PS-DEFICIT NOT < ZERO
073900           MOVE  PS-DEFICIT  TO WS-ED-KCAL9
074000           STRING "Deficit: " WS-ED-KCAL9
074100                  DELIMITED BY SIZE INTO RPT-LINE
074200     ELSE
074300           COMPUTE WS-ABS-DEFICIT = ZERO - PS-DEFICIT
074400           MOVE  WS-ABS-DEFICIT  TO WS-ED-KCAL9
074500           STRING "Surplus: " WS-ED-KCAL9
074600                  DELIMITED BY SIZE INTO RPT-LINE.
074700     WRITE RPT-RECORD.
074800*
074900     SUBTRACT 1 FROM PS-DAY-COUNT GIVING WS-GOAL-DAYS.
075000     MOVE  PS-DEFICIT        TO WS-ED-KCAL9.
075100     MOVE  PS-DEFICIT-GOAL   TO WS-ED-KCAL5.
075200     MOVE  WS-GOAL-DAYS      TO WS-ED-DAYS.
075300     MOVE  SPACES            TO RPT-LINE.
075400     STRING "Deficit vs Deficit Goal: " WS-ED-KCAL9 "/"
075500            WS-ED-KCAL5 " (excluding today equals to "
075600            WS-ED-DAYS " days)"
075700            DELIMITED BY SIZE INTO RPT-LINE.
075800     WRITE RPT-RECORD.
075900*
076000     MOVE  PS-DEFICIT-INCL   TO WS-ED-KCAL9.
076100     MOVE  PS-DAY-COUNT      TO WS-ED-DAYS.
076200     MOVE  SPACES            TO RPT-LINE.
076300     STRING "Deficit vs Deficit Goal: " WS-ED-KCAL9 "/"
076400            WS-ED-KCAL5 " (including today equals to "
076500            WS-ED-DAYS " days)"
076600            DELIMITED BY SIZE INTO RPT-LINE.
076700     WRITE RPT-RECORD.
076800 CC030-EXIT.
076900     EXIT SECTION.
077000*
077100 ZZ010-NEXT-DAY                SECTION.
077200**************************************
077300*
077400* ADVANCES WS-WORK-DATE BY ONE CALENDAR DAY - SAME TABLE-DRIVEN
077500* LEAP-YEAR LOGIC AS DT900'S ZZ010, RESTATED HERE RATHER THAN
077600* SHARED SINCE DT020 OWNS ITS OWN COPY OF THE WORK FIELDS.
077700*
077800     PERFORM ZZ011-SET-LEAP-SW.
077900     MOVE  WS-DIM (WS-CAL-MM)  TO  WS-EFF-DIM.
078000     IF    WS-CAL-MM = 2 AND WS-LEAP-YEAR
078100           MOVE 29 TO WS-EFF-DIM.
078200     ADD   1  TO  WS-CAL-DD.
078300     IF    WS-CAL-DD > WS-EFF-DIM
078400           MOVE 1 TO WS-CAL-DD
078500           ADD  1 TO WS-CAL-MM
078600           IF   WS-CAL-MM > 12
078700                MOVE 1 TO WS-CAL-MM
078800                ADD  1 TO WS-CAL-YYYY
078900           END-IF
079000     END-IF.
079100 ZZ010-EXIT.
079200     EXIT SECTION.
079300*
079400 ZZ020-BACK-UP-DAY.
079500*
079600* STEPS WS-WORK-DATE BACK ONE CALENDAR DAY - USED TO COMPUTE THE
079700* WEEK/MONTH PERIOD START FROM TODAY, PERFORMED N TIMES BY THE
079800* CALLER RATHER THAN CARRYING ITS OWN COUNTER.
079900*
080000     SUBTRACT 1 FROM WS-CAL-DD.
080100     IF    WS-CAL-DD = ZERO
080200           SUBTRACT 1 FROM WS-CAL-MM
080300           IF   WS-CAL-MM = ZERO
080400                MOVE 12 TO WS-CAL-MM
080500                SUBTRACT 1 FROM WS-CAL-YYYY
080600           END-IF
080700           PERFORM ZZ011-SET-LEAP-SW
080800           MOVE WS-DIM (WS-CAL-MM) TO WS-EFF-DIM
080900           IF   WS-CAL-MM = 2 AND WS-LEAP-YEAR
081000                MOVE 29 TO WS-EFF-DIM
081100           END-IF
081200           MOVE WS-EFF-DIM TO WS-CAL-DD.
081300*
081400*                                 STANDARD DIV-4/DIV-100/DIV-400 LEAP
081500*                                 YEAR TEST, SAME AS DT900'S OWN COPY.
081600 ZZ011-SET-LEAP-SW.
081700     MOVE  "N"  TO  WS-LEAP-SW.
081800     DIVIDE WS-CAL-YYYY BY 4 GIVING WS-LEAP-QUOT
081900            REMAINDER WS-LEAP-REM.
082000     IF    WS-LEAP-REM = ZERO
082100           MOVE "Y" TO WS-LEAP-SW
082200           DIVIDE WS-CAL-YYYY BY 100 GIVING WS-LEAP-QUOT
082300                  REMAINDER WS-LEAP-REM
082400           IF  WS-LEAP-REM = ZERO
082500               MOVE "N" TO WS-LEAP-SW
082600               DIVIDE WS-CAL-YYYY BY 400 GIVING WS-LEAP-QUOT
082700                      REMAINDER WS-LEAP-REM
082800               IF WS-LEAP-REM = ZERO
082900                  MOVE "Y" TO WS-LEAP-SW
083000               END-IF
083100           END-IF
083200     END-IF.
