000100*****************************************************************
000200*                                                               *
000300*                  Dietor     Legacy Day-Journal Summarizer    *
000400*         Maintains the DAYJRNL file (the old accounts-style   *
000500*                  day journal kept alongside CYCLES/FOODENT/   *
000600*                  EXERENT) and prints its day summary report   *
000700*                  to RPTFILE.                                  *
000800*                                                               *
000900*****************************************************************
001000*
001100 IDENTIFICATION          DIVISION.
001200*================================
001300*
001400 PROGRAM-ID.         DT030.
001500*
001600 AUTHOR.             V B COEN.
001700 INSTALLATION.       APPLEWOOD COMPUTERS - DIETOR DIVISION.
001800 DATE-WRITTEN.       09/02/1987.
001900 DATE-COMPILED.
002000 SECURITY.           COPYRIGHT (C) 1987-2026 AND LATER, V B COEN.
002100*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002200*                    LICENSE. SEE THE FILE COPYING FOR DETAILS.
002300*
002400*    REMARKS.            DIETOR LEGACY DAY-JOURNAL MAINTENANCE
002500*                        AND SUMMARY. DAYJRNL PREDATES THE
002600*                        CYCLE/FOOD/EXERCISE MASTERS AND IS KEPT
002700*                        GOING FOR THE OLD "JRP" DAY-SUMMARY
002800*                        PRINT ONLY - IT DOES NOT SHARE ANY
002900*                        RECORDS WITH DT010/DT900/DT020.
003000*
003100*    CALLED MODULES.     NONE.
003200*
003300*    FILES USED.         DAYJRNL.   DAY JOURNAL MASTER, I-O.
003400*                        TRANS.     MAINTENANCE TRANSACTIONS, IN.
003500*                        RPTFILE.   REPORT PRINT FILE, OUT.
003600*
003700* CHANGES.
003800* 09/02/87 VBC -     CREATED.
003900* 14/08/93 VBC - .01 REMOVE-BY-ID NOW DROPS EVERY MATCHING ROW OF
004000*                    THE DAY/TYPE, NOT JUST THE FIRST FOUND - A
004100*                    DAY CAN END UP WITH REPEATED IDS AFTER A
004200*                    REMOVE-THEN-ADD AND BOTH MUST GO TOGETHER.
004300* 21/09/98 VBC - Y2K ALL DATE FIELDS HANDLED CONFIRMED FULL
004400*                4-DIGIT CENTURY/YEAR - NO 2-DIGIT YEAR FIELDS.
004500* 08/02/99 VBC -     FOLLOW-UP Y2K CHECK - CONFIRMED DJ-DATE
004600*                    COMPARISONS STILL WORK ACROSS THE CENTURY
004700*                    ROLL, NO CODE CHANGE NEEDED.
004800* 17/05/03 VBC -     NO CHANGE - NOTED FOR THE RECORD ONLY.
004900* 11/10/07 VBC -     TIDY FOR THE GNU COBOL MIGRATION.
005000* 16/04/24 VBC -     COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
005100*                    PREVIOUS NOTICES.
005200* 06/01/26 VBC - 1.0 NEW PROGRAM FOR THE DIETOR DIVISION LEGACY
005300*                    DAY-JOURNAL WORK - PLAIN WRITE PARAGRAPHS,
005400*                    NO REPORT WRITER - SAME TREATMENT AS
005500*                    DT020.                               DT-004
005600* 27/01/26 VBC - 1.1 ADD/REMOVE/PRINT ALL DRIVEN OFF ONE TRANS
005700*                    READ LOOP RATHER THAN THREE SEPARATE RUNS -
005800*                    MATCHES HOW DT010 DRIVES U1.         DT-030
005900* 10/08/26 VBC - 1.2 RE-READ THIS PROGRAM TOP TO BOTTOM AGAINST
006000*                    THE R3.1-R3.4 RULE SHEET DURING THE OTHER
006100*                    DT-0nn WORK. PADDED OUT THE WORKING-STORAGE
006200*                    AND PARAGRAPH REMARKS - NO LOGIC TOUCHED.
006300*                    NOTED FOR THE RECORD ONLY.
006400*
006500*************************************************************
006600* COPYRIGHT NOTICE.
006700* ****************
006800*
006900* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
007000* DIETOR SYSTEM AND ARE COPYRIGHT (C) V B COEN, 1987-2026 AND
007100* LATER.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE,
007200* SEE THE FILE COPYING FOR DETAILS.
007300*************************************************************
007400*
007500 ENVIRONMENT DIVISION.
007600*================================
007700*
007800 CONFIGURATION SECTION.
007900 SPECIAL-NAMES.
008000     C01 IS TOP-OF-FORM
008100     CLASS DT-VALID-JRN-TYPE IS "F" "E"
008200     UPSI-0 IS SW-TEST-MODE.
008300*
008400 INPUT-OUTPUT            SECTION.
008500 FILE-CONTROL.
008600     SELECT JOURNAL-FILE  ASSIGN TO "DAYJRNL"
008700                          ORGANIZATION LINE SEQUENTIAL
008800                          STATUS WS-JRN-STATUS.
008900     SELECT TRANS-FILE    ASSIGN TO "TRANS"
009000                          ORGANIZATION LINE SEQUENTIAL
009100                          STATUS WS-TRN-STATUS.
009200     SELECT RPT-FILE      ASSIGN TO "RPTFILE"
009300                          ORGANIZATION LINE SEQUENTIAL
009400                          STATUS WS-RPT-STATUS.
009500*
009600 DATA DIVISION.
009700*================================
009800*
009900 FILE SECTION.
010000*
010100 FD  JOURNAL-FILE.
010200 COPY "WSDTJRN.COB".
010300*
010400 FD  TRANS-FILE.
010500 COPY "WSDTTRN.COB".
010600*
010700 FD  RPT-FILE.
010800 01  RPT-RECORD.
010900     03  RPT-LINE              PIC X(79).
011000     03  FILLER                PIC X(1).
011100*
011200 WORKING-STORAGE SECTION.
011300*-----------------------
011400 77  PROG-NAME               PIC X(15) VALUE "DT030 (1.1.00)".
011500*
011600 01  WS-FILE-STATUSES.
011700     03  WS-JRN-STATUS       PIC XX    VALUE ZERO.
011800     03  WS-TRN-STATUS       PIC XX    VALUE ZERO.
011900     03  WS-RPT-STATUS       PIC XX    VALUE ZERO.
012000     03  FILLER              PIC X(2)  VALUE SPACES.
012100 01  WS-FILE-STATUSES-R  REDEFINES
012200     WS-FILE-STATUSES.
012300     03  WS-ALL-STATUS-TEXT  PIC X(8).
012400*
012500*                                 WHOLE-FILE WORKING COPY OF DAYJRNL -
012600*                                 DT030 LOADS IT ONCE AT AA010, MARKS
012700*                                 DELETES IN PLACE VIA WT-DJ-DELETE-SW
012800*                                 RATHER THAN SHRINKING THE TABLE, AND
012900*                                 REWRITES THE SURVIVORS AT AA030.
013000 01  WS-JOURNAL-TABLE.
013100     03  WS-JOURNAL-COUNT    PIC 9(5)  COMP  VALUE ZERO.
013200     03  FILLER              PIC X(4)  VALUE SPACES.
013300     03  WS-JRN-TAB          OCCURS 500 TIMES
013400                              INDEXED BY DJ-IDX.
013500*                                         "F" FOOD OR "E" EXERCISE -
013600*                                         THE OLD JOURNAL NEVER HAD A
013700*                                         CYCLE-OWNERSHIP FIELD, WHICH
013800*                                         IS WHY THIS PROGRAM HAS NO
013900*                                         CONCEPT OF A CYCLE AT ALL.
014000         05  WT-DJ-TYPE           PIC X.
014100*                                         ID IS SCOPED TO ONE DAY AND
014200*                                         ONE TYPE, NOT GLOBALLY UNIQUE
014300*                                         LIKE CYC-ID/FOD-ID/EXR-ID IN
014400*                                         THE NEWER MASTERS - SEE
014500*                                         CC010-COUNT-ACTIVE-ROWS BELOW.
014600         05  WT-DJ-ID             PIC 9(5)  COMP.
014700         05  WT-DJ-DATE           PIC 9(8)  COMP.
014800*                                         BLANK ON AN EXERCISE ROW -
014900*                                         SEE THE REMARK IN BB011 BELOW.
015000         05  WT-DJ-NAME           PIC X(30).
015100         05  WT-DJ-KCAL           PIC 9(5)  COMP.
015200*                                         SOFT-DELETE MARKER SET BY
015300*                                         CC020-MARK-MATCHING-ROWS AND
015400*                                         HONOURED ONLY AT AA030 REWRITE
015500*                                         TIME - A ROW REMAINS VISIBLE
015600*                                         TO THIS RUN'S OWN COUNTS/SCANS
015700*                                         UNTIL THEN, WHICH IS WHY EVERY
015800*                                         CC0nn SCAN TESTS IT EXPLICITLY.
015900         05  WT-DJ-DELETE-SW      PIC X.
016000             88  WT-DJ-DELETED        VALUE "Y".
016100*
016200*                                 THE ONE DAY/TYPE/ID A TRANS RECORD IS
016300*                                 ACTING ON - REFRESHED AT THE TOP OF
016400*                                 AA020 FOR EVERY TRANS READ.
016500 01  WS-REQUEST-AREA.
016600     03  WS-REQ-DATE         PIC 9(8)  VALUE ZERO.
016700     03  WS-REQ-DATE-R  REDEFINES
016800         WS-REQ-DATE.
016900         05  WS-REQ-YYYY         PIC 9(4).
017000         05  WS-REQ-MM           PIC 9(2).
017100         05  WS-REQ-DD           PIC 9(2).
017200*                                     USED ONLY TO FORM THE "UNRECOGNIZED
017300*                                     TRANS CODE" DISPLAY LINE IN AA020.
017400     03  WS-CNT-TYPE         PIC X     VALUE SPACE.
017500*                                     "F"/"E" PASSED TO CC010/CC020 SO
017600*                                     ONE PAIR OF SHARED PARAGRAPHS
017700*                                     SERVES BOTH ROW TYPES.
017800     03  WS-NEW-ID           PIC 9(5)  COMP  VALUE ZERO.
017900*                                     NEXT ID FOR A JAF/JAE ADD, SET BY
018000*                                     CC010-COUNT-ACTIVE-ROWS.
018100     03  FILLER              PIC X(3)  VALUE SPACES.
018200*
018300*                                 DATE HEADING FOR THE JRP DAY-SUMMARY
018400*                                 PRINT - KEPT SEPARATE FROM
018500*                                 WS-REQUEST-AREA SO A FUTURE CHANGE TO
018600*                                 ONE DOES NOT RISK THE OTHER.
018700 01  WS-HDR-AREA.
018800     03  WS-HDR-DATE         PIC 9(8)  VALUE ZERO.
018900     03  WS-HDR-DATE-R  REDEFINES
019000         WS-HDR-DATE.
019100         05  WS-HDR-YYYY         PIC 9(4).
019200         05  WS-HDR-MM           PIC 9(2).
019300         05  WS-HDR-DD           PIC 9(2).
019400     03  FILLER              PIC X(4)  VALUE SPACES.
019500*
019600*                                 ONE DAY'S ACTIVE FOOD ROWS ONLY,
019700*                                 BUILT FRESH BY CC030 EVERY TIME
019800*                                 BB030-DAY-SUMMARY RUNS - NOT THE SAME
019900*                                 TABLE AS WS-JOURNAL-TABLE ABOVE, WHICH
020000*                                 HOLDS EVERY DAY IN THE FILE.
020100 01  WS-DAY-FOOD-TABLE.
020200     03  WS-DAY-FOOD-COUNT   PIC 9(3)  COMP  VALUE ZERO.
020300     03  FILLER              PIC X(4)  VALUE SPACES.
020400     03  WS-DAY-FOOD-TAB     OCCURS 500 TIMES
020500                              INDEXED BY DF-IDX DF2-IDX DFM-IDX.
020600         05  WF-ID                PIC 9(5)  COMP.
020700         05  WF-NAME              PIC X(30).
020800         05  WF-KCAL              PIC 9(5)  COMP.
020900*
021000*                                 SAME TREATMENT AS WS-DAY-FOOD-TABLE
021100*                                 ABOVE FOR THE EXERCISE SIDE OF THE
021200*                                 DAY - NO WE-NAME, EXERCISE ROWS NEVER
021300*                                 CARRIED ONE.
021400 01  WS-DAY-EXR-TABLE.
021500     03  WS-DAY-EXR-COUNT    PIC 9(3)  COMP  VALUE ZERO.
021600     03  FILLER              PIC X(4)  VALUE SPACES.
021700     03  WS-DAY-EXR-TAB       OCCURS 500 TIMES
021800                              INDEXED BY DE-IDX DE2-IDX DEM-IDX.
021900         05  WE-ID                PIC 9(5)  COMP.
022000         05  WE-KCAL              PIC 9(5)  COMP.
022100*
022200*                                 HOLD AREA FOR CC041/CC051'S SELECTION-
022300*                                 SORT SWAPS - ONE SHARED GROUP FOR BOTH
022400*                                 THE FOOD AND EXERCISE SORTS SINCE THEY
022500*                                 NEVER RUN AT THE SAME TIME.
022600 01  WS-SORT-SWAP.
022700     03  WS-SWAP-ID          PIC 9(5)  COMP  VALUE ZERO.
022800     03  WS-SWAP-NAME        PIC X(30)       VALUE SPACES.
022900     03  WS-SWAP-KCAL        PIC 9(5)  COMP  VALUE ZERO.
023000     03  FILLER              PIC X(4)        VALUE SPACES.
023100*
023200*                                 R3.3'S SIGNED NET FIGURE - FOOD MINUS
023300*                                 EXERCISE FOR THE ONE DAY, NOT A
023400*                                 RUNNING OR PERIOD TOTAL - THIS
023500*                                 PROGRAM NEVER LOOKS AT ANY OTHER DAY.
023600 01  WS-NET-TOTALS.
023700     03  WS-FOOD-SUM         PIC 9(8)  COMP  VALUE ZERO.
023800     03  WS-EXR-SUM          PIC 9(8)  COMP  VALUE ZERO.
023900     03  WS-NET-TOTAL        PIC S9(9) COMP  VALUE ZERO.
024000     03  FILLER              PIC X(4)        VALUE SPACES.
024100*
024200*                                 ALL FOUR EDIT FIELDS ARE SCRATCH,
024300*                                 LOADED IMMEDIATELY AHEAD OF A STRING
024400*                                 AND NEVER CARRIED BETWEEN PARAGRAPHS -
024500*                                 SAME HOUSE RULE AS DT020/DT900.
024600 01  WS-EDIT-FIELDS.
024700     03  WS-ED-ID            PIC ZZZZ9      VALUE ZERO.
024800     03  WS-ED-KCAL5         PIC ZZZZ9      VALUE ZERO.
024900     03  WS-ED-NET           PIC ----9(9)   VALUE ZERO.
025000     03  FILLER              PIC X(4)       VALUE SPACES.
025100*
025200 PROCEDURE DIVISION.
025300*================================
025400*
025500 AA000-MAIN                  SECTION.
025600***********************************
025700*
025800* ONE PASS OF TRANS DRIVES EVERY JAF/JAE/JDF/JDE/JRP FOR THIS RUN -
025900* SAME SHAPE AS DT010'S AA020, BUT AGAINST THE OLD DAYJRNL FILE
026000* INSTEAD OF THE CYCLE/FOOD/EXERCISE MASTERS.
026100*
026200     OPEN    INPUT   JOURNAL-FILE.
026300     PERFORM AA010-LOAD-JOURNAL.
026400     CLOSE   JOURNAL-FILE.
026500     OPEN    INPUT   TRANS-FILE.
026600     OPEN    OUTPUT  RPT-FILE.
026700     PERFORM AA020-PROCESS-TRANS
026800             UNTIL WS-TRN-STATUS = "10".
026900     CLOSE   TRANS-FILE  RPT-FILE.
027000     PERFORM AA030-REWRITE-JOURNAL.
027100     GOBACK.
027200*
027300 AA000-EXIT.  EXIT SECTION.
027400*
027500 AA010-LOAD-JOURNAL           SECTION.
027600*************************************
027700*
027800* WHOLE FILE INTO WS-JRN-TAB, ONE ROW PER RECORD, IN FILE ORDER -
027900* THE FILE IS NEVER SORTED ON DISK SO FILE ORDER IS NOT DATE ORDER.
028000*
028100     MOVE  ZERO  TO  WS-JOURNAL-COUNT.
028200     PERFORM AA011-READ-ONE-ROW THRU AA011-EXIT
028300             UNTIL WS-JRN-STATUS = "10".
028400 AA010-EXIT.
028500     EXIT SECTION.
028600*
028700*                                 WT-DJ-DELETE-SW STARTS "N" ON EVERY
028800*                                 ROW READ IN - THE FLAG ONLY EVER
028900*                                 LIVES IN THE WORKING TABLE, NEVER ON
029000*                                 DISK, SO THERE IS NO STALE-FLAG RISK
029100*                                 FROM A PRIOR RUN'S RECORD.
029200 AA011-READ-ONE-ROW.
029300     READ  JOURNAL-FILE.
029400     IF    WS-JRN-STATUS = "10"
029500           GO TO AA011-EXIT.
029600     SET   DJ-IDX TO WS-JOURNAL-COUNT.
029700     SET   DJ-IDX UP BY 1.
029800     ADD   1 TO WS-JOURNAL-COUNT.
029900     MOVE  DJ-TYPE       TO WT-DJ-TYPE (DJ-IDX).
030000     MOVE  DJ-ID         TO WT-DJ-ID (DJ-IDX).
030100     MOVE  DJ-DATE       TO WT-DJ-DATE (DJ-IDX).
030200     MOVE  DJ-NAME       TO WT-DJ-NAME (DJ-IDX).
030300     MOVE  DJ-KCAL       TO WT-DJ-KCAL (DJ-IDX).
030400     MOVE  "N"           TO WT-DJ-DELETE-SW (DJ-IDX).
030500 AA011-EXIT.
030600     EXIT.
030700*
030800 AA020-PROCESS-TRANS          SECTION.
030900*************************************
031000*
031100* DISPATCHES ONE TRANS RECORD BY ITS JAF/JAE/JDF/JDE/JRP CODE - THE
031200* SAME FIVE CODES SPEC'S U3 BATCH FLOW NAMES, READ THROUGH TO EOF.
031300* ANY OTHER CODE ON THIS FILE BELONGS TO DT010 AND IS IGNORED HERE
031400* EXCEPT FOR THE DISPLAY, WHICH IS FOR THE OPERATOR'S BENEFIT ONLY.
031500*
031600     READ  TRANS-FILE.
031700     IF    WS-TRN-STATUS = "10"
031800           GO TO AA020-EXIT.
031900     MOVE  TJV-DATE  TO WS-REQ-DATE.
032000     EVALUATE  TJV-CODE
032100         WHEN  "JAF"
032200               PERFORM BB010-ADD-FOOD-ROW
032300         WHEN  "JAE"
032400               PERFORM BB011-ADD-EXERCISE-ROW
032500         WHEN  "JDF"
032600               PERFORM BB020-REMOVE-FOOD-ROWS
032700         WHEN  "JDE"
032800               PERFORM BB021-REMOVE-EXERCISE-ROWS
032900         WHEN  "JRP"
033000               PERFORM BB030-DAY-SUMMARY
033100         WHEN  OTHER
033200               DISPLAY "DT030 UNRECOGNIZED TRANS CODE " TJV-CODE
033300                       " ON " WS-REQ-YYYY "/" WS-REQ-MM "/"
033400                       WS-REQ-DD
033500     END-EVALUATE.
033600 AA020-EXIT.
033700     EXIT SECTION.
033800*
033900 AA030-REWRITE-JOURNAL        SECTION.
034000*************************************
034100*
034200* THE TABLE IS REWRITTEN WHOLE - SOFT-DELETED ROWS (MARKED BY
034300* BB020/BB021) ARE SKIPPED, MATCHING DT010'S OWN MASTER-REWRITE
034400* IDIOM FOR THE CYCLE/FOOD/EXERCISE FILES.
034500*
034600     OPEN    OUTPUT  JOURNAL-FILE.
034700     SET     DJ-IDX TO 1.
034800     PERFORM AA031-WRITE-ONE-ROW THRU AA031-EXIT
034900             UNTIL DJ-IDX > WS-JOURNAL-COUNT.
035000     CLOSE   JOURNAL-FILE.
035100 AA030-EXIT.
035200     EXIT SECTION.
035300*
035400*                                 A DELETED ROW IS SIMPLY NOT WRITTEN -
035500*                                 THE REWRITTEN FILE HAS NO TOMBSTONE
035600*                                 RECORDS AND NO GAP IN SEQUENCE, SINCE
035700*                                 THIS FILE HAS NO RECORD-SEQUENCE
035800*                                 MEANING TO PRESERVE IN THE FIRST PLACE.
035900 AA031-WRITE-ONE-ROW.
036000     IF    NOT WT-DJ-DELETED (DJ-IDX)
036100           MOVE  WT-DJ-TYPE (DJ-IDX) TO DJ-TYPE
036200           MOVE  WT-DJ-ID   (DJ-IDX) TO DJ-ID
036300           MOVE  WT-DJ-DATE (DJ-IDX) TO DJ-DATE
036400           MOVE  WT-DJ-NAME (DJ-IDX) TO DJ-NAME
036500           MOVE  WT-DJ-KCAL (DJ-IDX) TO DJ-KCAL
036600           WRITE DT-JOURNAL-RECORD.
036700     SET   DJ-IDX UP BY 1.
036800 AA031-EXIT.
036900     EXIT.
037000*
037100 BB010-ADD-FOOD-ROW            SECTION.
037200**************************************
037300*
037400* R3.1 - NEW ID = COUNT OF ROWS ALREADY ACTIVE FOR THIS DAY/TYPE.
037500*
037600     MOVE  "F" TO WS-CNT-TYPE.
037700     PERFORM CC010-COUNT-ACTIVE-ROWS.
037800     SET   DJ-IDX TO WS-JOURNAL-COUNT.
037900     SET   DJ-IDX UP BY 1.
038000     ADD   1 TO WS-JOURNAL-COUNT.
038100     MOVE  "F"            TO WT-DJ-TYPE (DJ-IDX).
038200     MOVE  WS-NEW-ID       TO WT-DJ-ID (DJ-IDX).
038300     MOVE  WS-REQ-DATE     TO WT-DJ-DATE (DJ-IDX).
038400     MOVE  TJV-NAME        TO WT-DJ-NAME (DJ-IDX).
038500     MOVE  TJV-KCAL        TO WT-DJ-KCAL (DJ-IDX).
038600     MOVE  "N"             TO WT-DJ-DELETE-SW (DJ-IDX).
038700 BB010-EXIT.
038800     EXIT SECTION.
038900*
039000 BB011-ADD-EXERCISE-ROW        SECTION.
039100**************************************
039200*
039300* SAME R3.1 ID RULE AS BB010 ABOVE, EXERCISE SIDE.
039400*
039500     MOVE  "E" TO WS-CNT-TYPE.
039600     PERFORM CC010-COUNT-ACTIVE-ROWS.
039700     SET   DJ-IDX TO WS-JOURNAL-COUNT.
039800     SET   DJ-IDX UP BY 1.
039900     ADD   1 TO WS-JOURNAL-COUNT.
040000     MOVE  "E"            TO WT-DJ-TYPE (DJ-IDX).
040100     MOVE  WS-NEW-ID       TO WT-DJ-ID (DJ-IDX).
040200     MOVE  WS-REQ-DATE     TO WT-DJ-DATE (DJ-IDX).
040300*                               NO NAME ON AN EXERCISE ROW.
040400     MOVE  SPACES          TO WT-DJ-NAME (DJ-IDX).
040500     MOVE  TJV-KCAL        TO WT-DJ-KCAL (DJ-IDX).
040600     MOVE  "N"             TO WT-DJ-DELETE-SW (DJ-IDX).
040700 BB011-EXIT.
040800     EXIT SECTION.
040900*
041000 BB020-REMOVE-FOOD-ROWS        SECTION.
041100**************************************
041200*
041300* R3.4 - EVERY MATCHING ROW GOES, NOT JUST THE FIRST.
041400*
041500     MOVE  "F" TO WS-CNT-TYPE.
041600     PERFORM CC020-MARK-MATCHING-ROWS.
041700 BB020-EXIT.
041800     EXIT SECTION.
041900*
042000 BB021-REMOVE-EXERCISE-ROWS    SECTION.
042100**************************************
042200*
042300* SAME R3.4 REMOVE-ALL-MATCHING RULE AS BB020 ABOVE, EXERCISE SIDE.
042400*
042500     MOVE  "E" TO WS-CNT-TYPE.
042600     PERFORM CC020-MARK-MATCHING-ROWS.
042700 BB021-EXIT.
042800     EXIT SECTION.
042900*
043000 BB030-DAY-SUMMARY             SECTION.
043100**************************************
043200*
043300* R3.2/R3.3 - LISTS EACH TYPE ASCENDING BY KCAL, THEN THE SIGNED
043400* NET TOTAL. AN EMPTY DAY GETS THE ONE-LINE "NO ENTRIES." FORM.
043500*
043600     MOVE  ZERO  TO  WS-FOOD-SUM  WS-EXR-SUM.
043700     PERFORM CC030-BUILD-DAY-FOOD.
043800     PERFORM CC032-BUILD-DAY-EXR.
043900     IF    WS-DAY-FOOD-COUNT = ZERO AND WS-DAY-EXR-COUNT = ZERO
044000           MOVE  "No entries." TO RPT-LINE
044100           WRITE RPT-RECORD
044200           GO TO BB030-EXIT.
044300*
044400*                                 THE DAY'S OWN DATE IS THE HEADER -
044500*                                 ALL ROWS JUST BUILT SHARE IT.
044600     MOVE  WS-REQ-DATE  TO WS-HDR-DATE.
044700     MOVE  SPACES       TO RPT-LINE.
044800     STRING WS-HDR-YYYY  WS-HDR-MM  WS-HDR-DD
044900            DELIMITED BY SIZE INTO RPT-LINE.
045000     WRITE RPT-RECORD.
045100*
045200     PERFORM CC040-SORT-FOOD.
045300     MOVE  "Food:" TO RPT-LINE.
045400     WRITE RPT-RECORD.
045500     PERFORM CC060-PRINT-FOOD-ROWS.
045600*
045700     PERFORM CC050-SORT-EXR.
045800     MOVE  "Exercise:" TO RPT-LINE.
045900     WRITE RPT-RECORD.
046000     PERFORM CC070-PRINT-EXR-ROWS.
046100*
046200     COMPUTE WS-NET-TOTAL = WS-FOOD-SUM - WS-EXR-SUM.
046300     MOVE  WS-NET-TOTAL  TO WS-ED-NET.
046400     MOVE  SPACES        TO RPT-LINE.
046500     STRING "Total: " WS-ED-NET DELIMITED BY SIZE INTO RPT-LINE.
046600     WRITE RPT-RECORD.
046700 BB030-EXIT.
046800     EXIT SECTION.
046900*
047000*                                 WS-NEW-ID COMES OUT AS THE COUNT OF
047100*                                 ROWS ALREADY ACTIVE, NOT A HIGH-ID-
047200*                                 PLUS-ONE - A PRIOR REMOVE CAN LEAVE A
047300*                                 GAP IN THE ID SEQUENCE FOR THE DAY/
047400*                                 TYPE, AND THIS RULE (R3.1) DOES NOT
047500*                                 FILL IT BACK IN.
047600 CC010-COUNT-ACTIVE-ROWS       SECTION.
047700**************************************
047800     MOVE  ZERO  TO  WS-NEW-ID.
047900     SET   DJ-IDX TO 1.
048000     PERFORM CC011-TEST-ONE-ROW THRU CC011-EXIT
048100             UNTIL DJ-IDX > WS-JOURNAL-COUNT.
048200 CC010-EXIT.
048300     EXIT SECTION.
048400*
048500 CC011-TEST-ONE-ROW.
048600     IF    WT-DJ-DATE (DJ-IDX) = WS-REQ-DATE
048700     AND   WT-DJ-TYPE (DJ-IDX) = WS-CNT-TYPE
048800     AND   NOT WT-DJ-DELETED (DJ-IDX)
048900           ADD 1 TO WS-NEW-ID.
049000     SET   DJ-IDX UP BY 1.
049100 CC011-EXIT.
049200     EXIT.
049300*
049400*                                 MARKS EVERY ROW OF THE DAY/TYPE/ID,
049500*                                 NOT JUST THE FIRST FOUND - FIXED
049600*                                 14/08/93, SEE THE CHANGES BLOCK.
049700 CC020-MARK-MATCHING-ROWS      SECTION.
049800**************************************
049900     SET   DJ-IDX TO 1.
050000     PERFORM CC021-TEST-ONE-MATCH THRU CC021-EXIT
050100             UNTIL DJ-IDX > WS-JOURNAL-COUNT.
050200 CC020-EXIT.
050300     EXIT SECTION.
050400*
050500 CC021-TEST-ONE-MATCH.
050600     IF    WT-DJ-DATE (DJ-IDX) = WS-REQ-DATE
050700     AND   WT-DJ-TYPE (DJ-IDX) = WS-CNT-TYPE
050800     AND   WT-DJ-ID   (DJ-IDX) = TJV-ENTRY-ID
050900           MOVE "Y" TO WT-DJ-DELETE-SW (DJ-IDX).
051000     SET   DJ-IDX UP BY 1.
051100 CC021-EXIT.
051200     EXIT.
051300*
051400*                                 COLLECTS THIS DAY'S ACTIVE FOOD ROWS
051500*                                 INTO WS-DAY-FOOD-TAB AND TOTALS THEM
051600*                                 INTO WS-FOOD-SUM IN THE SAME PASS -
051700*                                 UNSORTED UNTIL CC040 RUNS.
051800 CC030-BUILD-DAY-FOOD          SECTION.
051900**************************************
052000     MOVE  ZERO  TO  WS-DAY-FOOD-COUNT.
052100     SET   DJ-IDX TO 1.
052200     PERFORM CC031-TEST-ONE-FOOD THRU CC031-EXIT
052300             UNTIL DJ-IDX > WS-JOURNAL-COUNT.
052400 CC030-EXIT.
052500     EXIT SECTION.
052600*
052700 CC031-TEST-ONE-FOOD.
052800     IF    WT-DJ-DATE (DJ-IDX) = WS-REQ-DATE
052900     AND   WT-DJ-TYPE (DJ-IDX) = "F"
053000     AND   NOT WT-DJ-DELETED (DJ-IDX)
053100           ADD  1  TO WS-DAY-FOOD-COUNT
053200           SET  DF-IDX TO WS-DAY-FOOD-COUNT
053300           MOVE WT-DJ-ID   (DJ-IDX) TO WF-ID (DF-IDX)
053400           MOVE WT-DJ-NAME (DJ-IDX) TO WF-NAME (DF-IDX)
053500           MOVE WT-DJ-KCAL (DJ-IDX) TO WF-KCAL (DF-IDX)
053600           ADD  WT-DJ-KCAL (DJ-IDX) TO WS-FOOD-SUM.
053700     SET   DJ-IDX UP BY 1.
053800 CC031-EXIT.
053900     EXIT.
054000*
054100*                                 SAME TREATMENT AS CC030 ABOVE FOR
054200*                                 THE EXERCISE SIDE OF THE DAY.
054300 CC032-BUILD-DAY-EXR           SECTION.
054400**************************************
054500     MOVE  ZERO  TO  WS-DAY-EXR-COUNT.
054600     SET   DJ-IDX TO 1.
054700     PERFORM CC033-TEST-ONE-EXR THRU CC033-EXIT
054800             UNTIL DJ-IDX > WS-JOURNAL-COUNT.
054900 CC032-EXIT.
055000     EXIT SECTION.
055100*
055200 CC033-TEST-ONE-EXR.
055300     IF    WT-DJ-DATE (DJ-IDX) = WS-REQ-DATE
055400     AND   WT-DJ-TYPE (DJ-IDX) = "E"
055500     AND   NOT WT-DJ-DELETED (DJ-IDX)
055600           ADD  1  TO WS-DAY-EXR-COUNT
055700           SET  DE-IDX TO WS-DAY-EXR-COUNT
055800           MOVE WT-DJ-ID   (DJ-IDX) TO WE-ID (DE-IDX)
055900           MOVE WT-DJ-KCAL (DJ-IDX) TO WE-KCAL (DE-IDX)
056000           ADD  WT-DJ-KCAL (DJ-IDX) TO WS-EXR-SUM.
056100     SET   DJ-IDX UP BY 1.
056200 CC033-EXIT.
056300     EXIT.
056400*
056500 CC040-SORT-FOOD               SECTION.
056600**************************************
056700*
056800* PLAIN SELECTION SORT, ASCENDING BY KCAL - THE TABLE IS AT MOST
056900* A DAY'S WORTH OF ROWS SO THE N-SQUARED COST NEVER MATTERS.
057000*
057100     IF    WS-DAY-FOOD-COUNT < 2
057200           GO TO CC040-EXIT.
057300     SET   DF-IDX TO 1.
057400 CC040-OUTER.
057500     IF    DF-IDX NOT < WS-DAY-FOOD-COUNT
057600           GO TO CC040-EXIT.
057700     SET   DFM-IDX TO DF-IDX.
057800     SET   DF2-IDX TO DF-IDX.
057900     SET   DF2-IDX UP BY 1.
058000 CC040-INNER.
058100     IF    DF2-IDX > WS-DAY-FOOD-COUNT
058200           GO TO CC040-INNER-DONE.
058300     IF    WF-KCAL (DF2-IDX) < WF-KCAL (DFM-IDX)
058400           SET  DFM-IDX TO DF2-IDX.
058500     SET   DF2-IDX UP BY 1.
058600     GO TO CC040-INNER.
058700 CC040-INNER-DONE.
058800     IF    DFM-IDX NOT = DF-IDX
058900           PERFORM CC041-SWAP-FOOD.
059000     SET   DF-IDX UP BY 1.
059100     GO TO CC040-OUTER.
059200 CC040-EXIT.
059300     EXIT SECTION.
059400*
059500*                                 CC040-INNER HAS ALREADY FOUND THE
059600*                                 SMALLEST REMAINING KCAL AT DFM-IDX -
059700*                                 THIS JUST SWAPS IT INTO PLACE AT
059800*                                 DF-IDX USING WS-SORT-SWAP AS THE
059900*                                 THIRD HAND.
060000 CC041-SWAP-FOOD.
060100     MOVE  WF-ID   (DF-IDX)  TO WS-SWAP-ID.
060200     MOVE  WF-NAME (DF-IDX)  TO WS-SWAP-NAME.
060300     MOVE  WF-KCAL (DF-IDX)  TO WS-SWAP-KCAL.
060400     MOVE  WF-ID   (DFM-IDX) TO WF-ID (DF-IDX).
060500     MOVE  WF-NAME (DFM-IDX) TO WF-NAME (DF-IDX).
060600     MOVE  WF-KCAL (DFM-IDX) TO WF-KCAL (DF-IDX).
060700     MOVE  WS-SWAP-ID        TO WF-ID (DFM-IDX).
060800     MOVE  WS-SWAP-NAME      TO WF-NAME (DFM-IDX).
060900     MOVE  WS-SWAP-KCAL      TO WF-KCAL (DFM-IDX).
061000 CC041-EXIT.
061100     EXIT.
061200*
061300*                                 SAME SELECTION SORT AS CC040 ABOVE,
061400*                                 EXERCISE SIDE - NO NAME FIELD TO
061500*                                 SWAP, SEE WE-ID/WE-KCAL ONLY.
061600 CC050-SORT-EXR                SECTION.
061700**************************************
061800     IF    WS-DAY-EXR-COUNT < 2
061900           GO TO CC050-EXIT.
062000     SET   DE-IDX TO 1.
062100 CC050-OUTER.
062200     IF    DE-IDX NOT < WS-DAY-EXR-COUNT
062300           GO TO CC050-EXIT.
062400     SET   DEM-IDX TO DE-IDX.
062500     SET   DE2-IDX TO DE-IDX.
062600     SET   DE2-IDX UP BY 1.
062700 CC050-INNER.
062800     IF    DE2-IDX > WS-DAY-EXR-COUNT
062900           GO TO CC050-INNER-DONE.
063000     IF    WE-KCAL (DE2-IDX) < WE-KCAL (DEM-IDX)
063100           SET  DEM-IDX TO DE2-IDX.
063200     SET   DE2-IDX UP BY 1.
063300     GO TO CC050-INNER.
063400 CC050-INNER-DONE.
063500     IF    DEM-IDX NOT = DE-IDX
063600           PERFORM CC051-SWAP-EXR.
063700     SET   DE-IDX UP BY 1.
063800     GO TO CC050-OUTER.
063900 CC050-EXIT.
064000     EXIT SECTION.
064100*
064200 CC051-SWAP-EXR.
064300     MOVE  WE-ID   (DE-IDX)  TO WS-SWAP-ID.
064400     MOVE  WE-KCAL (DE-IDX)  TO WS-SWAP-KCAL.
064500     MOVE  WE-ID   (DEM-IDX) TO WE-ID (DE-IDX).
064600     MOVE  WE-KCAL (DEM-IDX) TO WE-KCAL (DE-IDX).
064700     MOVE  WS-SWAP-ID        TO WE-ID (DEM-IDX).
064800     MOVE  WS-SWAP-KCAL      TO WE-KCAL (DEM-IDX).
064900 CC051-EXIT.
065000     EXIT.
065100*
065200*                                 PRINTS THE FOOD LIST IN WHATEVER
065300*                                 ORDER CC040 LEFT THE TABLE - ASCENDING
065400*                                 BY KCAL, PER R3.2.
065500 CC060-PRINT-FOOD-ROWS         SECTION.
065600**************************************
065700     SET   DF-IDX TO 1.
065800     PERFORM CC061-PRINT-ONE-FOOD THRU CC061-EXIT
065900             UNTIL DF-IDX > WS-DAY-FOOD-COUNT.
066000 CC060-EXIT.
066100     EXIT SECTION.
066200*
066300*                                 "[ID] - NAME: NNNNNkcal" LINE SHAPE.
066400 CC061-PRINT-ONE-FOOD.
066500     MOVE  WF-ID   (DF-IDX)  TO WS-ED-ID.
066600     MOVE  WF-KCAL (DF-IDX)  TO WS-ED-KCAL5.
066700     MOVE  SPACES TO RPT-LINE.
066800     STRING "[" WS-ED-ID "] - " WF-NAME (DF-IDX) ": "
066900            WS-ED-KCAL5 "kcal"
067000            DELIMITED BY SIZE INTO RPT-LINE.
067100     WRITE  RPT-RECORD.
067200     SET   DF-IDX UP BY 1.
067300 CC061-EXIT.
067400     EXIT.
067500*
067600*                                 SAME TREATMENT AS CC060 ABOVE FOR
067700*                                 THE EXERCISE LIST.
067800 CC070-PRINT-EXR-ROWS          SECTION.
067900**************************************
068000     SET   DE-IDX TO 1.
068100     PERFORM CC071-PRINT-ONE-EXR THRU CC071-EXIT
068200             UNTIL DE-IDX > WS-DAY-EXR-COUNT.
068300 CC070-EXIT.
068400     EXIT SECTION.
068500*
068600*                                 "[ID] - NNNNNkcal" - NO NAME, SEE THE
068700*                                 REMARK ON WT-DJ-NAME ABOVE.
068800 CC071-PRINT-ONE-EXR.
068900     MOVE  WE-ID   (DE-IDX)  TO WS-ED-ID.
069000     MOVE  WE-KCAL (DE-IDX)  TO WS-ED-KCAL5.
069100     MOVE  SPACES TO RPT-LINE.
069200     STRING "[" WS-ED-ID "] - " WS-ED-KCAL5 "kcal"
069300            DELIMITED BY SIZE INTO RPT-LINE.
069400     WRITE  RPT-RECORD.
069500     SET   DE-IDX UP BY 1.
069600 CC071-EXIT.
069700     EXIT.
