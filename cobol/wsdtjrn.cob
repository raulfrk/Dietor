000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR THE LEGACY DAY JOURNAL     *
000400*           FILE (DAYJRNL)                          *
000500*     KEY = DJ-DATE + DJ-TYPE + DJ-ID, NOT UNIQUE    *
000600*     ACROSS REMOVES - IDS ARE NEVER RENUMBERED.     *
000700*****************************************************
000800*  FILE SIZE 49 BYTES, PADDED TO 54 BY FILLER.
000900*
001000* 04/01/26 VBC - CREATED FOR THE DIETOR CONVERSION,
001100*                FROM THE OLD ACCOUNTS RECORD LAYOUT.
001200* 13/01/26 VBC - ADDED 88-LEVELS FOR DJ-TYPE SO THE
001300*                FOOD/EXERCISE TESTS READ PLAINLY.  DT-017
001400*
001500 01  DT-JOURNAL-RECORD.
001600     03  DJ-TYPE               PIC X.
001700         88  DJ-IS-FOOD             VALUE "F".
001800         88  DJ-IS-EXERCISE         VALUE "E".
001900     03  DJ-ID                 PIC 9(5).
002000*                                 PER DAY, PER TYPE - FIRST IS ZERO
002100     03  DJ-DATE               PIC 9(8).
002200     03  DJ-DATE-R  REDEFINES
002300         DJ-DATE.
002400         05  DJ-YYYY           PIC 9(4).
002500         05  DJ-MM             PIC 9(2).
002600         05  DJ-DD             PIC 9(2).
002700     03  DJ-NAME               PIC X(30).
002800*                                 BLANK FOR EXERCISE ROWS
002900     03  DJ-KCAL               PIC 9(5).
003000     03  FILLER                PIC X(5).
003100*
