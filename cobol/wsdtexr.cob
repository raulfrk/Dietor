000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR THE EXERCISE ENTRY FILE    *
000400*           (EXERENT)                                *
000500*     KEY = EXR-ID, APPENDED IN ENTRY ORDER          *
000600*****************************************************
000700*  FILE SIZE 59 BYTES, PADDED TO 64 BY FILLER.
000800*  SAME SHAPE AS THE FOOD ENTRY RECORD - SEE WSDTFOD.
000900*
001000* 04/01/26 VBC - CREATED FOR THE DIETOR CONVERSION,
001100*                FROM THE OLD CHECK/PAYMENT LAYOUT.
001200* 12/01/26 VBC - REDEFINED EXR-DATE/EXR-TIME TO MATCH
001300*                THE FOOD RECORD PATTERN.           DT-016
001400*
001500 01  DT-EXERCISE-RECORD.
001600     03  EXR-ID                PIC 9(5).
001700     03  EXR-NAME              PIC X(30).
001800     03  EXR-KCAL              PIC 9(5).
001900*                                 MUST NOT BE NEGATIVE
002000     03  EXR-DATE              PIC 9(8).
002100     03  EXR-DATE-R  REDEFINES
002200         EXR-DATE.
002300         05  EXR-YYYY          PIC 9(4).
002400         05  EXR-MM            PIC 9(2).
002500         05  EXR-DD            PIC 9(2).
002600     03  EXR-TIME              PIC 9(6).
002700     03  EXR-TIME-R  REDEFINES
002800         EXR-TIME.
002900         05  EXR-HH            PIC 9(2).
003000         05  EXR-MN            PIC 9(2).
003100         05  EXR-SS            PIC 9(2).
003200     03  EXR-CYCLE-ID          PIC 9(5).
003300     03  FILLER                PIC X(5).
003400*
