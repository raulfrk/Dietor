000100*****************************************************
000200*                                                   *
000300*  WORKING STORAGE FOR THE DAILY AND PERIOD          *
000400*  STATISTICS RESULT AREAS, RETURNED BY DT900        *
000500*  TO DT010 (ON CLOSE) AND DT020 (REPORTING).        *
000600*****************************************************
000700*
000800* 05/01/26 VBC - CREATED FOR THE DIETOR CONVERSION,
000900*                LAID OUT AFTER THE OLD HISTORY
001000*                QTD/YTD BLOCK SHAPE.
001100* 14/01/26 VBC - ADDED DS-EMPTY-FLAG 88-LEVEL AND
001200*                THE PS- TOTALS BLOCK FOR PERIOD
001300*                AGGREGATION.                       DT-019
001400*
001500 01  DT-DAILY-STATS.
001600     03  DS-DATE               PIC 9(8).
001700     03  DS-KCAL-IN            PIC 9(7)    COMP-3.
001800     03  DS-KCAL-OUT           PIC 9(7)    COMP-3.
001900     03  DS-MAINTENANCE        PIC 9(5)    COMP-3.
002000     03  DS-DEFICIT            PIC S9(7)   COMP-3.
002100     03  DS-DEFICIT-GOAL       PIC S9(5)   COMP-3.
002200     03  DS-NO-CYCLE-FLAG      PIC X.
002300         88  DS-HAS-NO-CYCLE        VALUE "Y".
002400     03  DS-EMPTY-FLAG         PIC X.
002500         88  DS-IS-EMPTY            VALUE "Y".
002600     03  FILLER                PIC X(4).
002700*
002800 01  DT-PERIOD-STATS.
002900     03  PS-START-DATE         PIC 9(8).
003000     03  PS-END-DATE           PIC 9(8).
003100     03  PS-KCAL-IN            PIC S9(9)   COMP-3.
003200     03  PS-KCAL-OUT           PIC S9(9)   COMP-3.
003300     03  PS-MAINTENANCE        PIC S9(9)   COMP-3.
003400     03  PS-DEFICIT            PIC S9(9)   COMP-3.
003500*                                 EXCLUDES THE PROCESSING DATE
003600     03  PS-DEFICIT-INCL       PIC S9(9)   COMP-3.
003700*                                 INCLUDES THE PROCESSING DATE
003800     03  PS-DEFICIT-GOAL       PIC S9(9)   COMP-3.
003900     03  PS-DAY-COUNT          PIC 9(3)    COMP-3.
004000     03  FILLER                PIC X(4).
004100*
