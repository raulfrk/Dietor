000100IDENTIFICATION DIVISION.
000200*================================
000300*
000400 PROGRAM-ID.         DT900.
000500*
000600 AUTHOR.             V B COEN.
000700 INSTALLATION.       APPLEWOOD COMPUTERS - DIETOR DIVISION.
000800 DATE-WRITTEN.       04/01/1987.
000900 DATE-COMPILED.
001000 SECURITY.           COPYRIGHT (C) 1987-2026 AND LATER, V B COEN.
001100*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001200*                    LICENSE. SEE THE FILE COPYING FOR DETAILS.
001300*
001400*    REMARKS.            DIETOR STATISTICS SUBPROGRAM.
001500*                        CALLED BY DT010 (CLOSE-CYCLE DEFICIT) AND
001600*                        BY DT020 (DAILY AND PERIOD REPORTING).
001700*                        THIS MODULE IS READ-ONLY OVER THE CYCLE,
001800*                        FOOD AND EXERCISE MASTERS.
001900*
002000*    CALLED MODULES.     NONE.
002100*
002200*    FILES USED.         CYCLES.    CYCLE MASTER.
002300*                        FOODENT.   FOOD ENTRY MASTER.
002400*                        EXERENT.   EXERCISE ENTRY MASTER.
002500*
002600* CHANGES.
002700* 04/01/87 VBC -     CREATED.
002800* 19/03/88 VBC - .01 ADDED THE EMPTY-DAY RULE FOR DAYS WITH NO
002900*                    IN AND NO OUT CALORIES.
003000* 02/11/91 VBC - .02 GOVERNING CYCLE NOW TAKEN FROM THE LATEST
003100*                    FOOD ENTRY OF THE DAY, NOT THE OPEN CYCLE,
003200*                    WHEN BOTH EXIST.
003300* 14/06/95 VBC - .03 PERIOD TOTALS NOW EXCLUDE "TODAY" FROM THE
003400*                    ACHIEVED DEFICIT BUT NOT FROM THE OTHER
003500*                    TOTALS, PER THE WEEKLY REPORT REQUEST.
003600* 21/09/98 VBC - .04 Y2K - CYC-START-DATE AND ALL OTHER DATE
003700*                    FIELDS CONFIRMED FULL 4-DIGIT CENTURY/YEAR,
003800*                    NO 2-DIGIT YEAR STORAGE ANYWHERE IN DIETOR.
003900* 08/02/99 VBC - .05 Y2K - NEXT-DATE LEAP YEAR TEST RE-CHECKED
004000*                    FOR YEAR 2000 ITSELF (DIV BY 400 CASE).
004100* 17/05/03 VBC -     TABLE SIZE INCREASED 300 TO 500 ENTRIES.
004200* 11/10/07 VBC -     TIDY OF BB015 FOR THE GNU COBOL MIGRATION.
004300* 30/08/14 VBC -     COMP-3 FIELDS RE-CHECKED AFTER A PACKED
004400*                    DECIMAL ROUNDING QUERY FROM THE REPORTING
004500*                    SIDE - NONE NEEDED, DIETOR KCAL IS ALWAYS
004600*                    WHOLE NUMBERS.
004700* 16/04/24 VBC -     COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
004800*                    PREVIOUS NOTICES.
004900* 04/01/26 VBC - 1.0 NEW SUBPROGRAM FOR THE DIETOR DIVISION
005000*                    STATISTICS WORK, FILE HANDLING LINE-
005100*                    SEQUENTIAL THROUGHOUT, CALLED BY DT010/
005200*                    DT020 VIA LINKAGE.                   DT-001
005300* 09/02/26 VBC - 1.1 ZZ010 WAS SHORT-CUTTING FEB 29 IN A LEAP
005400*                    YEAR - THE MM=2 CHECK DROPPED THROUGH TO
005500*                    THE 28-DAY TABLE ENTRY BEFORE THE DAY WAS
005600*                    EVER TESTED.  ONE WS-EFF-DIM FIELD NOW
005700*                    CARRIES THE RIGHT DAY COUNT FOR ALL
005800*                    MONTHS, LEAP FEBRUARY INCLUDED.     DT-026
005900* 10/08/26 VBC - 1.2 BB015 WAS MOVING WS-GOV-CYCLE-ID (AN ID
006000*                    NUMBER) INTO DS-DEFICIT-GOAL AS SOON AS THE
006100*                    GOVERNING CYCLE WAS FOUND, AHEAD OF THE
006200*                    EMPTY-DAY TEST - A LOGGED ZERO-KCAL DAY WITH
006300*                    NO EXERCISE CAME BACK WITH DS-EMPTY-FLAG "Y"
006400*                    BUT DS-DEFICIT-GOAL STILL HOLDING THE CYCLE
006500*                    ID, NOT ZERO.  REMOVED - DS-DEFICIT-GOAL IS
006600*                    NOW ONLY EVER SET IN BB019A, FROM THE REAL
006700*                    CYCLE RECORD, AFTER THE EMPTY-DAY TEST HAS
006800*                    BEEN PASSED.  QUEUED FEEDBACK FROM THE
006900*                    WEEKLY REPORT RECONCILIATION RUN.     DT-032
007000* 10/08/26 VBC -     WHILE IN HERE FOR DT-032, RE-READ BB015 TOP
007100*                    TO BOTTOM AGAINST THE R2.1-R2.5 RULE SHEET -
007200*                    NO OTHER FIELD IS SET AHEAD OF THE EMPTY-DAY
007300*                    OR NO-CYCLE EXITS.  DS-KCAL-IN/OUT ARE SAFE
007400*                    BECAUSE THEY ARE THE TEST ITSELF.
007500*
007600* NOTE FOR THE NEXT PERSON IN HERE - BB015 IS CALLED ONCE PER
007700* REQUESTED DAY (DIRECT FOR SRQ-IS-DAILY, DAY-BY-DAY FROM BB025
007800* FOR SRQ-IS-PERIOD) AND MUST LEAVE EVERY DS- FIELD IN DT-DAILY-
007900* STATS CORRECTLY STATED FOR THAT ONE DAY BEFORE IT RETURNS -
008000* THERE IS NO SEPARATE "CLEAR THE STATS RECORD" STEP ANYWHERE
008100* ELSE IN THIS PROGRAM OR IN DT020/DT010 ON THE CALLING SIDE.
008200*
008300*************************************************************
008400* COPYRIGHT NOTICE.
008500* ****************
008600*
008700* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
008800* DIETOR SYSTEM AND ARE COPYRIGHT (C) V B COEN, 1987-2026 AND
008900* LATER.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE,
009000* SEE THE FILE COPYING FOR DETAILS.
009100*************************************************************
009200*
009300 ENVIRONMENT DIVISION.
009400*================================
009500*
009600 CONFIGURATION SECTION.
009700 SPECIAL-NAMES.
009800     C01 IS TOP-OF-FORM
009900     CLASS DT-VALID-FUNC   IS "D" "P"
010000     UPSI-0 IS SW-TEST-MODE.
010100*
010200 INPUT-OUTPUT SECTION.
010300 FILE-CONTROL.
010400     SELECT  CYCLE-FILE    ASSIGN TO "CYCLES"
010500             ORGANIZATION  LINE SEQUENTIAL
010600             STATUS        WS-CYCLE-STATUS.
010700     SELECT  FOOD-FILE     ASSIGN TO "FOODENT"
010800             ORGANIZATION  LINE SEQUENTIAL
010900             STATUS        WS-FOOD-STATUS.
011000     SELECT  EXERCISE-FILE ASSIGN TO "EXERENT"
011100             ORGANIZATION  LINE SEQUENTIAL
011200             STATUS        WS-EXERCISE-STATUS.
011300*
011400 DATA DIVISION.
011500*================================
011600*
011700 FILE SECTION.
011800*
011900 FD  CYCLE-FILE.
012000 COPY "WSDTCYC.COB".
012100*
012200 FD  FOOD-FILE.
012300 COPY "WSDTFOD.COB".
012400*
012500 FD  EXERCISE-FILE.
012600 COPY "WSDTEXR.COB".
012700*
012800 WORKING-STORAGE SECTION.
012900*-----------------------
013000 77  PROG-NAME               PIC X(15) VALUE "DT900 (1.0.00)".
013100*
013200 01  WS-FILE-STATUSES.
013300     03  WS-CYCLE-STATUS     PIC XX    VALUE ZERO.
013400     03  WS-FOOD-STATUS      PIC XX    VALUE ZERO.
013500     03  WS-EXERCISE-STATUS  PIC XX    VALUE ZERO.
013600     03  FILLER              PIC X(4)  VALUE SPACES.
013700*
013800*                                 READ-ONLY COPY OF THE CYCLE MASTER -
013900*                                 THIS MODULE NEVER REWRITES CYCLES,
014000*                                 SO THERE IS NO DELETE-SWITCH HERE
014100*                                 THE WAY DT010'S OWN COPY HAS ONE.
014200 01  WS-CYCLE-TABLE.
014300     03  WS-CYCLE-COUNT      PIC 9(5)  COMP  VALUE ZERO.
014400     03  FILLER              PIC X(4)  VALUE SPACES.
014500     03  WS-CYC-TAB          OCCURS 500 TIMES
014600                              INDEXED BY CYC-IDX.
014700         05  WT-CYC-ID            PIC 9(5)  COMP.
014800         05  WT-CYC-STATUS        PIC X.
014900*                                     "O" OPEN, "C" CLOSED - R1.6.
015000         05  WT-CYC-START-DATE    PIC 9(8)  COMP.
015100         05  WT-CYC-START-TIME    PIC 9(6)  COMP.
015200         05  WT-CYC-END-DATE      PIC 9(8)  COMP.
015300         05  WT-CYC-END-TIME      PIC 9(6)  COMP.
015400*                                     END-DATE/TIME ARE ZERO WHILE
015500*                                     STATUS IS STILL "O".
015600         05  WT-CYC-MAINT-KCAL    PIC 9(5)  COMP.
015700*                                     MAINTENANCE KCAL - DS-MAINTENANCE
015800*                                     COMES STRAIGHT FROM THIS FIELD.
015900         05  WT-CYC-DEFICIT-GOAL  PIC S9(5) COMP.
016000*                                     SIGNED PURELY BY HOUSE HABIT -
016100*                                     A NEGATIVE GOAL HAS NEVER BEEN
016200*                                     SEEN IN PRACTICE, BUT DT010'S
016300*                                     OWN COPY OF THIS FIELD IS ALSO
016400*                                     SIGNED AND THE TWO MUST MATCH.
016500*
016600*                                 READ-ONLY COPY OF THE FOOD MASTER -
016700*                                 WT-FOD-NAME IS NOT CARRIED HERE,
016800*                                 THIS MODULE TOTALS KCAL, IT NEVER
016900*                                 PRINTS AN ENTRY LIST.
017000 01  WS-FOOD-TABLE.
017100     03  WS-FOOD-COUNT       PIC 9(5)  COMP  VALUE ZERO.
017200     03  FILLER              PIC X(4)  VALUE SPACES.
017300     03  WS-FOD-TAB          OCCURS 500 TIMES
017400                              INDEXED BY FOD-IDX.
017500         05  WT-FOD-ID            PIC 9(5)  COMP.
017600         05  WT-FOD-KCAL          PIC 9(5)  COMP.
017700         05  WT-FOD-DATE          PIC 9(8)  COMP.
017800         05  WT-FOD-TIME          PIC 9(6)  COMP.
017900         05  WT-FOD-CYCLE-ID      PIC 9(5)  COMP.
018000*                                     CYCLE OWNERSHIP AT THE TIME THE
018100*                                     ENTRY WAS LOGGED - NEVER CHANGED
018200*                                     BY A LATER UPDATE, SEE DT010.
018300*
018400*                                 READ-ONLY COPY OF THE EXERCISE
018500*                                 MASTER - SAME SHAPE AS THE FOOD
018600*                                 TABLE ABOVE, KCAL BURNED RATHER
018700*                                 THAN KCAL EATEN.
018800 01  WS-EXERCISE-TABLE.
018900     03  WS-EXERCISE-COUNT   PIC 9(5)  COMP  VALUE ZERO.
019000     03  FILLER              PIC X(4)  VALUE SPACES.
019100     03  WS-EXR-TAB          OCCURS 500 TIMES
019200                              INDEXED BY EXR-IDX.
019300         05  WT-EXR-ID            PIC 9(5)  COMP.
019400         05  WT-EXR-KCAL          PIC 9(5)  COMP.
019500         05  WT-EXR-DATE          PIC 9(8)  COMP.
019600         05  WT-EXR-TIME          PIC 9(6)  COMP.
019700         05  WT-EXR-CYCLE-ID      PIC 9(5)  COMP.
019800*
019900 01  WS-WORK.
020000     03  WS-TARGET-DATE      PIC 9(8).
020100     03  WS-TGT-DATE-R  REDEFINES
020200         WS-TARGET-DATE.
020300         05  WS-TGT-YYYY         PIC 9(4).
020400         05  WS-TGT-MM           PIC 9(2).
020500         05  WS-TGT-DD           PIC 9(2).
020600*                                 DEBUG/DUMP VIEW ONLY - NOT
020700*                                 REFERENCED BY THE STATS LOGIC.
020800     03  WS-GOV-CYCLE-ID     PIC 9(5)  COMP  VALUE ZERO.
020900*                                 SET BY BB016 (LATEST FOOD ENTRY OF
021000*                                 THE DAY) OR BB017 (FALL BACK TO THE
021100*                                 OPEN CYCLE) - SEE BB015'S OWN BANNER
021200*                                 COMMENT FOR THE ORDER OF PRECEDENCE.
021300     03  WS-GOV-FOUND-SW     PIC X            VALUE "N".
021400         88  WS-GOV-FOUND         VALUE "Y".
021500     03  WS-LATEST-FOOD-TIME PIC 9(6)  COMP  VALUE ZERO.
021600*                                 HIGH-WATER MARK DURING BB016'S SCAN
021700*                                 OF THE DAY'S FOOD ROWS - RESET TO
021800*                                 ZERO AT THE TOP OF EVERY BB015 CALL.
021900     03  WS-KCAL-IN          PIC 9(7)  COMP  VALUE ZERO.
022000     03  WS-KCAL-OUT         PIC 9(7)  COMP  VALUE ZERO.
022100     03  WS-DAY-COUNT        PIC 9(3)  COMP  VALUE ZERO.
022200*                                 COUNT OF NON-EMPTY, NON-NO-CYCLE
022300*                                 DAYS IN THE CURRENT PERIOD REQUEST -
022400*                                 BECOMES PS-DAY-COUNT.
022500     03  WS-WORK-DATE        PIC 9(8).
022600*                                 "TODAY" FOR ZZ010'S WALK THROUGH THE
022700*                                 PERIOD, NOT THE SYSTEM DATE.
022800     03  WS-EFF-DIM          PIC 9(2)  COMP  VALUE ZERO.
022900*                                 EFFECTIVE DAYS-IN-MONTH FOR
023000*                                 WS-CAL-MM, LEAP FEBRUARY ALREADY
023100*                                 APPLIED BY ZZ010 BEFORE THIS IS
023200*                                 TESTED - SEE THE DT-026 CHANGES NOTE.
023300     03  FILLER              PIC X(4)  VALUE SPACES.
023400*
023500*                                 DAY/MONTH/YEAR VIEW OF WS-WORK-DATE
023600*                                 FOR ZZ010'S CALENDAR ARITHMETIC ONLY.
023700 01  WS-CAL-DATE  REDEFINES WS-WORK-DATE.
023800     03  WS-CAL-YYYY         PIC 9(4).
023900     03  WS-CAL-MM           PIC 9(2).
024000     03  WS-CAL-DD           PIC 9(2).
024100*
024200*                                 CALENDAR MONTH LENGTHS, JAN THRU
024300*                                 DEC - FEBRUARY'S 28 IS OVERRIDDEN TO
024400*                                 29 IN ZZ010 WHEN WS-LEAP-YEAR IS SET.
024500 01  WS-DAYS-IN-MONTH-TAB.
024600     03  FILLER PIC 9(2)  VALUE 31.
024700     03  FILLER PIC 9(2)  VALUE 28.
024800     03  FILLER PIC 9(2)  VALUE 31.
024900     03  FILLER PIC 9(2)  VALUE 30.
025000     03  FILLER PIC 9(2)  VALUE 31.
025100     03  FILLER PIC 9(2)  VALUE 30.
025200     03  FILLER PIC 9(2)  VALUE 31.
025300     03  FILLER PIC 9(2)  VALUE 31.
025400     03  FILLER PIC 9(2)  VALUE 30.
025500     03  FILLER PIC 9(2)  VALUE 31.
025600     03  FILLER PIC 9(2)  VALUE 30.
025700     03  FILLER PIC 9(2)  VALUE 31.
025800 01  WS-DAYS-IN-MONTH  REDEFINES WS-DAYS-IN-MONTH-TAB.
025900     03  WS-DIM               PIC 9(2)  OCCURS 12.
026000*
026100 77  WS-LEAP-SW              PIC X       VALUE "N".
026200     88  WS-LEAP-YEAR             VALUE "Y".
026300 01  WS-LEAP-WORK.
026400     03  WS-LEAP-QUOT        PIC 9(6)  COMP  VALUE ZERO.
026500     03  WS-LEAP-REM         PIC 9(4)  COMP  VALUE ZERO.
026600     03  FILLER              PIC X(4)  VALUE SPACES.
026700*
026800 LINKAGE SECTION.
026900*==============
027000*
027100*                                 WS-STATS-REQUEST (FIRST USING PARM)
027200*                                 CARRIES SRQ-FUNCTION, THE DATE
027300*                                 BOUNDS AND SRQ-PROCESS-DATE DOWN
027400*                                 FROM THE CALLER - DT010 FOR A
027500*                                 SINGLE "P" CLOSE-CYCLE REQUEST,
027600*                                 DT020 FOR BOTH "D" AND "P".
027700 COPY "WSDTCAL.COB".
027800*                                 DT-DAILY-STATS AND DT-PERIOD-STATS
027900*                                 (SECOND/THIRD USING PARMS) ARE
028000*                                 RETURN-ONLY - THIS MODULE NEVER
028100*                                 READS A DS- OR PS- FIELD ON ENTRY.
028200 COPY "WSDTSTA.COB".
028300*
028400 PROCEDURE DIVISION USING WS-STATS-REQUEST
028500                          DT-DAILY-STATS
028600                          DT-PERIOD-STATS.
028700*
028800 AA000-MAIN                  SECTION.
028900***********************************
029000     MOVE  ZERO  TO  SRQ-RETURN-CODE.
029100     PERFORM AA010-LOAD-TABLES.
029200     IF     SRQ-IS-DAILY
029300            MOVE SRQ-START-DATE TO WS-TARGET-DATE
029400            PERFORM BB015-COMPUTE-ONE-DAY
029500     ELSE
029600            PERFORM BB020-PERIOD-STATS.
029700     GOBACK.
029800*
029900 AA000-EXIT.  EXIT SECTION.
030000*
030100 AA010-LOAD-TABLES           SECTION.
030200***********************************
030300*
030400* LOADS THE THREE DIET MASTERS INTO WORKING TABLES. SMALL FILES,
030500* PERSONAL TRACKER SCALE - A FULL RELOAD EVERY CALL IS CHEAP.
030600*
030700     MOVE  ZERO  TO  WS-CYCLE-COUNT  WS-FOOD-COUNT
030800                      WS-EXERCISE-COUNT.
030900     OPEN  INPUT  CYCLE-FILE.
031000     PERFORM AA011-READ-CYCLE THRU AA011-EXIT
031100             UNTIL WS-CYCLE-STATUS = "10".
031200     CLOSE CYCLE-FILE.
031300*
031400     OPEN  INPUT  FOOD-FILE.
031500     PERFORM AA012-READ-FOOD  THRU AA012-EXIT
031600             UNTIL WS-FOOD-STATUS = "10".
031700     CLOSE FOOD-FILE.
031800*
031900     OPEN  INPUT  EXERCISE-FILE.
032000     PERFORM AA013-READ-EXR   THRU AA013-EXIT
032100             UNTIL WS-EXERCISE-STATUS = "10".
032200     CLOSE EXERCISE-FILE.
032300*
032400 AA010-EXIT.  EXIT SECTION.
032500*
032600*                                 ONE ROW PER CYCLE RECORD, IN FILE
032700*                                 ORDER - THE MASTER IS NOT SORTED BY
032800*                                 ANY KEY DT900 RELIES ON.
032900 AA011-READ-CYCLE.
033000     READ  CYCLE-FILE.
033100     IF    WS-CYCLE-STATUS = "10"
033200           GO TO AA011-EXIT.
033300     SET   CYC-IDX TO WS-CYCLE-COUNT.
033400     SET   CYC-IDX UP BY 1.
033500     ADD   1 TO WS-CYCLE-COUNT.
033600     MOVE  CYC-ID            TO WT-CYC-ID (CYC-IDX).
033700     MOVE  CYC-STATUS         TO WT-CYC-STATUS (CYC-IDX).
033800     MOVE  CYC-START-DATE    TO WT-CYC-START-DATE (CYC-IDX).
033900     MOVE  CYC-START-TIME    TO WT-CYC-START-TIME (CYC-IDX).
034000     MOVE  CYC-END-DATE      TO WT-CYC-END-DATE (CYC-IDX).
034100     MOVE  CYC-END-TIME      TO WT-CYC-END-TIME (CYC-IDX).
034200     MOVE  CYC-MAINT-KCAL    TO WT-CYC-MAINT-KCAL (CYC-IDX).
034300     MOVE  CYC-DEFICIT-GOAL  TO WT-CYC-DEFICIT-GOAL (CYC-IDX).
034400 AA011-EXIT.
034500     EXIT.
034600*
034700*                                 ONE ROW PER FOOD ENTRY - WT-FOD-NAME
034800*                                 IS DELIBERATELY NOT CARRIED, SEE THE
034900*                                 REMARK ON WS-FOOD-TABLE ABOVE.
035000 AA012-READ-FOOD.
035100     READ  FOOD-FILE.
035200     IF    WS-FOOD-STATUS = "10"
035300           GO TO AA012-EXIT.
035400     SET   FOD-IDX TO WS-FOOD-COUNT.
035500     SET   FOD-IDX UP BY 1.
035600     ADD   1 TO WS-FOOD-COUNT.
035700     MOVE  FOD-ID         TO WT-FOD-ID (FOD-IDX).
035800     MOVE  FOD-KCAL       TO WT-FOD-KCAL (FOD-IDX).
035900     MOVE  FOD-DATE       TO WT-FOD-DATE (FOD-IDX).
036000     MOVE  FOD-TIME       TO WT-FOD-TIME (FOD-IDX).
036100     MOVE  FOD-CYCLE-ID   TO WT-FOD-CYCLE-ID (FOD-IDX).
036200 AA012-EXIT.
036300     EXIT.
036400*
036500*                                 ONE ROW PER EXERCISE ENTRY.
036600 AA013-READ-EXR.
036700     READ  EXERCISE-FILE.
036800     IF    WS-EXERCISE-STATUS = "10"
036900           GO TO AA013-EXIT.
037000     SET   EXR-IDX TO WS-EXERCISE-COUNT.
037100     SET   EXR-IDX UP BY 1.
037200     ADD   1 TO WS-EXERCISE-COUNT.
037300     MOVE  EXR-ID         TO WT-EXR-ID (EXR-IDX).
037400     MOVE  EXR-KCAL       TO WT-EXR-KCAL (EXR-IDX).
037500     MOVE  EXR-DATE       TO WT-EXR-DATE (EXR-IDX).
037600     MOVE  EXR-TIME       TO WT-EXR-TIME (EXR-IDX).
037700     MOVE  EXR-CYCLE-ID   TO WT-EXR-CYCLE-ID (EXR-IDX).
037800 AA013-EXIT.
037900     EXIT.
038000*
038100 BB015-COMPUTE-ONE-DAY        SECTION.
038200*************************************
038300*
038400* R2.1-R2.5 - ONE DAY'S STATISTICS FOR WS-TARGET-DATE, RETURNED
038500* INTO DT-DAILY-STATS. GOVERNING CYCLE = CYCLE OF THE DAY'S
038600* LATEST FOOD ENTRY, ELSE THE OPEN CYCLE, ELSE NO-CYCLE.
038700*
038800     MOVE  ZERO  TO  DS-KCAL-IN  DS-KCAL-OUT  DS-MAINTENANCE
038900                      DS-DEFICIT  DS-DEFICIT-GOAL
039000                      WS-KCAL-IN  WS-KCAL-OUT
039100                      WS-LATEST-FOOD-TIME  WS-GOV-CYCLE-ID.
039200     MOVE  WS-TARGET-DATE  TO  DS-DATE.
039300     MOVE  "N"  TO  DS-NO-CYCLE-FLAG  DS-EMPTY-FLAG
039400                     WS-GOV-FOUND-SW.
039500*
039600     SET   FOD-IDX TO 1.
039700     PERFORM BB016-SCAN-FOOD-LATEST THRU BB016-EXIT
039800             UNTIL FOD-IDX > WS-FOOD-COUNT.
039900*
040000     IF    NOT WS-GOV-FOUND
040100           PERFORM BB017-FIND-OPEN-CYCLE THRU BB017-EXIT.
040200*                                 DS-MAINTENANCE AND DS-DEFICIT-GOAL
040300*                                 ARE SET FROM THE GOVERNING CYCLE'S
040400*                                 OWN RECORD, IN BB019A BELOW, ONCE
040500*                                 THE EMPTY-DAY TEST HAS PASSED - NOT
040600*                                 HERE, AND NOT FROM WS-GOV-CYCLE-ID,
040700*                                 WHICH IS AN ID NUMBER, NOT A GOAL.
040800*                                 A STRAY MOVE OF THE ID INTO
040900*                                 DS-DEFICIT-GOAL USED TO SURVIVE AN
041000*                                 EMPTY DAY UNDETECTED - FIXED DT-032.
041100*
041200     IF    NOT WS-GOV-FOUND
041300           MOVE "Y" TO DS-NO-CYCLE-FLAG
041400           GO TO BB015-EXIT.
041500*
041600     SET   FOD-IDX TO 1.
041700     PERFORM BB018-SUM-FOOD   THRU BB018-EXIT
041800             UNTIL FOD-IDX > WS-FOOD-COUNT.
041900     SET   EXR-IDX TO 1.
042000     PERFORM BB019-SUM-EXR    THRU BB019-EXIT
042100             UNTIL EXR-IDX > WS-EXERCISE-COUNT.
042200*
042300     MOVE  WS-KCAL-IN   TO  DS-KCAL-IN.
042400     MOVE  WS-KCAL-OUT  TO  DS-KCAL-OUT.
042500*
042600     IF    WS-KCAL-IN = ZERO AND WS-KCAL-OUT = ZERO
042700           MOVE "Y" TO DS-EMPTY-FLAG
042800           GO TO BB015-EXIT.
042900*
043000     PERFORM BB019A-CARRY-CYCLE-DATA THRU BB019A-EXIT.
043100     COMPUTE DS-DEFICIT = DS-MAINTENANCE - (WS-KCAL-IN - WS-KCAL-OUT).
043200*
043300 BB015-EXIT.
043400     EXIT SECTION.
043500*
043600 BB016-SCAN-FOOD-LATEST.
043700*
043800* FIND THE CYCLE OF THE LATEST FOOD ENTRY OF THE TARGET DAY.
043900*
044000     IF    WT-FOD-DATE (FOD-IDX) = WS-TARGET-DATE
044100           IF WT-FOD-TIME (FOD-IDX) >= WS-LATEST-FOOD-TIME
044200              MOVE WT-FOD-TIME (FOD-IDX) TO WS-LATEST-FOOD-TIME
044300              MOVE WT-FOD-CYCLE-ID (FOD-IDX) TO WS-GOV-CYCLE-ID
044400              MOVE "Y" TO WS-GOV-FOUND-SW.
044500     SET   FOD-IDX UP BY 1.
044600 BB016-EXIT.
044700     EXIT.
044800*
044900 BB017-FIND-OPEN-CYCLE.
045000*
045100* R1.6/R2.2 - NO FOOD ENTRY TODAY, FALL BACK TO THE OPEN CYCLE.
045200*
045300     SET   CYC-IDX TO 1.
045400     PERFORM BB017A-TEST-ONE-CYCLE THRU BB017A-EXIT
045500             UNTIL CYC-IDX > WS-CYCLE-COUNT.
045600 BB017-EXIT.
045700     EXIT.
045800*
045900 BB017A-TEST-ONE-CYCLE.
046000     IF    WT-CYC-STATUS (CYC-IDX) = "O"
046100           MOVE WT-CYC-ID (CYC-IDX) TO WS-GOV-CYCLE-ID
046200           MOVE "Y" TO WS-GOV-FOUND-SW
046300           SET CYC-IDX TO WS-CYCLE-COUNT.
046400     SET   CYC-IDX UP BY 1.
046500 BB017A-EXIT.
046600     EXIT.
046700*
046800*                                 R2.3 - KCAL-IN IS THE TARGET DAY'S
046900*                                 FOOD ROWS BELONGING TO THE GOVERNING
047000*                                 CYCLE ONLY, NOT EVERY FOOD ROW LOGGED
047100*                                 THAT DAY (A DAY CAN STRADDLE A CYCLE
047200*                                 CLOSE/OPEN BOUNDARY).
047300 BB018-SUM-FOOD.
047400     IF    WT-FOD-DATE (FOD-IDX) = WS-TARGET-DATE
047500     AND   WT-FOD-CYCLE-ID (FOD-IDX) = WS-GOV-CYCLE-ID
047600           ADD WT-FOD-KCAL (FOD-IDX) TO WS-KCAL-IN.
047700     SET   FOD-IDX UP BY 1.
047800 BB018-EXIT.
047900     EXIT.
048000*
048100*                                 R2.4 - KCAL-OUT, SAME GOVERNING-
048200*                                 CYCLE RESTRICTION AS BB018 ABOVE.
048300 BB019-SUM-EXR.
048400     IF    WT-EXR-DATE (EXR-IDX) = WS-TARGET-DATE
048500     AND   WT-EXR-CYCLE-ID (EXR-IDX) = WS-GOV-CYCLE-ID
048600           ADD WT-EXR-KCAL (EXR-IDX) TO WS-KCAL-OUT.
048700     SET   EXR-IDX UP BY 1.
048800 BB019-EXIT.
048900     EXIT.
049000*
049100*                                 ONLY REACHED PAST THE EMPTY-DAY TEST
049200*                                 IN BB015 - SEE THE DT-032 CHANGES
049300*                                 NOTE FOR WHY THIS MATTERS.
049400 BB019A-CARRY-CYCLE-DATA.
049500     SET   CYC-IDX TO 1.
049600     PERFORM BB019B-TEST-ONE-CYCLE THRU BB019B-EXIT
049700             UNTIL CYC-IDX > WS-CYCLE-COUNT.
049800 BB019A-EXIT.
049900     EXIT.
050000*
050100*                                 DS-MAINTENANCE AND DS-DEFICIT-GOAL
050200*                                 ARE THE GOVERNING CYCLE'S OWN
050300*                                 VALUES - NEVER A RUNNING TOTAL AND
050400*                                 NEVER THE ID ITSELF.
050500 BB019B-TEST-ONE-CYCLE.
050600     IF    WT-CYC-ID (CYC-IDX) = WS-GOV-CYCLE-ID
050700           MOVE WT-CYC-MAINT-KCAL (CYC-IDX)   TO DS-MAINTENANCE
050800           MOVE WT-CYC-DEFICIT-GOAL (CYC-IDX) TO DS-DEFICIT-GOAL
050900           SET CYC-IDX TO WS-CYCLE-COUNT.
051000     SET   CYC-IDX UP BY 1.
051100 BB019B-EXIT.
051200     EXIT.
051300*
051400 BB020-PERIOD-STATS           SECTION.
051500*************************************
051600*
051700* R2.6/R2.7 - ENUMERATE SRQ-START-DATE THRU SRQ-END-DATE, DROP
051800* NO-CYCLE AND EMPTY DAYS, TOTAL THE REST.
051900*
052000     MOVE  ZERO TO PS-KCAL-IN  PS-KCAL-OUT  PS-MAINTENANCE
052100                    PS-DEFICIT  PS-DEFICIT-INCL  PS-DEFICIT-GOAL
052200                    WS-DAY-COUNT.
052300     MOVE  SRQ-START-DATE  TO PS-START-DATE  WS-WORK-DATE.
052400     MOVE  SRQ-END-DATE    TO PS-END-DATE.
052500*
052600     PERFORM BB025-ONE-PERIOD-DAY THRU BB025-EXIT
052700             UNTIL WS-WORK-DATE > SRQ-END-DATE.
052800*
052900     MOVE  WS-DAY-COUNT TO PS-DAY-COUNT.
053000 BB020-EXIT.
053100     EXIT SECTION.
053200*
053300*                                 R2.6 - ONE DAY OF THE PERIOD, VIA
053400*                                 BB015 (THE SAME DAILY COMPUTATION
053500*                                 SRQ-IS-DAILY USES DIRECTLY) - NO
053600*                                 SEPARATE PERIOD-ONLY TOTALLING LOGIC.
053700 BB025-ONE-PERIOD-DAY.
053800     MOVE  WS-WORK-DATE TO WS-TARGET-DATE.
053900     PERFORM BB015-COMPUTE-ONE-DAY.
054000     IF    DS-NO-CYCLE-FLAG NOT = "Y"
054100     AND   DS-EMPTY-FLAG    NOT = "Y"
054200           ADD 1 TO WS-DAY-COUNT
054300           ADD DS-KCAL-IN       TO PS-KCAL-IN
054400           ADD DS-KCAL-OUT      TO PS-KCAL-OUT
054500           ADD DS-MAINTENANCE   TO PS-MAINTENANCE
054600           ADD DS-DEFICIT-GOAL  TO PS-DEFICIT-GOAL
054700           ADD DS-DEFICIT       TO PS-DEFICIT-INCL
054800           IF  WS-WORK-DATE NOT = SRQ-PROCESS-DATE
054900               ADD DS-DEFICIT TO PS-DEFICIT
055000           END-IF
055100     END-IF.
055200     PERFORM ZZ010-NEXT-DATE.
055300 BB025-EXIT.
055400     EXIT.
055500*
055600 ZZ010-NEXT-DATE              SECTION.
055700*************************************
055800*
055900* ADVANCES WS-WORK-DATE BY ONE CALENDAR DAY, CCYYMMDD FORM.
056000*
056100     MOVE  WS-WORK-DATE  TO  WS-CAL-DATE.
056200     PERFORM ZZ011-SET-LEAP-SW.
056300     MOVE  WS-DIM (WS-CAL-MM)  TO  WS-EFF-DIM.
056400     IF    WS-CAL-MM = 2 AND WS-LEAP-YEAR
056500           MOVE 29 TO WS-EFF-DIM.
056600     ADD   1  TO  WS-CAL-DD.
056700     IF    WS-CAL-DD > WS-EFF-DIM
056800           MOVE 1 TO WS-CAL-DD
056900           ADD  1 TO WS-CAL-MM
057000           IF   WS-CAL-MM > 12
057100                MOVE 1 TO WS-CAL-MM
057200                ADD  1 TO WS-CAL-YYYY
057300           END-IF
057400     END-IF.
057500 ZZ010-EXIT.
057600     MOVE  WS-CAL-DATE  TO  WS-WORK-DATE.
057700     EXIT SECTION.
057800*
057900*                                 STANDARD DIV-4/DIV-100/DIV-400 LEAP
058000*                                 YEAR TEST - RE-CHECKED FOR THE YEAR
058100*                                 2000 ITSELF UNDER DT-026 ABOVE.
058200 ZZ011-SET-LEAP-SW.
058300     MOVE  "N"  TO  WS-LEAP-SW.
058400     DIVIDE WS-CAL-YYYY BY 4 GIVING WS-LEAP-QUOT
058500            REMAINDER WS-LEAP-REM.
058600     IF    WS-LEAP-REM = ZERO
058700           MOVE "Y" TO WS-LEAP-SW
058800           DIVIDE WS-CAL-YYYY BY 100 GIVING WS-LEAP-QUOT
058900                  REMAINDER WS-LEAP-REM
059000           IF  WS-LEAP-REM = ZERO
059100               MOVE "N" TO WS-LEAP-SW
059200               DIVIDE WS-CAL-YYYY BY 400 GIVING WS-LEAP-QUOT
059300                      REMAINDER WS-LEAP-REM
059400               IF WS-LEAP-REM = ZERO
059500                  MOVE "Y" TO WS-LEAP-SW
059600               END-IF
059700           END-IF
059800     END-IF.
